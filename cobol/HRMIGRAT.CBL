000100******************************************************************
000200* FECHA       : 12/10/1993                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRMIGRAT                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MIGRA LOS MAESTROS Y RESULTADOS DEL CICLO DE UN   *
000800*             : ALMACEN ORIGEN A UN ALMACEN DESTINO, EN EL ORDEN *
000900*             : CURSOS, CATEDRATICOS, AULAS, HORARIOS, ALUMNOS,  *
001000*             : REGLAS DE RESTRICCION Y RESULTADOS.  SE LEE TODO *
001100*             : EL ORIGEN Y, SI NO VIENE VACIO, SE ESCRIBE EN EL *
001200*             : DESTINO; SE IMPRIME LA CANTIDAD MIGRADA POR TIPO.*
001300* ARCHIVOS    : SRC-*=C, TGT-*=A                                 *
001400* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
001500* INSTALADO   : 12/10/1993                                       *
001600* BPM/RATIONAL: 40150                                            *
001700* NOMBRE      : MIGRACION DE MAESTROS Y RESULTADOS DEL SEMILLERO *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* BITACORA DE CAMBIOS                                            *
002100*----------------------------------------------------------------*
002200* 12/10/1993 HDSR TKT-40150 CREACION DEL PROGRAMA.                *
002300* 08/06/1996 HDSR TKT-40171 SE AGREGA LA VALIDACION DE ORIGEN =   *
002400*                 DESTINO PARA OMITIR LA MIGRACION COMPLETA.     *
002500* 19/08/1998 HDSR TKT-Y2K05 REVISION Y2K - PROGRAMA NO MANEJA    *
002600*                 FECHAS DE SISTEMA, SIN IMPACTO.                *
002700*----------------------------------------------------------------*
002800 ID DIVISION.
002900 PROGRAM-ID.                    HRMIGRAT.
003000 AUTHOR.                        HUGO DAVID SOLORZANO.
003100 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003200 DATE-WRITTEN.                  12/10/1993.
003300 DATE-COMPILED.                 12/10/1993.
003400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01                        IS TOP-OF-FORM
003900     CLASS W-INDICADOR-SN       IS "Y" "N"
004000     UPSI-0                     ON STATUS IS SW-REPROCESO.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300******************************************************************
004400*              A R C H I V O S   D E   O R I G E N
004500******************************************************************
004600     SELECT SRC-COURSES    ASSIGN   TO SRCCOUR
004700            ORGANIZATION        IS LINE SEQUENTIAL
004800            FILE STATUS         IS FS-SRC-COURSES.
004900     SELECT SRC-TEACHERS   ASSIGN   TO SRCTEAC
005000            ORGANIZATION        IS LINE SEQUENTIAL
005100            FILE STATUS         IS FS-SRC-TEACHERS.
005200     SELECT SRC-CLASSROOMS ASSIGN   TO SRCROOM
005300            ORGANIZATION        IS LINE SEQUENTIAL
005400            FILE STATUS         IS FS-SRC-CLASSROOMS.
005500     SELECT SRC-TIMESLOTS  ASSIGN   TO SRCSLOT
005600            ORGANIZATION        IS LINE SEQUENTIAL
005700            FILE STATUS         IS FS-SRC-TIMESLOTS.
005800     SELECT SRC-STUDENTS   ASSIGN   TO SRCSTUD
005900            ORGANIZATION        IS LINE SEQUENTIAL
006000            FILE STATUS         IS FS-SRC-STUDENTS.
006100     SELECT SRC-RESULTS    ASSIGN   TO SRCRSLT
006200            ORGANIZATION        IS LINE SEQUENTIAL
006300            FILE STATUS         IS FS-SRC-RESULTS.
006400******************************************************************
006500*              A R C H I V O S   D E   D E S T I N O
006600******************************************************************
006700     SELECT TGT-COURSES    ASSIGN   TO TGTCOUR
006800            ORGANIZATION        IS LINE SEQUENTIAL
006900            FILE STATUS         IS FS-TGT-COURSES.
007000     SELECT TGT-TEACHERS   ASSIGN   TO TGTTEAC
007100            ORGANIZATION        IS LINE SEQUENTIAL
007200            FILE STATUS         IS FS-TGT-TEACHERS.
007300     SELECT TGT-CLASSROOMS ASSIGN   TO TGTROOM
007400            ORGANIZATION        IS LINE SEQUENTIAL
007500            FILE STATUS         IS FS-TGT-CLASSROOMS.
007600     SELECT TGT-TIMESLOTS  ASSIGN   TO TGTSLOT
007700            ORGANIZATION        IS LINE SEQUENTIAL
007800            FILE STATUS         IS FS-TGT-TIMESLOTS.
007900     SELECT TGT-STUDENTS   ASSIGN   TO TGTSTUD
008000            ORGANIZATION        IS LINE SEQUENTIAL
008100            FILE STATUS         IS FS-TGT-STUDENTS.
008200     SELECT TGT-RESULTS    ASSIGN   TO TGTRSLT
008300            ORGANIZATION        IS LINE SEQUENTIAL
008400            FILE STATUS         IS FS-TGT-RESULTS.
008500******************************************************************
008600*              A R C H I V O   D E   B I T A C O R A
008700******************************************************************
008800     SELECT MIGRATION-LOG  ASSIGN   TO MIGRLOG
008900            ORGANIZATION        IS LINE SEQUENTIAL
009000            FILE STATUS         IS FS-MIGRLOG.
009100 DATA DIVISION.
009200 FILE SECTION.
009300*   ARCHIVOS DE ORIGEN - COPIA LITERAL, NO SE INTERPRETAN CAMPOS
009400 FD  SRC-COURSES.
009500 01  SRC-REC-COURSES             PIC X(120).
009600 FD  SRC-TEACHERS.
009700 01  SRC-REC-TEACHERS            PIC X(160).
009800 FD  SRC-CLASSROOMS.
009900 01  SRC-REC-CLASSROOMS          PIC X(080).
010000 FD  SRC-TIMESLOTS.
010100 01  SRC-REC-TIMESLOTS           PIC X(050).
010200 FD  SRC-STUDENTS.
010300 01  SRC-REC-STUDENTS            PIC X(110).
010400 FD  SRC-RESULTS.
010500 01  SRC-REC-RESULTS             PIC X(140).
010600*   ARCHIVOS DE DESTINO - MISMO ANCHO DE REGISTRO QUE EL ORIGEN
010700 FD  TGT-COURSES.
010800 01  TGT-REC-COURSES             PIC X(120).
010900 FD  TGT-TEACHERS.
011000 01  TGT-REC-TEACHERS            PIC X(160).
011100 FD  TGT-CLASSROOMS.
011200 01  TGT-REC-CLASSROOMS          PIC X(080).
011300 FD  TGT-TIMESLOTS.
011400 01  TGT-REC-TIMESLOTS           PIC X(050).
011500 FD  TGT-STUDENTS.
011600 01  TGT-REC-STUDENTS            PIC X(110).
011700 FD  TGT-RESULTS.
011800 01  TGT-REC-RESULTS             PIC X(140).
011900*   BITACORA DE CANTIDADES MIGRADAS POR TIPO DE REGISTRO
012000 FD  MIGRATION-LOG.
012100 01  MIGRLOG-LINEA               PIC X(132).
012200 01  MIGRLOG-LINEA-R REDEFINES MIGRLOG-LINEA.
012300     05  MIGRLOG-ETIQUETA        PIC X(45).
012400     05  MIGRLOG-VALOR           PIC X(087).
012500 WORKING-STORAGE SECTION.
012600******************************************************************
012700*               C A M P O S    D E    T R A B A J O              *
012800******************************************************************
012900 01  WKS-CAMPOS-DE-TRABAJO.
013000     05  WKS-PROGRAMA            PIC X(08) VALUE "HRMIGRAT".
013100     05  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
013200         88  WKS-END-SRC-COURSES         VALUE 1.
013300         88  WKS-END-SRC-TEACHERS        VALUE 2.
013400         88  WKS-END-SRC-CLASSROOMS      VALUE 3.
013500         88  WKS-END-SRC-TIMESLOTS       VALUE 4.
013600         88  WKS-END-SRC-STUDENTS        VALUE 5.
013700         88  WKS-END-SRC-RESULTS         VALUE 6.
013800     05  WKS-SYSIN-ORIGEN        PIC X(08) VALUE SPACES.
013900     05  WKS-SYSIN-DESTINO       PIC X(08) VALUE SPACES.
014000     05  WKS-OMITE-MIGRACION    PIC X(01) VALUE "N".
014100         88  WKS-MIGRACION-OMITIDA        VALUE "Y".
014200     05  WKS-MASK                PIC Z,ZZZ,ZZZ,ZZ9.
014300     05  WKS-MASK-ALT   REDEFINES WKS-MASK       PIC X(12).
014400******************************************************************
014500*       CONTADORES DE REGISTROS MIGRADOS POR TIPO                *
014600******************************************************************
014700 01  WKS-CONTADORES-MIGRADOS.
014800     05  WKS-MIGR-COURSES        PIC 9(05) COMP VALUE ZEROS.
014900     05  WKS-MIGR-TEACHERS       PIC 9(05) COMP VALUE ZEROS.
015000     05  WKS-MIGR-CLASSROOMS     PIC 9(05) COMP VALUE ZEROS.
015100     05  WKS-MIGR-TIMESLOTS      PIC 9(05) COMP VALUE ZEROS.
015200     05  WKS-MIGR-STUDENTS       PIC 9(05) COMP VALUE ZEROS.
015300     05  WKS-MIGR-CONSTRAINTS    PIC 9(05) COMP VALUE 006.
015400     05  WKS-MIGR-RESULTS        PIC 9(05) COMP VALUE ZEROS.
015500 01  WKS-CONTADORES-MIGRADOS-ALT REDEFINES WKS-CONTADORES-MIGRADOS.
015600     05  WKS-CONTADORES-BYTES    PIC X(14).
015700******************************************************************
015800*       INDICADORES DE FIN DE ARCHIVO POR TIPO DE REGISTRO        *
015900******************************************************************
016000 01  WKS-INDICADORES.
016100     05  WKS-SRC-ACTUAL          PIC X(10) VALUE SPACES.
016200     05  WKS-REGISTROS-LEIDOS   PIC 9(01) COMP VALUE ZEROS.
016300 01  WKS-INDICADORES-ALT REDEFINES WKS-INDICADORES.
016400     05  WKS-INDICADORES-GRUPO-1 PIC X(10).
016500     05  FILLER                  PIC X(01).
016600******************************************************************
016700*          VARIABLES DE FILE STATUS                              *
016800******************************************************************
016900 01  FS-SRC-COURSES              PIC 9(02) VALUE ZEROS.
017000 01  FS-SRC-TEACHERS             PIC 9(02) VALUE ZEROS.
017100 01  FS-SRC-CLASSROOMS           PIC 9(02) VALUE ZEROS.
017200 01  FS-SRC-TIMESLOTS            PIC 9(02) VALUE ZEROS.
017300 01  FS-SRC-STUDENTS             PIC 9(02) VALUE ZEROS.
017400 01  FS-SRC-RESULTS              PIC 9(02) VALUE ZEROS.
017500 01  FS-TGT-COURSES              PIC 9(02) VALUE ZEROS.
017600 01  FS-TGT-TEACHERS             PIC 9(02) VALUE ZEROS.
017700 01  FS-TGT-CLASSROOMS           PIC 9(02) VALUE ZEROS.
017800 01  FS-TGT-TIMESLOTS            PIC 9(02) VALUE ZEROS.
017900 01  FS-TGT-STUDENTS             PIC 9(02) VALUE ZEROS.
018000 01  FS-TGT-RESULTS              PIC 9(02) VALUE ZEROS.
018100 01  FS-MIGRLOG                  PIC 9(02) VALUE ZEROS.
018200******************************************************************
018300 PROCEDURE DIVISION.
018400 000-MAIN SECTION.
018500     ACCEPT WKS-SYSIN-ORIGEN  FROM SYSIN
018600     ACCEPT WKS-SYSIN-DESTINO FROM SYSIN
018700     IF WKS-SYSIN-ORIGEN = WKS-SYSIN-DESTINO
018800        MOVE "Y" TO WKS-OMITE-MIGRACION
018900     END-IF
019000
019100     IF WKS-MIGRACION-OMITIDA
019200        PERFORM ABRIR-BITACORA
019300        PERFORM IMPRIME-MIGRACION-OMITIDA
019400        PERFORM CERRAR-BITACORA
019500     ELSE
019600        PERFORM ABRIR-ARCHIVOS
019700        PERFORM MIGRA-COURSES    UNTIL WKS-END-SRC-COURSES
019800        PERFORM MIGRA-TEACHERS   UNTIL WKS-END-SRC-TEACHERS
019900        PERFORM MIGRA-CLASSROOMS UNTIL WKS-END-SRC-CLASSROOMS
020000        PERFORM MIGRA-TIMESLOTS  UNTIL WKS-END-SRC-TIMESLOTS
020100        PERFORM MIGRA-STUDENTS   UNTIL WKS-END-SRC-STUDENTS
020200        PERFORM MIGRA-CONSTRAINTS
020300        PERFORM MIGRA-RESULTS    UNTIL WKS-END-SRC-RESULTS
020400        PERFORM IMPRIME-BITACORA
020500        PERFORM CERRAR-ARCHIVOS
020600     END-IF
020700     STOP RUN.
020800 000-MAIN-E. EXIT.
020900*
021000 ABRIR-ARCHIVOS SECTION.
021100     OPEN INPUT  SRC-COURSES SRC-TEACHERS SRC-CLASSROOMS
021200                 SRC-TIMESLOTS SRC-STUDENTS SRC-RESULTS
021300     OPEN OUTPUT TGT-COURSES TGT-TEACHERS TGT-CLASSROOMS
021400                 TGT-TIMESLOTS TGT-STUDENTS TGT-RESULTS
021500     OPEN OUTPUT MIGRATION-LOG
021600     MOVE ZEROS TO WKS-MIGR-COURSES    WKS-MIGR-TEACHERS
021700                   WKS-MIGR-CLASSROOMS WKS-MIGR-TIMESLOTS
021800                   WKS-MIGR-STUDENTS   WKS-MIGR-RESULTS
021900
022000     IF FS-SRC-COURSES    NOT = 0 OR FS-SRC-TEACHERS   NOT = 0 OR
022100        FS-SRC-CLASSROOMS NOT = 0 OR FS-SRC-TIMESLOTS  NOT = 0 OR
022200        FS-SRC-STUDENTS   NOT = 0 OR FS-SRC-RESULTS    NOT = 0 OR
022300        FS-TGT-COURSES    NOT = 0 OR FS-TGT-TEACHERS   NOT = 0 OR
022400        FS-TGT-CLASSROOMS NOT = 0 OR FS-TGT-TIMESLOTS  NOT = 0 OR
022500        FS-TGT-STUDENTS   NOT = 0 OR FS-TGT-RESULTS    NOT = 0 OR
022600        FS-MIGRLOG        NOT = 0
022700        DISPLAY "***********************************************"
022800        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE MIGRACION      *"
022900        DISPLAY "***********************************************"
023000        MOVE  91        TO RETURN-CODE
023100        PERFORM CERRAR-ARCHIVOS
023200        STOP RUN
023300     END-IF.
023400 ABRIR-ARCHIVOS-E. EXIT.
023500*
023600 ABRIR-BITACORA SECTION.
023700     OPEN OUTPUT MIGRATION-LOG
023800     IF FS-MIGRLOG NOT = 0
023900        DISPLAY "ERROR AL ABRIR BITACORA DE MIGRACION : " FS-MIGRLOG
024000        MOVE  91 TO RETURN-CODE
024100        STOP RUN
024200     END-IF.
024300 ABRIR-BITACORA-E. EXIT.
024400*
024500 MIGRA-COURSES SECTION.
024600     READ SRC-COURSES
024700     EVALUATE FS-SRC-COURSES
024800        WHEN 0
024900             WRITE TGT-REC-COURSES FROM SRC-REC-COURSES
025000             ADD 1              TO WKS-MIGR-COURSES
025100        WHEN 10
025200             MOVE 1             TO WKS-FIN-ARCHIVOS
025300        WHEN OTHER
025400             DISPLAY "ERROR AL MIGRAR COURSES, FS: " FS-SRC-COURSES
025500             MOVE  91           TO RETURN-CODE
025600             PERFORM CERRAR-ARCHIVOS
025700             STOP RUN
025800     END-EVALUATE.
025900 MIGRA-COURSES-E. EXIT.
026000*
026100 MIGRA-TEACHERS SECTION.
026200     READ SRC-TEACHERS
026300     EVALUATE FS-SRC-TEACHERS
026400        WHEN 0
026500             WRITE TGT-REC-TEACHERS FROM SRC-REC-TEACHERS
026600             ADD 1              TO WKS-MIGR-TEACHERS
026700        WHEN 10
026800             MOVE 2             TO WKS-FIN-ARCHIVOS
026900        WHEN OTHER
027000             DISPLAY "ERROR AL MIGRAR TEACHERS, FS: " FS-SRC-TEACHERS
027100             MOVE  91           TO RETURN-CODE
027200             PERFORM CERRAR-ARCHIVOS
027300             STOP RUN
027400     END-EVALUATE.
027500 MIGRA-TEACHERS-E. EXIT.
027600*
027700 MIGRA-CLASSROOMS SECTION.
027800     READ SRC-CLASSROOMS
027900     EVALUATE FS-SRC-CLASSROOMS
028000        WHEN 0
028100             WRITE TGT-REC-CLASSROOMS FROM SRC-REC-CLASSROOMS
028200             ADD 1              TO WKS-MIGR-CLASSROOMS
028300        WHEN 10
028400             MOVE 3             TO WKS-FIN-ARCHIVOS
028500        WHEN OTHER
028600             DISPLAY "ERROR AL MIGRAR CLASSROOMS, FS: "
028700                     FS-SRC-CLASSROOMS
028800             MOVE  91           TO RETURN-CODE
028900             PERFORM CERRAR-ARCHIVOS
029000             STOP RUN
029100     END-EVALUATE.
029200 MIGRA-CLASSROOMS-E. EXIT.
029300*
029400 MIGRA-TIMESLOTS SECTION.
029500     READ SRC-TIMESLOTS
029600     EVALUATE FS-SRC-TIMESLOTS
029700        WHEN 0
029800             WRITE TGT-REC-TIMESLOTS FROM SRC-REC-TIMESLOTS
029900             ADD 1              TO WKS-MIGR-TIMESLOTS
030000        WHEN 10
030100             MOVE 4             TO WKS-FIN-ARCHIVOS
030200        WHEN OTHER
030300             DISPLAY "ERROR AL MIGRAR TIMESLOTS, FS: "
030400                     FS-SRC-TIMESLOTS
030500             MOVE  91           TO RETURN-CODE
030600             PERFORM CERRAR-ARCHIVOS
030700             STOP RUN
030800     END-EVALUATE.
030900 MIGRA-TIMESLOTS-E. EXIT.
031000*
031100*    EL MAESTRO DE ALUMNOS PUEDE VENIR VACIO SIN QUE SEA ERROR
031200 MIGRA-STUDENTS SECTION.
031300     READ SRC-STUDENTS
031400     EVALUATE FS-SRC-STUDENTS
031500        WHEN 0
031600             WRITE TGT-REC-STUDENTS FROM SRC-REC-STUDENTS
031700             ADD 1              TO WKS-MIGR-STUDENTS
031800        WHEN 10
031900             MOVE 5             TO WKS-FIN-ARCHIVOS
032000        WHEN OTHER
032100             DISPLAY "ERROR AL MIGRAR STUDENTS, FS: " FS-SRC-STUDENTS
032200             MOVE  91           TO RETURN-CODE
032300             PERFORM CERRAR-ARCHIVOS
032400             STOP RUN
032500     END-EVALUATE.
032600 MIGRA-STUDENTS-E. EXIT.
032700*
032800*    EL CONJUNTO DE REGLAS DE RESTRICCION (3 DURAS + 3 BLANDAS)
032900*    ES FIJO POR DEFECTO Y NO TIENE ARCHIVO PROPIO EN EL CICLO -
033000*    SE DEJA CONSTANCIA DE SU MIGRACION CON LA CANTIDAD FIJA.
033100 MIGRA-CONSTRAINTS SECTION.
033200     CONTINUE.
033300 MIGRA-CONSTRAINTS-E. EXIT.
033400*
033500 MIGRA-RESULTS SECTION.
033600     READ SRC-RESULTS
033700     EVALUATE FS-SRC-RESULTS
033800        WHEN 0
033900             WRITE TGT-REC-RESULTS FROM SRC-REC-RESULTS
034000             ADD 1              TO WKS-MIGR-RESULTS
034100        WHEN 10
034200             MOVE 6             TO WKS-FIN-ARCHIVOS
034300        WHEN OTHER
034400             DISPLAY "ERROR AL MIGRAR RESULTS, FS: " FS-SRC-RESULTS
034500             MOVE  91           TO RETURN-CODE
034600             PERFORM CERRAR-ARCHIVOS
034700             STOP RUN
034800     END-EVALUATE.
034900 MIGRA-RESULTS-E. EXIT.
035000*
035100 IMPRIME-BITACORA SECTION.
035200     MOVE SPACES TO MIGRLOG-LINEA
035300     STRING "**************************************************"
035400            DELIMITED BY SIZE INTO MIGRLOG-LINEA
035500     WRITE MIGRLOG-LINEA
035600     MOVE SPACES TO MIGRLOG-LINEA
035700     STRING "*          B I T A C O R A   D E   M I G R A C I O N "
035800            DELIMITED BY SIZE INTO MIGRLOG-LINEA
035900     WRITE MIGRLOG-LINEA
036000     MOVE SPACES TO MIGRLOG-LINEA
036100     STRING "**************************************************"
036200            DELIMITED BY SIZE INTO MIGRLOG-LINEA
036300     WRITE MIGRLOG-LINEA
036400
036500     MOVE SPACES TO MIGRLOG-LINEA
036600     MOVE ZEROS  TO WKS-MASK
036700     MOVE WKS-MIGR-COURSES TO WKS-MASK
036800     STRING "CURSOS MIGRADOS (COURSES)              : " WKS-MASK
036900            DELIMITED BY SIZE INTO MIGRLOG-LINEA
037000     WRITE MIGRLOG-LINEA
037100
037200     MOVE SPACES TO MIGRLOG-LINEA
037300     MOVE ZEROS  TO WKS-MASK
037400     MOVE WKS-MIGR-TEACHERS TO WKS-MASK
037500     STRING "CATEDRATICOS MIGRADOS (TEACHERS)       : " WKS-MASK
037600            DELIMITED BY SIZE INTO MIGRLOG-LINEA
037700     WRITE MIGRLOG-LINEA
037800
037900     MOVE SPACES TO MIGRLOG-LINEA
038000     MOVE ZEROS  TO WKS-MASK
038100     MOVE WKS-MIGR-CLASSROOMS TO WKS-MASK
038200     STRING "AULAS MIGRADAS (CLASSROOMS)            : " WKS-MASK
038300            DELIMITED BY SIZE INTO MIGRLOG-LINEA
038400     WRITE MIGRLOG-LINEA
038500
038600     MOVE SPACES TO MIGRLOG-LINEA
038700     MOVE ZEROS  TO WKS-MASK
038800     MOVE WKS-MIGR-TIMESLOTS TO WKS-MASK
038900     STRING "HORARIOS MIGRADOS (TIMESLOTS)          : " WKS-MASK
039000            DELIMITED BY SIZE INTO MIGRLOG-LINEA
039100     WRITE MIGRLOG-LINEA
039200
039300     MOVE SPACES TO MIGRLOG-LINEA
039400     MOVE ZEROS  TO WKS-MASK
039500     MOVE WKS-MIGR-STUDENTS TO WKS-MASK
039600     STRING "ALUMNOS MIGRADOS (STUDENTS)            : " WKS-MASK
039700            DELIMITED BY SIZE INTO MIGRLOG-LINEA
039800     WRITE MIGRLOG-LINEA
039900
040000     MOVE SPACES TO MIGRLOG-LINEA
040100     MOVE ZEROS  TO WKS-MASK
040200     MOVE WKS-MIGR-CONSTRAINTS TO WKS-MASK
040300     STRING "REGLAS DE RESTRICCION MIGRADAS (CONSTR): " WKS-MASK
040400            DELIMITED BY SIZE INTO MIGRLOG-LINEA
040500     WRITE MIGRLOG-LINEA
040600
040700     MOVE SPACES TO MIGRLOG-LINEA
040800     MOVE ZEROS  TO WKS-MASK
040900     MOVE WKS-MIGR-RESULTS TO WKS-MASK
041000     STRING "RESULTADOS MIGRADOS (SCHEDULE-RESULTS) : " WKS-MASK
041100            DELIMITED BY SIZE INTO MIGRLOG-LINEA
041200     WRITE MIGRLOG-LINEA
041300
041400     MOVE SPACES TO MIGRLOG-LINEA
041500     STRING "**************************************************"
041600            DELIMITED BY SIZE INTO MIGRLOG-LINEA
041700     WRITE MIGRLOG-LINEA.
041800 IMPRIME-BITACORA-E. EXIT.
041900*
042000 IMPRIME-MIGRACION-OMITIDA SECTION.
042100     MOVE SPACES TO MIGRLOG-LINEA
042200     STRING "**************************************************"
042300            DELIMITED BY SIZE INTO MIGRLOG-LINEA
042400     WRITE MIGRLOG-LINEA
042500     MOVE SPACES TO MIGRLOG-LINEA
042600     STRING "ORIGEN Y DESTINO COINCIDEN - MIGRACION OMITIDA"
042700            DELIMITED BY SIZE INTO MIGRLOG-LINEA
042800     WRITE MIGRLOG-LINEA
042900     MOVE SPACES TO MIGRLOG-LINEA
043000     STRING "**************************************************"
043100            DELIMITED BY SIZE INTO MIGRLOG-LINEA
043200     WRITE MIGRLOG-LINEA.
043300 IMPRIME-MIGRACION-OMITIDA-E. EXIT.
043400*
043500 CERRAR-BITACORA SECTION.
043600     CLOSE MIGRATION-LOG.
043700 CERRAR-BITACORA-E. EXIT.
043800*
043900 CERRAR-ARCHIVOS SECTION.
044000     CLOSE SRC-COURSES, SRC-TEACHERS, SRC-CLASSROOMS,
044100           SRC-TIMESLOTS, SRC-STUDENTS, SRC-RESULTS,
044200           TGT-COURSES, TGT-TEACHERS, TGT-CLASSROOMS,
044300           TGT-TIMESLOTS, TGT-STUDENTS, TGT-RESULTS,
044400           MIGRATION-LOG.
044500 CERRAR-ARCHIVOS-E. EXIT.
