000100******************************************************************
000200* FECHA       : 21/03/1991                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRFITNES                                        *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : CALCULA EL FITNESS DE UNA SOLUCION DE HORARIO,   *
000800*             : CONTANDO CHOQUES DE CATEDRATICO, DE AULA Y DE    *
000900*             : GRUPO, Y CURSOS DUPLICADOS EN UNA MISMA HORA.    *
001000*             : ES INVOCADO POR CADA PROGRAMA SOLUCIONADOR       *
001100*             : (HRGREEDY, HRGENETC, HRANTCOL, HRBACKTR,         *
001200*             : HRHYBRID) PARA CALIFICAR SU SOLUCION CANDIDATA.  *
001300* ARCHIVOS    : NINGUNO - TRABAJA SOLO SOBRE EL AREA DE ENLACE.  *
001400* ACCION (ES) : C=CONSULTAR                                      *
001500* INSTALADO   : 21/03/1991                                       *
001600* BPM/RATIONAL: 40102                                            *
001700* NOMBRE      : CALIFICADOR DE FITNESS DE HORARIOS               *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* BITACORA DE CAMBIOS                                            *
002100*----------------------------------------------------------------*
002200* 21/03/1991 HDSR TKT-40102 CREACION DEL SUBPROGRAMA - SOLO       *
002300*                 CHOQUE DE CATEDRATICO Y DE AULA.                *
002400* 22/06/1993 HDSR TKT-40131 SE AGREGA EL CONTEO DE CHOQUE DE      *
002500*                 GRUPO Y DE CURSO DUPLICADO EN LA MISMA HORA,    *
002600*                 PARA LAS NUEVAS ESTRATEGIAS DE HRGREEDY.        *
002700* 03/11/1994 HDSR TKT-40146 EL FITNESS SE DEVUELVE A CUATRO       *
002800*                 DECIMALES REDONDEADO, PARA COMPARAR SOLUCIONES  *
002900*                 ENTRE SI EN LA ESTRATEGIA HIBRIDA.              *
003000* 19/08/1998 HDSR TKT-Y2K04 REVISION Y2K - SIN CAMPOS DE FECHA    *
003100*                 DE CALENDARIO, SIN IMPACTO.                     *
003200*----------------------------------------------------------------*
003300 ID DIVISION.
003400 PROGRAM-ID.                    HRFITNES.
003500 AUTHOR.                        HUGO DAVID SOLORZANO.
003600 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003700 DATE-WRITTEN.                  21/03/1991.
003800 DATE-COMPILED.                 21/03/1991.
003900 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01                        IS TOP-OF-FORM
004400     CLASS W-INDICADOR-SN       IS "Y" "N"
004500     UPSI-0                     ON STATUS IS SW-REPROCESO.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*               C A M P O S    D E    T R A B A J O              *
005000******************************************************************
005100 01  WKS-CAMPOS-DE-TRABAJO.
005200     05  WKS-PROGRAMA            PIC X(08) VALUE "HRFITNES".
005300     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
005400     05  WKS-MASK-ALT  REDEFINES WKS-MASK        PIC X(08).
005500******************************************************************
005600*   TABLA DE OCUPACION POR CATEDRATICO/SLOT, USADA PARA CONTAR    *
005700*   CUANTAS ASIGNACIONES CAEN EN LA MISMA HORA DE UN CATEDRATICO. *
005800******************************************************************
005900 01  WKS-TABLA-OCUP-DOCENTE.
006000     05  WKS-OCD                 OCCURS 2000 TIMES
006100                                 INDEXED BY WKS-I-OCD WKS-J-OCD.
006200         10  WKS-OCD-DOCENTE     PIC X(06).
006300         10  WKS-OCD-SLOT        PIC X(06).
006400         10  WKS-OCD-VECES       PIC 9(04) COMP.
006500 01  WKS-OCD-COUNT               PIC 9(04) COMP VALUE ZEROS.
006520 01  WKS-TABLA-OCUP-DOCENTE-R REDEFINES WKS-TABLA-OCUP-DOCENTE.
006540     05  WKS-OCD-RENGLON         PIC X(14) OCCURS 2000 TIMES.
006600******************************************************************
006700*   TABLA DE OCUPACION POR AULA/SLOT.                            *
006800******************************************************************
006900 01  WKS-TABLA-OCUP-AULA.
007000     05  WKS-OCA                 OCCURS 2000 TIMES
007100                                 INDEXED BY WKS-I-OCA WKS-J-OCA.
007200         10  WKS-OCA-AULA        PIC X(06).
007300         10  WKS-OCA-SLOT        PIC X(06).
007400         10  WKS-OCA-VECES       PIC 9(04) COMP.
007500 01  WKS-OCA-COUNT               PIC 9(04) COMP VALUE ZEROS.
007600******************************************************************
007700*   TABLA DE OCUPACION POR GRUPO/SLOT.                           *
007800******************************************************************
007900 01  WKS-TABLA-OCUP-GRUPO.
008000     05  WKS-OCG                 OCCURS 2000 TIMES
008100                                 INDEXED BY WKS-I-OCG WKS-J-OCG.
008200         10  WKS-OCG-GRUPO       PIC X(06).
008300         10  WKS-OCG-SLOT        PIC X(06).
008400         10  WKS-OCG-VECES       PIC 9(04) COMP.
008500 01  WKS-OCG-COUNT               PIC 9(04) COMP VALUE ZEROS.
008600******************************************************************
008700*   TABLA DE OCUPACION POR CURSO/SLOT (CURSO DUPLICADO EN HORA).  *
008800******************************************************************
008900 01  WKS-TABLA-OCUP-CURSO.
009000     05  WKS-OCC                 OCCURS 2000 TIMES
009100                                 INDEXED BY WKS-I-OCC WKS-J-OCC.
009200         10  WKS-OCC-CURSO       PIC X(06).
009300         10  WKS-OCC-SLOT        PIC X(06).
009400         10  WKS-OCC-VECES       PIC 9(04) COMP.
009500 01  WKS-OCC-COUNT               PIC 9(04) COMP VALUE ZEROS.
009600******************************************************************
009700*   CONTADORES DE VIOLACIONES Y CAMPOS AUXILIARES DE BUSQUEDA    *
009800******************************************************************
009900 01  WKS-INDICADORES.
010000     05  WKS-I-ASG               PIC 9(04) COMP VALUE ZEROS.
010100     05  WKS-VIOL-DOCENTE        PIC 9(05) COMP VALUE ZEROS.
010200     05  WKS-VIOL-AULA           PIC 9(05) COMP VALUE ZEROS.
010300     05  WKS-VIOL-GRUPO          PIC 9(05) COMP VALUE ZEROS.
010400     05  WKS-VIOL-CURSO          PIC 9(05) COMP VALUE ZEROS.
010500     05  WKS-VIOL-BLANDAS        PIC 9(05) COMP VALUE ZEROS.
010600     05  WKS-TOTAL-VIOLACIONES   PIC 9(05) COMP VALUE ZEROS.
010700     05  WKS-INDICADOR-ENCONTRO  PIC X(01) VALUE "N".
010800     05  WKS-DIVISOR-FITNESS     PIC 9(05)V9(04) VALUE ZEROS.
010850     05  WKS-FITNESS-DEVUELTO    PIC 9(01)V9(04) VALUE ZEROS.
010900 01  WKS-INDICADORES-ALT REDEFINES WKS-INDICADORES.
011000     05  WKS-INDICADORES-GRUPO-1 PIC X(22).
011100     05  FILLER                  PIC X(09).
011200******************************************************************
011300*  AREA DE ENLACE - RECIBIDA DE CADA PROGRAMA SOLUCIONADOR.       *
011400******************************************************************
011500 LINKAGE SECTION.
011600 01  LKA-ASG-COUNT               PIC 9(04) COMP.
011700 01  LKA-TABLA-ASIGNACIONES.
011800     05  LKA-ASG                 OCCURS 0 TO 2000 TIMES
011900                                 DEPENDING ON LKA-ASG-COUNT
012000                                 INDEXED BY LKA-I-ASG.
012100         10  LKA-ASG-COURSE      PIC X(06).
012200         10  LKA-ASG-TEACHER     PIC X(06).
012300         10  LKA-ASG-CLASSROOM   PIC X(06).
012400         10  LKA-ASG-SLOT        PIC X(06).
012500         10  LKA-ASG-CLASE       PIC X(06).
012600 01  LKA-FITNESS-SCORE           PIC 9(01)V9(04).
012700 01  LKA-VIOLATION-COUNT         PIC 9(04) COMP.
012800******************************************************************
012900 PROCEDURE DIVISION USING LKA-ASG-COUNT LKA-TABLA-ASIGNACIONES
013000                          LKA-FITNESS-SCORE LKA-VIOLATION-COUNT.
013100 000-MAIN SECTION.
013200     MOVE ZEROS TO WKS-OCD-COUNT WKS-OCA-COUNT WKS-OCG-COUNT
013300                   WKS-OCC-COUNT WKS-VIOL-DOCENTE WKS-VIOL-AULA
013400                   WKS-VIOL-GRUPO WKS-VIOL-CURSO WKS-VIOL-BLANDAS
013500                   WKS-TOTAL-VIOLACIONES
013600     IF LKA-ASG-COUNT = ZEROS
013700        PERFORM CASO-SIN-ASIGNACIONES
013800     ELSE
013900        PERFORM ACUMULA-UNA-ASIGNACION
014000           VARYING WKS-I-ASG FROM 1 BY 1
014100               UNTIL WKS-I-ASG > LKA-ASG-COUNT
014200        PERFORM CUENTA-CHOQUES-DOCENTE
014300           VARYING WKS-I-OCD FROM 1 BY 1
014400               UNTIL WKS-I-OCD > WKS-OCD-COUNT
014500        PERFORM CUENTA-CHOQUES-AULA
014600           VARYING WKS-I-OCA FROM 1 BY 1
014700               UNTIL WKS-I-OCA > WKS-OCA-COUNT
014800        PERFORM CUENTA-CHOQUES-GRUPO
014900           VARYING WKS-I-OCG FROM 1 BY 1
015000               UNTIL WKS-I-OCG > WKS-OCG-COUNT
015100        PERFORM CUENTA-CURSOS-DUPLICADOS
015200           VARYING WKS-I-OCC FROM 1 BY 1
015300               UNTIL WKS-I-OCC > WKS-OCC-COUNT
015400        PERFORM CALCULA-VIOLACIONES-BLANDAS
015500     END-IF
015600     COMPUTE WKS-TOTAL-VIOLACIONES =
015700             WKS-VIOL-DOCENTE + WKS-VIOL-AULA + WKS-VIOL-GRUPO
015800             + WKS-VIOL-CURSO + WKS-VIOL-BLANDAS
015900     PERFORM CALCULA-FITNESS
016000     MOVE WKS-FITNESS-DEVUELTO TO LKA-FITNESS-SCORE
016100     MOVE WKS-TOTAL-VIOLACIONES TO LKA-VIOLATION-COUNT
016200     GOBACK.
016300 000-MAIN-E. EXIT.
016400*
016500*    CASO ESPECIAL - SOLUCION VACIA (O DE UNA SOLA HORA) SE       *
016600*    CALIFICA COMO CERO VIOLACIONES, FITNESS 1.0000.              *
016700 CASO-SIN-ASIGNACIONES SECTION.
016800     MOVE ZEROS TO WKS-TOTAL-VIOLACIONES.
016900 CASO-SIN-ASIGNACIONES-E. EXIT.
017000*
017100*    ACUMULA UNA ASIGNACION EN LAS CUATRO TABLAS DE OCUPACION     *
017200*    (DOCENTE/SLOT, AULA/SLOT, GRUPO/SLOT, CURSO/SLOT), SUMANDO   *
017300*    AL CONTADOR DE VECES SI LA CLAVE YA EXISTIA.                 *
017400 ACUMULA-UNA-ASIGNACION SECTION.
017500     PERFORM ACUMULA-OCUPACION-DOCENTE
017600     PERFORM ACUMULA-OCUPACION-AULA
017700     PERFORM ACUMULA-OCUPACION-GRUPO
017800     PERFORM ACUMULA-OCUPACION-CURSO.
017900 ACUMULA-UNA-ASIGNACION-E. EXIT.
018000*
018100 ACUMULA-OCUPACION-DOCENTE SECTION.
018200     MOVE "N" TO WKS-INDICADOR-ENCONTRO
018300     SET WKS-I-OCD TO 1
018400     PERFORM BUSCA-OCUPACION-DOCENTE
018500        VARYING WKS-I-OCD FROM 1 BY 1
018600            UNTIL WKS-I-OCD > WKS-OCD-COUNT
018700               OR WKS-INDICADOR-ENCONTRO = "Y"
018800     IF WKS-INDICADOR-ENCONTRO = "N"
018900        ADD 1 TO WKS-OCD-COUNT
019000        MOVE LKA-ASG-TEACHER(WKS-I-ASG)
019100                              TO WKS-OCD-DOCENTE(WKS-OCD-COUNT)
019200        MOVE LKA-ASG-SLOT(WKS-I-ASG) TO WKS-OCD-SLOT(WKS-OCD-COUNT)
019300        MOVE 1                TO WKS-OCD-VECES(WKS-OCD-COUNT)
019400     END-IF.
019500 ACUMULA-OCUPACION-DOCENTE-E. EXIT.
019600*
019700 BUSCA-OCUPACION-DOCENTE SECTION.
019800     IF WKS-OCD-DOCENTE(WKS-I-OCD) = LKA-ASG-TEACHER(WKS-I-ASG)
019900        AND WKS-OCD-SLOT(WKS-I-OCD) = LKA-ASG-SLOT(WKS-I-ASG)
020000        ADD 1 TO WKS-OCD-VECES(WKS-I-OCD)
020100        MOVE "Y" TO WKS-INDICADOR-ENCONTRO
020200     END-IF.
020300 BUSCA-OCUPACION-DOCENTE-E. EXIT.
020400*
020500 ACUMULA-OCUPACION-AULA SECTION.
020600     MOVE "N" TO WKS-INDICADOR-ENCONTRO
020700     SET WKS-I-OCA TO 1
020800     PERFORM BUSCA-OCUPACION-AULA
020900        VARYING WKS-I-OCA FROM 1 BY 1
021000            UNTIL WKS-I-OCA > WKS-OCA-COUNT
021100               OR WKS-INDICADOR-ENCONTRO = "Y"
021200     IF WKS-INDICADOR-ENCONTRO = "N"
021300        ADD 1 TO WKS-OCA-COUNT
021400        MOVE LKA-ASG-CLASSROOM(WKS-I-ASG)
021500                              TO WKS-OCA-AULA(WKS-OCA-COUNT)
021600        MOVE LKA-ASG-SLOT(WKS-I-ASG) TO WKS-OCA-SLOT(WKS-OCA-COUNT)
021700        MOVE 1                TO WKS-OCA-VECES(WKS-OCA-COUNT)
021800     END-IF.
021900 ACUMULA-OCUPACION-AULA-E. EXIT.
022000*
022100 BUSCA-OCUPACION-AULA SECTION.
022200     IF WKS-OCA-AULA(WKS-I-OCA) = LKA-ASG-CLASSROOM(WKS-I-ASG)
022300        AND WKS-OCA-SLOT(WKS-I-OCA) = LKA-ASG-SLOT(WKS-I-ASG)
022400        ADD 1 TO WKS-OCA-VECES(WKS-I-OCA)
022500        MOVE "Y" TO WKS-INDICADOR-ENCONTRO
022600     END-IF.
022700 BUSCA-OCUPACION-AULA-E. EXIT.
022800*
022900*    EL GRUPO (CLASE) DE CADA ASIGNACION SE TOMA DE LKA-ASG-CLASE *
023000*    - SI EL CURSO TIENE SEGUNDO GRUPO, EL SOLUCIONADOR YA GRABA  *
023100*    UNA ASIGNACION POR GRUPO, ASI QUE AQUI SOLO SE CUENTA UNA.   *
023200 ACUMULA-OCUPACION-GRUPO SECTION.
023300     MOVE "N" TO WKS-INDICADOR-ENCONTRO
023400     SET WKS-I-OCG TO 1
023500     PERFORM BUSCA-OCUPACION-GRUPO
023600        VARYING WKS-I-OCG FROM 1 BY 1
023700            UNTIL WKS-I-OCG > WKS-OCG-COUNT
023800               OR WKS-INDICADOR-ENCONTRO = "Y"
023900     IF WKS-INDICADOR-ENCONTRO = "N"
024000        ADD 1 TO WKS-OCG-COUNT
024100        MOVE LKA-ASG-CLASE(WKS-I-ASG) TO WKS-OCG-GRUPO(WKS-OCG-COUNT)
024200        MOVE LKA-ASG-SLOT(WKS-I-ASG) TO WKS-OCG-SLOT(WKS-OCG-COUNT)
024300        MOVE 1               TO WKS-OCG-VECES(WKS-OCG-COUNT)
024400     END-IF.
024500 ACUMULA-OCUPACION-GRUPO-E. EXIT.
024600*
024700 BUSCA-OCUPACION-GRUPO SECTION.
024800     IF WKS-OCG-GRUPO(WKS-I-OCG) = LKA-ASG-CLASE(WKS-I-ASG)
024900        AND WKS-OCG-SLOT(WKS-I-OCG) = LKA-ASG-SLOT(WKS-I-ASG)
025000        ADD 1 TO WKS-OCG-VECES(WKS-I-OCG)
025100        MOVE "Y" TO WKS-INDICADOR-ENCONTRO
025200     END-IF.
025300 BUSCA-OCUPACION-GRUPO-E. EXIT.
025400*
025500*    CURSO DUPLICADO EN LA MISMA HORA - MISMO COURSE-ID EN EL     *
025600*    MISMO SLOT MAS DE UNA VEZ (DISTINTO DE CHOQUE DE DOCENTE O   *
025700*    DE AULA, PUES PUEDE SER OTRO CATEDRATICO U OTRA AULA).       *
025800 ACUMULA-OCUPACION-CURSO SECTION.
025900     MOVE "N" TO WKS-INDICADOR-ENCONTRO
026000     SET WKS-I-OCC TO 1
026100     PERFORM BUSCA-OCUPACION-CURSO
026200        VARYING WKS-I-OCC FROM 1 BY 1
026300            UNTIL WKS-I-OCC > WKS-OCC-COUNT
026400               OR WKS-INDICADOR-ENCONTRO = "Y"
026500     IF WKS-INDICADOR-ENCONTRO = "N"
026600        ADD 1 TO WKS-OCC-COUNT
026700        MOVE LKA-ASG-COURSE(WKS-I-ASG) TO WKS-OCC-CURSO(WKS-OCC-COUNT)
026800        MOVE LKA-ASG-SLOT(WKS-I-ASG) TO WKS-OCC-SLOT(WKS-OCC-COUNT)
026900        MOVE 1               TO WKS-OCC-VECES(WKS-OCC-COUNT)
027000     END-IF.
027100 ACUMULA-OCUPACION-CURSO-E. EXIT.
027200*
027300 BUSCA-OCUPACION-CURSO SECTION.
027400     IF WKS-OCC-CURSO(WKS-I-OCC) = LKA-ASG-COURSE(WKS-I-ASG)
027500        AND WKS-OCC-SLOT(WKS-I-OCC) = LKA-ASG-SLOT(WKS-I-ASG)
027600        ADD 1 TO WKS-OCC-VECES(WKS-I-OCC)
027700        MOVE "Y" TO WKS-INDICADOR-ENCONTRO
027800     END-IF.
027900 BUSCA-OCUPACION-CURSO-E. EXIT.
028000*
028100*    CADA CELDA DOCENTE/SLOT CON OCUPACION MAYOR A 1 APORTA       *
028200*    (OCUPACION - 1) VIOLACIONES - REGLA DE NEGOCIO DEL SEMILLERO.*
028250 CUENTA-CHOQUES-DOCENTE SECTION.
028300     IF WKS-OCD-VECES(WKS-I-OCD) > 1
028400        ADD WKS-OCD-VECES(WKS-I-OCD) TO WKS-VIOL-DOCENTE
028500        SUBTRACT 1 FROM WKS-VIOL-DOCENTE
028600     END-IF.
028700 CUENTA-CHOQUES-DOCENTE-E. EXIT.
028800*
028900 CUENTA-CHOQUES-AULA SECTION.
029000     IF WKS-OCA-VECES(WKS-I-OCA) > 1
029100        ADD WKS-OCA-VECES(WKS-I-OCA) TO WKS-VIOL-AULA
029200        SUBTRACT 1 FROM WKS-VIOL-AULA
029300     END-IF.
029400 CUENTA-CHOQUES-AULA-E. EXIT.
029500*
029600 CUENTA-CHOQUES-GRUPO SECTION.
029700     IF WKS-OCG-VECES(WKS-I-OCG) > 1
029800        ADD WKS-OCG-VECES(WKS-I-OCG) TO WKS-VIOL-GRUPO
029900        SUBTRACT 1 FROM WKS-VIOL-GRUPO
030000     END-IF.
030100 CUENTA-CHOQUES-GRUPO-E. EXIT.
030200*
030300 CUENTA-CURSOS-DUPLICADOS SECTION.
030400     IF WKS-OCC-VECES(WKS-I-OCC) > 1
030500        ADD WKS-OCC-VECES(WKS-I-OCC) TO WKS-VIOL-CURSO
030600        SUBTRACT 1 FROM WKS-VIOL-CURSO
030700     END-IF.
030800 CUENTA-CURSOS-DUPLICADOS-E. EXIT.
030900*
031000*    GANCHOS DE RESTRICCIONES BLANDAS (PREFERENCIA DE DOCENTE,    *
031100*    AJUSTE DE CUPO, CONTINUIDAD, DESCANSOS) - EN LOS DATOS DE    *
031200*    PRUEBA DEL SEMILLERO NO APORTAN VIOLACIONES, SE DEJAN LISTOS *
031300*    PARA CUANDO EL AREA DE ENLACE TRAIGA LOS DATOS NECESARIOS.   *
031400 CALCULA-VIOLACIONES-BLANDAS SECTION.
031500     MOVE ZEROS TO WKS-VIOL-BLANDAS.
031600 CALCULA-VIOLACIONES-BLANDAS-E. EXIT.
031700*
031800*    FITNESS = 1.0000 SI NO HAY VIOLACIONES, DE LO CONTRARIO      *
031900*    1 / (1 + VIOLACIONES), A CUATRO DECIMALES REDONDEADO.        *
032000 CALCULA-FITNESS SECTION.
032100     IF WKS-TOTAL-VIOLACIONES = ZEROS
032200        MOVE 1.0000 TO WKS-FITNESS-DEVUELTO
032300     ELSE
032400        COMPUTE WKS-DIVISOR-FITNESS = 1 + WKS-TOTAL-VIOLACIONES
032500        COMPUTE WKS-FITNESS-DEVUELTO ROUNDED =
032600                1 / WKS-DIVISOR-FITNESS
032700     END-IF.
032800 CALCULA-FITNESS-E. EXIT.
