000100******************************************************************
000200* FECHA       : 22/07/1993                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRBACKTR                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : BUSQUEDA POR BACKTRACKING - CADA CURSO ES UNA     *
000800*             : VARIABLE CON DOMINIO (HORARIO,AULA); SE ESCOGE   *
000900*             : LA VARIABLE CON MENOR DOMINIO RESTANTE (MRV) Y SE*
001000*             : PRUEBAN SUS VALORES EN ORDEN HASTA ENCONTRAR UNO *
001100*             : CONSISTENTE, RETROCEDIENDO EN CALLEJONES SIN     *
001200*             : SALIDA.                                          *
001300* ARCHIVOS    : COURSES=C, TEACHERS=C, CLASSROOMS=C, TIMESLOTS=C,*
001400*             : SCHEDULE-RESULTS=A                              *
001500* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
001600* INSTALADO   : 22/07/1993                                       *
001700* BPM/RATIONAL: 40160                                            *
001800* NOMBRE      : BUSQUEDA POR BACKTRACKING CON MRV               *
001900******************************************************************
002000*----------------------------------------------------------------*
002100* BITACORA DE CAMBIOS                                            *
002200*----------------------------------------------------------------*
002300* 22/07/1993 HDSR TKT-40161 CREACION DEL PROGRAMA.                *
002400* 14/01/1995 HDSR TKT-40170 SE AGREGA EL LIMITE DE TIEMPO Y LA   *
002500*                 PROFUNDIDAD MAXIMA DE LA PILA DE BUSQUEDA.     *
002600* 19/08/1998 HDSR TKT-Y2K07 REVISION Y2K - SIN CAMPOS DE FECHA   *
002700*                 DE CALENDARIO, SIN IMPACTO.                    *
002800* 09/02/2005 HDSR TKT-40185 SE AGREGA CRONOMETRO (ACCEPT         *
002900*                 FROM TIME) Y SE HACE CUMPLIR EL LIMITE DE      *
003000*                 TIEMPO DE BUSQUEDA (ANTES SOLO CONFIG); SE     *
003100*                 REPORTA EL TIEMPO TRANSCURRIDO EN ESTAD.       *
003200* 23/02/2005 HDSR TKT-40186 SE ORDENAN LAS AULAS DE MENOR        *
003300*                 A MAYOR CAPACIDAD ANTES DE LA BUSQUEDA,        *
003400*                 PARA QUE LA PRUEBA DE VALORES APROXIME         *
003500*                 LA REGLA LEAST-CONSTRAINING DEL CONFIG.        *
003600*----------------------------------------------------------------*
003700 ID DIVISION.
003800 PROGRAM-ID.                    HRBACKTR.
003900 AUTHOR.                        HUGO DAVID SOLORZANO.
004000 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
004100 DATE-WRITTEN.                  22/07/1993.
004200 DATE-COMPILED.                 22/07/1993.
004300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01                        IS TOP-OF-FORM
004800     CLASS W-INDICADOR-SN       IS "Y" "N"
004900     UPSI-0                     ON STATUS IS SW-REPROCESO.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT COURSES    ASSIGN   TO COURSES
005300            ORGANIZATION        IS LINE SEQUENTIAL
005400            FILE STATUS         IS FS-COURSES.
005500     SELECT TEACHERS   ASSIGN   TO TEACHERS
005600            ORGANIZATION        IS LINE SEQUENTIAL
005700            FILE STATUS         IS FS-TEACHERS.
005800     SELECT CLASSROOMS ASSIGN   TO CLASSROOMS
005900            ORGANIZATION        IS LINE SEQUENTIAL
006000            FILE STATUS         IS FS-CLASSROOMS.
006100     SELECT TIMESLOTS  ASSIGN   TO TIMESLOTS
006200            ORGANIZATION        IS LINE SEQUENTIAL
006300            FILE STATUS         IS FS-TIMESLOTS.
006400     SELECT SCHEDULE-RESULTS ASSIGN TO SCHEDULE-RESULTS
006500            ORGANIZATION        IS LINE SEQUENTIAL
006600            FILE STATUS         IS FS-RESULTS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  COURSES.
007000     COPY CRSMAST.
007100 FD  TEACHERS.
007200     COPY TCHMAST.
007300 FD  CLASSROOMS.
007400     COPY RMMAST.
007500 FD  TIMESLOTS.
007600     COPY SLOTMST.
007700 FD  SCHEDULE-RESULTS.
007800     COPY RESMAST.
007900 WORKING-STORAGE SECTION.
008000     COPY CNTWORK.
008100******************************************************************
008200*               C A M P O S    D E    T R A B A J O              *
008300******************************************************************
008400 01  WKS-CAMPOS-DE-TRABAJO.
008500     05  WKS-PROGRAMA            PIC X(08) VALUE "HRBACKTR".
008600     05  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
008700         88  WKS-END-TEACHERS            VALUE 1.
008800         88  WKS-END-COURSES             VALUE 2.
008900         88  WKS-END-CLASSROOMS          VALUE 3.
009000         88  WKS-END-TIMESLOTS           VALUE 4.
009100     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
009200     05  WKS-MASK-ALT  REDEFINES WKS-MASK        PIC X(08).
009300     05  WKS-PROFUNDIDAD         PIC 9(04) COMP VALUE ZEROS.
009400     05  WKS-TIEMPO-LIMITE-SEG   PIC 9(05) COMP VALUE 00300.
009500     05  WKS-PROFUNDIDAD-MAXIMA  PIC 9(05) COMP VALUE 01000.
009600     05  WKS-INDICADOR-AGOTADO   PIC X(01) VALUE "N".
009700     05  WKS-INDICADOR-SOLUCION  PIC X(01) VALUE "N".
009800     05  FILLER                  PIC X(06).
009900******************************************************************
010000*       TABLA DE CURSOS CARGADOS (LLAVE COURSE-ID) - EL          *
010100*       DOCENTE Y EL GRUPO PRIMARIO VIENEN FIJOS DEL MAESTRO.    *
010200******************************************************************
010300 01  WKS-TABLA-COURSES.
010400     05  FILLER                  PIC X(01).
010500     05  WKS-CRS                 OCCURS 0 TO 500 TIMES
010600                                 DEPENDING ON WKS-COURSE-COUNT
010700                                 INDEXED BY WKS-I-CRS.
010800         10  WKS-CRS-ID          PIC X(06).
010900         10  WKS-CRS-TEACHER     PIC X(06).
011000         10  WKS-CRS-CLASE       PIC X(06).
011100         10  WKS-CRS-ASIGNADO    PIC 9(01) COMP VALUE ZEROS.
011200             88  WKS-CRS-ESTA-ASIGNADO       VALUE 1.
011300         10  WKS-CRS-SLOT-SEL    PIC 9(02) COMP VALUE ZEROS.
011400         10  WKS-CRS-RM-SEL      PIC 9(02) COMP VALUE ZEROS.
011500******************************************************************
011600*       TABLA DE CATEDRATICOS (LLAVE TEACHER-ID)                 *
011700******************************************************************
011800 01  WKS-TABLA-TEACHERS.
011900     05  FILLER                  PIC X(01).
012000     05  WKS-TCH                 OCCURS 0 TO 200 TIMES
012100                                 DEPENDING ON WKS-TEACHER-COUNT
012200                                 INDEXED BY WKS-I-TCH.
012300         10  WKS-TCH-ID          PIC X(06).
012400         10  WKS-TCH-NAME        PIC X(30).
012500******************************************************************
012600*       TABLA DE AULAS (LLAVE CLASSROOM-ID)                      *
012700******************************************************************
012800 01  WKS-TABLA-CLASSROOMS.
012900     05  FILLER                  PIC X(01).
013000     05  WKS-RM                  OCCURS 0 TO 100 TIMES
013100                                 DEPENDING ON WKS-CLASSROOM-COUNT
013200                                 INDEXED BY WKS-I-RM WKS-J-RM-SORT
013300                                  WKS-I-RM-MIN-SORT.
013400         10  WKS-RM-ID           PIC X(06).
013500         10  WKS-RM-NAME         PIC X(30).
013600         10  WKS-RM-CAPACITY    PIC 9(04) COMP.
013700******************************************************************
013800*       TABLA DE HORARIOS (LLAVE SLOT-ID)                        *
013900******************************************************************
014000 01  WKS-TABLA-TIMESLOTS.
014100     05  FILLER                  PIC X(01).
014200     05  WKS-SLT                 OCCURS 0 TO 50 TIMES
014300                                 DEPENDING ON WKS-TIMESLOT-COUNT
014400                                 INDEXED BY WKS-I-SLT.
014500         10  WKS-SLT-ID          PIC X(06).
014600         10  WKS-SLT-DAY         PIC X(10).
014700         10  WKS-SLT-PERIOD      PIC 9(01) COMP.
014800         10  WKS-SLT-RANGE       PIC X(11).
014900******************************************************************
015000*       PILA EXPLICITA DE BUSQUEDA - UNA POSICION POR NIVEL DE   *
015100*       PROFUNDIDAD (UN CURSO ASIGNADO POR NIVEL).  GUARDA CUAL  *
015200*       CURSO SE ESCOGIO POR MRV Y EL CURSOR (HORARIO,AULA) QUE  *
015300*       SE VA A PROBAR A CONTINUACION EN ESE NIVEL.              *
015400******************************************************************
015500 01  WKS-PILA-BUSQUEDA.
015600     05  FILLER                  PIC X(01).
015700     05  WKS-PILA                OCCURS 1000 TIMES
015800                                 INDEXED BY WKS-I-PILA.
015900         10  WKS-PILA-CRS-IDX    PIC 9(03) COMP.
016000         10  WKS-PILA-SLT-CUR    PIC 9(02) COMP.
016100         10  WKS-PILA-RM-CUR     PIC 9(02) COMP.
016200 01  WKS-PILA-BUSQUEDA-R REDEFINES WKS-PILA-BUSQUEDA.
016300     05  WKS-PILA-BYTES          PIC X(6001).
016400******************************************************************
016500*       MEJOR/ULTIMA SOLUCION HALLADA, COPIADA DE LA TABLA DE    *
016600*       CURSOS AL MOMENTO DE TERMINAR LA BUSQUEDA.               *
016700******************************************************************
016800 01  WKS-SOLUCION-FINAL.
016900     05  FILLER                  PIC X(01).
017000     05  WKS-SOL                 OCCURS 0 TO 500 TIMES
017100                                 DEPENDING ON WKS-COURSE-COUNT
017200                                 INDEXED BY WKS-I-SOL.
017300         10  WKS-SOL-COURSE      PIC X(06).
017400         10  WKS-SOL-TEACHER     PIC X(06).
017500         10  WKS-SOL-CLASSROOM   PIC X(06).
017600         10  WKS-SOL-SLOT        PIC X(06).
017700         10  WKS-SOL-CLASE       PIC X(06).
017800******************************************************************
017900*       CONTADORES DE ESTADISTICA DE LA BUSQUEDA                 *
018000******************************************************************
018100 01  WKS-CONTROL-TOTALES.
018200     05  WKS-NODOS-VISITADOS     PIC 9(07) COMP VALUE ZEROS.
018300     05  WKS-ASIGNACIONES-PROBADAS PIC 9(07) COMP VALUE ZEROS.
018400     05  WKS-RETROCESOS          PIC 9(07) COMP VALUE ZEROS.
018500     05  WKS-FALLOS-CONSISTENCIA PIC 9(07) COMP VALUE ZEROS.
018600     05  WKS-SOLUCIONES-HALLADAS PIC 9(05) COMP VALUE ZEROS.
018700     05  FILLER                  PIC X(08).
018800******************************************************************
018900*       SUBINDICES Y CAMPOS AUXILIARES DE TRABAJO                *
019000******************************************************************
019100 01  WKS-INDICADORES.
019200     05  WKS-CRS-MRV-ESCOGIDO    PIC 9(03) COMP VALUE ZEROS.
019300     05  WKS-DOMINIO-MENOR       PIC 9(05) COMP VALUE ZEROS.
019400     05  WKS-DOMINIO-DE-UN-CURSO PIC 9(05) COMP VALUE ZEROS.
019500     05  WKS-I-CRS-MRV           PIC 9(03) COMP VALUE ZEROS.
019600     05  WKS-INDICADOR-CONSISTE  PIC X(01) VALUE "N".
019700     05  WKS-INDICADOR-ENCONTRO  PIC X(01) VALUE "N".
019800     05  WKS-CUR-SLT             PIC 9(02) COMP VALUE ZEROS.
019900     05  WKS-CUR-RM              PIC 9(02) COMP VALUE ZEROS.
020000 01  WKS-INDICADORES-ALT REDEFINES WKS-INDICADORES.
020100     05  WKS-INDICADORES-GRUPO-1 PIC X(18).
020200     05  FILLER                  PIC X(02).
020300*       RELOJ DE PARED (ACCEPT FROM TIME) PARA EL LIMITE DE TIEMPO    *
020400*       DE LA BUSQUEDA Y PARA EL TIEMPO TOTAL REPORTADO EN            *
020500*       ESTADISTICAS.                                                 *
020600******************************************************************
020700 01  WKS-CONTROL-RELOJ.
020800     05  WKS-RELOJ-INICIO        PIC 9(08) VALUE ZEROS.
020900     05  WKS-RELOJ-ACTUAL        PIC 9(08) VALUE ZEROS.
021000     05  WKS-HORAS-AUX           PIC 9(02) COMP VALUE ZEROS.
021100     05  WKS-MINUTOS-AUX         PIC 9(02) COMP VALUE ZEROS.
021200     05  WKS-SEGUNDOS-AUX        PIC 9(02) COMP VALUE ZEROS.
021300     05  WKS-RESTO-AUX           PIC 9(06) COMP VALUE ZEROS.
021400     05  WKS-SEG-INICIO          PIC 9(05) COMP VALUE ZEROS.
021500     05  WKS-SEG-ACTUAL          PIC 9(05) COMP VALUE ZEROS.
021600     05  WKS-SEG-TRANSCURRIDO    PIC S9(05) COMP VALUE ZEROS.
021700     05  WKS-INDICADOR-TIEMPO-AGOTADO PIC X(01) VALUE "N".
021800     05  FILLER                  PIC X(05).
021900******************************************************************
022000*       REGISTRO TEMPORAL PARA EL INTERCAMBIO DE AULAS AL ORDENAR     *
022100*       LA TABLA DE CLASSROOMS POR CAPACIDAD ASCENDENTE.              *
022200******************************************************************
022300 01  WKS-RM-TEMP.
022400     05  WKS-RM-TEMP-ID          PIC X(06).
022500     05  WKS-RM-TEMP-NAME        PIC X(30).
022600     05  WKS-RM-TEMP-CAPACITY    PIC 9(04) COMP.
022700     05  FILLER                  PIC X(04).
022800******************************************************************
022900 01  FS-COURSES                  PIC 9(02) VALUE ZEROS.
023000 01  FS-TEACHERS                 PIC 9(02) VALUE ZEROS.
023100 01  FS-CLASSROOMS               PIC 9(02) VALUE ZEROS.
023200 01  FS-TIMESLOTS                PIC 9(02) VALUE ZEROS.
023300 01  FS-RESULTS                  PIC 9(02) VALUE ZEROS.
023400******************************************************************
023500 PROCEDURE DIVISION.
023600 000-MAIN SECTION.
023700     PERFORM ABRIR-ARCHIVOS
023800     PERFORM CARGA-TEACHERS   UNTIL WKS-END-TEACHERS
023900     PERFORM CARGA-COURSES    UNTIL WKS-END-COURSES
024000     PERFORM CARGA-CLASSROOMS UNTIL WKS-END-CLASSROOMS
024100     PERFORM CARGA-TIMESLOTS  UNTIL WKS-END-TIMESLOTS
024200     PERFORM ORDENA-AULAS-POR-CAPACIDAD
024300     ACCEPT WKS-RELOJ-INICIO FROM TIME
024400     PERFORM CONVIERTE-INICIO-A-SEGUNDOS
024500     PERFORM EJECUTA-BACKTRACKING
024600     PERFORM CALCULA-TIEMPO-TOTAL
024700     PERFORM COPIA-SOLUCION-FINAL
024800        VARYING WKS-I-CRS FROM 1 BY 1
024900            UNTIL WKS-I-CRS > WKS-COURSE-COUNT
025000     PERFORM ESCRIBE-RESULTADOS
025100     PERFORM ESTADISTICAS
025200     PERFORM CERRAR-ARCHIVOS
025300     STOP RUN.
025400 000-MAIN-E. EXIT.
025500*
025600 ABRIR-ARCHIVOS SECTION.
025700     OPEN INPUT  COURSES TEACHERS CLASSROOMS TIMESLOTS
025800     OPEN OUTPUT SCHEDULE-RESULTS.
025900 ABRIR-ARCHIVOS-E. EXIT.
026000*
026100 CARGA-TEACHERS SECTION.
026200     READ TEACHERS
026300     EVALUATE FS-TEACHERS
026400        WHEN "00"
026500           ADD 1 TO WKS-TEACHER-COUNT
026600           SET WKS-I-TCH TO WKS-TEACHER-COUNT
026700           MOVE TEACHER-ID         TO WKS-TCH-ID(WKS-I-TCH)
026800           MOVE TEACHER-NAME       TO WKS-TCH-NAME(WKS-I-TCH)
026900        WHEN "10"
027000           SET WKS-END-TEACHERS TO TRUE
027100        WHEN OTHER
027200           DISPLAY "ERROR DE LECTURA EN TEACHERS - FS="
027300                   FS-TEACHERS
027400           SET WKS-END-TEACHERS TO TRUE
027500     END-EVALUATE.
027600 CARGA-TEACHERS-E. EXIT.
027700*
027800 CARGA-COURSES SECTION.
027900     READ COURSES
028000     EVALUATE FS-COURSES
028100        WHEN "00"
028200           ADD 1 TO WKS-COURSE-COUNT
028300           SET WKS-I-CRS TO WKS-COURSE-COUNT
028400           MOVE COURSE-ID          TO WKS-CRS-ID(WKS-I-CRS)
028500           MOVE TEACHER-ID         TO WKS-CRS-TEACHER(WKS-I-CRS)
028600           MOVE CLASS-IDS(1)       TO WKS-CRS-CLASE(WKS-I-CRS)
028700        WHEN "10"
028800           SET WKS-END-COURSES TO TRUE
028900        WHEN OTHER
029000           DISPLAY "ERROR DE LECTURA EN COURSES - FS="
029100                   FS-COURSES
029200           SET WKS-END-COURSES TO TRUE
029300     END-EVALUATE.
029400 CARGA-COURSES-E. EXIT.
029500*
029600 CARGA-CLASSROOMS SECTION.
029700     READ CLASSROOMS
029800     EVALUATE FS-CLASSROOMS
029900        WHEN "00"
030000           ADD 1 TO WKS-CLASSROOM-COUNT
030100           SET WKS-I-RM TO WKS-CLASSROOM-COUNT
030200           MOVE CLASSROOM-ID       TO WKS-RM-ID(WKS-I-RM)
030300           MOVE CLASSROOM-NAME     TO WKS-RM-NAME(WKS-I-RM)
030400           MOVE CAPACITY           TO WKS-RM-CAPACITY(WKS-I-RM)
030500        WHEN "10"
030600           SET WKS-END-CLASSROOMS TO TRUE
030700        WHEN OTHER
030800           DISPLAY "ERROR DE LECTURA EN CLASSROOMS - FS="
030900                   FS-CLASSROOMS
031000           SET WKS-END-CLASSROOMS TO TRUE
031100     END-EVALUATE.
031200 CARGA-CLASSROOMS-E. EXIT.
031300*
031400 CARGA-TIMESLOTS SECTION.
031500     READ TIMESLOTS
031600     EVALUATE FS-TIMESLOTS
031700        WHEN "00"
031800           ADD 1 TO WKS-TIMESLOT-COUNT
031900           SET WKS-I-SLT TO WKS-TIMESLOT-COUNT
032000           MOVE SLOT-ID            TO WKS-SLT-ID(WKS-I-SLT)
032100           MOVE DAY-OF-WEEK        TO WKS-SLT-DAY(WKS-I-SLT)
032200           MOVE PERIOD             TO WKS-SLT-PERIOD(WKS-I-SLT)
032300           MOVE TIME-RANGE         TO WKS-SLT-RANGE(WKS-I-SLT)
032400        WHEN "10"
032500           SET WKS-END-TIMESLOTS TO TRUE
032600        WHEN OTHER
032700           DISPLAY "ERROR DE LECTURA EN TIMESLOTS - FS="
032800                   FS-TIMESLOTS
032900           SET WKS-END-TIMESLOTS TO TRUE
033000     END-EVALUATE.
033100 CARGA-TIMESLOTS-E. EXIT.
033200*
033300*    ORDENA LA TABLA DE AULAS DE MENOR A MAYOR CAPACIDAD - SPEC:      *
033400*    VALOR DE SELECCION LEAST-CONSTRAINING (CONFIG DEFAULT).  AL      *
033500*    PROBAR LOS VALORES EN ORDEN DE TABLA (PRUEBA-VALORES-NIVEL-      *
033600*    ACTUAL), LA PRIMERA AULA CONSISTENTE QUEDA SIENDO TAMBIEN LA     *
033700*    MENOS RESTRICTIVA, PUES DEJA LIBRES LAS AULAS GRANDES PARA       *
033800*    CURSOS QUE LAS PUEDAN NECESITAR MAS ADELANTE.                    *
033900 ORDENA-AULAS-POR-CAPACIDAD SECTION.
034000     IF WKS-CLASSROOM-COUNT > 1
034100        PERFORM ORDENA-UNA-PASADA
034200           VARYING WKS-I-RM FROM 1 BY 1
034300              UNTIL WKS-I-RM > WKS-CLASSROOM-COUNT
034400     END-IF.
034500 ORDENA-AULAS-POR-CAPACIDAD-E. EXIT.
034600*
034700 ORDENA-UNA-PASADA SECTION.
034800     SET WKS-I-RM-MIN-SORT TO WKS-I-RM
034900     SET WKS-J-RM-SORT     TO WKS-I-RM
035000     SET WKS-J-RM-SORT UP BY 1
035100     PERFORM BUSCA-MENOR-CAPACIDAD
035200        VARYING WKS-J-RM-SORT FROM WKS-J-RM-SORT BY 1
035300           UNTIL WKS-J-RM-SORT > WKS-CLASSROOM-COUNT
035400     IF WKS-I-RM-MIN-SORT NOT = WKS-I-RM
035500        PERFORM INTERCAMBIA-AULAS
035600     END-IF.
035700 ORDENA-UNA-PASADA-E. EXIT.
035800*
035900 BUSCA-MENOR-CAPACIDAD SECTION.
036000     IF WKS-RM-CAPACITY(WKS-J-RM-SORT) <
036100                           WKS-RM-CAPACITY(WKS-I-RM-MIN-SORT)
036200        SET WKS-I-RM-MIN-SORT TO WKS-J-RM-SORT
036300     END-IF.
036400 BUSCA-MENOR-CAPACIDAD-E. EXIT.
036500*
036600 INTERCAMBIA-AULAS SECTION.
036700     MOVE WKS-RM-ID(WKS-I-RM)                 TO WKS-RM-TEMP-ID
036800     MOVE WKS-RM-NAME(WKS-I-RM)               TO WKS-RM-TEMP-NAME
036900     MOVE WKS-RM-CAPACITY(WKS-I-RM)           TO WKS-RM-TEMP-CAPACITY
037000     MOVE WKS-RM-ID(WKS-I-RM-MIN-SORT)        TO WKS-RM-ID(WKS-I-RM)
037100     MOVE WKS-RM-NAME(WKS-I-RM-MIN-SORT)      TO WKS-RM-NAME(WKS-I-RM)
037200     MOVE WKS-RM-CAPACITY(WKS-I-RM-MIN-SORT)  TO WKS-RM-CAPACITY(WKS-I-RM)
037300     MOVE WKS-RM-TEMP-ID            TO WKS-RM-ID(WKS-I-RM-MIN-SORT)
037400     MOVE WKS-RM-TEMP-NAME          TO WKS-RM-NAME(WKS-I-RM-MIN-SORT)
037500     MOVE WKS-RM-TEMP-CAPACITY      TO
037600                     WKS-RM-CAPACITY(WKS-I-RM-MIN-SORT).
037700 INTERCAMBIA-AULAS-E. EXIT.
037800*
037900*    CICLO PRINCIPAL DE BUSQUEDA - MIENTRAS QUEDEN CURSOS SIN     *
038000*    ASIGNAR, NI SE HAYA AGOTADO LA PILA EN EL NIVEL CERO, NI SE  *
038100*    HAYA LLEGADO A LA PROFUNDIDAD MAXIMA.                        *
038200 EJECUTA-BACKTRACKING SECTION.
038300     PERFORM AVANZA-UN-NIVEL
038400        UNTIL WKS-PROFUNDIDAD = WKS-COURSE-COUNT
038500           OR WKS-INDICADOR-AGOTADO = "Y"
038600           OR WKS-PROFUNDIDAD NOT LESS THAN WKS-PROFUNDIDAD-MAXIMA
038700           OR WKS-INDICADOR-TIEMPO-AGOTADO = "Y"
038800     IF WKS-PROFUNDIDAD = WKS-COURSE-COUNT
038900        MOVE "Y" TO WKS-INDICADOR-SOLUCION
039000        ADD 1 TO WKS-SOLUCIONES-HALLADAS
039100     END-IF.
039200 EJECUTA-BACKTRACKING-E. EXIT.
039300*
039400*    UN NIVEL DE LA PILA - ESCOGE EL CURSO SIN ASIGNAR DE MENOR   *
039500*    DOMINIO (MRV), PRUEBA SUS VALORES EN ORDEN Y AVANZA; SI      *
039600*    NINGUNO ES CONSISTENTE, RETROCEDE AL NIVEL ANTERIOR.         *
039700 AVANZA-UN-NIVEL SECTION.
039800     ADD 1 TO WKS-NODOS-VISITADOS
039900     PERFORM VERIFICA-TIEMPO-LIMITE
040000     PERFORM ESCOGE-CURSO-MRV
040100     SET WKS-I-PILA TO WKS-PROFUNDIDAD
040200     ADD 1 TO WKS-I-PILA
040300     MOVE WKS-CRS-MRV-ESCOGIDO TO WKS-PILA-CRS-IDX(WKS-I-PILA)
040400     MOVE 1 TO WKS-PILA-SLT-CUR(WKS-I-PILA)
040500     MOVE 1 TO WKS-PILA-RM-CUR(WKS-I-PILA)
040600     PERFORM PRUEBA-VALORES-NIVEL-ACTUAL
040700     IF WKS-INDICADOR-ENCONTRO = "Y"
040800        ADD 1 TO WKS-PROFUNDIDAD
040900     ELSE
041000        PERFORM RETROCEDE-UN-NIVEL
041100     END-IF.
041200 AVANZA-UN-NIVEL-E. EXIT.
041300*
041400*    RECORRE LOS VALORES (HORARIO,AULA) DESDE EL CURSOR GUARDADO  *
041500*    EN LA PILA HASTA ENCONTRAR UNO CONSISTENTE O AGOTAR EL       *
041600*    DOMINIO DEL CURSO ESCOGIDO.                                  *
041700 PRUEBA-VALORES-NIVEL-ACTUAL SECTION.
041800     MOVE "N" TO WKS-INDICADOR-ENCONTRO
041900     SET WKS-I-CRS TO WKS-PILA-CRS-IDX(WKS-I-PILA)
042000     PERFORM PRUEBA-UN-SLOT
042100        VARYING WKS-CUR-SLT FROM WKS-PILA-SLT-CUR(WKS-I-PILA)
042200           BY 1 UNTIL WKS-CUR-SLT > WKS-TIMESLOT-COUNT
042300                   OR WKS-INDICADOR-ENCONTRO = "Y".
042400 PRUEBA-VALORES-NIVEL-ACTUAL-E. EXIT.
042500*
042600 PRUEBA-UN-SLOT SECTION.
042700     IF WKS-CUR-SLT = WKS-PILA-SLT-CUR(WKS-I-PILA)
042800        MOVE WKS-PILA-RM-CUR(WKS-I-PILA) TO WKS-CUR-RM
042900     ELSE
043000        MOVE 1 TO WKS-CUR-RM
043100     END-IF
043200     PERFORM PRUEBA-UNA-AULA
043300        VARYING WKS-CUR-RM FROM WKS-CUR-RM
043400           BY 1 UNTIL WKS-CUR-RM > WKS-CLASSROOM-COUNT
043500                   OR WKS-INDICADOR-ENCONTRO = "Y".
043600 PRUEBA-UN-SLOT-E. EXIT.
043700*
043800 PRUEBA-UNA-AULA SECTION.
043900     ADD 1 TO WKS-ASIGNACIONES-PROBADAS
044000     PERFORM VERIFICA-CONSISTENCIA-CANDIDATO
044100     IF WKS-INDICADOR-CONSISTE = "Y"
044200        MOVE "Y" TO WKS-INDICADOR-ENCONTRO
044300        MOVE WKS-CUR-SLT TO WKS-CRS-SLOT-SEL(WKS-I-CRS)
044400        MOVE WKS-CUR-RM  TO WKS-CRS-RM-SEL(WKS-I-CRS)
044500        MOVE 1 TO WKS-CRS-ASIGNADO(WKS-I-CRS)
044600        ADD 1 TO WKS-CUR-RM
044700        MOVE WKS-CUR-SLT TO WKS-PILA-SLT-CUR(WKS-I-PILA)
044800        MOVE WKS-CUR-RM  TO WKS-PILA-RM-CUR(WKS-I-PILA)
044900        IF WKS-CUR-RM > WKS-CLASSROOM-COUNT
045000           ADD 1 TO WKS-PILA-SLT-CUR(WKS-I-PILA)
045100           MOVE 1 TO WKS-PILA-RM-CUR(WKS-I-PILA)
045200        END-IF
045300     ELSE
045400        ADD 1 TO WKS-FALLOS-CONSISTENCIA
045500     END-IF.
045600 PRUEBA-UNA-AULA-E. EXIT.
045700*
045800*    CONSISTENTE SOLO SI NO CHOCA CON NINGUNA ASIGNACION YA       *
045900*    HECHA EN DOCENTE, AULA O GRUPO DE CLASE EN ESE MISMO         *
046000*    HORARIO (REGLA DE BACKTRACKING).                             *
046100 VERIFICA-CONSISTENCIA-CANDIDATO SECTION.
046200     MOVE "Y" TO WKS-INDICADOR-CONSISTE
046300     PERFORM VERIFICA-CONTRA-UN-CURSO
046400        VARYING WKS-I-CRS-MRV FROM 1 BY 1
046500            UNTIL WKS-I-CRS-MRV > WKS-COURSE-COUNT
046600               OR WKS-INDICADOR-CONSISTE = "N".
046700 VERIFICA-CONSISTENCIA-CANDIDATO-E. EXIT.
046800*
046900 VERIFICA-CONTRA-UN-CURSO SECTION.
047000     IF WKS-CRS-ESTA-ASIGNADO(WKS-I-CRS-MRV)
047100        AND WKS-CRS-SLOT-SEL(WKS-I-CRS-MRV) = WKS-CUR-SLT
047200        IF WKS-CRS-TEACHER(WKS-I-CRS-MRV) =
047300                    WKS-CRS-TEACHER(WKS-I-CRS)
047400           OR WKS-CRS-RM-SEL(WKS-I-CRS-MRV) = WKS-CUR-RM
047500           OR WKS-CRS-CLASE(WKS-I-CRS-MRV) =
047600                    WKS-CRS-CLASE(WKS-I-CRS)
047700              MOVE "N" TO WKS-INDICADOR-CONSISTE
047800        END-IF
047900     END-IF.
048000 VERIFICA-CONTRA-UN-CURSO-E. EXIT.
048100*
048200*    RETROCESO - DESASIGNA EL CURSO DEL NIVEL ACTUAL, BAJA LA     *
048300*    PILA Y REANUDA LA PRUEBA DE VALORES DESDE EL CURSOR GUARDADO *
048400*    EN EL NIVEL ANTERIOR; SI YA NO HAY NIVEL ANTERIOR, LA        *
048500*    BUSQUEDA SE DA POR AGOTADA.                                  *
048600 RETROCEDE-UN-NIVEL SECTION.
048700     ADD 1 TO WKS-RETROCESOS
048800     MOVE ZEROS TO WKS-CRS-ASIGNADO(WKS-I-CRS)
048900     IF WKS-PROFUNDIDAD = ZEROS
049000        MOVE "Y" TO WKS-INDICADOR-AGOTADO
049100     ELSE
049200        SUBTRACT 1 FROM WKS-PROFUNDIDAD
049300        SET WKS-I-PILA TO WKS-PROFUNDIDAD
049400        ADD 1 TO WKS-I-PILA
049500        MOVE ZEROS TO WKS-CRS-ASIGNADO(WKS-PILA-CRS-IDX(WKS-I-PILA))
049600        PERFORM PRUEBA-VALORES-NIVEL-ACTUAL
049700        IF WKS-INDICADOR-ENCONTRO = "Y"
049800           ADD 1 TO WKS-PROFUNDIDAD
049900        ELSE
050000           PERFORM RETROCEDE-UN-NIVEL
050100        END-IF
050200     END-IF.
050300 RETROCEDE-UN-NIVEL-E. EXIT.
050400*
050500*    MRV - ENTRE LOS CURSOS AUN SIN ASIGNAR, ESCOGE EL QUE TIENE  *
050600*    MENOS VALORES (HORARIO,AULA) CONSISTENTES CON LA ASIGNACION  *
050700*    PARCIAL ACTUAL.                                               *
050800 ESCOGE-CURSO-MRV SECTION.
050900     MOVE ZEROS TO WKS-DOMINIO-MENOR
051000     MOVE ZEROS TO WKS-CRS-MRV-ESCOGIDO
051100     PERFORM EVALUA-DOMINIO-UN-CURSO
051200        VARYING WKS-I-CRS-MRV FROM 1 BY 1
051300            UNTIL WKS-I-CRS-MRV > WKS-COURSE-COUNT.
051400 ESCOGE-CURSO-MRV-E. EXIT.
051500*
051600 EVALUA-DOMINIO-UN-CURSO SECTION.
051700     IF NOT WKS-CRS-ESTA-ASIGNADO(WKS-I-CRS-MRV)
051800        PERFORM CUENTA-DOMINIO-UN-CURSO
051900        IF WKS-CRS-MRV-ESCOGIDO = ZEROS
052000           OR WKS-DOMINIO-DE-UN-CURSO < WKS-DOMINIO-MENOR
052100           MOVE WKS-DOMINIO-DE-UN-CURSO TO WKS-DOMINIO-MENOR
052200           MOVE WKS-I-CRS-MRV            TO WKS-CRS-MRV-ESCOGIDO
052300        END-IF
052400     END-IF.
052500 EVALUA-DOMINIO-UN-CURSO-E. EXIT.
052600*
052700 CUENTA-DOMINIO-UN-CURSO SECTION.
052800     MOVE ZEROS TO WKS-DOMINIO-DE-UN-CURSO
052900     SET WKS-I-CRS TO WKS-I-CRS-MRV
053000     PERFORM CUENTA-DOMINIO-UN-SLOT
053100        VARYING WKS-CUR-SLT FROM 1 BY 1
053200            UNTIL WKS-CUR-SLT > WKS-TIMESLOT-COUNT.
053300 CUENTA-DOMINIO-UN-CURSO-E. EXIT.
053400*
053500 CUENTA-DOMINIO-UN-SLOT SECTION.
053600     PERFORM CUENTA-DOMINIO-UNA-AULA
053700        VARYING WKS-CUR-RM FROM 1 BY 1
053800            UNTIL WKS-CUR-RM > WKS-CLASSROOM-COUNT.
053900 CUENTA-DOMINIO-UN-SLOT-E. EXIT.
054000*
054100 CUENTA-DOMINIO-UNA-AULA SECTION.
054200     PERFORM VERIFICA-CONSISTENCIA-CANDIDATO
054300     IF WKS-INDICADOR-CONSISTE = "Y"
054400        ADD 1 TO WKS-DOMINIO-DE-UN-CURSO
054500     END-IF.
054600 CUENTA-DOMINIO-UNA-AULA-E. EXIT.
054700*
054800*    COPIA LA ASIGNACION (COMPLETA O PARCIAL) DE LA TABLA DE      *
054900*    CURSOS A LA SOLUCION FINAL PARA EL REPORTE.                  *
055000 COPIA-SOLUCION-FINAL SECTION.
055100     MOVE WKS-CRS-ID(WKS-I-CRS)      TO WKS-SOL-COURSE(WKS-I-CRS)
055200     MOVE WKS-CRS-TEACHER(WKS-I-CRS) TO WKS-SOL-TEACHER(WKS-I-CRS)
055300     MOVE WKS-CRS-CLASE(WKS-I-CRS)   TO WKS-SOL-CLASE(WKS-I-CRS)
055400     IF WKS-CRS-ESTA-ASIGNADO(WKS-I-CRS)
055500        SET WKS-I-SLT TO WKS-CRS-SLOT-SEL(WKS-I-CRS)
055600        SET WKS-I-RM  TO WKS-CRS-RM-SEL(WKS-I-CRS)
055700        MOVE WKS-SLT-ID(WKS-I-SLT)   TO WKS-SOL-SLOT(WKS-I-CRS)
055800        MOVE WKS-RM-ID(WKS-I-RM)     TO WKS-SOL-CLASSROOM(WKS-I-CRS)
055900     ELSE
056000        MOVE SPACES TO WKS-SOL-SLOT(WKS-I-CRS)
056100        MOVE SPACES TO WKS-SOL-CLASSROOM(WKS-I-CRS)
056200     END-IF.
056300 COPIA-SOLUCION-FINAL-E. EXIT.
056400*
056500*    ESCRIBE EL ENCABEZADO Y LOS DETALLES DE LA SOLUCION HALLADA, *
056600*    UNIENDO LOS NOMBRES DESDE LAS TABLAS EN MEMORIA.             *
056700 ESCRIBE-RESULTADOS SECTION.
056800     MOVE SPACES TO REG-RESULT
056900     STRING "RES" WKS-PROGRAMA DELIMITED BY SIZE INTO RESULT-ID
057000     MOVE "BACKTRACKING"          TO ALGORITHM-NAME
057100     MOVE 1.0000                 TO FITNESS-SCORE
057200     MOVE WKS-NODOS-VISITADOS    TO EXECUTION-TIME-MS
057300     MOVE WKS-INDICADOR-SOLUCION TO FEASIBLE-FLAG
057400     MOVE WKS-COURSE-COUNT       TO ASSIGNMENT-COUNT
057500     MOVE WKS-FALLOS-CONSISTENCIA TO VIOLATION-COUNT
057600     WRITE REG-RESULT
057700     PERFORM ESCRIBE-UN-DETALLE
057800        VARYING WKS-I-SOL FROM 1 BY 1
057900            UNTIL WKS-I-SOL > WKS-COURSE-COUNT.
058000 ESCRIBE-RESULTADOS-E. EXIT.
058100*
058200 ESCRIBE-UN-DETALLE SECTION.
058300     MOVE SPACES TO REG-RESULT-DET
058400     MOVE ZEROS  TO DET-STUDENT-COUNT
058500     MOVE WKS-SOL-COURSE(WKS-I-SOL)    TO DET-COURSE-ID
058600     MOVE WKS-SOL-TEACHER(WKS-I-SOL)   TO DET-TEACHER-ID
058700     MOVE WKS-SOL-CLASSROOM(WKS-I-SOL) TO DET-CLASSROOM-ID
058800     MOVE WKS-SOL-SLOT(WKS-I-SOL)      TO DET-SLOT-ID
058900     MOVE WKS-SOL-COURSE(WKS-I-SOL)    TO DET-COURSE-NAME
059000     PERFORM ASOCIA-NOMBRE-DOCENTE
059100     PERFORM ASOCIA-NOMBRE-AULA
059200     PERFORM ASOCIA-DATOS-SLOT
059300     WRITE REG-RESULT-DET.
059400 ESCRIBE-UN-DETALLE-E. EXIT.
059500*
059600*    BUSQUEDA LINEAL DEL NOMBRE DEL DOCENTE ASIGNADO AL DETALLE.  *
059700 ASOCIA-NOMBRE-DOCENTE SECTION.
059800     PERFORM BUSCA-NOMBRE-UN-DOCENTE
059900        VARYING WKS-I-TCH FROM 1 BY 1
060000            UNTIL WKS-I-TCH > WKS-TEACHER-COUNT.
060100 ASOCIA-NOMBRE-DOCENTE-E. EXIT.
060200*
060300 BUSCA-NOMBRE-UN-DOCENTE SECTION.
060400     IF WKS-TCH-ID(WKS-I-TCH) = DET-TEACHER-ID
060500        MOVE WKS-TCH-NAME(WKS-I-TCH) TO DET-TEACHER-NAME
060600     END-IF.
060700 BUSCA-NOMBRE-UN-DOCENTE-E. EXIT.
060800*
060900*    BUSQUEDA LINEAL DEL NOMBRE DEL AULA ASIGNADA AL DETALLE.     *
061000 ASOCIA-NOMBRE-AULA SECTION.
061100     IF DET-CLASSROOM-ID NOT = SPACES
061200        PERFORM BUSCA-NOMBRE-UNA-AULA
061300           VARYING WKS-I-RM FROM 1 BY 1
061400               UNTIL WKS-I-RM > WKS-CLASSROOM-COUNT
061500     END-IF.
061600 ASOCIA-NOMBRE-AULA-E. EXIT.
061700*
061800 BUSCA-NOMBRE-UNA-AULA SECTION.
061900     IF WKS-RM-ID(WKS-I-RM) = DET-CLASSROOM-ID
062000        MOVE WKS-RM-NAME(WKS-I-RM) TO DET-CLASSROOM-NAME
062100     END-IF.
062200 BUSCA-NOMBRE-UNA-AULA-E. EXIT.
062300*
062400*    BUSQUEDA LINEAL DEL DIA/PERIODO/RANGO DEL SLOT ASIGNADO.     *
062500 ASOCIA-DATOS-SLOT SECTION.
062600     IF DET-SLOT-ID NOT = SPACES
062700        PERFORM BUSCA-DATOS-UN-SLOT
062800           VARYING WKS-I-SLT FROM 1 BY 1
062900               UNTIL WKS-I-SLT > WKS-TIMESLOT-COUNT
063000     END-IF.
063100 ASOCIA-DATOS-SLOT-E. EXIT.
063200*
063300 BUSCA-DATOS-UN-SLOT SECTION.
063400     IF WKS-SLT-ID(WKS-I-SLT) = DET-SLOT-ID
063500        MOVE WKS-SLT-DAY(WKS-I-SLT)    TO DET-DAY-OF-WEEK
063600        MOVE WKS-SLT-PERIOD(WKS-I-SLT) TO DET-PERIOD
063700        MOVE WKS-SLT-RANGE(WKS-I-SLT)  TO DET-TIME-RANGE
063800     END-IF.
063900 BUSCA-DATOS-UN-SLOT-E. EXIT.
064000*
064100*    DESCOMPONE UNA MARCA DE RELOJ (ACCEPT FROM TIME, HHMMSSCC) EN    *
064200*    SEGUNDOS TRANSCURRIDOS DESDE MEDIANOCHE; LAS CENTESIMAS SE       *
064300*    DESCARTAN POR NO SER SIGNIFICATIVAS PARA UN LIMITE EN SEGUNDOS.  *
064400 CONVIERTE-INICIO-A-SEGUNDOS SECTION.
064500     DIVIDE WKS-RELOJ-INICIO BY 1000000
064600         GIVING WKS-HORAS-AUX REMAINDER WKS-RESTO-AUX
064700     DIVIDE WKS-RESTO-AUX BY 10000
064800         GIVING WKS-MINUTOS-AUX REMAINDER WKS-RESTO-AUX
064900     DIVIDE WKS-RESTO-AUX BY 100
065000         GIVING WKS-SEGUNDOS-AUX REMAINDER WKS-RESTO-AUX
065100     COMPUTE WKS-SEG-INICIO =
065200         WKS-HORAS-AUX * 3600 + WKS-MINUTOS-AUX * 60 + WKS-SEGUNDOS-AUX.
065300 CONVIERTE-INICIO-A-SEGUNDOS-E. EXIT.
065400*
065500 CONVIERTE-ACTUAL-A-SEGUNDOS SECTION.
065600     DIVIDE WKS-RELOJ-ACTUAL BY 1000000
065700         GIVING WKS-HORAS-AUX REMAINDER WKS-RESTO-AUX
065800     DIVIDE WKS-RESTO-AUX BY 10000
065900         GIVING WKS-MINUTOS-AUX REMAINDER WKS-RESTO-AUX
066000     DIVIDE WKS-RESTO-AUX BY 100
066100         GIVING WKS-SEGUNDOS-AUX REMAINDER WKS-RESTO-AUX
066200     COMPUTE WKS-SEG-ACTUAL =
066300         WKS-HORAS-AUX * 3600 + WKS-MINUTOS-AUX * 60 + WKS-SEGUNDOS-AUX.
066400 CONVIERTE-ACTUAL-A-SEGUNDOS-E. EXIT.
066500*
066600*    REVISA SI YA SE AGOTO EL LIMITE DE TIEMPO CONFIGURADO PARA LA    *
066700*    BUSQUEDA (WKS-TIEMPO-LIMITE-SEG); SE CONSULTA UNA VEZ POR NODO   *
066800*    VISITADO, AL MISMO RITMO DEL CONTADOR DE NODOS.                  *
066900 VERIFICA-TIEMPO-LIMITE SECTION.
067000     ACCEPT WKS-RELOJ-ACTUAL FROM TIME
067100     PERFORM CONVIERTE-ACTUAL-A-SEGUNDOS
067200     COMPUTE WKS-SEG-TRANSCURRIDO = WKS-SEG-ACTUAL - WKS-SEG-INICIO
067300     IF WKS-SEG-TRANSCURRIDO < ZEROS
067400        ADD 86400 TO WKS-SEG-TRANSCURRIDO
067500     END-IF
067600     IF WKS-SEG-TRANSCURRIDO NOT LESS THAN WKS-TIEMPO-LIMITE-SEG
067700        MOVE "Y" TO WKS-INDICADOR-TIEMPO-AGOTADO
067800     END-IF.
067900 VERIFICA-TIEMPO-LIMITE-E. EXIT.
068000*
068100*    MIDE EL TIEMPO TOTAL TRANSCURRIDO AL CIERRE DE LA BUSQUEDA, PARA *
068200*    EL REPORTE DE ESTADISTICAS.                                      *
068300 CALCULA-TIEMPO-TOTAL SECTION.
068400     ACCEPT WKS-RELOJ-ACTUAL FROM TIME
068500     PERFORM CONVIERTE-ACTUAL-A-SEGUNDOS
068600     COMPUTE WKS-SEG-TRANSCURRIDO = WKS-SEG-ACTUAL - WKS-SEG-INICIO
068700     IF WKS-SEG-TRANSCURRIDO < ZEROS
068800        ADD 86400 TO WKS-SEG-TRANSCURRIDO
068900     END-IF.
069000 CALCULA-TIEMPO-TOTAL-E. EXIT.
069100*
069200 ESTADISTICAS SECTION.
069300     DISPLAY
069400     "**********************************************************"
069500     DISPLAY
069600     "*      E S T A D I S T I C A S   B A C K T R A C K I N G  *"
069700     DISPLAY
069800     "**********************************************************"
069900     MOVE ZEROS TO WKS-MASK
070000     MOVE WKS-NODOS-VISITADOS TO WKS-MASK
070100     DISPLAY "NODOS VISITADOS                             :" WKS-MASK
070200     MOVE ZEROS TO WKS-MASK
070300     MOVE WKS-ASIGNACIONES-PROBADAS TO WKS-MASK
070400     DISPLAY "ASIGNACIONES PROBADAS                       :" WKS-MASK
070500     MOVE ZEROS TO WKS-MASK
070600     MOVE WKS-RETROCESOS TO WKS-MASK
070700     DISPLAY "RETROCESOS                                  :" WKS-MASK
070800     MOVE ZEROS TO WKS-MASK
070900     MOVE WKS-FALLOS-CONSISTENCIA TO WKS-MASK
071000     DISPLAY "FALLOS DE CONSISTENCIA                       :" WKS-MASK
071100     MOVE ZEROS TO WKS-MASK
071200     MOVE WKS-SOLUCIONES-HALLADAS TO WKS-MASK
071300     DISPLAY "SOLUCIONES COMPLETAS HALLADAS                :" WKS-MASK
071400     DISPLAY "ASIGNACION COMPLETA ENCONTRADA (S/N)         :"
071500             WKS-INDICADOR-SOLUCION
071600     MOVE ZEROS TO WKS-MASK
071700     MOVE WKS-SEG-TRANSCURRIDO TO WKS-MASK
071800     DISPLAY "TIEMPO TRANSCURRIDO (SEGUNDOS)               :" WKS-MASK
071900     DISPLAY "LIMITE DE TIEMPO AGOTADO (S/N)               :"
072000             WKS-INDICADOR-TIEMPO-AGOTADO
072100     DISPLAY
072200     "**********************************************************".
072300 ESTADISTICAS-E. EXIT.
072400*
072500 CERRAR-ARCHIVOS SECTION.
072600     CLOSE COURSES TEACHERS CLASSROOMS TIMESLOTS SCHEDULE-RESULTS.
072700 CERRAR-ARCHIVOS-E. EXIT.
