000100******************************************************************
000200*               C O P Y   S T U M A S T                         *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/03/1991                                       *
000500* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000600* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000700* MIEMBRO     : STUMAST                                          *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE ALUMNOS (STUDENTS).        *
000900*             : ANCHO DE REGISTRO FIJO, 110 POSICIONES.          *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* BITACORA DE CAMBIOS                                            *
001300*----------------------------------------------------------------*
001400* 14/03/1991 HDSR TKT-40011 CREACION DEL MIEMBRO.                *
001500*----------------------------------------------------------------*
001600 01  REG-STUMAST.
001700     05  STUDENT-ID                  PIC X(08).
001800     05  STUDENT-NAME                PIC X(30).
001900     05  CLASS-NAME                  PIC X(20).
002000     05  GRADE                       PIC X(04).
002100     05  MAJOR                       PIC X(30).
002200     05  STUDENT-NUMBER              PIC X(12).
002300     05  FILLER                      PIC X(06).
