000100******************************************************************
000200* FECHA       : 18/03/1991                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRLOADVA                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA LOS CINCO MAESTROS DEL CICLO (CURSOS,      *
000800*             : CATEDRATICOS, AULAS, HORARIOS Y ALUMNOS) A       *
000900*             : TABLAS DE TRABAJO, LEE EL ENCABEZADO DEL ARCHIVO *
001000*             : DE RESULTADOS, VALIDA INTEGRIDAD MINIMA Y        *
001100*             : EMITE EL REPORTE DE VALIDACION/ESTADISTICAS.     *
001200* ARCHIVOS    : COURSES=C, TEACHERS=C, CLASSROOMS=C, TIMESLOTS=C,*
001300*             : STUDENTS=C, RESULTS=C, VALIDATION-REPORT=A       *
001400* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
001500* INSTALADO   : 18/03/1991                                       *
001600* BPM/RATIONAL: 40100                                            *
001700* NOMBRE      : CARGA Y VALIDACION DE MAESTROS DEL SEMILLERO     *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* BITACORA DE CAMBIOS                                            *
002100*----------------------------------------------------------------*
002200* 18/03/1991 HDSR TKT-40100 CREACION DEL PROGRAMA.                *
002300* 11/09/1992 HDSR TKT-40118 SE AGREGA EL AVISO DE CATEDRATICO     *
002400*                 HUERFANO (TEACHER-ID DE CURSO SIN MAESTRO).    *
002500* 19/08/1998 HDSR TKT-Y2K02 REVISION Y2K - PROGRAMA NO MANEJA    *
002600*                 FECHAS DE SISTEMA, SIN IMPACTO.                *
002700* 07/02/2003 HDSR TKT-40205 SE AMPLIA TABLA DE AVISOS A 50       *
002800*                 ENTRADAS POR VOLUMEN DE CURSOS HUERFANOS.      *
002900* 14/11/2004 HDSR TKT-40210 SE AGREGA LECTURA DEL ENCABEZADO DEL  *
003000*                 ARCHIVO DE RESULTADOS (RESULTS) PARA QUE EL     *
003100*                 CONTADOR RESULT-COUNT DEL REPORTE DE VALIDACION *
003200*                 REFLEJE EL TOTAL REAL DE RESULTADOS, NO CERO.   *
003300*----------------------------------------------------------------*
003400 ID DIVISION.
003500 PROGRAM-ID.                    HRLOADVA.
003600 AUTHOR.                        HUGO DAVID SOLORZANO.
003700 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003800 DATE-WRITTEN.                  18/03/1991.
003900 DATE-COMPILED.                 18/03/1991.
004000 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01                        IS TOP-OF-FORM
004500     CLASS W-INDICADOR-SN       IS "Y" "N"
004600     UPSI-0                     ON STATUS IS SW-REPROCESO.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900******************************************************************
005000*              A R C H I V O S   D E   E N T R A D A
005100******************************************************************
005200     SELECT COURSES    ASSIGN   TO COURSES
005300            ORGANIZATION        IS LINE SEQUENTIAL
005400            FILE STATUS         IS FS-COURSES.
005500     SELECT TEACHERS   ASSIGN   TO TEACHERS
005600            ORGANIZATION        IS LINE SEQUENTIAL
005700            FILE STATUS         IS FS-TEACHERS.
005800     SELECT CLASSROOMS ASSIGN   TO CLASSROOMS
005900            ORGANIZATION        IS LINE SEQUENTIAL
006000            FILE STATUS         IS FS-CLASSROOMS.
006100     SELECT TIMESLOTS  ASSIGN   TO TIMESLOTS
006200            ORGANIZATION        IS LINE SEQUENTIAL
006300            FILE STATUS         IS FS-TIMESLOTS.
006400     SELECT STUDENTS   ASSIGN   TO STUDENTS
006500            ORGANIZATION        IS LINE SEQUENTIAL
006600            FILE STATUS         IS FS-STUDENTS.
006700     SELECT RESULTS    ASSIGN   TO RESULTS
006800            ORGANIZATION        IS LINE SEQUENTIAL
006900            FILE STATUS         IS FS-RESULTS.
007000******************************************************************
007100*              A R C H I V O S   D E   S A L I D A
007200******************************************************************
007300     SELECT VALIDATION-REPORT ASSIGN TO VALIDATION-REPORT
007400            ORGANIZATION        IS LINE SEQUENTIAL
007500            FILE STATUS         IS FS-VALRPT.
007600 DATA DIVISION.
007700 FILE SECTION.
007800*   MAESTRO DE CURSOS DEL CICLO
007900 FD  COURSES.
008000     COPY CRSMAST.
008100*   MAESTRO DE CATEDRATICOS
008200 FD  TEACHERS.
008300     COPY TCHMAST.
008400*   MAESTRO DE AULAS
008500 FD  CLASSROOMS.
008600     COPY RMMAST.
008700*   MAESTRO DE HORARIOS
008800 FD  TIMESLOTS.
008900     COPY SLOTMST.
009000*   MAESTRO DE ALUMNOS (OPCIONAL, PUEDE VENIR VACIO)
009100 FD  STUDENTS.
009200     COPY STUMAST.
009300*   ARCHIVO DE RESULTADOS (ENCABEZADO + DETALLE, VER COPY)
009400 FD  RESULTS.
009500     COPY RESMAST.
009600*   REPORTE DE VALIDACION Y ESTADISTICAS
009700 FD  VALIDATION-REPORT.
009800 01  VALRPT-LINEA                PIC X(132).
009900 01  VALRPT-LINEA-R REDEFINES VALRPT-LINEA.
010000     05  VALRPT-ETIQUETA         PIC X(20).
010100     05  VALRPT-VALOR            PIC X(112).
010200 WORKING-STORAGE SECTION.
010300     COPY CNTWORK.
010400******************************************************************
010500*               C A M P O S    D E    T R A B A J O              *
010600******************************************************************
010700 01  WKS-CAMPOS-DE-TRABAJO.
010800     05  WKS-PROGRAMA            PIC X(08) VALUE "HRLOADVA".
010900     05  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
011000         88  WKS-END-TEACHERS            VALUE 1.
011100         88  WKS-END-COURSES             VALUE 2.
011200         88  WKS-END-CLASSROOMS          VALUE 3.
011300         88  WKS-END-TIMESLOTS           VALUE 4.
011400         88  WKS-END-STUDENTS            VALUE 5.
011500     05  WKS-RESULTADO-VALIDO   PIC X(01) VALUE "N".
011600         88  WKS-DATOS-VALIDOS            VALUE "Y".
011700         88  WKS-DATOS-INVALIDOS          VALUE "N".
011800     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
011900     05  WKS-MASK-ALT   REDEFINES WKS-MASK        PIC X(08).
012000     05  WKS-MASK-PROM           PIC Z9.9.
012100******************************************************************
012200*       TABLA DE CATEDRATICOS CARGADOS (LLAVE TEACHER-ID)        *
012300*       SE ASUME EL MAESTRO DE CATEDRATICOS MANTENIDO EN ORDEN   *
012400*       ASCENDENTE POR TEACHER-ID, COMO TODO MAESTRO DEL CICLO.  *
012500******************************************************************
012600 01  WKS-TABLA-TEACHERS.
012700     05  WKS-ENTRADA-TEACHER    OCCURS 0 TO 200 TIMES
012800                                 DEPENDING ON WKS-TEACHER-COUNT
012900                                 ASCENDING KEY WKS-TCH-ID
013000                                 INDEXED BY WKS-I-TCH.
013100         10  WKS-TCH-ID          PIC X(06).
013200******************************************************************
013300*       TABLA DE AVISOS (CURSO CON TEACHER-ID HUERFANO)          *
013400******************************************************************
013500 01  WKS-TABLA-AVISOS.
013600     05  WKS-ENTRADA-AVISO      OCCURS 0 TO 50 TIMES
013700                                 DEPENDING ON WKS-AVISOS-GUARDADOS
013800                                 INDEXED BY WKS-I-AVI.
013900         10  WKS-AVISO-TEXTO    PIC X(60).
014000         10  WKS-AVISO-TEXTO-R  REDEFINES WKS-AVISO-TEXTO.
014100             15  WKS-AVISO-CURSO-REF  PIC X(06).
014200             15  FILLER               PIC X(54).
014300 01  WKS-AVISOS-GUARDADOS        PIC 9(02) COMP VALUE ZEROS.
014400******************************************************************
014500*       TABLA DE ERRORES DE VALIDACION                           *
014600******************************************************************
014700 01  WKS-TABLA-ERRORES.
014800     05  WKS-ENTRADA-ERROR      OCCURS 0 TO 10 TIMES
014900                                 DEPENDING ON WKS-ERRORES-GUARDADOS
015000                                 INDEXED BY WKS-I-ERR.
015100         10  WKS-ERROR-TEXTO    PIC X(60).
015200 01  WKS-ERRORES-GUARDADOS       PIC 9(02) COMP VALUE ZEROS.
015300******************************************************************
015400*          VARIABLES DE FILE STATUS                              *
015500******************************************************************
015600 01  FS-COURSES                  PIC 9(02) VALUE ZEROS.
015700 01  FS-TEACHERS                 PIC 9(02) VALUE ZEROS.
015800 01  FS-CLASSROOMS               PIC 9(02) VALUE ZEROS.
015900 01  FS-TIMESLOTS                PIC 9(02) VALUE ZEROS.
016000 01  FS-STUDENTS                 PIC 9(02) VALUE ZEROS.
016100 01  FS-RESULTS                 PIC 9(02) VALUE ZEROS.
016200 01  FS-VALRPT                   PIC 9(02) VALUE ZEROS.
016300******************************************************************
016400 PROCEDURE DIVISION.
016500 000-MAIN SECTION.
016600     PERFORM ABRIR-ARCHIVOS
016700     PERFORM CARGA-TEACHERS      UNTIL WKS-END-TEACHERS
016800     PERFORM CARGA-COURSES       UNTIL WKS-END-COURSES
016900     PERFORM CARGA-CLASSROOMS    UNTIL WKS-END-CLASSROOMS
017000     PERFORM CARGA-TIMESLOTS     UNTIL WKS-END-TIMESLOTS
017100     PERFORM CARGA-STUDENTS      UNTIL WKS-END-STUDENTS
017200     PERFORM CARGA-RESULTS
017300     PERFORM VALIDAR-MAESTROS
017400     PERFORM CALCULA-ESTADISTICAS
017500     PERFORM IMPRIME-REPORTE
017600     PERFORM ESTADISTICAS
017700     PERFORM CERRAR-ARCHIVOS
017800     STOP RUN.
017900 000-MAIN-E. EXIT.
018000*
018100 ABRIR-ARCHIVOS SECTION.
018200     OPEN INPUT  COURSES TEACHERS CLASSROOMS TIMESLOTS STUDENTS
018300                 RESULTS
018400     OPEN OUTPUT VALIDATION-REPORT
018500     IF FS-COURSES NOT = 0 OR FS-TEACHERS NOT = 0 OR
018600        FS-CLASSROOMS NOT = 0 OR FS-TIMESLOTS NOT = 0 OR
018700        FS-STUDENTS NOT = 0 OR FS-RESULTS NOT = 0 OR
018800        FS-VALRPT NOT = 0
018900        DISPLAY "***********************************************"
019000        DISPLAY "*  ERROR AL ABRIR ARCHIVOS DE HRLOADVA        *"
019100        DISPLAY "***********************************************"
019200        DISPLAY "* FS COURSES    : " FS-COURSES
019300        DISPLAY "* FS TEACHERS   : " FS-TEACHERS
019400        DISPLAY "* FS CLASSROOMS : " FS-CLASSROOMS
019500        DISPLAY "* FS TIMESLOTS  : " FS-TIMESLOTS
019600        DISPLAY "* FS STUDENTS   : " FS-STUDENTS
019700        DISPLAY "* FS RESULTS    : " FS-RESULTS
019800        DISPLAY "* FS VALRPT     : " FS-VALRPT
019900        MOVE  91  TO RETURN-CODE
020000        PERFORM CERRAR-ARCHIVOS
020100        STOP RUN
020200     END-IF.
020300 ABRIR-ARCHIVOS-E. EXIT.
020400*
020500 CARGA-TEACHERS SECTION.
020600     READ TEACHERS END-READ
020700     EVALUATE FS-TEACHERS
020800        WHEN 0
020900             ADD 1               TO WKS-TEACHER-COUNT
021000             MOVE TEACHER-ID     TO WKS-TCH-ID(WKS-TEACHER-COUNT)
021100        WHEN 10
021200             MOVE 1              TO WKS-FIN-ARCHIVOS
021300        WHEN OTHER
021400             DISPLAY "ERROR AL LEER TEACHERS, FS: " FS-TEACHERS
021500             MOVE  91            TO RETURN-CODE
021600             PERFORM CERRAR-ARCHIVOS
021700             STOP RUN
021800     END-EVALUATE.
021900 CARGA-TEACHERS-E. EXIT.
022000*
022100 CARGA-COURSES SECTION.
022200     READ COURSES END-READ
022300     EVALUATE FS-COURSES
022400        WHEN 0
022500             ADD 1               TO WKS-COURSE-COUNT
022600             PERFORM VALIDA-TEACHER-DEL-CURSO
022700        WHEN 10
022800             MOVE 2              TO WKS-FIN-ARCHIVOS
022900        WHEN OTHER
023000             DISPLAY "ERROR AL LEER COURSES, FS: " FS-COURSES
023100             MOVE  91            TO RETURN-CODE
023200             PERFORM CERRAR-ARCHIVOS
023300             STOP RUN
023400     END-EVALUATE.
023500 CARGA-COURSES-E. EXIT.
023600*
023700*    BUSCA EL TEACHER-ID DEL CURSO EN LA TABLA DE CATEDRATICOS;
023800*    SI NO APARECE SE DOCUMENTA COMO AVISO (NO ES ERROR DURO).
023900 VALIDA-TEACHER-DEL-CURSO SECTION.
024000     IF WKS-TEACHER-COUNT > 0
024100        SET WKS-I-TCH TO 1
024200        SEARCH ALL WKS-ENTRADA-TEACHER
024300           AT END
024400                PERFORM REGISTRA-AVISO-HUERFANO
024500           WHEN WKS-TCH-ID(WKS-I-TCH) = TEACHER-ID
024600                CONTINUE
024700        END-SEARCH
024800     ELSE
024900        PERFORM REGISTRA-AVISO-HUERFANO
025000     END-IF.
025100 VALIDA-TEACHER-DEL-CURSO-E. EXIT.
025200*
025300 REGISTRA-AVISO-HUERFANO SECTION.
025400     ADD 1 TO WKS-WARNING-COUNT
025500     IF WKS-AVISOS-GUARDADOS < 50
025600        ADD 1 TO WKS-AVISOS-GUARDADOS
025700        STRING "CURSO " DELIMITED BY SIZE
025800               COURSE-ID DELIMITED BY SIZE
025900               " REFERENCIA TEACHER-ID INEXISTENTE: "
026000                         DELIMITED BY SIZE
026100               TEACHER-ID DELIMITED BY SIZE
026200          INTO WKS-AVISO-TEXTO(WKS-AVISOS-GUARDADOS)
026300        END-STRING
026400     END-IF.
026500 REGISTRA-AVISO-HUERFANO-E. EXIT.
026600*
026700 CARGA-CLASSROOMS SECTION.
026800     READ CLASSROOMS END-READ
026900     EVALUATE FS-CLASSROOMS
027000        WHEN 0
027100             ADD 1               TO WKS-CLASSROOM-COUNT
027200        WHEN 10
027300             MOVE 3              TO WKS-FIN-ARCHIVOS
027400        WHEN OTHER
027500             DISPLAY "ERROR AL LEER CLASSROOMS, FS: " FS-CLASSROOMS
027600             MOVE  91            TO RETURN-CODE
027700             PERFORM CERRAR-ARCHIVOS
027800             STOP RUN
027900     END-EVALUATE.
028000 CARGA-CLASSROOMS-E. EXIT.
028100*
028200 CARGA-TIMESLOTS SECTION.
028300     READ TIMESLOTS END-READ
028400     EVALUATE FS-TIMESLOTS
028500        WHEN 0
028600             ADD 1               TO WKS-TIMESLOT-COUNT
028700        WHEN 10
028800             MOVE 4              TO WKS-FIN-ARCHIVOS
028900        WHEN OTHER
029000             DISPLAY "ERROR AL LEER TIMESLOTS, FS: " FS-TIMESLOTS
029100             MOVE  91            TO RETURN-CODE
029200             PERFORM CERRAR-ARCHIVOS
029300             STOP RUN
029400     END-EVALUATE.
029500 CARGA-TIMESLOTS-E. EXIT.
029600*
029700*    EL MAESTRO DE ALUMNOS PUEDE VENIR VACIO SIN QUE SEA ERROR.
029800 CARGA-STUDENTS SECTION.
029900     READ STUDENTS END-READ
030000     EVALUATE FS-STUDENTS
030100        WHEN 0
030200             ADD 1               TO WKS-STUDENT-COUNT
030300        WHEN 10
030400             MOVE 5              TO WKS-FIN-ARCHIVOS
030500        WHEN OTHER
030600             DISPLAY "ERROR AL LEER STUDENTS, FS: " FS-STUDENTS
030700             MOVE  91            TO RETURN-CODE
030800             PERFORM CERRAR-ARCHIVOS
030900             STOP RUN
031000     END-EVALUATE.
031100 CARGA-STUDENTS-E. EXIT.
031200*
031300*    ARCHIVO DE RESULTADOS (OPCIONAL, PUEDE NO EXISTIR SI EL
031400*    PROCESO HRRESULT AUN NO HA CORRIDO).  SE LEE UNICA-
031500*    MENTE EL ENCABEZADO DEL ARCHIVO (REG-RESULT); EL TOTAL
031600*    DE RESULTADOS GENERADOS YA VIENE CALCULADO EN EL CAMPO
031700*    ASSIGNMENT-COUNT DE ESE ENCABEZADO, POR LO QUE NO SE
031800*    RECORRE EL ARCHIVO DETALLE POR DETALLE.
031900 CARGA-RESULTS SECTION.
032000     READ RESULTS END-READ
032100     EVALUATE FS-RESULTS
032200        WHEN 0
032300             MOVE ASSIGNMENT-COUNT TO WKS-RESULT-COUNT
032400        WHEN 10
032500             MOVE ZEROS            TO WKS-RESULT-COUNT
032600        WHEN OTHER
032700             DISPLAY "ERROR AL LEER RESULTS, FS: " FS-RESULTS
032800             MOVE  91            TO RETURN-CODE
032900             PERFORM CERRAR-ARCHIVOS
033000             STOP RUN
033100     END-EVALUATE.
033200 CARGA-RESULTS-E. EXIT.
033300*
033400*    ERRORES (CUALQUIERA INVALIDA EL RESULTADO): CURSOS, CATEDRA-
033500*    TICOS, AULAS U HORARIOS VACIOS.  ALUMNOS VACIO NO ES ERROR.
033600 VALIDAR-MAESTROS SECTION.
033700     IF WKS-COURSE-COUNT = 0
033800        PERFORM REGISTRA-ERROR-VACIO
033900     END-IF
034000     IF WKS-TEACHER-COUNT = 0
034100        PERFORM REGISTRA-ERROR-VACIO
034200     END-IF
034300     IF WKS-CLASSROOM-COUNT = 0
034400        PERFORM REGISTRA-ERROR-VACIO
034500     END-IF
034600     IF WKS-TIMESLOT-COUNT = 0
034700        PERFORM REGISTRA-ERROR-VACIO
034800     END-IF
034900     IF WKS-ERROR-COUNT = 0
035000        SET WKS-DATOS-VALIDOS   TO TRUE
035100     ELSE
035200        SET WKS-DATOS-INVALIDOS TO TRUE
035300     END-IF.
035400 VALIDAR-MAESTROS-E. EXIT.
035500*
035600 REGISTRA-ERROR-VACIO SECTION.
035700     ADD 1 TO WKS-ERROR-COUNT
035800     IF WKS-ERRORES-GUARDADOS < 10
035900        ADD 1 TO WKS-ERRORES-GUARDADOS
036000        MOVE "ARCHIVO MAESTRO REQUERIDO VACIO"
036100                    TO WKS-ERROR-TEXTO(WKS-ERRORES-GUARDADOS)
036200     END-IF.
036300 REGISTRA-ERROR-VACIO-E. EXIT.
036400*
036500*    PROMEDIO DE CURSOS POR CATEDRATICO Y DE AULAS POR HORARIO,
036600*    AMBOS EN CERO CUANDO EL DIVISOR ES CERO, 1 DECIMAL.
036700 CALCULA-ESTADISTICAS SECTION.
036800     IF WKS-TEACHER-COUNT = 0
036900        MOVE ZEROS TO WKS-AVG-COURSES-PER-TEACHER
037000     ELSE
037100        COMPUTE WKS-AVG-COURSES-PER-TEACHER ROUNDED =
037200                WKS-COURSE-COUNT / WKS-TEACHER-COUNT
037300     END-IF
037400     IF WKS-TIMESLOT-COUNT = 0
037500        MOVE ZEROS TO WKS-AVG-ROOMS-PER-SLOT
037600     ELSE
037700        COMPUTE WKS-AVG-ROOMS-PER-SLOT ROUNDED =
037800                WKS-CLASSROOM-COUNT / WKS-TIMESLOT-COUNT
037900     END-IF.
038000 CALCULA-ESTADISTICAS-E. EXIT.
038100*
038200 IMPRIME-REPORTE SECTION.
038300     MOVE SPACES TO VALRPT-LINEA
038400     MOVE "REPORTE DE VALIDACION Y ESTADISTICAS - HRLOADVA"
038500                 TO VALRPT-LINEA
038600     WRITE VALRPT-LINEA END-WRITE
038700     MOVE ALL "-"                TO VALRPT-LINEA(1:60)
038800     WRITE VALRPT-LINEA END-WRITE
038900     PERFORM IMPRIME-UN-CONTADOR
039000     PERFORM IMPRIME-UN-PROMEDIO
039100     PERFORM IMPRIME-ERRORES-Y-AVISOS
039200     MOVE SPACES TO VALRPT-LINEA
039300     IF WKS-DATOS-VALIDOS
039400        STRING "VEREDICTO: VALID" DELIMITED BY SIZE
039500          INTO VALRPT-LINEA
039600     ELSE
039700        STRING "VEREDICTO: INVALID" DELIMITED BY SIZE
039800          INTO VALRPT-LINEA
039900     END-IF
040000     WRITE VALRPT-LINEA END-WRITE.
040100 IMPRIME-REPORTE-E. EXIT.
040200*
040300 IMPRIME-UN-CONTADOR SECTION.
040400     MOVE SPACES TO VALRPT-LINEA
040500     MOVE ZEROS  TO WKS-MASK
040600     MOVE WKS-COURSE-COUNT TO WKS-MASK
040700     STRING "COURSE-COUNT     : " WKS-MASK DELIMITED BY SIZE
040800       INTO VALRPT-LINEA
040900     WRITE VALRPT-LINEA END-WRITE
041000     MOVE SPACES TO VALRPT-LINEA
041100     MOVE ZEROS  TO WKS-MASK
041200     MOVE WKS-TEACHER-COUNT TO WKS-MASK
041300     STRING "TEACHER-COUNT    : " WKS-MASK DELIMITED BY SIZE
041400       INTO VALRPT-LINEA
041500     WRITE VALRPT-LINEA END-WRITE
041600     MOVE SPACES TO VALRPT-LINEA
041700     MOVE ZEROS  TO WKS-MASK
041800     MOVE WKS-CLASSROOM-COUNT TO WKS-MASK
041900     STRING "CLASSROOM-COUNT  : " WKS-MASK DELIMITED BY SIZE
042000       INTO VALRPT-LINEA
042100     WRITE VALRPT-LINEA END-WRITE
042200     MOVE SPACES TO VALRPT-LINEA
042300     MOVE ZEROS  TO WKS-MASK
042400     MOVE WKS-TIMESLOT-COUNT TO WKS-MASK
042500     STRING "TIMESLOT-COUNT   : " WKS-MASK DELIMITED BY SIZE
042600       INTO VALRPT-LINEA
042700     WRITE VALRPT-LINEA END-WRITE
042800     MOVE SPACES TO VALRPT-LINEA
042900     MOVE ZEROS  TO WKS-MASK
043000     MOVE WKS-STUDENT-COUNT TO WKS-MASK
043100     STRING "STUDENT-COUNT    : " WKS-MASK DELIMITED BY SIZE
043200       INTO VALRPT-LINEA
043300     WRITE VALRPT-LINEA END-WRITE
043400     MOVE SPACES TO VALRPT-LINEA
043500     MOVE ZEROS  TO WKS-MASK
043600     MOVE WKS-RESULT-COUNT TO WKS-MASK
043700     STRING "RESULT-COUNT     : " WKS-MASK DELIMITED BY SIZE
043800       INTO VALRPT-LINEA
043900     WRITE VALRPT-LINEA END-WRITE.
044000 IMPRIME-UN-CONTADOR-E. EXIT.
044100*
044200 IMPRIME-UN-PROMEDIO SECTION.
044300     MOVE SPACES TO VALRPT-LINEA
044400     MOVE WKS-AVG-COURSES-PER-TEACHER TO WKS-MASK-PROM
044500     STRING "PROMEDIO CURSOS/CATEDRATICO : " WKS-MASK-PROM
044600                 DELIMITED BY SIZE
044700       INTO VALRPT-LINEA
044800     WRITE VALRPT-LINEA END-WRITE
044900     MOVE SPACES TO VALRPT-LINEA
045000     MOVE WKS-AVG-ROOMS-PER-SLOT TO WKS-MASK-PROM
045100     STRING "PROMEDIO AULAS/HORARIO      : " WKS-MASK-PROM
045200                 DELIMITED BY SIZE
045300       INTO VALRPT-LINEA
045400     WRITE VALRPT-LINEA END-WRITE.
045500 IMPRIME-UN-PROMEDIO-E. EXIT.
045600*
045700 IMPRIME-ERRORES-Y-AVISOS SECTION.
045800     MOVE SPACES TO VALRPT-LINEA
045900     MOVE ZEROS  TO WKS-MASK
046000     MOVE WKS-ERROR-COUNT   TO WKS-MASK
046100     STRING "ERROR-COUNT      : " WKS-MASK DELIMITED BY SIZE
046200       INTO VALRPT-LINEA
046300     WRITE VALRPT-LINEA END-WRITE
046400     MOVE SPACES TO VALRPT-LINEA
046500     MOVE ZEROS  TO WKS-MASK
046600     MOVE WKS-WARNING-COUNT TO WKS-MASK
046700     STRING "WARNING-COUNT    : " WKS-MASK DELIMITED BY SIZE
046800       INTO VALRPT-LINEA
046900     WRITE VALRPT-LINEA END-WRITE
047000     PERFORM IMPRIME-TABLA-ERRORES
047100         VARYING WKS-I-ERR FROM 1 BY 1
047200         UNTIL WKS-I-ERR > WKS-ERRORES-GUARDADOS
047300     PERFORM IMPRIME-TABLA-AVISOS
047400         VARYING WKS-I-AVI FROM 1 BY 1
047500         UNTIL WKS-I-AVI > WKS-AVISOS-GUARDADOS.
047600 IMPRIME-ERRORES-Y-AVISOS-E. EXIT.
047700*
047800 IMPRIME-TABLA-ERRORES SECTION.
047900     MOVE SPACES TO VALRPT-LINEA
048000     STRING "ERROR: " WKS-ERROR-TEXTO(WKS-I-ERR) DELIMITED BY SIZE
048100       INTO VALRPT-LINEA
048200     WRITE VALRPT-LINEA END-WRITE.
048300 IMPRIME-TABLA-ERRORES-E. EXIT.
048400*
048500 IMPRIME-TABLA-AVISOS SECTION.
048600     MOVE SPACES TO VALRPT-LINEA
048700     STRING "AVISO: " WKS-AVISO-TEXTO(WKS-I-AVI) DELIMITED BY SIZE
048800       INTO VALRPT-LINEA
048900     WRITE VALRPT-LINEA END-WRITE.
049000 IMPRIME-TABLA-AVISOS-E. EXIT.
049100*
049200 ESTADISTICAS SECTION.
049300     DISPLAY
049400     "**********************************************************"
049500     DISPLAY
049600     "*                  E S T A D I S T I C A S               *"
049700     DISPLAY
049800     "**********************************************************"
049900     MOVE ZEROS TO WKS-MASK
050000     MOVE WKS-COURSE-COUNT TO WKS-MASK
050100     DISPLAY "TOTAL CURSOS CARGADOS                     :" WKS-MASK
050200     MOVE ZEROS TO WKS-MASK
050300     MOVE WKS-TEACHER-COUNT TO WKS-MASK
050400     DISPLAY "TOTAL CATEDRATICOS CARGADOS               :" WKS-MASK
050500     MOVE ZEROS TO WKS-MASK
050600     MOVE WKS-CLASSROOM-COUNT TO WKS-MASK
050700     DISPLAY "TOTAL AULAS CARGADAS                      :" WKS-MASK
050800     MOVE ZEROS TO WKS-MASK
050900     MOVE WKS-TIMESLOT-COUNT TO WKS-MASK
051000     DISPLAY "TOTAL HORARIOS CARGADOS                   :" WKS-MASK
051100     MOVE ZEROS TO WKS-MASK
051200     MOVE WKS-STUDENT-COUNT TO WKS-MASK
051300     DISPLAY "TOTAL ALUMNOS CARGADOS                     :" WKS-MASK
051400     MOVE ZEROS TO WKS-MASK
051500     MOVE WKS-ERROR-COUNT TO WKS-MASK
051600     DISPLAY "TOTAL ERRORES DE VALIDACION                :" WKS-MASK
051700     MOVE ZEROS TO WKS-MASK
051800     MOVE WKS-WARNING-COUNT TO WKS-MASK
051900     DISPLAY "TOTAL AVISOS DE VALIDACION                  :" WKS-MASK
052000     DISPLAY
052100     "**********************************************************".
052200 ESTADISTICAS-E. EXIT.
052300*
052400 CERRAR-ARCHIVOS SECTION.
052500     CLOSE COURSES TEACHERS CLASSROOMS TIMESLOTS STUDENTS
052600                   RESULTS VALIDATION-REPORT.
052700 CERRAR-ARCHIVOS-E. EXIT.
