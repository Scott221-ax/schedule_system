000100******************************************************************
000200*               C O P Y   T C H M A S T                          *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/03/1991                                       *
000500* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000600* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000700* MIEMBRO     : TCHMAST                                          *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE CATEDRATICOS (TEACHERS).   *
000900*             : ANCHO DE REGISTRO FIJO, 160 POSICIONES.          *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* BITACORA DE CAMBIOS                                            *
001300*----------------------------------------------------------------*
001400* 14/03/1991 HDSR TKT-40011 CREACION DEL MIEMBRO.                *
001500* 05/05/1994 HDSR TKT-40090 SE AMPLIA UNAVAIL-SLOT-IDS Y         *
001600*                 PREFERRED-SLOT-IDS A 5 OCURRENCIAS CADA UNA.   *
001700*----------------------------------------------------------------*
001800 01  REG-TCHMAST.
001900     05  TEACHER-ID                  PIC X(06).
002000     05  TEACHER-NAME                 PIC X(30).
002100     05  DEPARTMENT                  PIC X(30).
002200     05  TITLE                       PIC X(20).
002300*    POR DEFECTO 16 HORAS SEMANALES SI EL ARCHIVO VIENE EN CERO
002400     05  MAX-HOURS-PER-WEEK           PIC 9(02).
002500     05  PART-TIME-FLAG              PIC X(01).
002600         88  TEACHER-IS-PART-TIME             VALUE 'Y'.
002700         88  TEACHER-IS-FULL-TIME             VALUE 'N'.
002800     05  UNAVAIL-SLOT-COUNT           PIC 9(02).
002900*    HORARIOS EN LOS QUE EL CATEDRATICO NO PUEDE IMPARTIR CLASE
003000     05  UNAVAIL-SLOT-TABLA.
003100         10  UNAVAIL-SLOT-IDS        PIC X(06) OCCURS 5 TIMES.
003200*    HORARIOS PREFERIDOS POR EL CATEDRATICO (REGLA BLANDA)
003300     05  PREFERRED-SLOT-TABLA.
003400         10  PREFERRED-SLOT-IDS      PIC X(06) OCCURS 5 TIMES.
003500     05  FILLER                      PIC X(09).
