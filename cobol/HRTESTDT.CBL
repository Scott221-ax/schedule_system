000100******************************************************************
000200* FECHA       : 05/11/1991                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRTESTDT                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA DATOS DE PRUEBA PARA LOS MAESTROS DEL      *
000800*             : CICLO (AULAS, HORARIOS, CATEDRATICOS, ALUMNOS,   *
000900*             : CURSOS Y REGLAS DE RESTRICCION) CUANDO EL        *
001000*             : MAESTRO RESPECTIVO VIENE VACIO, PARA QUE EL      *
001100*             : SEMILLERO PUEDA ARRANCAR SIN CARGA MANUAL.       *
001200* ARCHIVOS    : CLASSROOMS=A, TIMESLOTS=A, TEACHERS=A,           *
001300*             : STUDENTS=A, COURSES=A, GENTEST-LOG=A             *
001400* ACCION (ES) : A=AGREGAR                                        *
001500* INSTALADO   : 05/11/1991                                       *
001600* BPM/RATIONAL: 40155                                            *
001700* NOMBRE      : GENERACION DE DATOS DE PRUEBA DEL SEMILLERO      *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* BITACORA DE CAMBIOS                                            *
002100*----------------------------------------------------------------*
002200* 05/11/1991 HDSR TKT-40155 CREACION DEL PROGRAMA.                *
002300* 22/07/1994 HDSR TKT-40168 SE AGREGAN LOS 3 SALONES MULTIMEDIA  *
002400*                 (MM01-MM03), NO EXISTIAN EN LA VERSION INICIAL.*
002500* 19/08/1998 HDSR TKT-Y2K07 REVISION Y2K - PROGRAMA NO MANEJA    *
002600*                 FECHAS DE SISTEMA, SIN IMPACTO.                *
002700*----------------------------------------------------------------*
002800 ID DIVISION.
002900 PROGRAM-ID.                    HRTESTDT.
003000 AUTHOR.                        HUGO DAVID SOLORZANO.
003100 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003200 DATE-WRITTEN.                  05/11/1991.
003300 DATE-COMPILED.                 05/11/1991.
003400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01                        IS TOP-OF-FORM
003900     CLASS W-INDICADOR-SN       IS "Y" "N"
004000     UPSI-0                     ON STATUS IS SW-REPROCESO.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300******************************************************************
004400*         M A E S T R O S   A   V E R I F I C A R / G E N E R A R
004500******************************************************************
004600     SELECT CLASSROOMS ASSIGN   TO CLASSROOMS
004700            ORGANIZATION        IS LINE SEQUENTIAL
004800            FILE STATUS         IS FS-CLASSROOMS.
004900     SELECT TIMESLOTS  ASSIGN   TO TIMESLOTS
005000            ORGANIZATION        IS LINE SEQUENTIAL
005100            FILE STATUS         IS FS-TIMESLOTS.
005200     SELECT TEACHERS   ASSIGN   TO TEACHERS
005300            ORGANIZATION        IS LINE SEQUENTIAL
005400            FILE STATUS         IS FS-TEACHERS.
005500     SELECT STUDENTS   ASSIGN   TO STUDENTS
005600            ORGANIZATION        IS LINE SEQUENTIAL
005700            FILE STATUS         IS FS-STUDENTS.
005800     SELECT COURSES    ASSIGN   TO COURSES
005900            ORGANIZATION        IS LINE SEQUENTIAL
006000            FILE STATUS         IS FS-COURSES.
006100******************************************************************
006200*              A R C H I V O   D E   B I T A C O R A
006300******************************************************************
006400     SELECT GENTEST-LOG ASSIGN   TO GENTSLOG
006500            ORGANIZATION        IS LINE SEQUENTIAL
006600            FILE STATUS         IS FS-GENTSLOG.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*   MAESTRO DE AULAS
007000 FD  CLASSROOMS.
007100     COPY RMMAST.
007200*   MAESTRO DE HORARIOS
007300 FD  TIMESLOTS.
007400     COPY SLOTMST.
007500*   MAESTRO DE CATEDRATICOS
007600 FD  TEACHERS.
007700     COPY TCHMAST.
007800*   MAESTRO DE ALUMNOS
007900 FD  STUDENTS.
008000     COPY STUMAST.
008100*   MAESTRO DE CURSOS
008200 FD  COURSES.
008300     COPY CRSMAST.
008400*   BITACORA DE GENERACION DE DATOS DE PRUEBA
008500 FD  GENTEST-LOG.
008600 01  GENTSLOG-LINEA              PIC X(132).
008700 01  GENTSLOG-LINEA-R REDEFINES GENTSLOG-LINEA.
008800     05  GENTSLOG-ETIQUETA       PIC X(40).
008900     05  GENTSLOG-VALOR          PIC X(092).
009000 WORKING-STORAGE SECTION.
009100     COPY CNTWORK.
009200******************************************************************
009300*               C A M P O S    D E    T R A B A J O              *
009400******************************************************************
009500 01  WKS-CAMPOS-DE-TRABAJO.
009600     05  WKS-PROGRAMA            PIC X(08) VALUE "HRTESTDT".
009700     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
009800     05  WKS-MASK-ALT   REDEFINES WKS-MASK        PIC X(08).
009900     05  WKS-NUM-2               PIC 9(02) COMP VALUE ZEROS.
010000     05  WKS-NUM-3               PIC 9(03) COMP VALUE ZEROS.
010100     05  WKS-RESTO               PIC 9(03) COMP VALUE ZEROS.
010200     05  WKS-COCIENTE            PIC 9(03) COMP VALUE ZEROS.
010300     05  WKS-CONSTRAINTS-COUNT   PIC 9(03) COMP VALUE ZEROS.
010400     05  FILLER                  PIC X(05).
010500******************************************************************
010600*     BANDERAS "YA EXISTEN DATOS / SE GENERARON DATOS" POR TIPO   *
010700******************************************************************
010800 01  WKS-BANDERAS-GENERACION.
010900     05  WKS-GENERO-CLASSROOMS   PIC X(01) VALUE "N".
011000         88  WKS-SE-GENERO-CLASSROOMS      VALUE "Y".
011100     05  WKS-GENERO-TIMESLOTS    PIC X(01) VALUE "N".
011200         88  WKS-SE-GENERO-TIMESLOTS       VALUE "Y".
011300     05  WKS-GENERO-TEACHERS     PIC X(01) VALUE "N".
011400         88  WKS-SE-GENERO-TEACHERS        VALUE "Y".
011500     05  WKS-GENERO-STUDENTS     PIC X(01) VALUE "N".
011600         88  WKS-SE-GENERO-STUDENTS        VALUE "Y".
011700     05  WKS-GENERO-COURSES      PIC X(01) VALUE "N".
011800         88  WKS-SE-GENERO-COURSES         VALUE "Y".
011900     05  FILLER                  PIC X(05).
012000 01  WKS-BANDERAS-GENERACION-ALT REDEFINES WKS-BANDERAS-GENERACION.
012100     05  WKS-BANDERAS-BYTES      PIC X(10).
012200******************************************************************
012300*          VARIABLES DE FILE STATUS                              *
012400******************************************************************
012500 01  FS-CLASSROOMS               PIC 9(02) VALUE ZEROS.
012600 01  FS-TIMESLOTS                PIC 9(02) VALUE ZEROS.
012700 01  FS-TEACHERS                 PIC 9(02) VALUE ZEROS.
012800 01  FS-STUDENTS                 PIC 9(02) VALUE ZEROS.
012900 01  FS-COURSES                  PIC 9(02) VALUE ZEROS.
013000 01  FS-GENTSLOG                 PIC 9(02) VALUE ZEROS.
013100******************************************************************
013200*     INDICES DE GENERACION (AULAS, HORARIOS, CATEDRATICOS,      *
013300*     ALUMNOS Y CURSOS)                                           *
013400******************************************************************
013500 01  WKS-INDICES-GENERACION.
013600     05  WKS-I-AULA              PIC 9(03) COMP VALUE ZEROS.
013700     05  WKS-I-DIA               PIC 9(02) COMP VALUE ZEROS.
013800     05  WKS-I-PER               PIC 9(02) COMP VALUE ZEROS.
013900     05  WKS-I-TCH               PIC 9(03) COMP VALUE ZEROS.
014000     05  WKS-I-STU               PIC 9(03) COMP VALUE ZEROS.
014100     05  WKS-I-GRP               PIC 9(02) COMP VALUE ZEROS.
014200     05  WKS-I-CRS               PIC 9(03) COMP VALUE ZEROS.
014300     05  WKS-SLOT-SEQ            PIC 9(02) COMP VALUE ZEROS.
014400     05  FILLER                  PIC X(05).
014500******************************************************************
014600*     TABLA DE NOMBRES DE DIA (LITERAL, REDEFINIDA A OCCURS)      *
014700******************************************************************
014800 01  WKS-TABLA-DIAS-LIT.
014900     05  FILLER                  PIC X(10) VALUE "MONDAY    ".
015000     05  FILLER                  PIC X(10) VALUE "TUESDAY   ".
015100     05  FILLER                  PIC X(10) VALUE "WEDNESDAY ".
015200     05  FILLER                  PIC X(10) VALUE "THURSDAY  ".
015300     05  FILLER                  PIC X(10) VALUE "FRIDAY    ".
015400 01  WKS-TABLA-DIAS REDEFINES WKS-TABLA-DIAS-LIT.
015500     05  WKS-NOMBRE-DIA          PIC X(10) OCCURS 5 TIMES
015600                                 INDEXED BY WKS-I-TDIA.
015700******************************************************************
015800*     TABLA DE RANGOS/MINUTOS POR PERIODO (LITERAL, REDEFINIDA)   *
015900******************************************************************
016000 01  WKS-TABLA-PERIODOS-LIT.
016100     05  FILLER                  PIC X(19) VALUE "08:00-09:4004800580".
016200     05  FILLER                  PIC X(19) VALUE "10:00-11:4006000700".
016300     05  FILLER                  PIC X(19) VALUE "14:00-15:4008400940".
016400     05  FILLER                  PIC X(19) VALUE "16:00-17:4009601060".
016500     05  FILLER                  PIC X(19) VALUE "19:00-20:4011401240".
016600 01  WKS-TABLA-PERIODOS REDEFINES WKS-TABLA-PERIODOS-LIT.
016700     05  WKS-PERIODO-DATOS OCCURS 5 TIMES INDEXED BY WKS-I-TPER.
016800         10  WKS-PER-RANGO       PIC X(11).
016900         10  WKS-PER-INICIO      PIC 9(04).
017000         10  WKS-PER-FIN         PIC 9(04).
017100******************************************************************
017200 PROCEDURE DIVISION.
017300 000-MAIN SECTION.
017400     PERFORM VERIFICA-Y-GENERA-CLASSROOMS
017500     PERFORM VERIFICA-Y-GENERA-TIMESLOTS
017600     PERFORM VERIFICA-Y-GENERA-TEACHERS
017700     PERFORM VERIFICA-Y-GENERA-STUDENTS
017800     PERFORM VERIFICA-Y-GENERA-COURSES
017900     PERFORM GENERA-CONSTRAINTS
018000     PERFORM ABRIR-BITACORA
018100     PERFORM IMPRIME-BITACORA
018200     PERFORM CERRAR-BITACORA
018300     STOP RUN.
018400 000-MAIN-E. EXIT.
018500*
018600*    EL MAESTRO DE AULAS VIENE VACIO SI EL PRIMER READ DA FS=10 -
018700*    EN ESE CASO SE CIERRA EN ENTRADA Y SE REABRE EN SALIDA PARA
018800*    GENERAR LAS 20 AULAS NORMALES, 5 LABORATORIOS Y 3 SALONES
018900*    MULTIMEDIA DEL JUEGO DE DATOS POR DEFECTO.
019000 VERIFICA-Y-GENERA-CLASSROOMS SECTION.
019100     OPEN INPUT CLASSROOMS
019200     IF FS-CLASSROOMS NOT = 0 AND FS-CLASSROOMS NOT = 10
019300        DISPLAY "ERROR AL ABRIR CLASSROOMS, FS: " FS-CLASSROOMS
019400        MOVE  91 TO RETURN-CODE
019500        STOP RUN
019600     END-IF
019700     READ CLASSROOMS
019800     CLOSE CLASSROOMS
019900     IF FS-CLASSROOMS = 10
020000        OPEN OUTPUT CLASSROOMS
020100        PERFORM GENERA-AULA-NORMAL VARYING WKS-I-AULA
020200                FROM 1 BY 1 UNTIL WKS-I-AULA > 20
020300        PERFORM GENERA-AULA-LAB    VARYING WKS-I-AULA
020400                FROM 1 BY 1 UNTIL WKS-I-AULA > 5
020500        PERFORM GENERA-AULA-MM     VARYING WKS-I-AULA
020600                FROM 1 BY 1 UNTIL WKS-I-AULA > 3
020700        CLOSE CLASSROOMS
020800        SET WKS-SE-GENERO-CLASSROOMS TO TRUE
020900     END-IF.
021000 VERIFICA-Y-GENERA-CLASSROOMS-E. EXIT.
021100*
021200*    20 AULAS NORMALES CR001-CR020, CAPACIDAD 50 + (I MOD 3) X 20,
021300*    EDIFICIO "BUILDING A", PISO (I MOD 5) + 1.
021400 GENERA-AULA-NORMAL SECTION.
021500     MOVE SPACES          TO REG-RMMAST
021600     MOVE WKS-I-AULA      TO WKS-NUM-3
021700     STRING "CR" WKS-NUM-3 DELIMITED BY SIZE INTO CLASSROOM-ID
021800     STRING "CLASSROOM " WKS-NUM-3 DELIMITED BY SIZE
021900            INTO CLASSROOM-NAME
022000     DIVIDE WKS-I-AULA BY 3 GIVING WKS-COCIENTE
022100            REMAINDER WKS-RESTO
022200     COMPUTE CAPACITY = 50 + (WKS-RESTO * 20)
022300     MOVE "NORMAL"         TO ROOM-TYPE
022400     MOVE "BUILDING A"     TO BUILDING
022500     DIVIDE WKS-I-AULA BY 5 GIVING WKS-COCIENTE
022600            REMAINDER WKS-RESTO
022700     COMPUTE FLOOR = WKS-RESTO + 1
022800     SET ROOM-IS-AVAILABLE TO TRUE
022900     WRITE REG-RMMAST.
023000 GENERA-AULA-NORMAL-E. EXIT.
023100*
023200*    5 LABORATORIOS LAB01-LAB05, CAPACIDAD 30, MISMO EDIFICIO.
023300 GENERA-AULA-LAB SECTION.
023400     MOVE SPACES          TO REG-RMMAST
023500     MOVE WKS-I-AULA      TO WKS-NUM-2
023600     STRING "LAB" WKS-NUM-2 DELIMITED BY SIZE INTO CLASSROOM-ID
023700     STRING "LABORATORIO " WKS-NUM-2 DELIMITED BY SIZE
023800            INTO CLASSROOM-NAME
023900     MOVE 30               TO CAPACITY
024000     MOVE "LAB"            TO ROOM-TYPE
024100     MOVE "BUILDING A"     TO BUILDING
024200     MOVE 1                TO FLOOR
024300     SET ROOM-IS-AVAILABLE TO TRUE
024400     WRITE REG-RMMAST.
024500 GENERA-AULA-LAB-E. EXIT.
024600*
024700*    3 SALONES MULTIMEDIA MM01-MM03, CAPACIDAD 100 (TKT-40168).
024800 GENERA-AULA-MM SECTION.
024900     MOVE SPACES          TO REG-RMMAST
025000     MOVE WKS-I-AULA      TO WKS-NUM-2
025100     STRING "MM" WKS-NUM-2 DELIMITED BY SIZE INTO CLASSROOM-ID
025200     STRING "MULTIMEDIA " WKS-NUM-2 DELIMITED BY SIZE
025300            INTO CLASSROOM-NAME
025400     MOVE 100              TO CAPACITY
025500     MOVE "MULTIMEDIA"     TO ROOM-TYPE
025600     MOVE "BUILDING A"     TO BUILDING
025700     MOVE 1                TO FLOOR
025800     SET ROOM-IS-AVAILABLE TO TRUE
025900     WRITE REG-RMMAST.
026000 GENERA-AULA-MM-E. EXIT.
026100*
026200*    EL MAESTRO DE HORARIOS VIENE VACIO SI EL PRIMER READ DA
026300*    FS=10 - SE GENERAN 5 DIAS X 5 PERIODOS (25 HORARIOS).
026400 VERIFICA-Y-GENERA-TIMESLOTS SECTION.
026500     OPEN INPUT TIMESLOTS
026600     IF FS-TIMESLOTS NOT = 0 AND FS-TIMESLOTS NOT = 10
026700        DISPLAY "ERROR AL ABRIR TIMESLOTS, FS: " FS-TIMESLOTS
026800        MOVE  91 TO RETURN-CODE
026900        STOP RUN
027000     END-IF
027100     READ TIMESLOTS
027200     CLOSE TIMESLOTS
027300     IF FS-TIMESLOTS = 10
027400        OPEN OUTPUT TIMESLOTS
027500        MOVE ZEROS TO WKS-SLOT-SEQ
027600        PERFORM GENERA-TIMESLOTS-DIA VARYING WKS-I-DIA
027700                FROM 1 BY 1 UNTIL WKS-I-DIA > 5
027800        CLOSE TIMESLOTS
027900        SET WKS-SE-GENERO-TIMESLOTS TO TRUE
028000     END-IF.
028100 VERIFICA-Y-GENERA-TIMESLOTS-E. EXIT.
028200*
028300 GENERA-TIMESLOTS-DIA SECTION.
028400     PERFORM GENERA-TIMESLOTS-PERIODO VARYING WKS-I-PER
028500             FROM 1 BY 1 UNTIL WKS-I-PER > 5.
028600 GENERA-TIMESLOTS-DIA-E. EXIT.
028700*
028800*    UN HORARIO (DIA, PERIODO) - RANGO Y MINUTOS TOMADOS DE LA
028900*    TABLA DE PERIODOS; BANDERA DE NOCTURNO ENCENDIDA EN EL
029000*    QUINTO PERIODO (19:00-20:40).
029100 GENERA-TIMESLOTS-PERIODO SECTION.
029200     ADD  1               TO WKS-SLOT-SEQ
029300     MOVE SPACES          TO REG-SLOTMST
029400     MOVE WKS-SLOT-SEQ    TO WKS-NUM-2
029500     STRING "SL" WKS-NUM-2 DELIMITED BY SIZE INTO SLOT-ID
029600     MOVE WKS-NOMBRE-DIA (WKS-I-DIA)    TO DAY-OF-WEEK
029700     MOVE WKS-I-DIA                     TO DAY-NUMBER
029800     MOVE WKS-I-PER                     TO PERIOD
029900     MOVE WKS-PER-RANGO  (WKS-I-PER)    TO TIME-RANGE
030000     MOVE WKS-PER-INICIO (WKS-I-PER)    TO START-MINUTES
030100     MOVE WKS-PER-FIN    (WKS-I-PER)    TO END-MINUTES
030200     IF WKS-I-PER = 5
030300        SET SLOT-IS-EVENING TO TRUE
030400     ELSE
030500        SET SLOT-NOT-EVENING TO TRUE
030600     END-IF
030700     SET SLOT-IS-AVAILABLE TO TRUE
030800     WRITE REG-SLOTMST.
030900 GENERA-TIMESLOTS-PERIODO-E. EXIT.
031000*
031100*    EL MAESTRO DE CATEDRATICOS VIENE VACIO SI EL PRIMER READ DA
031200*    FS=10 - SE GENERAN 8 CATEDRATICOS T001-T008, MAXIMO 16
031300*    HORAS SEMANALES CADA UNO.
031400 VERIFICA-Y-GENERA-TEACHERS SECTION.
031500     OPEN INPUT TEACHERS
031600     IF FS-TEACHERS NOT = 0 AND FS-TEACHERS NOT = 10
031700        DISPLAY "ERROR AL ABRIR TEACHERS, FS: " FS-TEACHERS
031800        MOVE  91 TO RETURN-CODE
031900        STOP RUN
032000     END-IF
032100     READ TEACHERS
032200     CLOSE TEACHERS
032300     IF FS-TEACHERS = 10
032400        OPEN OUTPUT TEACHERS
032500        PERFORM GENERA-UN-TEACHER VARYING WKS-I-TCH
032600                FROM 1 BY 1 UNTIL WKS-I-TCH > 8
032700        CLOSE TEACHERS
032800        SET WKS-SE-GENERO-TEACHERS TO TRUE
032900     END-IF.
033000 VERIFICA-Y-GENERA-TEACHERS-E. EXIT.
033100*
033200 GENERA-UN-TEACHER SECTION.
033300     MOVE SPACES          TO REG-TCHMAST
033400     MOVE WKS-I-TCH       TO WKS-NUM-3
033500     STRING "T" WKS-NUM-3 DELIMITED BY SIZE INTO TEACHER-ID
033600     STRING "TEACHER " WKS-NUM-3 DELIMITED BY SIZE
033700            INTO TEACHER-NAME
033800     MOVE "GENERAL"        TO DEPARTMENT
033900     MOVE "CATEDRATICO"    TO TITLE
034000     MOVE 16               TO MAX-HOURS-PER-WEEK
034100     SET TEACHER-IS-FULL-TIME TO TRUE
034200     MOVE ZEROS            TO UNAVAIL-SLOT-COUNT
034300     MOVE SPACES           TO UNAVAIL-SLOT-TABLA PREFERRED-SLOT-TABLA
034400     WRITE REG-TCHMAST.
034500 GENERA-UN-TEACHER-E. EXIT.
034600*
034700*    EL MAESTRO DE ALUMNOS VIENE VACIO SI EL PRIMER READ DA
034800*    FS=10 - SE GENERAN 90 ALUMNOS (3 GRUPOS DE CLASE DE 30).
034900 VERIFICA-Y-GENERA-STUDENTS SECTION.
035000     OPEN INPUT STUDENTS
035100     IF FS-STUDENTS NOT = 0 AND FS-STUDENTS NOT = 10
035200        DISPLAY "ERROR AL ABRIR STUDENTS, FS: " FS-STUDENTS
035300        MOVE  91 TO RETURN-CODE
035400        STOP RUN
035500     END-IF
035600     READ STUDENTS
035700     CLOSE STUDENTS
035800     IF FS-STUDENTS = 10
035900        OPEN OUTPUT STUDENTS
036000        PERFORM GENERA-GRUPO-ALUMNOS VARYING WKS-I-GRP
036100                FROM 1 BY 1 UNTIL WKS-I-GRP > 3
036200        CLOSE STUDENTS
036300        SET WKS-SE-GENERO-STUDENTS TO TRUE
036400     END-IF.
036500 VERIFICA-Y-GENERA-STUDENTS-E. EXIT.
036600*
036700 GENERA-GRUPO-ALUMNOS SECTION.
036800     PERFORM GENERA-UN-ALUMNO VARYING WKS-I-STU
036900             FROM 1 BY 1 UNTIL WKS-I-STU > 30.
037000 GENERA-GRUPO-ALUMNOS-E. EXIT.
037100*
037200*    UN ALUMNO DENTRO DEL GRUPO DE CLASE CL00N (N = WKS-I-GRP);
037300*    EL NUMERO DE CARNET ES CONSECUTIVO DENTRO DE CADA GRUPO.
037400 GENERA-UN-ALUMNO SECTION.
037500     MOVE SPACES          TO REG-STUMAST
037600     COMPUTE WKS-NUM-3 = ((WKS-I-GRP - 1) * 30) + WKS-I-STU
037700     STRING "STU" WKS-NUM-3 DELIMITED BY SIZE INTO STUDENT-ID
037800     STRING "STUDENT " WKS-NUM-3 DELIMITED BY SIZE
037900            INTO STUDENT-NAME
038000     MOVE WKS-I-GRP        TO WKS-NUM-2
038100     STRING "CL0" WKS-NUM-2 DELIMITED BY SIZE INTO CLASS-NAME
038200     MOVE "FR"             TO GRADE
038300     MOVE "GENERAL"        TO MAJOR
038400     STRING "STU" WKS-NUM-3 DELIMITED BY SIZE INTO STUDENT-NUMBER
038500     WRITE REG-STUMAST.
038600 GENERA-UN-ALUMNO-E. EXIT.
038700*
038800*    EL MAESTRO DE CURSOS VIENE VACIO SI EL PRIMER READ DA FS=10 -
038900*    SE GENERAN 10 CURSOS TEORICOS C001-C010, CATEDRATICO
039000*    ASIGNADO EN RUEDA SOBRE LOS 8 CATEDRATICOS.
039100 VERIFICA-Y-GENERA-COURSES SECTION.
039200     OPEN INPUT COURSES
039300     IF FS-COURSES NOT = 0 AND FS-COURSES NOT = 10
039400        DISPLAY "ERROR AL ABRIR COURSES, FS: " FS-COURSES
039500        MOVE  91 TO RETURN-CODE
039600        STOP RUN
039700     END-IF
039800     READ COURSES
039900     CLOSE COURSES
040000     IF FS-COURSES = 10
040100        OPEN OUTPUT COURSES
040200        PERFORM GENERA-UN-CURSO VARYING WKS-I-CRS
040300                FROM 1 BY 1 UNTIL WKS-I-CRS > 10
040400        CLOSE COURSES
040500        SET WKS-SE-GENERO-COURSES TO TRUE
040600     END-IF.
040700 VERIFICA-Y-GENERA-COURSES-E. EXIT.
040800*
040900 GENERA-UN-CURSO SECTION.
041000     MOVE SPACES          TO REG-CRSMAST
041100     MOVE WKS-I-CRS       TO WKS-NUM-3
041200     STRING "C" WKS-NUM-3 DELIMITED BY SIZE INTO COURSE-ID
041300     STRING "COURSE " WKS-NUM-3 DELIMITED BY SIZE INTO COURSE-NAME
041400     MOVE 4                TO CREDITS
041500     MOVE 2                TO HOURS-PER-WEEK
041600     DIVIDE WKS-I-CRS BY 8 GIVING WKS-COCIENTE
041700            REMAINDER WKS-RESTO
041800     ADD  1                TO WKS-RESTO
041900     MOVE WKS-RESTO        TO WKS-NUM-3
042000     STRING "T" WKS-NUM-3 DELIMITED BY SIZE INTO TEACHER-ID
042100     MOVE 45               TO STUDENT-COUNT
042200     MOVE "THEORY"         TO COURSE-TYPE
042300     SET COURSE-IS-REQUIRED TO TRUE
042400     MOVE 3                TO DIFFICULTY
042500     MOVE "CL001"          TO CLASS-IDS (1)
042600     MOVE "CL002"          TO CLASS-IDS (2)
042700     MOVE ZEROS            TO PREREQ-COUNT
042800     MOVE ZEROS            TO DEGREE
042900     WRITE REG-CRSMAST.
043000 GENERA-UN-CURSO-E. EXIT.
043100*
043200*    EL CONJUNTO DE REGLAS DE RESTRICCION (3 DURAS + 3 BLANDAS)
043300*    ES FIJO POR DEFECTO Y NO TIENE ARCHIVO PROPIO EN EL CICLO -
043400*    SE DEJA CONSTANCIA DE SU GENERACION CON LA CANTIDAD FIJA.
043500 GENERA-CONSTRAINTS SECTION.
043600     MOVE 6                TO WKS-CONSTRAINTS-COUNT.
043700 GENERA-CONSTRAINTS-E. EXIT.
043800*
043900 ABRIR-BITACORA SECTION.
044000     OPEN OUTPUT GENTEST-LOG
044100     IF FS-GENTSLOG NOT = 0
044200        DISPLAY "ERROR AL ABRIR BITACORA DE GENERACION: " FS-GENTSLOG
044300        MOVE  91 TO RETURN-CODE
044400        STOP RUN
044500     END-IF.
044600 ABRIR-BITACORA-E. EXIT.
044700*
044800 IMPRIME-BITACORA SECTION.
044900     MOVE SPACES TO GENTSLOG-LINEA
045000     STRING "**************************************************"
045100            DELIMITED BY SIZE INTO GENTSLOG-LINEA
045200     WRITE GENTSLOG-LINEA
045300     MOVE SPACES TO GENTSLOG-LINEA
045400     STRING "*     B I T A C O R A   D E   G E N E R A C I O N  "
045500            DELIMITED BY SIZE INTO GENTSLOG-LINEA
045600     WRITE GENTSLOG-LINEA
045700     MOVE SPACES TO GENTSLOG-LINEA
045800     STRING "**************************************************"
045900            DELIMITED BY SIZE INTO GENTSLOG-LINEA
046000     WRITE GENTSLOG-LINEA
046100
046200     MOVE SPACES TO GENTSLOG-LINEA
046300     STRING "AULAS GENERADAS (CLASSROOMS)      : "
046400            WKS-GENERO-CLASSROOMS
046500            DELIMITED BY SIZE INTO GENTSLOG-LINEA
046600     WRITE GENTSLOG-LINEA
046700
046800     MOVE SPACES TO GENTSLOG-LINEA
046900     STRING "HORARIOS GENERADOS (TIMESLOTS)    : "
047000            WKS-GENERO-TIMESLOTS
047100            DELIMITED BY SIZE INTO GENTSLOG-LINEA
047200     WRITE GENTSLOG-LINEA
047300
047400     MOVE SPACES TO GENTSLOG-LINEA
047500     STRING "CATEDRATICOS GENERADOS (TEACHERS) : "
047600            WKS-GENERO-TEACHERS
047700            DELIMITED BY SIZE INTO GENTSLOG-LINEA
047800     WRITE GENTSLOG-LINEA
047900
048000     MOVE SPACES TO GENTSLOG-LINEA
048100     STRING "ALUMNOS GENERADOS (STUDENTS)      : "
048200            WKS-GENERO-STUDENTS
048300            DELIMITED BY SIZE INTO GENTSLOG-LINEA
048400     WRITE GENTSLOG-LINEA
048500
048600     MOVE SPACES TO GENTSLOG-LINEA
048700     STRING "CURSOS GENERADOS (COURSES)        : "
048800            WKS-GENERO-COURSES
048900            DELIMITED BY SIZE INTO GENTSLOG-LINEA
049000     WRITE GENTSLOG-LINEA
049100
049200     MOVE SPACES TO GENTSLOG-LINEA
049300     MOVE ZEROS  TO WKS-MASK
049400     MOVE WKS-CONSTRAINTS-COUNT TO WKS-MASK
049500     STRING "REGLAS DE RESTRICCION POR DEFECTO (CONSTR): " WKS-MASK
049600            DELIMITED BY SIZE INTO GENTSLOG-LINEA
049700     WRITE GENTSLOG-LINEA
049800
049900     MOVE SPACES TO GENTSLOG-LINEA
050000     STRING "**************************************************"
050100            DELIMITED BY SIZE INTO GENTSLOG-LINEA
050200     WRITE GENTSLOG-LINEA.
050300 IMPRIME-BITACORA-E. EXIT.
050400*
050500 CERRAR-BITACORA SECTION.
050600     CLOSE GENTEST-LOG.
050700 CERRAR-BITACORA-E. EXIT.
