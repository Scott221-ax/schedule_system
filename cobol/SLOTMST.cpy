000100******************************************************************
000200*               C O P Y   S L O T M S T                         *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/03/1991                                       *
000500* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000600* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000700* MIEMBRO     : SLOTMST                                          *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE HORARIOS (TIME-SLOTS).     *
000900*             : ANCHO DE REGISTRO FIJO, 50 POSICIONES.           *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* BITACORA DE CAMBIOS                                            *
001300*----------------------------------------------------------------*
001400* 14/03/1991 HDSR TKT-40011 CREACION DEL MIEMBRO.                *
001500*----------------------------------------------------------------*
001600 01  REG-SLOTMST.
001700     05  SLOT-ID                     PIC X(06).
001800*    MONDAY / TUESDAY / WEDNESDAY / THURSDAY / FRIDAY
001900     05  DAY-OF-WEEK                 PIC X(10).
002000     05  DAY-NUMBER                  PIC 9(01).
002100     05  PERIOD                      PIC 9(01).
002200*    FORMATO HH:MM-HH:MM
002300     05  TIME-RANGE                  PIC X(11).
002400     05  START-MINUTES               PIC 9(04).
002500     05  END-MINUTES                 PIC 9(04).
002600     05  EVENING-FLAG                PIC X(01).
002700         88  SLOT-IS-EVENING                  VALUE 'Y'.
002800         88  SLOT-NOT-EVENING                 VALUE 'N'.
002900     05  AVAILABLE-FLAG              PIC X(01).
003000         88  SLOT-IS-AVAILABLE                VALUE 'Y'.
003100         88  SLOT-NOT-AVAILABLE               VALUE 'N'.
003200     05  FILLER                      PIC X(11).
