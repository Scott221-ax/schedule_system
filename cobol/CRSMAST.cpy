000100******************************************************************
000200*               C O P Y   C R S M A S T                          *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/03/1991                                       *
000500* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000600* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000700* MIEMBRO     : CRSMAST                                          *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE CURSOS (COURSES), UN       *
000900*             : REGISTRO POR CURSO OFRECIDO EN EL CICLO.         *
001000*             : ANCHO DE REGISTRO FIJO, 120 POSICIONES.          *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* BITACORA DE CAMBIOS                                            *
001400*----------------------------------------------------------------*
001500* 14/03/1991 HDSR TKT-40011 CREACION DEL MIEMBRO.                *
001600* 02/04/1993 HDSR TKT-40033 SE AGREGA DEGREE (GRADO DE           *
001700*                 RESTRICCION) COMO CAMPO DE TRABAJO DEL CURSO.  *
001800* 19/08/1998 HDSR TKT-Y2K01 REVISION Y2K - NO HAY CAMPOS DE      *
001900*                 FECHA EN ESTE MIEMBRO, SOLO SE DEJA CONSTANCIA.*
002000*----------------------------------------------------------------*
002100 01  REG-CRSMAST.
002200*    --------------------------------------------------------
002300*    LLAVE DE BUSQUEDA (TABLA DE TRABAJO ORDENADA POR COURSE-ID)
002400*    --------------------------------------------------------
002500     05  COURSE-ID                  PIC X(06).
002600     05  COURSE-NAME                 PIC X(30).
002700     05  CREDITS                     PIC 9(02).
002800     05  HOURS-PER-WEEK              PIC 9(02).
002900     05  TEACHER-ID                  PIC X(06).
003000     05  STUDENT-COUNT                PIC 9(04).
003100*    THEORY / LAB / PRACTICE / SEMINAR / PE / ART
003200     05  COURSE-TYPE                 PIC X(10).
003300     05  REQUIRED-FLAG               PIC X(01).
003400         88  COURSE-IS-REQUIRED               VALUE 'Y'.
003500         88  COURSE-NOT-REQUIRED              VALUE 'N'.
003600     05  DIFFICULTY                  PIC 9(01).
003700*    HASTA 2 GRUPOS DE CLASE, EL PRIMERO ES EL PRIMARIO
003800     05  CLASS-IDS-TABLA.
003900         10  CLASS-IDS               PIC X(06) OCCURS 2 TIMES.
004000     05  PREREQ-COUNT                PIC 9(02).
004100*    GRADO DE RESTRICCION CALCULADO POR HRGREEDY, NO VIENE DEL
004200*    ARCHIVO DE ENTRADA - SE INICIALIZA EN CERO AL CARGAR.
004300     05  DEGREE                      PIC S9(03)V9(04).
004400     05  FILLER                      PIC X(37).
