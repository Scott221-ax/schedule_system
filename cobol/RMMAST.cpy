000100******************************************************************
000200*               C O P Y   R M M A S T                            *
000300*----------------------------------------------------------------*
000400* FECHA       : 14/03/1991                                       *
000500* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000600* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000700* MIEMBRO     : RMMAST                                           *
000800* DESCRIPCION : LAYOUT DEL MAESTRO DE AULAS (CLASSROOMS).        *
000900*             : ANCHO DE REGISTRO FIJO, 80 POSICIONES.           *
001000******************************************************************
001100*----------------------------------------------------------------*
001200* BITACORA DE CAMBIOS                                            *
001300*----------------------------------------------------------------*
001400* 14/03/1991 HDSR TKT-40011 CREACION DEL MIEMBRO.                *
001500* 30/04/1994 HDSR TKT-40077 SE CORRIGE NOMBRE DE ROOM-TYPE, SE   *
001600*                 HABIA CONFUNDIDO CON CLASSROOM-TYPE.           *
001700*----------------------------------------------------------------*
001800 01  REG-RMMAST.
001900     05  CLASSROOM-ID                PIC X(06).
002000     05  CLASSROOM-NAME              PIC X(30).
002100     05  CAPACITY                    PIC 9(04).
002200*    NORMAL / LAB / MULTIMEDIA / AMPHITHEATER / GYM /
002300*    COMPUTER-LAB / LANGUAGE-LAB / CONFERENCE
002400     05  ROOM-TYPE                   PIC X(12).
002500     05  BUILDING                    PIC X(20).
002600     05  FLOOR                       PIC 9(02).
002700     05  AVAILABLE-FLAG              PIC X(01).
002800         88  ROOM-IS-AVAILABLE                VALUE 'Y'.
002900         88  ROOM-NOT-AVAILABLE               VALUE 'N'.
003000     05  FILLER                      PIC X(05).
