000100******************************************************************
000200*               C O P Y   C N T W O R K                         *
000300*----------------------------------------------------------------*
000400* FECHA       : 16/03/1991                                       *
000500* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000600* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000700* MIEMBRO     : CNTWORK                                          *
000800* DESCRIPCION : BLOQUE DE CONTADORES DE CARGA/VALIDACION Y       *
000900*             : ESTADISTICAS, COMPARTIDO ENTRE HRLOADVA Y        *
001000*             : HRRESULT PARA LOS REPORTES DE CONTROL.           *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* BITACORA DE CAMBIOS                                            *
001400*----------------------------------------------------------------*
001500* 16/03/1991 HDSR TKT-40014 CREACION DEL MIEMBRO.                *
001600*----------------------------------------------------------------*
001700 01  WKS-CONTADORES.
001800     05  WKS-COURSE-COUNT            PIC 9(05) COMP.
001900     05  WKS-TEACHER-COUNT           PIC 9(05) COMP.
002000     05  WKS-CLASSROOM-COUNT         PIC 9(05) COMP.
002100     05  WKS-TIMESLOT-COUNT          PIC 9(05) COMP.
002200     05  WKS-STUDENT-COUNT           PIC 9(05) COMP.
002300     05  WKS-RESULT-COUNT            PIC 9(05) COMP.
002400     05  WKS-ERROR-COUNT             PIC 9(03) COMP.
002500     05  WKS-WARNING-COUNT           PIC 9(03) COMP.
002600     05  WKS-AVG-COURSES-PER-TEACHER PIC S9(03)V9(01).
002700     05  WKS-AVG-ROOMS-PER-SLOT      PIC S9(03)V9(01).
002800     05  FILLER                      PIC X(10).
