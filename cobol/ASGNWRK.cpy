000100******************************************************************
000200*               C O P Y   A S G N W R K                         *
000300*----------------------------------------------------------------*
000400* FECHA       : 15/03/1991                                       *
000500* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000600* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000700* MIEMBRO     : ASGNWRK                                          *
000800* DESCRIPCION : LAYOUT DE UNA ASIGNACION (GEN) DE LA SOLUCION -  *
000900*             : CURSO/CATEDRATICO/AULA/HORARIO/GRUPO, UN         *
001000*             : REGISTRO POR HORA ASIGNADA EN LA CORRIDA.        *
001100*             : ARCHIVO DE TRABAJO ENTRE PROGRAMAS SOLUCIONADORES*
001200*             : ANCHO DE REGISTRO FIJO, 40 POSICIONES.           *
001300******************************************************************
001400*----------------------------------------------------------------*
001500* BITACORA DE CAMBIOS                                            *
001600*----------------------------------------------------------------*
001700* 15/03/1991 HDSR TKT-40012 CREACION DEL MIEMBRO.                *
001800*----------------------------------------------------------------*
001900 01  REG-ASGNWRK.
002000     05  ASG-COURSE-ID               PIC X(06).
002100     05  ASG-TEACHER-ID              PIC X(06).
002200     05  ASG-CLASSROOM-ID            PIC X(06).
002300     05  ASG-SLOT-ID                 PIC X(06).
002400     05  ASG-CLASS-ID                PIC X(06).
002500     05  FILLER                      PIC X(10).
