000100******************************************************************
000200* FECHA       : 05/10/1993                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRRESULT                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL SCHEDULE-RESULTS DE LA SOLUCION GANADORA  *
000800*             : (CABECERA + DETALLE) Y LO IMPRIME COMO UN        *
000900*             : HORARIO COLUMNAR, ORDENADO POR DIA Y PERIODO,    *
001000*             : CON RUPTURA DE CONTROL POR DIA Y TOTALES FINALES.*
001100* ARCHIVOS    : SCHEDULE-RESULTS=C, COURSES=C, TIMESLOTS=C,      *
001200*             : SCHEDULE-REPORT=A                                *
001300* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
001400* INSTALADO   : 05/10/1993                                       *
001500* BPM/RATIONAL: 40180                                            *
001600* NOMBRE      : REPORTE COLUMNAR DE HORARIOS                    *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                            *
002000*----------------------------------------------------------------*
002100* 05/10/1993 HDSR TKT-40181 CREACION DEL PROGRAMA.                *
002200* 03/02/1996 HDSR TKT-40190 SE AGREGA EL CONTADOR DE CLASES POR  *
002300*                 DIA EN LA RUPTURA DE CONTROL.                  *
002400* 19/08/1998 HDSR TKT-Y2K09 REVISION Y2K - SIN CAMPOS DE FECHA   *
002500*                 DE CALENDARIO, SIN IMPACTO.                    *
002600*----------------------------------------------------------------*
002700 ID DIVISION.
002800 PROGRAM-ID.                    HRRESULT.
002900 AUTHOR.                        HUGO DAVID SOLORZANO.
003000 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003100 DATE-WRITTEN.                  05/10/1993.
003200 DATE-COMPILED.                 05/10/1993.
003300 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01                        IS TOP-OF-FORM
003800     CLASS W-INDICADOR-SN       IS "Y" "N"
003900     UPSI-0                     ON STATUS IS SW-REPROCESO.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SCHEDULE-RESULTS ASSIGN TO SCHEDULE-RESULTS
004300            ORGANIZATION        IS LINE SEQUENTIAL
004400            FILE STATUS         IS FS-RESULTS.
004500     SELECT COURSES    ASSIGN   TO COURSES
004600            ORGANIZATION        IS LINE SEQUENTIAL
004700            FILE STATUS         IS FS-COURSES.
004800     SELECT TIMESLOTS  ASSIGN   TO TIMESLOTS
004900            ORGANIZATION        IS LINE SEQUENTIAL
005000            FILE STATUS         IS FS-TIMESLOTS.
005100     SELECT SCHEDULE-REPORT ASSIGN TO SCHEDULE-REPORT
005200            ORGANIZATION        IS LINE SEQUENTIAL
005300            FILE STATUS         IS FS-REPORTE.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SCHEDULE-RESULTS.
005700     COPY RESMAST.
005800 FD  COURSES.
005900     COPY CRSMAST.
006000 FD  TIMESLOTS.
006100     COPY SLOTMST.
006200 FD  SCHEDULE-REPORT.
006300 01  RPTLINE                     PIC X(132).
006400 01  RPTLINE-R REDEFINES RPTLINE.
006500     05  RPT-COL-DIA             PIC X(10).
006600     05  FILLER                  PIC X(01).
006700     05  RPT-COL-PERIODO         PIC X(01).
006800     05  FILLER                  PIC X(01).
006900     05  RPT-COL-RANGO           PIC X(11).
007000     05  FILLER                  PIC X(01).
007100     05  RPT-COL-CURSO           PIC X(06).
007200     05  FILLER                  PIC X(01).
007300     05  RPT-COL-NOMBRE-CURSO    PIC X(30).
007400     05  FILLER                  PIC X(01).
007500     05  RPT-COL-DOCENTE         PIC X(30).
007600     05  FILLER                  PIC X(01).
007700     05  RPT-COL-AULA            PIC X(06).
007800     05  FILLER                  PIC X(01).
007900     05  RPT-COL-ESTUDIANTES     PIC X(04).
008000     05  FILLER                  PIC X(27).
008100 WORKING-STORAGE SECTION.
008200     COPY CNTWORK.
008300******************************************************************
008400*               C A M P O S    D E    T R A B A J O              *
008500******************************************************************
008600 01  WKS-CAMPOS-DE-TRABAJO.
008700     05  WKS-PROGRAMA            PIC X(08) VALUE "HRRESULT".
008800     05  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
008900         88  WKS-END-COURSES             VALUE 1.
009000         88  WKS-END-TIMESLOTS           VALUE 2.
009100     05  WKS-DET-COUNT           PIC 9(04) COMP VALUE ZEROS.
009200     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
009210     05  WKS-MASK-ALT REDEFINES WKS-MASK PIC X(09).
009300     05  WKS-MASK-TASA           PIC ZZZ9.9.
009400     05  WKS-MASK-FIT            PIC 9.9(04).
009450     05  WKS-MASK-4              PIC ZZZ9.
009500     05  FILLER                  PIC X(06).
009600******************************************************************
009700*       COPIA DE LA CABECERA DEL RESULTADO, GUARDADA APARTE      *
009800*       PORQUE REG-RESULT Y REG-RESULT-DET COMPARTEN LA MISMA    *
009900*       AREA FISICA DEL REGISTRO (REDEFINES EN RESMAST).         *
010000******************************************************************
010100 01  WKS-CABECERA.
010200     05  WKS-CAB-RESULT-ID       PIC X(10).
010300     05  WKS-CAB-ALGORITMO       PIC X(20).
010400     05  WKS-CAB-FITNESS         PIC S9(01)V9(04).
010500     05  WKS-CAB-TIEMPO-MS       PIC 9(08).
010600     05  WKS-CAB-FACTIBLE        PIC X(01).
010700     05  WKS-CAB-ASG-COUNT       PIC 9(04).
010800     05  WKS-CAB-VIOLACIONES     PIC 9(04).
010900     05  FILLER                  PIC X(08).
011000******************************************************************
011100*       TABLA DE HORARIOS - SOLO PARA CONOCER EL NUMERO DE DIA   *
011200*       DE CADA SLOT POR POSICION (LLAVE SLOT-ID).               *
011300******************************************************************
011400 01  WKS-TABLA-TIMESLOTS.
011500     05  FILLER                  PIC X(01).
011600     05  WKS-SLT                 OCCURS 0 TO 50 TIMES
011700                                 DEPENDING ON WKS-TIMESLOT-COUNT
011800                                 INDEXED BY WKS-I-SLT.
011900         10  WKS-SLT-ID          PIC X(06).
012000         10  WKS-SLT-DAYNUM      PIC 9(01) COMP.
012100******************************************************************
012200*       TABLA DE DETALLE DEL HORARIO CARGADA DESDE EL SCHEDULE-   *
012300*       RESULTS, LISTA PARA ORDENAR POR DIA Y PERIODO.            *
012400******************************************************************
012500 01  WKS-TABLA-DETALLE.
012600     05  FILLER                  PIC X(01).
012700     05  WKS-DET                 OCCURS 0 TO 500 TIMES
012800                                 DEPENDING ON WKS-DET-COUNT
012900                                 INDEXED BY WKS-I-DET WKS-I-DESP.
013000         10  WKS-DET-CURSO-ID    PIC X(06).
013100         10  WKS-DET-CURSO-NOM   PIC X(30).
013200         10  WKS-DET-DOCENTE-NOM PIC X(30).
013300         10  WKS-DET-AULA-ID     PIC X(06).
013400         10  WKS-DET-AULA-NOM    PIC X(30).
013500         10  WKS-DET-SLOT-ID     PIC X(06).
013600         10  WKS-DET-DIA         PIC X(10).
013700         10  WKS-DET-DIA-NUM     PIC 9(01) COMP.
013800         10  WKS-DET-PERIODO     PIC 9(01).
013900         10  WKS-DET-RANGO       PIC X(11).
014000         10  WKS-DET-ESTUDIANTES PIC 9(04).
014100******************************************************************
014200*       RENGLON DE INTERCAMBIO PARA LA INSERCION DEL ORDENAMIENTO*
014300******************************************************************
014400 01  WKS-DET-TEMP.
014500     05  WKS-TMP-CURSO-ID        PIC X(06).
014600     05  WKS-TMP-CURSO-NOM       PIC X(30).
014700     05  WKS-TMP-DOCENTE-NOM     PIC X(30).
014800     05  WKS-TMP-AULA-ID         PIC X(06).
014900     05  WKS-TMP-AULA-NOM        PIC X(30).
015000     05  WKS-TMP-SLOT-ID         PIC X(06).
015100     05  WKS-TMP-DIA             PIC X(10).
015200     05  WKS-TMP-DIA-NUM         PIC 9(01) COMP.
015300     05  WKS-TMP-PERIODO         PIC 9(01).
015400     05  WKS-TMP-RANGO           PIC X(11).
015500     05  WKS-TMP-ESTUDIANTES     PIC 9(04).
015600******************************************************************
015700*       CONTADORES DE CONTROL Y TOTALES FINALES DEL REPORTE      *
015800******************************************************************
015900 01  WKS-CONTROL-TOTALES.
016000     05  WKS-TOTAL-HORAS-META    PIC 9(06) COMP VALUE ZEROS.
016100     05  WKS-TOTAL-HORAS-PROG    PIC 9(06) COMP VALUE ZEROS.
016200     05  WKS-TOTAL-HORAS-NOPROG  PIC 9(06) COMP VALUE ZEROS.
016300     05  WKS-TASA-EXITO          PIC 9(03)V9(01) VALUE ZEROS.
016400     05  FILLER                  PIC X(08).
016500 01  WKS-CONTROL-TOTALES-ALT REDEFINES WKS-CONTROL-TOTALES.
016600     05  WKS-TOTALES-BYTES       PIC X(26).
016700******************************************************************
016800*       INDICADORES DE RUPTURA DE CONTROL POR DIA                *
016900******************************************************************
017000 01  WKS-INDICADORES.
017100     05  WKS-DIA-ANTERIOR        PIC X(10) VALUE SPACES.
017200     05  WKS-CONTADOR-DIA        PIC 9(03) COMP VALUE ZEROS.
017300     05  WKS-PRIMERA-VEZ         PIC X(01) VALUE "Y".
017400         88  WKS-ES-PRIMERA-VEZ          VALUE "Y".
017500     05  FILLER                  PIC X(05).
017600 01  WKS-INDICADORES-ALT REDEFINES WKS-INDICADORES.
017700     05  WKS-INDICADORES-GRUPO-1 PIC X(14).
017800     05  FILLER                  PIC X(05).
017900******************************************************************
018000 01  FS-RESULTS                  PIC 9(02) VALUE ZEROS.
018100 01  FS-COURSES                  PIC 9(02) VALUE ZEROS.
018200 01  FS-TIMESLOTS                PIC 9(02) VALUE ZEROS.
018300 01  FS-REPORTE                  PIC 9(02) VALUE ZEROS.
018400******************************************************************
018500 PROCEDURE DIVISION.
018600 000-MAIN SECTION.
018700     PERFORM ABRIR-ARCHIVOS
018800     PERFORM CARGA-TIMESLOTS  UNTIL WKS-END-TIMESLOTS
018900     PERFORM CARGA-COURSES    UNTIL WKS-END-COURSES
019000     PERFORM LEE-CABECERA-RESULTADOS
019100     PERFORM CARGA-UN-DETALLE
019200        VARYING WKS-I-DET FROM 1 BY 1
019300            UNTIL WKS-I-DET > WKS-CAB-ASG-COUNT
019400     PERFORM ORDENA-DETALLE-POR-DIA
019500     PERFORM CALCULA-CONTROL-TOTALES
019600     PERFORM IMPRIME-REPORTE
019700     PERFORM ESTADISTICAS
019800     PERFORM CERRAR-ARCHIVOS
019900     STOP RUN.
020000 000-MAIN-E. EXIT.
020100*
020200 ABRIR-ARCHIVOS SECTION.
020300     OPEN INPUT  SCHEDULE-RESULTS COURSES TIMESLOTS
020400     OPEN OUTPUT SCHEDULE-REPORT.
020500 ABRIR-ARCHIVOS-E. EXIT.
020600*
020700 CARGA-TIMESLOTS SECTION.
020800     READ TIMESLOTS
020900     EVALUATE FS-TIMESLOTS
021000        WHEN "00"
021100           ADD 1 TO WKS-TIMESLOT-COUNT
021200           SET WKS-I-SLT TO WKS-TIMESLOT-COUNT
021300           MOVE SLOT-ID     TO WKS-SLT-ID(WKS-I-SLT)
021400           MOVE DAY-NUMBER  TO WKS-SLT-DAYNUM(WKS-I-SLT)
021500        WHEN "10"
021600           SET WKS-END-TIMESLOTS TO TRUE
021700        WHEN OTHER
021800           DISPLAY "ERROR DE LECTURA EN TIMESLOTS - FS="
021900                   FS-TIMESLOTS
022000           SET WKS-END-TIMESLOTS TO TRUE
022100     END-EVALUATE.
022200 CARGA-TIMESLOTS-E. EXIT.
022300*
022400*    ACUMULA EL TOTAL DE HORAS META (SUMA DE HOURS-PER-WEEK DE    *
022500*    TODOS LOS CURSOS) PARA EL CALCULO DE LA TASA DE EXITO.       *
022600 CARGA-COURSES SECTION.
022700     READ COURSES
022800     EVALUATE FS-COURSES
022900        WHEN "00"
023000           ADD 1 TO WKS-COURSE-COUNT
023100           ADD HOURS-PER-WEEK TO WKS-TOTAL-HORAS-META
023200        WHEN "10"
023300           SET WKS-END-COURSES TO TRUE
023400        WHEN OTHER
023500           DISPLAY "ERROR DE LECTURA EN COURSES - FS="
023600                   FS-COURSES
023700           SET WKS-END-COURSES TO TRUE
023800     END-EVALUATE.
023900 CARGA-COURSES-E. EXIT.
024000*
024100*    LEE EL PRIMER REGISTRO DEL SCHEDULE-RESULTS (CABECERA) Y LO  *
024200*    COPIA A WORKING-STORAGE ANTES DE LEER EL DETALLE, PORQUE     *
024300*    AMBAS VISTAS COMPARTEN LA MISMA AREA FISICA DEL REGISTRO.    *
024400 LEE-CABECERA-RESULTADOS SECTION.
024500     READ SCHEDULE-RESULTS
024600     IF FS-RESULTS NOT = "00"
024700        DISPLAY "ERROR DE LECTURA EN SCHEDULE-RESULTS - FS="
024800                FS-RESULTS
024900        MOVE ZEROS TO WKS-CAB-ASG-COUNT
025000     ELSE
025100        MOVE RESULT-ID        TO WKS-CAB-RESULT-ID
025200        MOVE ALGORITHM-NAME   TO WKS-CAB-ALGORITMO
025300        MOVE FITNESS-SCORE    TO WKS-CAB-FITNESS
025400        MOVE EXECUTION-TIME-MS TO WKS-CAB-TIEMPO-MS
025500        MOVE FEASIBLE-FLAG    TO WKS-CAB-FACTIBLE
025600        MOVE ASSIGNMENT-COUNT TO WKS-CAB-ASG-COUNT
025700        MOVE VIOLATION-COUNT  TO WKS-CAB-VIOLACIONES
025800     END-IF.
025900 LEE-CABECERA-RESULTADOS-E. EXIT.
026000*
026100*    LEE UN REGISTRO DE DETALLE Y LO CARGA A LA TABLA EN MEMORIA, *
026200*    ASOCIANDO EL NUMERO DE DIA POR BUSQUEDA LINEAL EN LA TABLA   *
026300*    DE HORARIOS.                                                 *
026400 CARGA-UN-DETALLE SECTION.
026500     READ SCHEDULE-RESULTS
026600     IF FS-RESULTS NOT = "00"
026700        DISPLAY "ERROR DE LECTURA EN SCHEDULE-RESULTS - FS="
026800                FS-RESULTS
026900     ELSE
027000        ADD 1 TO WKS-DET-COUNT
027100        SET WKS-I-DET TO WKS-DET-COUNT
027200        MOVE DET-COURSE-ID      TO WKS-DET-CURSO-ID(WKS-I-DET)
027300        MOVE DET-COURSE-NAME    TO WKS-DET-CURSO-NOM(WKS-I-DET)
027400        MOVE DET-TEACHER-NAME   TO WKS-DET-DOCENTE-NOM(WKS-I-DET)
027500        MOVE DET-CLASSROOM-ID   TO WKS-DET-AULA-ID(WKS-I-DET)
027600        MOVE DET-CLASSROOM-NAME TO WKS-DET-AULA-NOM(WKS-I-DET)
027700        MOVE DET-SLOT-ID        TO WKS-DET-SLOT-ID(WKS-I-DET)
027800        MOVE DET-DAY-OF-WEEK    TO WKS-DET-DIA(WKS-I-DET)
027900        MOVE DET-PERIOD         TO WKS-DET-PERIODO(WKS-I-DET)
028000        MOVE DET-TIME-RANGE     TO WKS-DET-RANGO(WKS-I-DET)
028100        MOVE DET-STUDENT-COUNT  TO WKS-DET-ESTUDIANTES(WKS-I-DET)
028200        MOVE ZEROS              TO WKS-DET-DIA-NUM(WKS-I-DET)
028300        PERFORM ASOCIA-DIA-NUMERO
028400     END-IF.
028500 CARGA-UN-DETALLE-E. EXIT.
028600*
028700 ASOCIA-DIA-NUMERO SECTION.
028800     PERFORM BUSCA-DIA-NUMERO-UN-SLOT
028900        VARYING WKS-I-SLT FROM 1 BY 1
029000            UNTIL WKS-I-SLT > WKS-TIMESLOT-COUNT.
029100 ASOCIA-DIA-NUMERO-E. EXIT.
029200*
029300 BUSCA-DIA-NUMERO-UN-SLOT SECTION.
029400     IF WKS-SLT-ID(WKS-I-SLT) = WKS-DET-SLOT-ID(WKS-I-DET)
029500        MOVE WKS-SLT-DAYNUM(WKS-I-SLT) TO WKS-DET-DIA-NUM(WKS-I-DET)
029600     END-IF.
029700 BUSCA-DIA-NUMERO-UN-SLOT-E. EXIT.
029800*
029900*    ORDENAMIENTO POR INSERCION DE LA TABLA DE DETALLE, LLAVE     *
030000*    (NUMERO DE DIA, PERIODO) ASCENDENTE - MISMA TECNICA QUE LA   *
030100*    ORDENA-HORMIGAS-ELITE DE HRANTCOL.                           *
030200 ORDENA-DETALLE-POR-DIA SECTION.
030300     PERFORM INSERTA-UN-DETALLE
030400        VARYING WKS-I-DET FROM 2 BY 1
030500            UNTIL WKS-I-DET > WKS-DET-COUNT.
030600 ORDENA-DETALLE-POR-DIA-E. EXIT.
030700*
030800 INSERTA-UN-DETALLE SECTION.
030900     MOVE WKS-DET-CURSO-ID(WKS-I-DET)    TO WKS-TMP-CURSO-ID
031000     MOVE WKS-DET-CURSO-NOM(WKS-I-DET)   TO WKS-TMP-CURSO-NOM
031100     MOVE WKS-DET-DOCENTE-NOM(WKS-I-DET) TO WKS-TMP-DOCENTE-NOM
031200     MOVE WKS-DET-AULA-ID(WKS-I-DET)     TO WKS-TMP-AULA-ID
031300     MOVE WKS-DET-AULA-NOM(WKS-I-DET)    TO WKS-TMP-AULA-NOM
031400     MOVE WKS-DET-SLOT-ID(WKS-I-DET)     TO WKS-TMP-SLOT-ID
031500     MOVE WKS-DET-DIA(WKS-I-DET)         TO WKS-TMP-DIA
031600     MOVE WKS-DET-DIA-NUM(WKS-I-DET)     TO WKS-TMP-DIA-NUM
031700     MOVE WKS-DET-PERIODO(WKS-I-DET)     TO WKS-TMP-PERIODO
031800     MOVE WKS-DET-RANGO(WKS-I-DET)       TO WKS-TMP-RANGO
031900     MOVE WKS-DET-ESTUDIANTES(WKS-I-DET) TO WKS-TMP-ESTUDIANTES
032000     SET WKS-I-DESP TO WKS-I-DET
032100     PERFORM DESPLAZA-UN-DETALLE
032200        UNTIL WKS-I-DESP < 2
032300     MOVE WKS-TMP-CURSO-ID      TO WKS-DET-CURSO-ID(WKS-I-DESP)
032400     MOVE WKS-TMP-CURSO-NOM     TO WKS-DET-CURSO-NOM(WKS-I-DESP)
032500     MOVE WKS-TMP-DOCENTE-NOM   TO WKS-DET-DOCENTE-NOM(WKS-I-DESP)
032600     MOVE WKS-TMP-AULA-ID       TO WKS-DET-AULA-ID(WKS-I-DESP)
032700     MOVE WKS-TMP-AULA-NOM      TO WKS-DET-AULA-NOM(WKS-I-DESP)
032800     MOVE WKS-TMP-SLOT-ID       TO WKS-DET-SLOT-ID(WKS-I-DESP)
032900     MOVE WKS-TMP-DIA           TO WKS-DET-DIA(WKS-I-DESP)
033000     MOVE WKS-TMP-DIA-NUM       TO WKS-DET-DIA-NUM(WKS-I-DESP)
033100     MOVE WKS-TMP-PERIODO       TO WKS-DET-PERIODO(WKS-I-DESP)
033200     MOVE WKS-TMP-RANGO         TO WKS-DET-RANGO(WKS-I-DESP)
033300     MOVE WKS-TMP-ESTUDIANTES   TO WKS-DET-ESTUDIANTES(WKS-I-DESP).
033400 INSERTA-UN-DETALLE-E. EXIT.
033500*
033600*    DESPLAZA UN RENGLON HACIA ADELANTE MIENTRAS EL ANTERIOR      *
033700*    TENGA UNA LLAVE (DIA,PERIODO) MAYOR QUE EL RENGLON TEMPORAL. *
033800 DESPLAZA-UN-DETALLE SECTION.
033900     IF WKS-I-DESP < 2
034000        CONTINUE
034100     ELSE
034200        IF WKS-DET-DIA-NUM(WKS-I-DESP - 1) > WKS-TMP-DIA-NUM
034300           OR (WKS-DET-DIA-NUM(WKS-I-DESP - 1) = WKS-TMP-DIA-NUM
034400               AND WKS-DET-PERIODO(WKS-I-DESP - 1) > WKS-TMP-PERIODO)
034500           MOVE WKS-DET-CURSO-ID(WKS-I-DESP - 1)
034600                     TO WKS-DET-CURSO-ID(WKS-I-DESP)
034700           MOVE WKS-DET-CURSO-NOM(WKS-I-DESP - 1)
034800                     TO WKS-DET-CURSO-NOM(WKS-I-DESP)
034900           MOVE WKS-DET-DOCENTE-NOM(WKS-I-DESP - 1)
035000                     TO WKS-DET-DOCENTE-NOM(WKS-I-DESP)
035100           MOVE WKS-DET-AULA-ID(WKS-I-DESP - 1)
035200                     TO WKS-DET-AULA-ID(WKS-I-DESP)
035300           MOVE WKS-DET-AULA-NOM(WKS-I-DESP - 1)
035400                     TO WKS-DET-AULA-NOM(WKS-I-DESP)
035500           MOVE WKS-DET-SLOT-ID(WKS-I-DESP - 1)
035600                     TO WKS-DET-SLOT-ID(WKS-I-DESP)
035700           MOVE WKS-DET-DIA(WKS-I-DESP - 1)
035800                     TO WKS-DET-DIA(WKS-I-DESP)
035900           MOVE WKS-DET-DIA-NUM(WKS-I-DESP - 1)
036000                     TO WKS-DET-DIA-NUM(WKS-I-DESP)
036100           MOVE WKS-DET-PERIODO(WKS-I-DESP - 1)
036200                     TO WKS-DET-PERIODO(WKS-I-DESP)
036300           MOVE WKS-DET-RANGO(WKS-I-DESP - 1)
036400                     TO WKS-DET-RANGO(WKS-I-DESP)
036500           MOVE WKS-DET-ESTUDIANTES(WKS-I-DESP - 1)
036600                     TO WKS-DET-ESTUDIANTES(WKS-I-DESP)
036700           SET WKS-I-DESP DOWN BY 1
036800        ELSE
036900           SET WKS-I-DESP TO 1
037000        END-IF
037100     END-IF.
037200 DESPLAZA-UN-DETALLE-E. EXIT.
037300*
037400*    CALCULA LOS TOTALES FINALES: HORAS META, HORAS PROGRAMADAS,  *
037500*    HORAS NO PROGRAMADAS Y TASA DE EXITO (SPEC: SCHEDULED/TARGET)*
037600 CALCULA-CONTROL-TOTALES SECTION.
037700     MOVE WKS-CAB-ASG-COUNT TO WKS-TOTAL-HORAS-PROG
037800     IF WKS-TOTAL-HORAS-META > WKS-TOTAL-HORAS-PROG
037900        COMPUTE WKS-TOTAL-HORAS-NOPROG =
038000                WKS-TOTAL-HORAS-META - WKS-TOTAL-HORAS-PROG
038100     ELSE
038200        MOVE ZEROS TO WKS-TOTAL-HORAS-NOPROG
038300     END-IF
038400     IF WKS-TOTAL-HORAS-META = 0
038500        MOVE ZEROS TO WKS-TASA-EXITO
038600     ELSE
038700        COMPUTE WKS-TASA-EXITO ROUNDED =
038800                WKS-TOTAL-HORAS-PROG / WKS-TOTAL-HORAS-META * 100
038900     END-IF.
039000 CALCULA-CONTROL-TOTALES-E. EXIT.
039100*
039200*    IMPRIME EL REPORTE COLUMNAR: ENCABEZADO DE CORRIDA, LUEGO    *
039300*    UN ENCABEZADO DE DIA CADA VEZ QUE CAMBIA EL DIA (RUPTURA DE  *
039400*    CONTROL), EL DETALLE Y EL CONTADOR POR DIA, Y AL FINAL LOS   *
039500*    TOTALES GENERALES.                                           *
039600 IMPRIME-REPORTE SECTION.
039700     PERFORM IMPRIME-ENCABEZADO-CORRIDA
039800     PERFORM IMPRIME-UN-RENGLON
039900        VARYING WKS-I-DET FROM 1 BY 1
040000            UNTIL WKS-I-DET > WKS-DET-COUNT
040100     PERFORM IMPRIME-CIERRE-DIA
040200     PERFORM IMPRIME-TOTALES-FINALES.
040300 IMPRIME-REPORTE-E. EXIT.
040400*
040500 IMPRIME-ENCABEZADO-CORRIDA SECTION.
040600     MOVE SPACES TO RPTLINE
040700     STRING "HORARIO - " WKS-CAB-ALGORITMO DELIMITED BY SIZE
040800       INTO RPTLINE
040900     WRITE RPTLINE END-WRITE
041000     MOVE ALL "=" TO RPTLINE(1:60)
041100     WRITE RPTLINE END-WRITE.
041200 IMPRIME-ENCABEZADO-CORRIDA-E. EXIT.
041300*
041400*    IMPRIME UN RENGLON DE DETALLE, INSERTANDO EL ENCABEZADO DE   *
041500*    DIA Y EL CIERRE DEL DIA ANTERIOR CUANDO CAMBIA EL DIA.       *
041600 IMPRIME-UN-RENGLON SECTION.
041700     IF WKS-DET-DIA(WKS-I-DET) NOT = WKS-DIA-ANTERIOR
041800        IF NOT WKS-ES-PRIMERA-VEZ
041900           PERFORM IMPRIME-CIERRE-DIA
042000        END-IF
042100        MOVE "N" TO WKS-PRIMERA-VEZ
042200        MOVE ZEROS TO WKS-CONTADOR-DIA
042300        MOVE WKS-DET-DIA(WKS-I-DET) TO WKS-DIA-ANTERIOR
042400        MOVE SPACES TO RPTLINE
042500        STRING "--- " WKS-DIA-ANTERIOR " ---" DELIMITED BY SIZE
042600          INTO RPTLINE
042700        WRITE RPTLINE END-WRITE
042800     END-IF
042900     ADD 1 TO WKS-CONTADOR-DIA
043000     MOVE SPACES               TO RPTLINE-R
043100     MOVE WKS-DET-DIA(WKS-I-DET)     TO RPT-COL-DIA
043200     MOVE WKS-DET-PERIODO(WKS-I-DET) TO RPT-COL-PERIODO
043300     MOVE WKS-DET-RANGO(WKS-I-DET)   TO RPT-COL-RANGO
043400     MOVE WKS-DET-CURSO-ID(WKS-I-DET) TO RPT-COL-CURSO
043500     MOVE WKS-DET-CURSO-NOM(WKS-I-DET) TO RPT-COL-NOMBRE-CURSO
043600     MOVE WKS-DET-DOCENTE-NOM(WKS-I-DET) TO RPT-COL-DOCENTE
043700     MOVE WKS-DET-AULA-ID(WKS-I-DET)  TO RPT-COL-AULA
043800     MOVE ZEROS                TO WKS-MASK-4
043900     MOVE WKS-DET-ESTUDIANTES(WKS-I-DET) TO WKS-MASK-4
044000     MOVE WKS-MASK-4            TO RPT-COL-ESTUDIANTES
044100     WRITE RPTLINE.
044200 IMPRIME-UN-RENGLON-E. EXIT.
044300*
044400*    IMPRIME EL CONTADOR DE CLASES PROGRAMADAS DEL DIA QUE ACABA  *
044500*    DE TERMINAR.                                                 *
044600 IMPRIME-CIERRE-DIA SECTION.
044700     MOVE SPACES TO RPTLINE
044800     MOVE ZEROS  TO WKS-MASK
044900     MOVE WKS-CONTADOR-DIA TO WKS-MASK
045000     STRING "CLASES PROGRAMADAS ESE DIA: " WKS-MASK DELIMITED BY SIZE
045100       INTO RPTLINE
045200     WRITE RPTLINE END-WRITE.
045300 IMPRIME-CIERRE-DIA-E. EXIT.
045400*
045500 IMPRIME-TOTALES-FINALES SECTION.
045600     MOVE SPACES TO RPTLINE
045700     MOVE ALL "=" TO RPTLINE(1:60)
045800     WRITE RPTLINE END-WRITE
045900     MOVE SPACES TO RPTLINE
046000     MOVE ZEROS  TO WKS-MASK
046100     MOVE WKS-CAB-ASG-COUNT TO WKS-MASK
046200     STRING "TOTAL DE ASIGNACIONES       : " WKS-MASK DELIMITED BY SIZE
046300       INTO RPTLINE
046400     WRITE RPTLINE END-WRITE
046500     MOVE SPACES TO RPTLINE
046600     MOVE ZEROS  TO WKS-MASK
046700     MOVE WKS-TOTAL-HORAS-PROG TO WKS-MASK
046800     STRING "TOTAL HORAS PROGRAMADAS     : " WKS-MASK DELIMITED BY SIZE
046900       INTO RPTLINE
047000     WRITE RPTLINE END-WRITE
047100     MOVE SPACES TO RPTLINE
047200     MOVE ZEROS  TO WKS-MASK
047300     MOVE WKS-TOTAL-HORAS-NOPROG TO WKS-MASK
047400     STRING "TOTAL HORAS NO PROGRAMADAS  : " WKS-MASK DELIMITED BY SIZE
047500       INTO RPTLINE
047600     WRITE RPTLINE END-WRITE
047700     MOVE SPACES TO RPTLINE
047800     MOVE WKS-TASA-EXITO TO WKS-MASK-TASA
047900     STRING "TASA DE EXITO (PORCENTAJE)  : " WKS-MASK-TASA
048000                 DELIMITED BY SIZE
048100       INTO RPTLINE
048200     WRITE RPTLINE END-WRITE
048300     MOVE SPACES TO RPTLINE
048400     MOVE WKS-CAB-FITNESS TO WKS-MASK-FIT
048500     STRING "FITNESS DE LA SOLUCION      : " WKS-MASK-FIT
048600                 DELIMITED BY SIZE
048700       INTO RPTLINE
048800     WRITE RPTLINE END-WRITE
048900     MOVE SPACES TO RPTLINE
049000     MOVE ZEROS  TO WKS-MASK
049100     MOVE WKS-CAB-VIOLACIONES TO WKS-MASK
049200     STRING "TOTAL DE VIOLACIONES        : " WKS-MASK DELIMITED BY SIZE
049300       INTO RPTLINE
049400     WRITE RPTLINE END-WRITE.
049500 IMPRIME-TOTALES-FINALES-E. EXIT.
049600*
049700 ESTADISTICAS SECTION.
049800     DISPLAY
049900     "**********************************************************"
050000     DISPLAY
050100     "*       E S T A D I S T I C A S   H R R E S U L T         *"
050200     DISPLAY
050300     "**********************************************************"
050400     DISPLAY "ALGORITMO DE LA SOLUCION REPORTADA          :"
050500             WKS-CAB-ALGORITMO
050600     DISPLAY "ASIGNACIONES IMPRESAS                        :"
050700             WKS-CAB-ASG-COUNT
050800     DISPLAY "TASA DE EXITO                                 :"
050900             WKS-TASA-EXITO
051000     DISPLAY
051100     "**********************************************************".
051200 ESTADISTICAS-E. EXIT.
051300*
051400 CERRAR-ARCHIVOS SECTION.
051500     CLOSE SCHEDULE-RESULTS COURSES TIMESLOTS SCHEDULE-REPORT.
051600 CERRAR-ARCHIVOS-E. EXIT.
