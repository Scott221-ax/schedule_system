000100******************************************************************
000200* FECHA       : 09/06/1993                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRANTCOL                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : OPTIMIZADOR POR COLONIA DE HORMIGAS - CADA       *
000800*             : HORMIGA CONSTRUYE UN HORARIO GUIADA POR UNA      *
000900*             : TABLA DE FEROMONA SOBRE CELDAS (CURSO, HORARIO,  *
001000*             : AULA); LAS MEJORES HORMIGAS REFUERZAN LA         *
001100*             : FEROMONA Y TODAS LAS CELDAS SE EVAPORAN.         *
001200* ARCHIVOS    : COURSES=C, TEACHERS=C, CLASSROOMS=C, TIMESLOTS=C,*
001300*             : SCHEDULE-RESULTS=A                              *
001400* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
001500* INSTALADO   : 09/06/1993                                       *
001600* BPM/RATIONAL: 40150                                            *
001700* NOMBRE      : OPTIMIZADOR POR COLONIA DE HORMIGAS             *
001800******************************************************************
001900*----------------------------------------------------------------*
002000* BITACORA DE CAMBIOS                                            *
002100*----------------------------------------------------------------*
002200* 09/06/1993 HDSR TKT-40151 CREACION DEL PROGRAMA.                *
002300* 02/12/1994 HDSR TKT-40162 SE AGREGA EL PISO DE FEROMONA MINIMA *
002400*                 Y LA VERIFICACION DE CONVERGENCIA POR          *
002500*                 DESVIACION ESTANDAR.                           *
002600* 19/08/1998 HDSR TKT-Y2K06 REVISION Y2K - SIN CAMPOS DE FECHA   *
002700*                 DE CALENDARIO, SIN IMPACTO.                    *
002800*----------------------------------------------------------------*
002900 ID DIVISION.
003000 PROGRAM-ID.                    HRANTCOL.
003100 AUTHOR.                        HUGO DAVID SOLORZANO.
003200 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003300 DATE-WRITTEN.                  09/06/1993.
003400 DATE-COMPILED.                 09/06/1993.
003500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01                        IS TOP-OF-FORM
004000     CLASS W-INDICADOR-SN       IS "Y" "N"
004100     UPSI-0                     ON STATUS IS SW-REPROCESO.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT COURSES    ASSIGN   TO COURSES
004500            ORGANIZATION        IS LINE SEQUENTIAL
004600            FILE STATUS         IS FS-COURSES.
004700     SELECT TEACHERS   ASSIGN   TO TEACHERS
004800            ORGANIZATION        IS LINE SEQUENTIAL
004900            FILE STATUS         IS FS-TEACHERS.
005000     SELECT CLASSROOMS ASSIGN   TO CLASSROOMS
005100            ORGANIZATION        IS LINE SEQUENTIAL
005200            FILE STATUS         IS FS-CLASSROOMS.
005300     SELECT TIMESLOTS  ASSIGN   TO TIMESLOTS
005400            ORGANIZATION        IS LINE SEQUENTIAL
005500            FILE STATUS         IS FS-TIMESLOTS.
005600     SELECT SCHEDULE-RESULTS ASSIGN TO SCHEDULE-RESULTS
005700            ORGANIZATION        IS LINE SEQUENTIAL
005800            FILE STATUS         IS FS-RESULTS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  COURSES.
006200     COPY CRSMAST.
006300 FD  TEACHERS.
006400     COPY TCHMAST.
006500 FD  CLASSROOMS.
006600     COPY RMMAST.
006700 FD  TIMESLOTS.
006800     COPY SLOTMST.
006900 FD  SCHEDULE-RESULTS.
007000     COPY RESMAST.
007100 WORKING-STORAGE SECTION.
007150     COPY CNTWORK.
007200******************************************************************
007300*               C A M P O S    D E    T R A B A J O              *
007400******************************************************************
007500 01  WKS-CAMPOS-DE-TRABAJO.
007600     05  WKS-PROGRAMA            PIC X(08) VALUE "HRANTCOL".
007700     05  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
007800         88  WKS-END-TEACHERS            VALUE 1.
007900         88  WKS-END-COURSES             VALUE 2.
008000         88  WKS-END-CLASSROOMS          VALUE 3.
008100         88  WKS-END-TIMESLOTS           VALUE 4.
008200     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
008300     05  WKS-MASK-ALT  REDEFINES WKS-MASK        PIC X(08).
008400     05  WKS-SEMILLA             PIC 9(09) COMP VALUE 19930609.
008500     05  WKS-SEMILLA-DIV         PIC 9(09) COMP VALUE ZEROS.
008600     05  WKS-ASG-COUNT-TEMP      PIC 9(04) COMP VALUE ZEROS.
008700     05  FILLER                  PIC X(06).
008800******************************************************************
008900*         PARAMETROS POR DEFECTO DE LA COLONIA DE HORMIGAS       *
009000******************************************************************
009100 01  WKS-CONFIG-HORMIGAS.
009200     05  WKS-ANT-COUNT           PIC 9(03) COMP VALUE 50.
009300     05  WKS-MAX-ITERACIONES     PIC 9(04) COMP VALUE 500.
009400     05  WKS-ALFA                PIC 9(01)V9(04) VALUE 1.0000.
009500     05  WKS-BETA                PIC 9(01)V9(04) VALUE 2.0000.
009600     05  WKS-EVAPORACION         PIC 9(01)V9(04) VALUE 0.2000.
009700     05  WKS-INTENSIDAD          PIC 9(02)V9(04) VALUE 10.0000.
009800     05  WKS-FEROMONA-INICIAL    PIC 9(01)V9(04) VALUE 0.5000.
009900     05  WKS-FEROMONA-MINIMA     PIC 9(01)V9(04) VALUE 0.0100.
010000     05  WKS-ELITE-HORMIGAS      PIC 9(03) COMP VALUE 10.
010100     05  WKS-UMBRAL-CONVERGE     PIC 9(01)V9(04) VALUE 0.0050.
010200     05  FILLER                  PIC X(10).
010300******************************************************************
010400*       TABLA DE CURSOS CARGADOS (LLAVE COURSE-ID)               *
010500******************************************************************
010600 01  WKS-TABLA-COURSES.
010700     05  FILLER                  PIC X(01).
010800     05  WKS-CRS                OCCURS 0 TO 500 TIMES
010900                                 DEPENDING ON WKS-COURSE-COUNT
011000                                 INDEXED BY WKS-I-CRS.
011100         10  WKS-CRS-ID          PIC X(06).
011200         10  WKS-CRS-CLASE-1     PIC X(06).
011300         10  WKS-CRS-CLASE-2     PIC X(06).
011400******************************************************************
011500*       TABLA DE CATEDRATICOS (LLAVE TEACHER-ID)                 *
011600******************************************************************
011700 01  WKS-TABLA-TEACHERS.
011800     05  FILLER                  PIC X(01).
011900     05  WKS-TCH                 OCCURS 0 TO 200 TIMES
012000                                 DEPENDING ON WKS-TEACHER-COUNT
012100                                 INDEXED BY WKS-I-TCH.
012200         10  WKS-TCH-ID          PIC X(06).
012300         10  WKS-TCH-NAME        PIC X(30).
012400******************************************************************
012500*       TABLA DE AULAS (LLAVE CLASSROOM-ID)                      *
012600******************************************************************
012700 01  WKS-TABLA-CLASSROOMS.
012800     05  FILLER                  PIC X(01).
012900     05  WKS-RM                  OCCURS 0 TO 100 TIMES
013000                                 DEPENDING ON WKS-CLASSROOM-COUNT
013100                                 INDEXED BY WKS-I-RM.
013200         10  WKS-RM-ID           PIC X(06).
013300         10  WKS-RM-NAME         PIC X(30).
013400******************************************************************
013500*       TABLA DE HORARIOS (LLAVE SLOT-ID)                        *
013600******************************************************************
013700 01  WKS-TABLA-TIMESLOTS.
013800     05  FILLER                  PIC X(01).
013900     05  WKS-SLT                 OCCURS 0 TO 50 TIMES
014000                                 DEPENDING ON WKS-TIMESLOT-COUNT
014100                                 INDEXED BY WKS-I-SLT.
014200         10  WKS-SLT-ID          PIC X(06).
014300         10  WKS-SLT-DAY         PIC X(10).
014400         10  WKS-SLT-PERIOD      PIC 9(01) COMP.
014500         10  WKS-SLT-RANGE       PIC X(11).
014600******************************************************************
014700*       TABLA DE FEROMONA SOBRE CELDAS (CURSO, HORARIO, AULA)    *
014800******************************************************************
014900 01  WKS-TABLA-FEROMONA.
015000     05  FILLER                  PIC X(01).
015100     05  WKS-FER-CRS             OCCURS 0 TO 500 TIMES
015200                                 DEPENDING ON WKS-COURSE-COUNT
015300                                 INDEXED BY WKS-I-FC.
015400         10  WKS-FER-SLT         OCCURS 50 TIMES
015500                                 INDEXED BY WKS-I-FS.
015600             15  WKS-FER-RM      PIC 9(05)V9(04)
015700                                 OCCURS 100 TIMES
015800                                 INDEXED BY WKS-I-FR.
015900******************************************************************
016000*       TABLA DE HEURISTICA - MISMA FORMA QUE LA FEROMONA,       *
016100*       FIJA EN 1.0000 DURANTE TODA LA CORRIDA.                  *
016200******************************************************************
016300 01  WKS-TABLA-HEURISTICA.
016400     05  FILLER                  PIC X(01).
016500     05  WKS-HEU-CRS             OCCURS 0 TO 500 TIMES
016600                                 DEPENDING ON WKS-COURSE-COUNT
016700                                 INDEXED BY WKS-I-HC.
016800         10  WKS-HEU-SLT         OCCURS 50 TIMES
016900                                 INDEXED BY WKS-I-HS.
017000             15  WKS-HEU-RM      PIC 9(01)V9(04)
017100                                 OCCURS 100 TIMES
017200                                 INDEXED BY WKS-I-HR.
017300******************************************************************
017400*       COLONIA - UNA FILA POR HORMIGA, UN GEN POR CURSO,        *
017500*       EN EL MISMO ORDEN DE WKS-TABLA-COURSES.                  *
017600******************************************************************
017700 01  WKS-COLONIA.
017800     05  FILLER                  PIC X(01).
017900     05  WKS-HOR                 OCCURS 50 TIMES
018000                                 INDEXED BY WKS-I-HOR WKS-J-HOR.
018100         10  WKS-HOR-FITNESS     PIC 9(01)V9(04).
018200         10  WKS-HOR-VIOLACIONES PIC 9(04) COMP.
018300         10  WKS-HOR-GEN         OCCURS 0 TO 500 TIMES
018400                                 DEPENDING ON WKS-COURSE-COUNT
018500                                 INDEXED BY WKS-I-HGEN.
018600             15  WKS-HOR-COURSE     PIC X(06).
018700             15  WKS-HOR-TEACHER    PIC X(06).
018800             15  WKS-HOR-CLASSROOM  PIC X(06).
018900             15  WKS-HOR-SLOT       PIC X(06).
019000             15  WKS-HOR-CLASE      PIC X(06).
019100             15  WKS-HOR-I-SLT      PIC 9(02) COMP.
019200             15  WKS-HOR-I-RM       PIC 9(02) COMP.
019300******************************************************************
019400*       MEJOR SOLUCION GLOBAL VISTA EN TODAS LAS ITERACIONES     *
019500******************************************************************
019600 01  WKS-MEJOR-HORMIGA.
019700     05  FILLER                  PIC X(01).
019800     05  WKS-MEJ-GEN             OCCURS 0 TO 500 TIMES
019900                                 DEPENDING ON WKS-COURSE-COUNT
020000                                 INDEXED BY WKS-I-MGEN.
020100         10  WKS-MEJ-COURSE      PIC X(06).
020200         10  WKS-MEJ-TEACHER     PIC X(06).
020300         10  WKS-MEJ-CLASSROOM   PIC X(06).
020400         10  WKS-MEJ-SLOT        PIC X(06).
020500         10  WKS-MEJ-CLASE       PIC X(06).
020600******************************************************************
020700*       ORDEN DESCENDENTE DE LA COLONIA POR FITNESS, USADO PARA  *
020800*       ESCOGER LAS HORMIGAS ELITE QUE REFUERZAN LA FEROMONA     *
020900******************************************************************
021000 01  WKS-TABLA-ORDEN-HORMIGAS.
021100     05  FILLER                  PIC X(01).
021200     05  WKS-ORDEN-HOR           OCCURS 50 TIMES
021300                                 PIC 9(02) COMP.
021400 01  WKS-ORDEN-HOR-R REDEFINES WKS-TABLA-ORDEN-HORMIGAS.
021500     05  WKS-ORDEN-HOR-BYTES     PIC X(101).
021600******************************************************************
021700*       CONTADORES DE CONTROL Y ESTADISTICA DE LA COLONIA        *
021800******************************************************************
021900 01  WKS-CONTROL-TOTALES.
022000     05  WKS-ITERACION-ACTUAL    PIC 9(04) COMP VALUE ZEROS.
022100     05  WKS-I-MEJOR-HOR         PIC 9(02) COMP VALUE ZEROS.
022200     05  WKS-MEJOR-FITNESS       PIC 9(01)V9(04) VALUE ZEROS.
022300     05  WKS-MEJOR-VIOLACIONES   PIC 9(04) COMP VALUE ZEROS.
022400     05  WKS-SUMA-FEROMONA       PIC 9(11)V9(04) VALUE ZEROS.
022500     05  WKS-MEDIA-FEROMONA      PIC 9(05)V9(04) VALUE ZEROS.
022600     05  WKS-SUMA-DESV-CUAD-FER  PIC 9(13)V9(04) VALUE ZEROS.
022700     05  WKS-VARIANZA-FEROMONA   PIC 9(09)V9(04) VALUE ZEROS.
022800     05  WKS-DESVIACION-FEROMONA PIC 9(05)V9(04) VALUE ZEROS.
022900     05  WKS-CELDAS-TOTALES      PIC 9(09) COMP VALUE ZEROS.
023000     05  WKS-VIOLATION-COUNT     PIC 9(04) COMP VALUE ZEROS.
023100     05  FILLER                  PIC X(12).
023200******************************************************************
023300*       SUBINDICES, PESOS Y CAMPOS AUXILIARES DE TRABAJO         *
023400******************************************************************
023500 01  WKS-INDICADORES.
023600     05  WKS-PESO-CELDA          PIC 9(05)V9(04) VALUE ZEROS.
023700     05  WKS-PESO-TOTAL          PIC 9(11)V9(04) VALUE ZEROS.
023800     05  WKS-PESO-TOTAL-INT      PIC 9(11) COMP VALUE ZEROS.
023900     05  WKS-PESO-CELDA-INT      PIC 9(09) COMP VALUE ZEROS.
024000     05  WKS-PESO-CUMUL-INT      PIC 9(11) COMP VALUE ZEROS.
024100     05  WKS-UMBRAL-INT          PIC 9(11) COMP VALUE ZEROS.
024200     05  WKS-PCT-AZAR            PIC 9(03) COMP VALUE ZEROS.
024300     05  WKS-ORDEN-TEMP          PIC 9(02) COMP VALUE ZEROS.
024400     05  WKS-GEN-TEMP-CLASE      PIC X(06) VALUE SPACES.
024500     05  WKS-INDICADOR-ENCONTRO  PIC X(01) VALUE "N".
024600     05  WKS-INDICADOR-CONVERGIO PIC X(01) VALUE "N".
024700 01  WKS-INDICADORES-ALT REDEFINES WKS-INDICADORES.
024800     05  WKS-INDICADORES-GRUPO-1 PIC X(48).
024900     05  FILLER                  PIC X(02).
025000******************************************************************
025100 01  FS-COURSES                  PIC 9(02) VALUE ZEROS.
025200 01  FS-TEACHERS                 PIC 9(02) VALUE ZEROS.
025300 01  FS-CLASSROOMS               PIC 9(02) VALUE ZEROS.
025400 01  FS-TIMESLOTS                PIC 9(02) VALUE ZEROS.
025500 01  FS-RESULTS                  PIC 9(02) VALUE ZEROS.
025600******************************************************************
025610 LINKAGE SECTION.
025620******************************************************************
025630*       PARAMETROS DE RETORNO PARA QUIEN LLAME (HRHYBRID) CON    *
025640*       EL MEJOR HORARIO HALLADO POR LA COLONIA DE HORMIGAS.     *
025650******************************************************************
025660 01  LKA-ASG-COUNT               PIC 9(04) COMP.
025670 01  LKA-MEJOR-GEN.
025680     05  LKA-MEJ                 OCCURS 0 TO 500 TIMES
025681                                 DEPENDING ON LKA-ASG-COUNT
025682                                 INDEXED BY LKA-I-MEJ.
025683         10  LKA-MEJ-COURSE      PIC X(06).
025684         10  LKA-MEJ-TEACHER     PIC X(06).
025685         10  LKA-MEJ-CLASSROOM   PIC X(06).
025686         10  LKA-MEJ-SLOT        PIC X(06).
025687         10  LKA-MEJ-CLASE       PIC X(06).
025690 01  LKA-MEJOR-FITNESS           PIC 9(01)V9(04).
025695 01  LKA-MEJOR-VIOLACIONES       PIC 9(04) COMP.
025699******************************************************************
025700 PROCEDURE DIVISION USING LKA-ASG-COUNT LKA-MEJOR-GEN
025701                         LKA-MEJOR-FITNESS LKA-MEJOR-VIOLACIONES.
025800 000-MAIN SECTION.
025900     PERFORM ABRIR-ARCHIVOS
026000     PERFORM CARGA-TEACHERS   UNTIL WKS-END-TEACHERS
026100     PERFORM CARGA-COURSES    UNTIL WKS-END-COURSES
026200     PERFORM CARGA-CLASSROOMS UNTIL WKS-END-CLASSROOMS
026300     PERFORM CARGA-TIMESLOTS  UNTIL WKS-END-TIMESLOTS
026400     COMPUTE WKS-CELDAS-TOTALES =
026500             WKS-COURSE-COUNT * WKS-TIMESLOT-COUNT
026600                               * WKS-CLASSROOM-COUNT
026700     PERFORM INICIALIZA-FEROMONA-Y-HEURISTICA
026800     PERFORM CICLO-ITERACIONES
026900        UNTIL WKS-INDICADOR-CONVERGIO = "Y"
027000           OR WKS-ITERACION-ACTUAL NOT LESS THAN
027100              WKS-MAX-ITERACIONES
027200     PERFORM ESCRIBE-RESULTADOS
027300     PERFORM ESTADISTICAS
027400     PERFORM CERRAR-ARCHIVOS
027450     PERFORM DEVUELVE-MEJOR-SOLUCION
027500     GOBACK.
027600 000-MAIN-E. EXIT.
027610*
027620*    COPIA LA MEJOR HORMIGA GLOBAL A LOS PARAMETROS DE RETORNO,   *
027630*    PARA QUIEN LLAME A ESTE PROGRAMA COMO SUBRUTINA (HRHYBRID).  *
027640 DEVUELVE-MEJOR-SOLUCION SECTION.
027650     MOVE WKS-COURSE-COUNT      TO LKA-ASG-COUNT
027660     MOVE WKS-MEJOR-FITNESS     TO LKA-MEJOR-FITNESS
027670     MOVE WKS-MEJOR-VIOLACIONES TO LKA-MEJOR-VIOLACIONES
027680     MOVE WKS-MEJ-GEN           TO LKA-MEJ.
027690 DEVUELVE-MEJOR-SOLUCION-E. EXIT.
027700*
027800 ABRIR-ARCHIVOS SECTION.
027900     OPEN INPUT  COURSES TEACHERS CLASSROOMS TIMESLOTS
028000     OPEN OUTPUT SCHEDULE-RESULTS.
028100 ABRIR-ARCHIVOS-E. EXIT.
028200*
028300 CARGA-TEACHERS SECTION.
028400     READ TEACHERS
028500     EVALUATE FS-TEACHERS
028600        WHEN "00"
028700           ADD 1 TO WKS-TEACHER-COUNT
028800           SET WKS-I-TCH TO WKS-TEACHER-COUNT
028900           MOVE TEACHER-ID         TO WKS-TCH-ID(WKS-I-TCH)
029000           MOVE TEACHER-NAME       TO WKS-TCH-NAME(WKS-I-TCH)
029100        WHEN "10"
029200           SET WKS-END-TEACHERS TO TRUE
029300        WHEN OTHER
029400           DISPLAY "ERROR DE LECTURA EN TEACHERS - FS="
029500                   FS-TEACHERS
029600           SET WKS-END-TEACHERS TO TRUE
029700     END-EVALUATE.
029800 CARGA-TEACHERS-E. EXIT.
029900*
030000 CARGA-COURSES SECTION.
030100     READ COURSES
030200     EVALUATE FS-COURSES
030300        WHEN "00"
030400           ADD 1 TO WKS-COURSE-COUNT
030500           SET WKS-I-CRS TO WKS-COURSE-COUNT
030600           MOVE COURSE-ID          TO WKS-CRS-ID(WKS-I-CRS)
030700           MOVE CLASS-IDS(1)       TO WKS-CRS-CLASE-1(WKS-I-CRS)
030800           MOVE CLASS-IDS(2)       TO WKS-CRS-CLASE-2(WKS-I-CRS)
030900        WHEN "10"
031000           SET WKS-END-COURSES TO TRUE
031100        WHEN OTHER
031200           DISPLAY "ERROR DE LECTURA EN COURSES - FS="
031300                   FS-COURSES
031400           SET WKS-END-COURSES TO TRUE
031500     END-EVALUATE.
031600 CARGA-COURSES-E. EXIT.
031700*
031800 CARGA-CLASSROOMS SECTION.
031900     READ CLASSROOMS
032000     EVALUATE FS-CLASSROOMS
032100        WHEN "00"
032200           ADD 1 TO WKS-CLASSROOM-COUNT
032300           SET WKS-I-RM TO WKS-CLASSROOM-COUNT
032400           MOVE CLASSROOM-ID       TO WKS-RM-ID(WKS-I-RM)
032500           MOVE CLASSROOM-NAME     TO WKS-RM-NAME(WKS-I-RM)
032600        WHEN "10"
032700           SET WKS-END-CLASSROOMS TO TRUE
032800        WHEN OTHER
032900           DISPLAY "ERROR DE LECTURA EN CLASSROOMS - FS="
033000                   FS-CLASSROOMS
033100           SET WKS-END-CLASSROOMS TO TRUE
033200     END-EVALUATE.
033300 CARGA-CLASSROOMS-E. EXIT.
033400*
033500 CARGA-TIMESLOTS SECTION.
033600     READ TIMESLOTS
033700     EVALUATE FS-TIMESLOTS
033800        WHEN "00"
033900           ADD 1 TO WKS-TIMESLOT-COUNT
034000           SET WKS-I-SLT TO WKS-TIMESLOT-COUNT
034100           MOVE SLOT-ID            TO WKS-SLT-ID(WKS-I-SLT)
034200           MOVE DAY-OF-WEEK        TO WKS-SLT-DAY(WKS-I-SLT)
034300           MOVE PERIOD             TO WKS-SLT-PERIOD(WKS-I-SLT)
034400           MOVE TIME-RANGE         TO WKS-SLT-RANGE(WKS-I-SLT)
034500        WHEN "10"
034600           SET WKS-END-TIMESLOTS TO TRUE
034700        WHEN OTHER
034800           DISPLAY "ERROR DE LECTURA EN TIMESLOTS - FS="
034900                   FS-TIMESLOTS
035000           SET WKS-END-TIMESLOTS TO TRUE
035100     END-EVALUATE.
035200 CARGA-TIMESLOTS-E. EXIT.
035300*
035400*    FEROMONA INICIAL 0.5000 Y HEURISTICA FIJA EN 1.0000 SOBRE    *
035500*    TODA CELDA (CURSO, HORARIO, AULA).                          *
035600 INICIALIZA-FEROMONA-Y-HEURISTICA SECTION.
035700     PERFORM INICIALIZA-FEROMONA-UN-CURSO
035800        VARYING WKS-I-FC FROM 1 BY 1
035900            UNTIL WKS-I-FC > WKS-COURSE-COUNT.
036000 INICIALIZA-FEROMONA-Y-HEURISTICA-E. EXIT.
036100*
036200 INICIALIZA-FEROMONA-UN-CURSO SECTION.
036300     PERFORM INICIALIZA-FEROMONA-UN-SLOT
036400        VARYING WKS-I-FS FROM 1 BY 1
036500            UNTIL WKS-I-FS > WKS-TIMESLOT-COUNT.
036600 INICIALIZA-FEROMONA-UN-CURSO-E. EXIT.
036700*
036800 INICIALIZA-FEROMONA-UN-SLOT SECTION.
036900     PERFORM INICIALIZA-FEROMONA-UNA-AULA
037000        VARYING WKS-I-FR FROM 1 BY 1
037100            UNTIL WKS-I-FR > WKS-CLASSROOM-COUNT.
037200 INICIALIZA-FEROMONA-UN-SLOT-E. EXIT.
037300*
037400 INICIALIZA-FEROMONA-UNA-AULA SECTION.
037500     MOVE WKS-FEROMONA-INICIAL
037600             TO WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR)
037700     MOVE 1.0000
037800             TO WKS-HEU-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR).
037900 INICIALIZA-FEROMONA-UNA-AULA-E. EXIT.
038000*
038100*    GENERADOR CONGRUENCIAL LINEAL CLASICO, REUTILIZADO DE        *
038200*    HRGREEDY, PARA TODO AZAR DE ESTE PROGRAMA.                   *
038300 ESCOGE-UN-PORCENTAJE-AZAR SECTION.
038400     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
038500     DIVIDE WKS-SEMILLA BY 100
038600             GIVING WKS-SEMILLA-DIV
038700             REMAINDER WKS-PCT-AZAR.
038800 ESCOGE-UN-PORCENTAJE-AZAR-E. EXIT.
038900*
039000*    UN CICLO COMPLETO - CADA HORMIGA CONSTRUYE, SE CALIFICAN     *
039100*    TODAS, SE ACTUALIZA LA MEJOR GLOBAL, LAS ELITE DEPOSITAN     *
039200*    FEROMONA Y TODA CELDA SE EVAPORA.                            *
039300 CICLO-ITERACIONES SECTION.
039400     ADD 1 TO WKS-ITERACION-ACTUAL
039500     PERFORM CONSTRUYE-UNA-HORMIGA
039600        VARYING WKS-I-HOR FROM 1 BY 1
039700            UNTIL WKS-I-HOR > WKS-ANT-COUNT
039800     PERFORM EVALUA-UNA-HORMIGA
039900        VARYING WKS-I-HOR FROM 1 BY 1
040000            UNTIL WKS-I-HOR > WKS-ANT-COUNT
040100     PERFORM ACTUALIZA-MEJOR-GLOBAL
040200        VARYING WKS-I-HOR FROM 1 BY 1
040300            UNTIL WKS-I-HOR > WKS-ANT-COUNT
040400     PERFORM ORDENA-HORMIGAS-ELITE
040500        VARYING WKS-I-HOR FROM 1 BY 1
040600            UNTIL WKS-I-HOR > WKS-ANT-COUNT
040700     PERFORM DEPOSITA-FEROMONA-UNA-ELITE
040800        VARYING WKS-I-HOR FROM 1 BY 1
040900            UNTIL WKS-I-HOR > WKS-ELITE-HORMIGAS
041000     PERFORM EVAPORA-FEROMONA-UN-CURSO
041100        VARYING WKS-I-FC FROM 1 BY 1
041200            UNTIL WKS-I-FC > WKS-COURSE-COUNT
041300     PERFORM CALCULA-DESVIACION-FEROMONA
041400     PERFORM VERIFICA-CONVERGENCIA.
041500 CICLO-ITERACIONES-E. EXIT.
041600*
041700*    UNA HORMIGA ESCOGE, PARA CADA CURSO, LA CELDA (HORARIO,AULA) *
041800*    POR RULETA PONDERADA SOBRE FEROMONA**ALFA * HEURISTICA**BETA,*
041900*    Y UN DOCENTE/GRUPO AL AZAR.                                  *
042000 CONSTRUYE-UNA-HORMIGA SECTION.
042100     PERFORM CONSTRUYE-UN-GEN
042200        VARYING WKS-I-HGEN FROM 1 BY 1
042300            UNTIL WKS-I-HGEN > WKS-COURSE-COUNT.
042400 CONSTRUYE-UNA-HORMIGA-E. EXIT.
042500*
042600 CONSTRUYE-UN-GEN SECTION.
042700     MOVE WKS-CRS-ID(WKS-I-HGEN)
042800               TO WKS-HOR-COURSE(WKS-I-HOR,WKS-I-HGEN)
042900     PERFORM CALCULA-PESO-TOTAL-UN-CURSO
043000     PERFORM ESCOGE-CELDA-POR-RULETA
043100     MOVE WKS-SLT-ID(WKS-I-FS)
043200               TO WKS-HOR-SLOT(WKS-I-HOR,WKS-I-HGEN)
043300     MOVE WKS-RM-ID(WKS-I-FR)
043400               TO WKS-HOR-CLASSROOM(WKS-I-HOR,WKS-I-HGEN)
043500     MOVE WKS-I-FS TO WKS-HOR-I-SLT(WKS-I-HOR,WKS-I-HGEN)
043600     MOVE WKS-I-FR TO WKS-HOR-I-RM(WKS-I-HOR,WKS-I-HGEN)
043700     PERFORM ESCOGE-UN-DOCENTE-AZAR
043800     MOVE WKS-TCH-ID(WKS-I-TCH)
043900               TO WKS-HOR-TEACHER(WKS-I-HOR,WKS-I-HGEN)
044000     PERFORM ESCOGE-UNA-CLASE-AZAR
044100     MOVE WKS-GEN-TEMP-CLASE
044200               TO WKS-HOR-CLASE(WKS-I-HOR,WKS-I-HGEN).
044300 CONSTRUYE-UN-GEN-E. EXIT.
044400*
044500*    WKS-I-FC QUEDA FIJO EN EL CURSO ACTUAL PARA TODA LA RULETA.  *
044600 CALCULA-PESO-TOTAL-UN-CURSO SECTION.
044700     SET WKS-I-FC TO WKS-I-HGEN
044800     MOVE ZEROS TO WKS-PESO-TOTAL WKS-PESO-TOTAL-INT
044900     PERFORM CALCULA-PESO-UN-SLOT
045000        VARYING WKS-I-FS FROM 1 BY 1
045100            UNTIL WKS-I-FS > WKS-TIMESLOT-COUNT.
045200 CALCULA-PESO-TOTAL-UN-CURSO-E. EXIT.
045300*
045400 CALCULA-PESO-UN-SLOT SECTION.
045500     PERFORM CALCULA-PESO-UNA-AULA
045600        VARYING WKS-I-FR FROM 1 BY 1
045700            UNTIL WKS-I-FR > WKS-CLASSROOM-COUNT.
045800 CALCULA-PESO-UN-SLOT-E. EXIT.
045900*
046000*    PESO = FEROMONA**ALFA * HEURISTICA**BETA, ACUMULADO EN       *
046100*    UNIDADES DE 0.0001 PARA PODER SORTEAR CON ARITMETICA ENTERA. *
046200 CALCULA-PESO-UNA-AULA SECTION.
046300     COMPUTE WKS-PESO-CELDA ROUNDED =
046400             (WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) ** WKS-ALFA)
046500           * (WKS-HEU-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) ** WKS-BETA)
046600     COMPUTE WKS-PESO-CELDA-INT = WKS-PESO-CELDA * 10000
046700     ADD WKS-PESO-CELDA-INT TO WKS-PESO-TOTAL-INT.
046800 CALCULA-PESO-UNA-AULA-E. EXIT.
046900*
047000*    SORTEA UNA CELDA (HORARIO,AULA) PROPORCIONAL A SU PESO -     *
047100*    WKS-I-FS/WKS-I-FR QUEDAN APUNTANDO A LA CELDA GANADORA.      *
047200 ESCOGE-CELDA-POR-RULETA SECTION.
047300     IF WKS-PESO-TOTAL-INT = ZEROS
047400        PERFORM ESCOGE-CELDA-AL-AZAR
047500     ELSE
047600        COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
047700        DIVIDE WKS-SEMILLA BY WKS-PESO-TOTAL-INT
047800                GIVING WKS-SEMILLA-DIV
047900                REMAINDER WKS-UMBRAL-INT
048000        MOVE ZEROS TO WKS-PESO-CUMUL-INT
048100        MOVE "N" TO WKS-INDICADOR-ENCONTRO
048200        PERFORM BUSCA-CELDA-UN-SLOT
048300           VARYING WKS-I-FS FROM 1 BY 1
048400               UNTIL WKS-I-FS > WKS-TIMESLOT-COUNT
048500                  OR WKS-INDICADOR-ENCONTRO = "Y"
048600     END-IF.
048700 ESCOGE-CELDA-POR-RULETA-E. EXIT.
048800*
048900 BUSCA-CELDA-UN-SLOT SECTION.
049000     PERFORM BUSCA-CELDA-UNA-AULA
049100        VARYING WKS-I-FR FROM 1 BY 1
049200            UNTIL WKS-I-FR > WKS-CLASSROOM-COUNT
049300               OR WKS-INDICADOR-ENCONTRO = "Y".
049400 BUSCA-CELDA-UN-SLOT-E. EXIT.
049500*
049600 BUSCA-CELDA-UNA-AULA SECTION.
049700     COMPUTE WKS-PESO-CELDA ROUNDED =
049800             (WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) ** WKS-ALFA)
049900           * (WKS-HEU-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) ** WKS-BETA)
050000     COMPUTE WKS-PESO-CELDA-INT = WKS-PESO-CELDA * 10000
050100     ADD WKS-PESO-CELDA-INT TO WKS-PESO-CUMUL-INT
050200     IF WKS-PESO-CUMUL-INT > WKS-UMBRAL-INT
050300        MOVE "Y" TO WKS-INDICADOR-ENCONTRO
050400     END-IF.
050500 BUSCA-CELDA-UNA-AULA-E. EXIT.
050600*
050700*    RESPALDO CUANDO TODA LA FILA DE FEROMONA QUEDO EN CERO -     *
050800*    SE SORTEA UNA CELDA UNIFORME.                                *
050900 ESCOGE-CELDA-AL-AZAR SECTION.
051000     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
051100     DIVIDE WKS-SEMILLA BY WKS-TIMESLOT-COUNT
051200             GIVING WKS-SEMILLA-DIV
051300             REMAINDER WKS-I-FS
051400     ADD 1 TO WKS-I-FS
051500     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
051600     DIVIDE WKS-SEMILLA BY WKS-CLASSROOM-COUNT
051700             GIVING WKS-SEMILLA-DIV
051800             REMAINDER WKS-I-FR
051900     ADD 1 TO WKS-I-FR.
052000 ESCOGE-CELDA-AL-AZAR-E. EXIT.
052100*
052200*    DEVUELVE EN WKS-I-TCH UN INDICE 1..WKS-TEACHER-COUNT.        *
052300 ESCOGE-UN-DOCENTE-AZAR SECTION.
052400     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
052500     DIVIDE WKS-SEMILLA BY WKS-TEACHER-COUNT
052600             GIVING WKS-SEMILLA-DIV
052700             REMAINDER WKS-I-TCH
052800     ADD 1 TO WKS-I-TCH.
052900 ESCOGE-UN-DOCENTE-AZAR-E. EXIT.
053000*
053100*    ESCOGE AL AZAR UNO DE LOS DOS GRUPOS DE CLASE DEL CURSO EN   *
053200*    LA POSICION WKS-I-HGEN - SI EL SEGUNDO GRUPO VIENE EN       *
053300*    BLANCO SE USA SIEMPRE EL PRIMERO.                            *
053400 ESCOGE-UNA-CLASE-AZAR SECTION.
053500     IF WKS-CRS-CLASE-2(WKS-I-HGEN) = SPACES
053600        MOVE WKS-CRS-CLASE-1(WKS-I-HGEN) TO WKS-GEN-TEMP-CLASE
053700     ELSE
053800        PERFORM ESCOGE-UN-PORCENTAJE-AZAR
053900        IF WKS-PCT-AZAR < 50
054000           MOVE WKS-CRS-CLASE-1(WKS-I-HGEN) TO WKS-GEN-TEMP-CLASE
054100        ELSE
054200           MOVE WKS-CRS-CLASE-2(WKS-I-HGEN) TO WKS-GEN-TEMP-CLASE
054300        END-IF
054400     END-IF.
054500 ESCOGE-UNA-CLASE-AZAR-E. EXIT.
054600*
054700*    CALIFICA CADA HORMIGA LLAMANDO AL SUBPROGRAMA HRFITNES CON   *
054800*    SU PROPIO RENGLON DE GENES.                                  *
054900 EVALUA-UNA-HORMIGA SECTION.
055000     MOVE WKS-COURSE-COUNT TO WKS-ASG-COUNT-TEMP
055100     CALL "HRFITNES" USING WKS-ASG-COUNT-TEMP
055200                           WKS-HOR-GEN(WKS-I-HOR)
055300                           WKS-HOR-FITNESS(WKS-I-HOR)
055400                           WKS-HOR-VIOLACIONES(WKS-I-HOR).
055500 EVALUA-UNA-HORMIGA-E. EXIT.
055600*
055700 ACTUALIZA-MEJOR-GLOBAL SECTION.
055800     IF WKS-HOR-FITNESS(WKS-I-HOR) > WKS-MEJOR-FITNESS
055900        MOVE WKS-HOR-FITNESS(WKS-I-HOR)     TO WKS-MEJOR-FITNESS
056000        MOVE WKS-HOR-VIOLACIONES(WKS-I-HOR) TO WKS-MEJOR-VIOLACIONES
056100        MOVE WKS-HOR-GEN(WKS-I-HOR)         TO WKS-MEJ-GEN
056200     END-IF.
056300 ACTUALIZA-MEJOR-GLOBAL-E. EXIT.
056400*
056500 ORDENA-HORMIGAS-ELITE SECTION.
056600     MOVE WKS-I-HOR TO WKS-ORDEN-HOR(WKS-I-HOR)
056700     IF WKS-I-HOR > 1
056800        PERFORM INSERTA-UNA-HORMIGA-ELITE
056900     END-IF.
057000 ORDENA-HORMIGAS-ELITE-E. EXIT.
057100*
057200*    INSERCION DESCENDENTE POR FITNESS, MISMO METODO USADO EN     *
057300*    HRGENETC PARA ORDENAR LA ELITE, AQUI SOBRE LA COLONIA.       *
057400 INSERTA-UNA-HORMIGA-ELITE SECTION.
057500     MOVE WKS-ORDEN-HOR(WKS-I-HOR) TO WKS-ORDEN-TEMP
057600     SET WKS-J-HOR TO WKS-I-HOR
057700     PERFORM DESPLAZA-UNA-HORMIGA-ELITE
057800        UNTIL WKS-J-HOR = 1
057900           OR WKS-HOR-FITNESS(WKS-ORDEN-HOR(WKS-J-HOR - 1))
058000              NOT LESS THAN WKS-HOR-FITNESS(WKS-ORDEN-TEMP)
058100     MOVE WKS-ORDEN-TEMP TO WKS-ORDEN-HOR(WKS-J-HOR).
058200 INSERTA-UNA-HORMIGA-ELITE-E. EXIT.
058300*
058400 DESPLAZA-UNA-HORMIGA-ELITE SECTION.
058500     MOVE WKS-ORDEN-HOR(WKS-J-HOR - 1) TO WKS-ORDEN-HOR(WKS-J-HOR)
058600     SET WKS-J-HOR DOWN BY 1.
058700 DESPLAZA-UNA-HORMIGA-ELITE-E. EXIT.
058800*
058900*    LAS HORMIGAS ELITE DEPOSITAN FEROMONA = INTENSIDAD*FITNESS   *
059000*    SOBRE CADA CELDA QUE USARON.                                 *
059100 DEPOSITA-FEROMONA-UNA-ELITE SECTION.
059200     SET WKS-I-HOR TO WKS-ORDEN-HOR(WKS-I-HOR)
059300     PERFORM DEPOSITA-FEROMONA-UN-GEN
059400        VARYING WKS-I-HGEN FROM 1 BY 1
059500            UNTIL WKS-I-HGEN > WKS-COURSE-COUNT.
059600 DEPOSITA-FEROMONA-UNA-ELITE-E. EXIT.
059700*
059800 DEPOSITA-FEROMONA-UN-GEN SECTION.
059900     SET WKS-I-FC TO WKS-I-HGEN
060000     SET WKS-I-FS TO WKS-HOR-I-SLT(WKS-I-HOR,WKS-I-HGEN)
060100     SET WKS-I-FR TO WKS-HOR-I-RM(WKS-I-HOR,WKS-I-HGEN)
060200     COMPUTE WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) ROUNDED =
060300             WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) +
060400             (WKS-INTENSIDAD * WKS-HOR-FITNESS(WKS-I-HOR)).
060500 DEPOSITA-FEROMONA-UN-GEN-E. EXIT.
060600*
060700*    TODA CELDA DE UN CURSO SE EVAPORA POR (1 - TASA) Y SE        *
060800*    RESPETA EL PISO MINIMO.                                      *
060900 EVAPORA-FEROMONA-UN-CURSO SECTION.
061000     PERFORM EVAPORA-FEROMONA-UN-SLOT
061100        VARYING WKS-I-FS FROM 1 BY 1
061200            UNTIL WKS-I-FS > WKS-TIMESLOT-COUNT.
061300 EVAPORA-FEROMONA-UN-CURSO-E. EXIT.
061400*
061500 EVAPORA-FEROMONA-UN-SLOT SECTION.
061600     PERFORM EVAPORA-FEROMONA-UNA-AULA
061700        VARYING WKS-I-FR FROM 1 BY 1
061800            UNTIL WKS-I-FR > WKS-CLASSROOM-COUNT.
061900 EVAPORA-FEROMONA-UN-SLOT-E. EXIT.
062000*
062100 EVAPORA-FEROMONA-UNA-AULA SECTION.
062200     COMPUTE WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) ROUNDED =
062300             WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) *
062400             (1 - WKS-EVAPORACION)
062500     IF WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) <
062600        WKS-FEROMONA-MINIMA
062700        MOVE WKS-FEROMONA-MINIMA
062800              TO WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR)
062900     END-IF.
063000 EVAPORA-FEROMONA-UNA-AULA-E. EXIT.
063100*
063200*    DESVIACION ESTANDAR SOBRE TODAS LAS CELDAS DE FEROMONA,      *
063300*    USADA COMO CRITERIO DE CONVERGENCIA.                         *
063400 CALCULA-DESVIACION-FEROMONA SECTION.
063500     MOVE ZEROS TO WKS-SUMA-FEROMONA
063600     PERFORM ACUMULA-FEROMONA-UN-CURSO
063700        VARYING WKS-I-FC FROM 1 BY 1
063800            UNTIL WKS-I-FC > WKS-COURSE-COUNT
063900     DIVIDE WKS-SUMA-FEROMONA BY WKS-CELDAS-TOTALES
064000             GIVING WKS-MEDIA-FEROMONA ROUNDED
064100     MOVE ZEROS TO WKS-SUMA-DESV-CUAD-FER
064200     PERFORM ACUMULA-DESV-FEROMONA-UN-CURSO
064300        VARYING WKS-I-FC FROM 1 BY 1
064400            UNTIL WKS-I-FC > WKS-COURSE-COUNT
064500     DIVIDE WKS-SUMA-DESV-CUAD-FER BY WKS-CELDAS-TOTALES
064600             GIVING WKS-VARIANZA-FEROMONA ROUNDED
064700     COMPUTE WKS-DESVIACION-FEROMONA ROUNDED =
064800             WKS-VARIANZA-FEROMONA ** 0.5.
064900 CALCULA-DESVIACION-FEROMONA-E. EXIT.
065000*
065100 ACUMULA-FEROMONA-UN-CURSO SECTION.
065200     PERFORM ACUMULA-FEROMONA-UN-SLOT
065300        VARYING WKS-I-FS FROM 1 BY 1
065400            UNTIL WKS-I-FS > WKS-TIMESLOT-COUNT.
065500 ACUMULA-FEROMONA-UN-CURSO-E. EXIT.
065600*
065700 ACUMULA-FEROMONA-UN-SLOT SECTION.
065800     PERFORM ACUMULA-FEROMONA-UNA-AULA
065900        VARYING WKS-I-FR FROM 1 BY 1
066000            UNTIL WKS-I-FR > WKS-CLASSROOM-COUNT.
066100 ACUMULA-FEROMONA-UN-SLOT-E. EXIT.
066200*
066300 ACUMULA-FEROMONA-UNA-AULA SECTION.
066400     ADD WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) TO WKS-SUMA-FEROMONA.
066500 ACUMULA-FEROMONA-UNA-AULA-E. EXIT.
066600*
066700 ACUMULA-DESV-FEROMONA-UN-CURSO SECTION.
066800     PERFORM ACUMULA-DESV-FEROMONA-UN-SLOT
066900        VARYING WKS-I-FS FROM 1 BY 1
067000            UNTIL WKS-I-FS > WKS-TIMESLOT-COUNT.
067100 ACUMULA-DESV-FEROMONA-UN-CURSO-E. EXIT.
067200*
067300 ACUMULA-DESV-FEROMONA-UN-SLOT SECTION.
067400     PERFORM ACUMULA-DESV-FEROMONA-UNA-AULA
067500        VARYING WKS-I-FR FROM 1 BY 1
067600            UNTIL WKS-I-FR > WKS-CLASSROOM-COUNT.
067700 ACUMULA-DESV-FEROMONA-UN-SLOT-E. EXIT.
067800*
067900 ACUMULA-DESV-FEROMONA-UNA-AULA SECTION.
068000     COMPUTE WKS-SUMA-DESV-CUAD-FER ROUNDED =
068100             WKS-SUMA-DESV-CUAD-FER +
068200             (WKS-FER-RM(WKS-I-FC,WKS-I-FS,WKS-I-FR) -
068300              WKS-MEDIA-FEROMONA) ** 2.
068400 ACUMULA-DESV-FEROMONA-UNA-AULA-E. EXIT.
068500*
068600 VERIFICA-CONVERGENCIA SECTION.
068700     IF WKS-DESVIACION-FEROMONA < WKS-UMBRAL-CONVERGE
068800        MOVE "Y" TO WKS-INDICADOR-CONVERGIO
068900     END-IF.
069000 VERIFICA-CONVERGENCIA-E. EXIT.
069100*
069200*    ESCRIBE EL ENCABEZADO Y LOS DETALLES DE LA MEJOR SOLUCION    *
069300*    HALLADA, UNIENDO LOS NOMBRES DESDE LAS TABLAS EN MEMORIA.    *
069400 ESCRIBE-RESULTADOS SECTION.
069500     MOVE SPACES TO REG-RESULT
069600     STRING "RES" WKS-PROGRAMA DELIMITED BY SIZE INTO RESULT-ID
069700     MOVE "ANT-COLONY"            TO ALGORITHM-NAME
069800     MOVE WKS-MEJOR-FITNESS                TO FITNESS-SCORE
069900     MOVE WKS-ITERACION-ACTUAL             TO EXECUTION-TIME-MS
070000     IF WKS-MEJOR-VIOLACIONES = ZEROS
070100        MOVE "Y" TO FEASIBLE-FLAG
070200     ELSE
070300        MOVE "N" TO FEASIBLE-FLAG
070400     END-IF
070500     MOVE WKS-COURSE-COUNT      TO ASSIGNMENT-COUNT
070600     MOVE WKS-MEJOR-VIOLACIONES TO VIOLATION-COUNT
070700     WRITE REG-RESULT
070800     PERFORM ESCRIBE-UN-DETALLE
070900        VARYING WKS-I-MGEN FROM 1 BY 1
071000            UNTIL WKS-I-MGEN > WKS-COURSE-COUNT.
071100 ESCRIBE-RESULTADOS-E. EXIT.
071200*
071300 ESCRIBE-UN-DETALLE SECTION.
071400     MOVE SPACES TO REG-RESULT-DET
071450     MOVE ZEROS  TO DET-STUDENT-COUNT
071500     MOVE WKS-MEJ-COURSE(WKS-I-MGEN)    TO DET-COURSE-ID
071600     MOVE WKS-MEJ-TEACHER(WKS-I-MGEN)   TO DET-TEACHER-ID
071700     MOVE WKS-MEJ-CLASSROOM(WKS-I-MGEN) TO DET-CLASSROOM-ID
071800     MOVE WKS-MEJ-SLOT(WKS-I-MGEN)      TO DET-SLOT-ID
071900     MOVE WKS-MEJ-COURSE(WKS-I-MGEN)    TO DET-COURSE-NAME
072000     PERFORM ASOCIA-NOMBRE-DOCENTE
072100     PERFORM ASOCIA-NOMBRE-AULA
072200     PERFORM ASOCIA-DATOS-SLOT
072300     WRITE REG-RESULT-DET.
072400 ESCRIBE-UN-DETALLE-E. EXIT.
072500*
072600*    BUSQUEDA LINEAL DEL NOMBRE DEL DOCENTE ASIGNADO AL DETALLE.  *
072700 ASOCIA-NOMBRE-DOCENTE SECTION.
072800     PERFORM BUSCA-NOMBRE-UN-DOCENTE
072900        VARYING WKS-I-TCH FROM 1 BY 1
073000            UNTIL WKS-I-TCH > WKS-TEACHER-COUNT.
073100 ASOCIA-NOMBRE-DOCENTE-E. EXIT.
073200*
073300 BUSCA-NOMBRE-UN-DOCENTE SECTION.
073400     IF WKS-TCH-ID(WKS-I-TCH) = DET-TEACHER-ID
073500        MOVE WKS-TCH-NAME(WKS-I-TCH) TO DET-TEACHER-NAME
073600     END-IF.
073700 BUSCA-NOMBRE-UN-DOCENTE-E. EXIT.
073800*
073900*    BUSQUEDA LINEAL DEL NOMBRE DEL AULA ASIGNADA AL DETALLE.     *
074000 ASOCIA-NOMBRE-AULA SECTION.
074100     PERFORM BUSCA-NOMBRE-UNA-AULA
074200        VARYING WKS-I-RM FROM 1 BY 1
074300            UNTIL WKS-I-RM > WKS-CLASSROOM-COUNT.
074400 ASOCIA-NOMBRE-AULA-E. EXIT.
074500*
074600 BUSCA-NOMBRE-UNA-AULA SECTION.
074700     IF WKS-RM-ID(WKS-I-RM) = DET-CLASSROOM-ID
074800        MOVE WKS-RM-NAME(WKS-I-RM) TO DET-CLASSROOM-NAME
074900     END-IF.
075000 BUSCA-NOMBRE-UNA-AULA-E. EXIT.
075100*
075200*    BUSQUEDA LINEAL DEL DIA/PERIODO/RANGO DEL SLOT ASIGNADO.     *
075300 ASOCIA-DATOS-SLOT SECTION.
075400     PERFORM BUSCA-DATOS-UN-SLOT
075500        VARYING WKS-I-SLT FROM 1 BY 1
075600            UNTIL WKS-I-SLT > WKS-TIMESLOT-COUNT.
075700 ASOCIA-DATOS-SLOT-E. EXIT.
075800*
075900 BUSCA-DATOS-UN-SLOT SECTION.
076000     IF WKS-SLT-ID(WKS-I-SLT) = DET-SLOT-ID
076100        MOVE WKS-SLT-DAY(WKS-I-SLT)    TO DET-DAY-OF-WEEK
076200        MOVE WKS-SLT-PERIOD(WKS-I-SLT) TO DET-PERIOD
076300        MOVE WKS-SLT-RANGE(WKS-I-SLT)  TO DET-TIME-RANGE
076400     END-IF.
076500 BUSCA-DATOS-UN-SLOT-E. EXIT.
076600*
076700 ESTADISTICAS SECTION.
076800     DISPLAY
076900     "**********************************************************"
077000     DISPLAY
077100     "*       E S T A D I S T I C A S   H O R M I G A S         *"
077200     DISPLAY
077300     "**********************************************************"
077400     MOVE ZEROS TO WKS-MASK
077500     MOVE WKS-ITERACION-ACTUAL TO WKS-MASK
077600     DISPLAY "ITERACIONES EJECUTADAS                     :" WKS-MASK
077700     DISPLAY "FITNESS DE LA MEJOR SOLUCION                :"
077800             WKS-MEJOR-FITNESS
077900     MOVE ZEROS TO WKS-MASK
078000     MOVE WKS-MEJOR-VIOLACIONES TO WKS-MASK
078100     DISPLAY "VIOLACIONES DE LA MEJOR SOLUCION            :" WKS-MASK
078200     DISPLAY "DESVIACION ESTANDAR FINAL DE FEROMONA        :"
078300             WKS-DESVIACION-FEROMONA
078400     DISPLAY
078500     "**********************************************************".
078600 ESTADISTICAS-E. EXIT.
078700*
078800 CERRAR-ARCHIVOS SECTION.
078900     CLOSE COURSES TEACHERS CLASSROOMS TIMESLOTS SCHEDULE-RESULTS.
079000 CERRAR-ARCHIVOS-E. EXIT.
