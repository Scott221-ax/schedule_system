000100******************************************************************
000200* FECHA       : 30/09/1993                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRHYBRID                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CANALIZACION HIBRIDA - CORRE LA FASE GENETICA,   *
000800*             : LUEGO LA FASE DE COLONIA DE HORMIGAS, SE QUEDA   *
000900*             : CON LA MEJOR DE LAS DOS, Y LE APLICA UNA BUSQUEDA*
001000*             : LOCAL DE VECINDAD SOBRE LA SOLUCION INCUMBENTE.  *
001100* ARCHIVOS    : COURSES=C, TEACHERS=C, CLASSROOMS=C, TIMESLOTS=C,*
001200*             : SCHEDULE-RESULTS=A                              *
001300* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
001400* INSTALADO   : 30/09/1993                                       *
001500* BPM/RATIONAL: 40170                                            *
001600* NOMBRE      : CANALIZACION HIBRIDA GENETICO-HORMIGAS-LOCAL    *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                            *
002000*----------------------------------------------------------------*
002100* 30/09/1993 HDSR TKT-40171 CREACION DEL PROGRAMA.                *
002200* 11/05/1995 HDSR TKT-40180 SE AGREGA EL CORTE POR 20            *
002300*                 ITERACIONES SEGUIDAS SIN MEJORA EN LA FASE     *
002400*                 DE BUSQUEDA LOCAL.                              *
002500* 19/08/1998 HDSR TKT-Y2K08 REVISION Y2K - SIN CAMPOS DE FECHA   *
002600*                 DE CALENDARIO, SIN IMPACTO.                    *
002700* 02/03/2005 HDSR TKT-40187 SE MIDE EL TIEMPO DE CADA FASE       *
002800*                 CON ACCEPT FROM TIME (GENETICA, HORMIGAS,      *
002900*                 LOCAL) Y SE REPORTA EN ESTADISTICAS; LOS       *
003000*                 CAMPOS YA EXISTIAN PERO NUNCA SE LLENABAN.     *
003100*----------------------------------------------------------------*
003200 ID DIVISION.
003300 PROGRAM-ID.                    HRHYBRID.
003400 AUTHOR.                        HUGO DAVID SOLORZANO.
003500 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003600 DATE-WRITTEN.                  30/09/1993.
003700 DATE-COMPILED.                 30/09/1993.
003800 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01                        IS TOP-OF-FORM
004300     CLASS W-INDICADOR-SN       IS "Y" "N"
004400     UPSI-0                     ON STATUS IS SW-REPROCESO.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT COURSES    ASSIGN   TO COURSES
004800            ORGANIZATION        IS LINE SEQUENTIAL
004900            FILE STATUS         IS FS-COURSES.
005000     SELECT TEACHERS   ASSIGN   TO TEACHERS
005100            ORGANIZATION        IS LINE SEQUENTIAL
005200            FILE STATUS         IS FS-TEACHERS.
005300     SELECT CLASSROOMS ASSIGN   TO CLASSROOMS
005400            ORGANIZATION        IS LINE SEQUENTIAL
005500            FILE STATUS         IS FS-CLASSROOMS.
005600     SELECT TIMESLOTS  ASSIGN   TO TIMESLOTS
005700            ORGANIZATION        IS LINE SEQUENTIAL
005800            FILE STATUS         IS FS-TIMESLOTS.
005900     SELECT SCHEDULE-RESULTS ASSIGN TO SCHEDULE-RESULTS
006000            ORGANIZATION        IS LINE SEQUENTIAL
006100            FILE STATUS         IS FS-RESULTS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  COURSES.
006500     COPY CRSMAST.
006600 FD  TEACHERS.
006700     COPY TCHMAST.
006800 FD  CLASSROOMS.
006900     COPY RMMAST.
007000 FD  TIMESLOTS.
007100     COPY SLOTMST.
007200 FD  SCHEDULE-RESULTS.
007300     COPY RESMAST.
007400 WORKING-STORAGE SECTION.
007500     COPY CNTWORK.
007600******************************************************************
007700*               C A M P O S    D E    T R A B A J O              *
007800******************************************************************
007900 01  WKS-CAMPOS-DE-TRABAJO.
008000     05  WKS-PROGRAMA            PIC X(08) VALUE "HRHYBRID".
008100     05  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
008200         88  WKS-END-TEACHERS            VALUE 1.
008300         88  WKS-END-COURSES             VALUE 2.
008400         88  WKS-END-CLASSROOMS          VALUE 3.
008500         88  WKS-END-TIMESLOTS           VALUE 4.
008600     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
008700     05  WKS-MASK-ALT  REDEFINES WKS-MASK        PIC X(08).
008800     05  WKS-SEMILLA             PIC 9(09) COMP VALUE 19930930.
008900     05  WKS-SEMILLA-DIV         PIC 9(09) COMP VALUE ZEROS.
009000     05  WKS-ASG-COUNT-TEMP      PIC 9(04) COMP VALUE ZEROS.
009100     05  FILLER                  PIC X(06).
009200******************************************************************
009300*       TABLA DE CURSOS - SOLO PARA CONOCER COURSE-ID/GRUPO      *
009400*       PRIMARIO POR POSICION; EL RESTO DE MAESTROS LOS CARGAN   *
009500*       LAS FASES GENETICA Y DE HORMIGAS POR SU CUENTA.          *
009600******************************************************************
009700 01  WKS-TABLA-COURSES.
009800     05  FILLER                  PIC X(01).
009900     05  WKS-CRS                 OCCURS 0 TO 500 TIMES
010000                                 DEPENDING ON WKS-COURSE-COUNT
010100                                 INDEXED BY WKS-I-CRS.
010200         10  WKS-CRS-ID          PIC X(06).
010300******************************************************************
010400*       TABLA DE CATEDRATICOS (LLAVE TEACHER-ID)                 *
010500******************************************************************
010600 01  WKS-TABLA-TEACHERS.
010700     05  FILLER                  PIC X(01).
010800     05  WKS-TCH                 OCCURS 0 TO 200 TIMES
010900                                 DEPENDING ON WKS-TEACHER-COUNT
011000                                 INDEXED BY WKS-I-TCH.
011100         10  WKS-TCH-ID          PIC X(06).
011200         10  WKS-TCH-NAME        PIC X(30).
011300******************************************************************
011400*       TABLA DE AULAS (LLAVE CLASSROOM-ID)                      *
011500******************************************************************
011600 01  WKS-TABLA-CLASSROOMS.
011700     05  FILLER                  PIC X(01).
011800     05  WKS-RM                  OCCURS 0 TO 100 TIMES
011900                                 DEPENDING ON WKS-CLASSROOM-COUNT
012000                                 INDEXED BY WKS-I-RM.
012100         10  WKS-RM-ID           PIC X(06).
012200         10  WKS-RM-NAME         PIC X(30).
012300******************************************************************
012400*       TABLA DE HORARIOS (LLAVE SLOT-ID)                        *
012500******************************************************************
012600 01  WKS-TABLA-TIMESLOTS.
012700     05  FILLER                  PIC X(01).
012800     05  WKS-SLT                 OCCURS 0 TO 50 TIMES
012900                                 DEPENDING ON WKS-TIMESLOT-COUNT
013000                                 INDEXED BY WKS-I-SLT.
013100         10  WKS-SLT-ID          PIC X(06).
013200         10  WKS-SLT-DAY         PIC X(10).
013300         10  WKS-SLT-PERIOD      PIC 9(01) COMP.
013400         10  WKS-SLT-RANGE       PIC X(11).
013500******************************************************************
013600*       SOLUCION DE LA FASE GENETICA, DEVUELTA POR HRGENETC.      *
013700******************************************************************
013800 01  WKS-SOLUCION-GENETICA.
013900     05  FILLER                  PIC X(01).
014000     05  WKS-GEN                 OCCURS 0 TO 500 TIMES
014100                                 DEPENDING ON WKS-COURSE-COUNT
014200                                 INDEXED BY WKS-I-GEN.
014300         10  WKS-GEN-COURSE      PIC X(06).
014400         10  WKS-GEN-TEACHER     PIC X(06).
014500         10  WKS-GEN-CLASSROOM   PIC X(06).
014600         10  WKS-GEN-SLOT        PIC X(06).
014700         10  WKS-GEN-CLASE       PIC X(06).
014800 01  WKS-FITNESS-GENETICA        PIC 9(01)V9(04) VALUE ZEROS.
014900 01  WKS-VIOLACIONES-GENETICA    PIC 9(04) COMP VALUE ZEROS.
015000******************************************************************
015100*       SOLUCION DE LA FASE DE HORMIGAS, DEVUELTA POR HRANTCOL.   *
015200******************************************************************
015300 01  WKS-SOLUCION-HORMIGAS.
015400     05  FILLER                  PIC X(01).
015500     05  WKS-HOR                 OCCURS 0 TO 500 TIMES
015600                                 DEPENDING ON WKS-COURSE-COUNT
015700                                 INDEXED BY WKS-I-HOR.
015800         10  WKS-HOR-COURSE      PIC X(06).
015900         10  WKS-HOR-TEACHER     PIC X(06).
016000         10  WKS-HOR-CLASSROOM   PIC X(06).
016100         10  WKS-HOR-SLOT        PIC X(06).
016200         10  WKS-HOR-CLASE       PIC X(06).
016300 01  WKS-FITNESS-HORMIGAS        PIC 9(01)V9(04) VALUE ZEROS.
016400 01  WKS-VIOLACIONES-HORMIGAS    PIC 9(04) COMP VALUE ZEROS.
016500******************************************************************
016600*       SOLUCION INCUMBENTE - LA MEJOR DE LAS DOS FASES, LUEGO    *
016700*       REFINADA POR LA BUSQUEDA LOCAL DE VECINDAD.               *
016800******************************************************************
016900 01  WKS-SOLUCION-INCUMBENTE.
017000     05  FILLER                  PIC X(01).
017100     05  WKS-INC                 OCCURS 0 TO 500 TIMES
017200                                 DEPENDING ON WKS-COURSE-COUNT
017300                                 INDEXED BY WKS-I-INC.
017400         10  WKS-INC-COURSE      PIC X(06).
017500         10  WKS-INC-TEACHER     PIC X(06).
017600         10  WKS-INC-CLASSROOM   PIC X(06).
017700         10  WKS-INC-SLOT        PIC X(06).
017800         10  WKS-INC-CLASE       PIC X(06).
017900 01  WKS-FITNESS-INICIAL         PIC 9(01)V9(04) VALUE ZEROS.
018000 01  WKS-FITNESS-INCUMBENTE      PIC 9(01)V9(04) VALUE ZEROS.
018100 01  WKS-VIOLACIONES-INCUMBENTE  PIC 9(04) COMP VALUE ZEROS.
018200******************************************************************
018300*       VECINO DE PRUEBA PARA LA BUSQUEDA LOCAL - COPIA DE LA     *
018400*       INCUMBENTE CON UN SOLO GEN REASIGNADO AL AZAR.            *
018500******************************************************************
018600 01  WKS-SOLUCION-VECINO.
018700     05  FILLER                  PIC X(01).
018800     05  WKS-VEC                 OCCURS 0 TO 500 TIMES
018900                                 DEPENDING ON WKS-COURSE-COUNT
019000                                 INDEXED BY WKS-I-VEC.
019100         10  WKS-VEC-COURSE      PIC X(06).
019200         10  WKS-VEC-TEACHER     PIC X(06).
019300         10  WKS-VEC-CLASSROOM   PIC X(06).
019400         10  WKS-VEC-SLOT        PIC X(06).
019500         10  WKS-VEC-CLASE       PIC X(06).
019600 01  WKS-FITNESS-VECINO          PIC 9(01)V9(04) VALUE ZEROS.
019700 01  WKS-VIOLACIONES-VECINO      PIC 9(04) COMP VALUE ZEROS.
019800******************************************************************
019900*       CONTADORES Y PARAMETROS DE LA BUSQUEDA LOCAL (FASE 3)    *
020000******************************************************************
020100 01  WKS-CONFIG-LOCAL.
020200     05  WKS-MAX-ITER-LOCAL      PIC 9(03) COMP VALUE 100.
020300     05  WKS-MAX-SIN-MEJORA      PIC 9(03) COMP VALUE 20.
020400     05  WKS-ITER-LOCAL-ACTUAL   PIC 9(03) COMP VALUE ZEROS.
020500     05  WKS-ITER-SIN-MEJORA     PIC 9(03) COMP VALUE ZEROS.
020600     05  FILLER                  PIC X(06).
020700 01  WKS-CONFIG-LOCAL-ALT REDEFINES WKS-CONFIG-LOCAL.
020800     05  WKS-CONFIG-LOCAL-BYTES  PIC X(14).
020900******************************************************************
021000*       CONTROL DE TIEMPOS DE FASE Y RAZON DE MEJORA             *
021100******************************************************************
021200 01  WKS-CONTROL-TOTALES.
021300     05  WKS-TIEMPO-GENETICO-SEG PIC 9(05) COMP VALUE ZEROS.
021400     05  WKS-TIEMPO-HORMIGAS-SEG PIC 9(05) COMP VALUE ZEROS.
021500     05  WKS-TIEMPO-LOCAL-SEG    PIC 9(05) COMP VALUE ZEROS.
021600     05  WKS-RAZON-MEJORA        PIC S9(03)V9(01) VALUE ZEROS.
021700     05  WKS-FASE-GANADORA       PIC X(10) VALUE SPACES.
021800     05  FILLER                  PIC X(10).
021900******************************************************************
022000*       RELOJ DE PARED (ACCEPT FROM TIME) PARA MEDIR EL          *
022100*       TIEMPO DE CADA FASE DE LA CANALIZACION.                  *
022200******************************************************************
022300 01  WKS-CONTROL-RELOJ.
022400     05  WKS-RELOJ-INICIO        PIC 9(08) VALUE ZEROS.
022500     05  WKS-RELOJ-ACTUAL        PIC 9(08) VALUE ZEROS.
022600     05  WKS-HORAS-AUX           PIC 9(02) COMP VALUE ZEROS.
022700     05  WKS-MINUTOS-AUX         PIC 9(02) COMP VALUE ZEROS.
022800     05  WKS-SEGUNDOS-AUX        PIC 9(02) COMP VALUE ZEROS.
022900     05  WKS-RESTO-AUX           PIC 9(06) COMP VALUE ZEROS.
023000     05  WKS-SEG-INICIO          PIC 9(05) COMP VALUE ZEROS.
023100     05  WKS-SEG-ACTUAL          PIC 9(05) COMP VALUE ZEROS.
023200     05  WKS-SEG-TRANSCURRIDO    PIC S9(05) COMP VALUE ZEROS.
023300     05  FILLER                  PIC X(06).
023400******************************************************************
023500*       SUBINDICES Y CAMPOS AUXILIARES DE TRABAJO                *
023600******************************************************************
023700 01  WKS-INDICADORES.
023800     05  WKS-I-GEN-AZAR          PIC 9(03) COMP VALUE ZEROS.
023900     05  WKS-COMPONENTE-AZAR     PIC 9(01) COMP VALUE ZEROS.
024000     05  WKS-I-TCH-AZAR          PIC 9(03) COMP VALUE ZEROS.
024100     05  WKS-I-RM-AZAR           PIC 9(02) COMP VALUE ZEROS.
024200     05  WKS-I-SLT-AZAR          PIC 9(02) COMP VALUE ZEROS.
024300     05  WKS-INDICADOR-MEJORO    PIC X(01) VALUE "N".
024400 01  WKS-INDICADORES-ALT REDEFINES WKS-INDICADORES.
024500     05  WKS-INDICADORES-GRUPO-1 PIC X(12).
024600     05  FILLER                  PIC X(04).
024700******************************************************************
024800 01  FS-COURSES                  PIC 9(02) VALUE ZEROS.
024900 01  FS-TEACHERS                 PIC 9(02) VALUE ZEROS.
025000 01  FS-CLASSROOMS               PIC 9(02) VALUE ZEROS.
025100 01  FS-TIMESLOTS                PIC 9(02) VALUE ZEROS.
025200 01  FS-RESULTS                  PIC 9(02) VALUE ZEROS.
025300******************************************************************
025400 PROCEDURE DIVISION.
025500 000-MAIN SECTION.
025600     PERFORM ABRIR-ARCHIVOS
025700     PERFORM CARGA-TEACHERS   UNTIL WKS-END-TEACHERS
025800     PERFORM CARGA-COURSES    UNTIL WKS-END-COURSES
025900     PERFORM CARGA-CLASSROOMS UNTIL WKS-END-CLASSROOMS
026000     PERFORM CARGA-TIMESLOTS  UNTIL WKS-END-TIMESLOTS
026100     PERFORM FASE-1-GENETICA
026200     PERFORM FASE-2-HORMIGAS
026300     PERFORM ESCOGE-FASE-GANADORA
026400     MOVE WKS-FITNESS-INCUMBENTE TO WKS-FITNESS-INICIAL
026500     PERFORM FASE-3-BUSQUEDA-LOCAL
026600     PERFORM CALCULA-RAZON-MEJORA
026700     PERFORM ESCRIBE-RESULTADOS
026800     PERFORM ESTADISTICAS
026900     PERFORM CERRAR-ARCHIVOS
027000     STOP RUN.
027100 000-MAIN-E. EXIT.
027200*
027300 ABRIR-ARCHIVOS SECTION.
027400     OPEN INPUT  COURSES TEACHERS CLASSROOMS TIMESLOTS
027500     OPEN OUTPUT SCHEDULE-RESULTS.
027600 ABRIR-ARCHIVOS-E. EXIT.
027700*
027800 CARGA-TEACHERS SECTION.
027900     READ TEACHERS
028000     EVALUATE FS-TEACHERS
028100        WHEN "00"
028200           ADD 1 TO WKS-TEACHER-COUNT
028300           SET WKS-I-TCH TO WKS-TEACHER-COUNT
028400           MOVE TEACHER-ID         TO WKS-TCH-ID(WKS-I-TCH)
028500           MOVE TEACHER-NAME       TO WKS-TCH-NAME(WKS-I-TCH)
028600        WHEN "10"
028700           SET WKS-END-TEACHERS TO TRUE
028800        WHEN OTHER
028900           DISPLAY "ERROR DE LECTURA EN TEACHERS - FS="
029000                   FS-TEACHERS
029100           SET WKS-END-TEACHERS TO TRUE
029200     END-EVALUATE.
029300 CARGA-TEACHERS-E. EXIT.
029400*
029500 CARGA-COURSES SECTION.
029600     READ COURSES
029700     EVALUATE FS-COURSES
029800        WHEN "00"
029900           ADD 1 TO WKS-COURSE-COUNT
030000           SET WKS-I-CRS TO WKS-COURSE-COUNT
030100           MOVE COURSE-ID          TO WKS-CRS-ID(WKS-I-CRS)
030200        WHEN "10"
030300           SET WKS-END-COURSES TO TRUE
030400        WHEN OTHER
030500           DISPLAY "ERROR DE LECTURA EN COURSES - FS="
030600                   FS-COURSES
030700           SET WKS-END-COURSES TO TRUE
030800     END-EVALUATE.
030900 CARGA-COURSES-E. EXIT.
031000*
031100 CARGA-CLASSROOMS SECTION.
031200     READ CLASSROOMS
031300     EVALUATE FS-CLASSROOMS
031400        WHEN "00"
031500           ADD 1 TO WKS-CLASSROOM-COUNT
031600           SET WKS-I-RM TO WKS-CLASSROOM-COUNT
031700           MOVE CLASSROOM-ID       TO WKS-RM-ID(WKS-I-RM)
031800           MOVE CLASSROOM-NAME     TO WKS-RM-NAME(WKS-I-RM)
031900        WHEN "10"
032000           SET WKS-END-CLASSROOMS TO TRUE
032100        WHEN OTHER
032200           DISPLAY "ERROR DE LECTURA EN CLASSROOMS - FS="
032300                   FS-CLASSROOMS
032400           SET WKS-END-CLASSROOMS TO TRUE
032500     END-EVALUATE.
032600 CARGA-CLASSROOMS-E. EXIT.
032700*
032800 CARGA-TIMESLOTS SECTION.
032900     READ TIMESLOTS
033000     EVALUATE FS-TIMESLOTS
033100        WHEN "00"
033200           ADD 1 TO WKS-TIMESLOT-COUNT
033300           SET WKS-I-SLT TO WKS-TIMESLOT-COUNT
033400           MOVE SLOT-ID            TO WKS-SLT-ID(WKS-I-SLT)
033500           MOVE DAY-OF-WEEK        TO WKS-SLT-DAY(WKS-I-SLT)
033600           MOVE PERIOD             TO WKS-SLT-PERIOD(WKS-I-SLT)
033700           MOVE TIME-RANGE         TO WKS-SLT-RANGE(WKS-I-SLT)
033800        WHEN "10"
033900           SET WKS-END-TIMESLOTS TO TRUE
034000        WHEN OTHER
034100           DISPLAY "ERROR DE LECTURA EN TIMESLOTS - FS="
034200                   FS-TIMESLOTS
034300           SET WKS-END-TIMESLOTS TO TRUE
034400     END-EVALUATE.
034500 CARGA-TIMESLOTS-E. EXIT.
034600*
034700*    FASE 1 - CORRE EL OPTIMIZADOR GENETICO COMO SUBRUTINA Y      *
034800*    RECOGE SU MEJOR INDIVIDUO.                                   *
034900 FASE-1-GENETICA SECTION.
035000     ACCEPT WKS-RELOJ-INICIO FROM TIME
035100     PERFORM CONVIERTE-INICIO-A-SEGUNDOS
035200     MOVE WKS-COURSE-COUNT TO WKS-ASG-COUNT-TEMP
035300     CALL "HRGENETC" USING WKS-ASG-COUNT-TEMP
035400                           WKS-GEN
035500                           WKS-FITNESS-GENETICA
035600                           WKS-VIOLACIONES-GENETICA.
035700     ACCEPT WKS-RELOJ-ACTUAL FROM TIME
035800     PERFORM CONVIERTE-ACTUAL-A-SEGUNDOS
035900     COMPUTE WKS-SEG-TRANSCURRIDO = WKS-SEG-ACTUAL - WKS-SEG-INICIO
036000     IF WKS-SEG-TRANSCURRIDO < ZEROS
036100         ADD 86400 TO WKS-SEG-TRANSCURRIDO
036200     END-IF
036300     MOVE WKS-SEG-TRANSCURRIDO TO WKS-TIEMPO-GENETICO-SEG.
036400 FASE-1-GENETICA-E. EXIT.
036500*
036600*    FASE 2 - CORRE LA COLONIA DE HORMIGAS COMO SUBRUTINA Y       *
036700*    RECOGE SU MEJOR HORMIGA.                                     *
036800 FASE-2-HORMIGAS SECTION.
036900     ACCEPT WKS-RELOJ-INICIO FROM TIME
037000     PERFORM CONVIERTE-INICIO-A-SEGUNDOS
037100     MOVE WKS-COURSE-COUNT TO WKS-ASG-COUNT-TEMP
037200     CALL "HRANTCOL" USING WKS-ASG-COUNT-TEMP
037300                           WKS-HOR
037400                           WKS-FITNESS-HORMIGAS
037500                           WKS-VIOLACIONES-HORMIGAS.
037600     ACCEPT WKS-RELOJ-ACTUAL FROM TIME
037700     PERFORM CONVIERTE-ACTUAL-A-SEGUNDOS
037800     COMPUTE WKS-SEG-TRANSCURRIDO = WKS-SEG-ACTUAL - WKS-SEG-INICIO
037900     IF WKS-SEG-TRANSCURRIDO < ZEROS
038000         ADD 86400 TO WKS-SEG-TRANSCURRIDO
038100     END-IF
038200     MOVE WKS-SEG-TRANSCURRIDO TO WKS-TIEMPO-HORMIGAS-SEG.
038300 FASE-2-HORMIGAS-E. EXIT.
038400*
038500*    SE QUEDA CON LA FASE DE MAYOR FITNESS COMO SOLUCION          *
038600*    INCUMBENTE DE ARRANQUE PARA LA BUSQUEDA LOCAL.               *
038700 ESCOGE-FASE-GANADORA SECTION.
038800     IF WKS-FITNESS-GENETICA NOT LESS THAN WKS-FITNESS-HORMIGAS
038900        MOVE "GENETICO"             TO WKS-FASE-GANADORA
039000        MOVE WKS-FITNESS-GENETICA     TO WKS-FITNESS-INCUMBENTE
039100        MOVE WKS-VIOLACIONES-GENETICA TO WKS-VIOLACIONES-INCUMBENTE
039200        MOVE WKS-GEN                  TO WKS-INC
039300     ELSE
039400        MOVE "HORMIGAS"            TO WKS-FASE-GANADORA
039500        MOVE WKS-FITNESS-HORMIGAS     TO WKS-FITNESS-INCUMBENTE
039600        MOVE WKS-VIOLACIONES-HORMIGAS TO WKS-VIOLACIONES-INCUMBENTE
039700        MOVE WKS-HOR                  TO WKS-INC
039800     EEND-IF.
039900 ESCOGE-FASE-GANADORA-E. EXIT.
040000*
040100*    FASE 3 - BUSQUEDA LOCAL DE VECINDAD SOBRE LA INCUMBENTE -    *
040200*    CADA VECINO REASIGNA AL AZAR UNO DE LOS CUATRO COMPONENTES   *
040300*    DE UN SOLO GEN; SOLO SE ACEPTA SI MEJORA ESTRICTAMENTE EL    *
040400*    FITNESS.                                                     *
040500 FASE-3-BUSQUEDA-LOCAL SECTION.
040600     ACCEPT WKS-RELOJ-INICIO FROM TIME
040700     PERFORM CONVIERTE-INICIO-A-SEGUNDOS
040800     PERFORM UNA-ITERACION-LOCAL
040900        UNTIL WKS-ITER-LOCAL-ACTUAL NOT LESS THAN WKS-MAX-ITER-LOCAL
041000           OR WKS-ITER-SIN-MEJORA NOT LESS THAN WKS-MAX-SIN-MEJORA.
041100     ACCEPT WKS-RELOJ-ACTUAL FROM TIME
041200     PERFORM CONVIERTE-ACTUAL-A-SEGUNDOS
041300     COMPUTE WKS-SEG-TRANSCURRIDO = WKS-SEG-ACTUAL - WKS-SEG-INICIO
041400     IF WKS-SEG-TRANSCURRIDO < ZEROS
041500         ADD 86400 TO WKS-SEG-TRANSCURRIDO
041600     END-IF
041700     MOVE WKS-SEG-TRANSCURRIDO TO WKS-TIEMPO-LOCAL-SEG.
041800 FASE-3-BUSQUEDA-LOCAL-E. EXIT.
041900*
042000 UNA-ITERACION-LOCAL SECTION.
042100     ADD 1 TO WKS-ITER-LOCAL-ACTUAL
042200     MOVE WKS-INC TO WKS-VEC
042300     PERFORM GENERA-UN-VECINO
042400     MOVE WKS-COURSE-COUNT TO WKS-ASG-COUNT-TEMP
042500     CALL "HRFITNES" USING WKS-ASG-COUNT-TEMP
042600                           WKS-VEC
042700                           WKS-FITNESS-VECINO
042800                           WKS-VIOLACIONES-VECINO
042900     IF WKS-FITNESS-VECINO > WKS-FITNESS-INCUMBENTE
043000        MOVE WKS-FITNESS-VECINO     TO WKS-FITNESS-INCUMBENTE
043100        MOVE WKS-VIOLACIONES-VECINO TO WKS-VIOLACIONES-INCUMBENTE
043200        MOVE WKS-VEC                TO WKS-INC
043300        MOVE ZEROS                  TO WKS-ITER-SIN-MEJORA
043400     ELSE
043500        ADD 1 TO WKS-ITER-SIN-MEJORA
043600     EEND-IF.
043700 UNA-ITERACION-LOCAL-E. EXIT.
043800*
043900*    ESCOGE UN GEN AL AZAR Y REASIGNA UNO DE SUS CUATRO           *
044000*    COMPONENTES (DOCENTE/AULA/HORARIO/CLASE) CON UNA ELECCION    *
044100*    1-EN-4 AL AZAR, USANDO EL MISMO GENERADOR CONGRUENCIAL       *
044200*    LINEAL DE HRGREEDY/HRGENETC/HRANTCOL.                        *
044300 GENERA-UN-VECINO SECTION.
044400     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
044500     DIVIDE WKS-SEMILLA BY WKS-COURSE-COUNT
044600             GIVING WKS-SEMILLA-DIV
044700             REMAINDER WKS-I-GEN-AZAR
044800     ADD 1 TO WKS-I-GEN-AZAR
044900     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
045000     DIVIDE WKS-SEMILLA BY 4
045100             GIVING WKS-SEMILLA-DIV
045200             REMAINDER WKS-COMPONENTE-AZAR
045300     EVALUATE WKS-COMPONENTE-AZAR
045400        WHEN 0
045500           COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
045600           DIVIDE WKS-SEMILLA BY WKS-TEACHER-COUNT
045700                   GIVING WKS-SEMILLA-DIV
045800                   REMAINDER WKS-I-TCH-AZAR
045900           ADD 1 TO WKS-I-TCH-AZAR
046000           MOVE WKS-TCH-ID(WKS-I-TCH-AZAR)
046100                     TO WKS-VEC-TEACHER(WKS-I-GEN-AZAR)
046200        WHEN 1
046300           COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
046400           DIVIDE WKS-SEMILLA BY WKS-CLASSROOM-COUNT
046500                   GIVING WKS-SEMILLA-DIV
046600                   REMAINDER WKS-I-RM-AZAR
046700           ADD 1 TO WKS-I-RM-AZAR
046800           MOVE WKS-RM-ID(WKS-I-RM-AZAR)
046900                     TO WKS-VEC-CLASSROOM(WKS-I-GEN-AZAR)
047000        WHEN 2
047100           COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
047200           DIVIDE WKS-SEMILLA BY WKS-TIMESLOT-COUNT
047300                   GIVING WKS-SEMILLA-DIV
047400                   REMAINDER WKS-I-SLT-AZAR
047500           ADD 1 TO WKS-I-SLT-AZAR
047600           MOVE WKS-SLT-ID(WKS-I-SLT-AZAR)
047700                     TO WKS-VEC-SLOT(WKS-I-GEN-AZAR)
047800        WHEN OTHER
047900           MOVE WKS-VEC-COURSE(WKS-I-GEN-AZAR)
048000                     TO WKS-VEC-CLASE(WKS-I-GEN-AZAR)
048100     END-EVALUATE.
048200 GENERA-UN-VECINO-E. EXIT.
048300*
048400*    RAZON DE MEJORA = (FINAL - INICIAL) / INICIAL * 100.         *
048500 CALCULA-RAZON-MEJORA SECTION.
048600     IF WKS-FITNESS-INICIAL = ZEROS
048700        MOVE ZEROS TO WKS-RAZON-MEJORA
048800     ELSE
048900        COMPUTE WKS-RAZON-MEJORA ROUNDED =
049000                ((WKS-FITNESS-INCUMBENTE - WKS-FITNESS-INICIAL)
049100                  / WKS-FITNESS-INICIAL) * 100
049200     EEND-IF.
049300 CALCULA-RAZON-MEJORA-E. EXIT.
049400*
049500*    ESCRIBE EL ENCABEZADO Y LOS DETALLES DE LA SOLUCION          *
049600*    INCUMBENTE FINAL, UNIENDO LOS NOMBRES DESDE LAS TABLAS EN    *
049700*    MEMORIA.                                                     *
049800 ESCRIBE-RESULTADOS SECTION.
049900     MOVE SPACES TO REG-RESULT
050000     STRING "RES" WKS-PROGRAMA DELIMITED BY SIZE INTO RESULT-ID
050100     MOVE "HYBRID"                 TO ALGORITHM-NAME
050200     MOVE WKS-FITNESS-INCUMBENTE   TO FITNESS-SCORE
050300     MOVE WKS-ITER-LOCAL-ACTUAL    TO EXECUTION-TIME-MS
050400     IF WKS-VIOLACIONES-INCUMBENTE = ZEROS
050500        MOVE "Y" TO FEASIBLE-FLAG
050600     ELSE
050700        MOVE "N" TO FEASIBLE-FLAG
050800     EEND-IF
050900     MOVE WKS-COURSE-COUNT       TO ASSIGNMENT-COUNT
051000     MOVE WKS-VIOLACIONES-INCUMBENTE TO VIOLATION-COUNT
051100     WRITE REG-RESULT
051200     PERFORM ESCRIBE-UN-DETALLE
051300        VARYING WKS-I-INC FROM 1 BY 1
051400            UNTIL WKS-I-INC > WKS-COURSE-COUNT.
051500 ESCRIBE-RESULTADOS-E. EXIT.
051600*
051700 ESCRIBE-UN-DETALLE SECTION.
051800     MOVE SPACES TO REG-RESULT-DET
051900     MOVE ZEROS  TO DET-STUDENT-COUNT
052000     MOVE WKS-INC-COURSE(WKS-I-INC)    TO DET-COURSE-ID
052100     MOVE WKS-INC-TEACHER(WKS-I-INC)   TO DET-TEACHER-ID
052200     MOVE WKS-INC-CLASSROOM(WKS-I-INC) TO DET-CLASSROOM-ID
052300     MOVE WKS-INC-SLOT(WKS-I-INC)      TO DET-SLOT-ID
052400     MOVE WKS-INC-COURSE(WKS-I-INC)    TO DET-COURSE-NAME
052500     PERFORM ASOCIA-NOMBRE-DOCENTE
052600     PERFORM ASOCIA-NOMBRE-AULA
052700     PERFORM ASOCIA-DATOS-SLOT
052800     WRITE REG-RESULT-DET.
052900 ESCRIBE-UN-DETALLE-E. EXIT.
053000*
053100*    BUSQUEDA LINEAL DEL NOMBRE DEL DOCENTE ASIGNADO AL DETALLE.  *
053200 ASOCIA-NOMBRE-DOCENTE SECTION.
053300     PERFORM BUSCA-NOMBRE-UN-DOCENTE
053400        VARYING WKS-I-TCH FROM 1 BY 1
053500            UNTIL WKS-I-TCH > WKS-TEACHER-COUNT.
053600 ASOCIA-NOMBRE-DOCENTE-E. EXIT.
053700*
053800 BUSCA-NOMBRE-UN-DOCENTE SECTION.
053900     IF WKS-TCH-ID(WKS-I-TCH) = DET-TEACHER-ID
054000        MOVE WKS-TCH-NAME(WKS-I-TCH) TO DET-TEACHER-NAME
054100     EEND-IF.
054200 BUSCA-NOMBRE-UN-DOCENTE-E. EXIT.
054300*
054400*    BUSQUEDA LINEAL DEL NOMBRE DEL AULA ASIGNADA AL DETALLE.     *
054500 ASOCIA-NOMBRE-AULA SECTION.
054600     PERFORM BUSCA-NOMBRE-UNA-AULA
054700        VARYING WKS-I-RM FROM 1 BY 1
054800            UNTIL WKS-I-RM > WKS-CLASSROOM-COUNT.
054900 ASOCIA-NOMBRE-AULA-E. EXIT.
055000*
055100 BUSCA-NOMBRE-UNA-AULA SECTION.
055200     IF WKS-RM-ID(WKS-I-RM) = DET-CLASSROOM-ID
055300        MOVE WKS-RM-NAME(WKS-I-RM) TO DET-CLASSROOM-NAME
055400     EEND-IF.
055500 BUSCA-NOMBRE-UNA-AULA-E. EXIT.
055600*
055700*    BUSQUEDA LINEAL DEL DIA/PERIODO/RANGO DEL SLOT ASIGNADO.     *
055800 ASOCIA-DATOS-SLOT SECTION.
055900     PERFORM BUSCA-DATOS-UN-SLOT
056000        VARYING WKS-I-SLT FROM 1 BY 1
056100            UNTIL WKS-I-SLT > WKS-TIMESLOT-COUNT.
056200 ASOCIA-DATOS-SLOT-E. EXIT.
056300*
056400 BUSCA-DATOS-UN-SLOT SECTION.
056500     IF WKS-SLT-ID(WKS-I-SLT) = DET-SLOT-ID
056600        MOVE WKS-SLT-DAY(WKS-I-SLT)    TO DET-DAY-OF-WEEK
056700        MOVE WKS-SLT-PERIOD(WKS-I-SLT) TO DET-PERIOD
056800        MOVE WKS-SLT-RANGE(WKS-I-SLT)  TO DET-TIME-RANGE
056900     EEND-IF.
057000 BUSCA-DATOS-UN-SLOT-E. EXIT.
057100*
057200*    DESCOMPONE UNA MARCA DE RELOJ (ACCEPT FROM TIME, HHMMSSCC) EN    *
057300*    SEGUNDOS TRANSCURRIDOS DESDE MEDIANOCHE; LAS CENTESIMAS SE       *
057400*    DESCARTAN POR NO SER SIGNIFICATIVAS PARA EL REPORTE DE TIEMPOS.  *
057500 CONVIERTE-INICIO-A-SEGUNDOS SECTION.
057600     DIVIDE WKS-RELOJ-INICIO BY 1000000
057700         GIVING WKS-HORAS-AUX REMAINDER WKS-RESTO-AUX
057800     DIVIDE WKS-RESTO-AUX BY 10000
057900         GIVING WKS-MINUTOS-AUX REMAINDER WKS-RESTO-AUX
058000     DIVIDE WKS-RESTO-AUX BY 100
058100         GIVING WKS-SEGUNDOS-AUX REMAINDER WKS-RESTO-AUX
058200     COMPUTE WKS-SEG-INICIO =
058300         WKS-HORAS-AUX * 3600 + WKS-MINUTOS-AUX * 60 + WKS-SEGUNDOS-AUX.
058400 CONVIERTE-INICIO-A-SEGUNDOS-E. EXIT.
058500*
058600 CONVIERTE-ACTUAL-A-SEGUNDOS SECTION.
058700     DIVIDE WKS-RELOJ-ACTUAL BY 1000000
058800         GIVING WKS-HORAS-AUX REMAINDER WKS-RESTO-AUX
058900     DIVIDE WKS-RESTO-AUX BY 10000
059000         GIVING WKS-MINUTOS-AUX REMAINDER WKS-RESTO-AUX
059100     DIVIDE WKS-RESTO-AUX BY 100
059200         GIVING WKS-SEGUNDOS-AUX REMAINDER WKS-RESTO-AUX
059300     COMPUTE WKS-SEG-ACTUAL =
059400         WKS-HORAS-AUX * 3600 + WKS-MINUTOS-AUX * 60 + WKS-SEGUNDOS-AUX.
059500 CONVIERTE-ACTUAL-A-SEGUNDOS-E. EXIT.
059600*
059700 ESTADISTICAS SECTION.
059800     DISPLAY
059900     "**********************************************************"
060000     DISPLAY
060100     "*       E S T A D I S T I C A S   H I B R I D O           *"
060200     DISPLAY
060300     "**********************************************************"
060400     DISPLAY "FASE GANADORA DE ARRANQUE                   :"
060500             WKS-FASE-GANADORA
060600     DISPLAY "FITNESS GENETICO                            :"
060700             WKS-FITNESS-GENETICA
060800     DISPLAY "FITNESS HORMIGAS                             :"
060900             WKS-FITNESS-HORMIGAS
061000     DISPLAY "FITNESS INICIAL DE LA BUSQUEDA LOCAL          :"
061100             WKS-FITNESS-INICIAL
061200     DISPLAY "FITNESS FINAL (INCUMBENTE)                   :"
061300             WKS-FITNESS-INCUMBENTE
061400     MOVE ZEROS TO WKS-MASK
061500     MOVE WKS-ITER-LOCAL-ACTUAL TO WKS-MASK
061600     DISPLAY "ITERACIONES DE BUSQUEDA LOCAL EJECUTADAS     :" WKS-MASK
061700     DISPLAY "RAZON DE MEJORA (PORCENTAJE)                 :"
061800             WKS-RAZON-MEJORA
061900     MOVE ZEROS TO WKS-MASK
062000     MOVE WKS-TIEMPO-GENETICO-SEG TO WKS-MASK
062100     DISPLAY "TIEMPO FASE GENETICA (SEGUNDOS)              :" WKS-MASK
062200     MOVE ZEROS TO WKS-MASK
062300     MOVE WKS-TIEMPO-HORMIGAS-SEG TO WKS-MASK
062400     DISPLAY "TIEMPO FASE HORMIGAS (SEGUNDOS)               :" WKS-MASK
062500     MOVE ZEROS TO WKS-MASK
062600     MOVE WKS-TIEMPO-LOCAL-SEG TO WKS-MASK
062700     DISPLAY "TIEMPO BUSQUEDA LOCAL (SEGUNDOS)              :" WKS-MASK
062800     DISPLAY
062900     "**********************************************************".
063000 ESTADISTICAS-E. EXIT.
063100*
063200 CERRAR-ARCHIVOS SECTION.
063300     CLOSE COURSES TEACHERS CLASSROOMS TIMESLOTS SCHEDULE-RESULTS.
063400 CERRAR-ARCHIVOS-E. EXIT.
