000100******************************************************************
000200* FECHA       : 03/04/1993                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRGENETC                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : OPTIMIZADOR GENETICO DE HORARIOS - MANTIENE UNA  *
000800*             : POBLACION DE SOLUCIONES CANDIDATAS Y LAS MEJORA  *
000900*             : POR GENERACIONES DE SELECCION POR TORNEO, CRUCE  *
001000*             : UNIFORME, MUTACION Y ELITISMO, HASTA CONVERGER.  *
001100* ARCHIVOS    : COURSES=C, TEACHERS=C, CLASSROOMS=C, TIMESLOTS=C,*
001200*             : SCHEDULE-RESULTS=A                              *
001300* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
001400* INSTALADO   : 03/04/1993                                       *
001500* BPM/RATIONAL: 40120                                            *
001600* NOMBRE      : OPTIMIZADOR GENETICO DE HORARIOS                *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                            *
002000*----------------------------------------------------------------*
002100* 03/04/1993 HDSR TKT-40121 CREACION DEL PROGRAMA.                *
002200* 17/09/1993 HDSR TKT-40128 SE AGREGAN LAS ESTADISTICAS DE       *
002300*                 POBLACION (MEJOR/PEOR/MEDIA/VARIANZA).         *
002400* 11/02/1994 HDSR TKT-40138 SE AGREGA EL CALCULO DE DIVERSIDAD   *
002500*                 DE LA POBLACION POR COLUMNA DE GEN.            *
002600* 19/08/1998 HDSR TKT-Y2K05 REVISION Y2K - SIN CAMPOS DE FECHA   *
002700*                 DE CALENDARIO, SIN IMPACTO.                    *
002800*----------------------------------------------------------------*
002900 ID DIVISION.
003000 PROGRAM-ID.                    HRGENETC.
003100 AUTHOR.                        HUGO DAVID SOLORZANO.
003200 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003300 DATE-WRITTEN.                  03/04/1993.
003400 DATE-COMPILED.                 03/04/1993.
003500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01                        IS TOP-OF-FORM
004000     CLASS W-INDICADOR-SN       IS "Y" "N"
004100     UPSI-0                     ON STATUS IS SW-REPROCESO.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT COURSES    ASSIGN   TO COURSES
004500            ORGANIZATION        IS LINE SEQUENTIAL
004600            FILE STATUS         IS FS-COURSES.
004700     SELECT TEACHERS   ASSIGN   TO TEACHERS
004800            ORGANIZATION        IS LINE SEQUENTIAL
004900            FILE STATUS         IS FS-TEACHERS.
005000     SELECT CLASSROOMS ASSIGN   TO CLASSROOMS
005100            ORGANIZATION        IS LINE SEQUENTIAL
005200            FILE STATUS         IS FS-CLASSROOMS.
005300     SELECT TIMESLOTS  ASSIGN   TO TIMESLOTS
005400            ORGANIZATION        IS LINE SEQUENTIAL
005500            FILE STATUS         IS FS-TIMESLOTS.
005600     SELECT SCHEDULE-RESULTS ASSIGN TO SCHEDULE-RESULTS
005700            ORGANIZATION        IS LINE SEQUENTIAL
005800            FILE STATUS         IS FS-RESULTS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  COURSES.
006200     COPY CRSMAST.
006300 FD  TEACHERS.
006400     COPY TCHMAST.
006500 FD  CLASSROOMS.
006600     COPY RMMAST.
006700 FD  TIMESLOTS.
006800     COPY SLOTMST.
006900 FD  SCHEDULE-RESULTS.
007000     COPY RESMAST.
007100 WORKING-STORAGE SECTION.
007150     COPY CNTWORK.
007200******************************************************************
007300*               C A M P O S    D E    T R A B A J O              *
007400******************************************************************
007500 01  WKS-CAMPOS-DE-TRABAJO.
007600     05  WKS-PROGRAMA            PIC X(08) VALUE "HRGENETC".
007700     05  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
007800         88  WKS-END-TEACHERS            VALUE 1.
007900         88  WKS-END-COURSES             VALUE 2.
008000         88  WKS-END-CLASSROOMS          VALUE 3.
008100         88  WKS-END-TIMESLOTS           VALUE 4.
008200     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
008300     05  WKS-MASK-ALT  REDEFINES WKS-MASK        PIC X(08).
008400     05  WKS-SEMILLA             PIC 9(09) COMP VALUE 19930403.
008500     05  WKS-SEMILLA-DIV         PIC 9(09) COMP VALUE ZEROS.
008600     05  WKS-ASG-COUNT-TEMP      PIC 9(04) COMP VALUE ZEROS.
008700     05  FILLER                  PIC X(06).
008800******************************************************************
008900*          PARAMETROS POR DEFECTO DEL ALGORITMO GENETICO         *
009000******************************************************************
009100 01  WKS-CONFIG-GENETICO.
009200     05  WKS-POBLACION-COUNT     PIC 9(03) COMP VALUE 100.
009300     05  WKS-MAX-GENERACIONES    PIC 9(04) COMP VALUE 1000.
009400     05  WKS-PCT-CRUCE           PIC 9(03) COMP VALUE 80.
009500     05  WKS-PCT-MUTACION        PIC 9(03) COMP VALUE 10.
009600     05  WKS-PCT-GEN-SWAP        PIC 9(03) COMP VALUE 50.
009700     05  WKS-PCT-ELITE           PIC 9(03) COMP VALUE 10.
009800     05  WKS-TAM-TORNEO          PIC 9(01) COMP VALUE 3.
009900     05  WKS-UMBRAL-CONVERGE     PIC 9(01)V9(04) VALUE 0.0010.
010000     05  WKS-MAX-GEN-SIN-MEJORA  PIC 9(03) COMP VALUE 100.
010100     05  WKS-ELITE-COUNT         PIC 9(03) COMP VALUE ZEROS.
010200     05  FILLER                  PIC X(10).
010300******************************************************************
010400*       TABLA DE CURSOS CARGADOS (LLAVE COURSE-ID)               *
010500******************************************************************
010600 01  WKS-TABLA-COURSES.
010700     05  FILLER                  PIC X(01).
010800     05  WKS-CRS                OCCURS 0 TO 500 TIMES
010900                                 DEPENDING ON WKS-COURSE-COUNT
011000                                 INDEXED BY WKS-I-CRS.
011100         10  WKS-CRS-ID          PIC X(06).
011200         10  WKS-CRS-CLASE-1     PIC X(06).
011300         10  WKS-CRS-CLASE-2     PIC X(06).
011400******************************************************************
011500*       TABLA DE CATEDRATICOS (LLAVE TEACHER-ID)                 *
011600******************************************************************
011700 01  WKS-TABLA-TEACHERS.
011800     05  FILLER                  PIC X(01).
011900     05  WKS-TCH                 OCCURS 0 TO 200 TIMES
012000                                 DEPENDING ON WKS-TEACHER-COUNT
012100                                 INDEXED BY WKS-I-TCH.
012200         10  WKS-TCH-ID          PIC X(06).
012300         10  WKS-TCH-NAME        PIC X(30).
012400******************************************************************
012500*       TABLA DE AULAS (LLAVE CLASSROOM-ID)                      *
012600******************************************************************
012700 01  WKS-TABLA-CLASSROOMS.
012800     05  FILLER                  PIC X(01).
012900     05  WKS-RM                  OCCURS 0 TO 100 TIMES
013000                                 DEPENDING ON WKS-CLASSROOM-COUNT
013100                                 INDEXED BY WKS-I-RM.
013200         10  WKS-RM-ID           PIC X(06).
013300         10  WKS-RM-NAME         PIC X(30).
013400******************************************************************
013500*       TABLA DE HORARIOS (LLAVE SLOT-ID)                        *
013600******************************************************************
013700 01  WKS-TABLA-TIMESLOTS.
013800     05  FILLER                  PIC X(01).
013900     05  WKS-SLT                 OCCURS 0 TO 50 TIMES
014000                                 DEPENDING ON WKS-TIMESLOT-COUNT
014100                                 INDEXED BY WKS-I-SLT.
014200         10  WKS-SLT-ID          PIC X(06).
014300         10  WKS-SLT-DAY         PIC X(10).
014400         10  WKS-SLT-PERIOD      PIC 9(01) COMP.
014500         10  WKS-SLT-RANGE       PIC X(11).
014600******************************************************************
014700*       POBLACION ACTUAL - UNA FILA POR INDIVIDUO (CROMOSOMA),   *
014800*       UN GEN POR CURSO, EN EL MISMO ORDEN DE WKS-TABLA-COURSES.*
014900******************************************************************
015000 01  WKS-POBLACION-ACTUAL.
015100     05  FILLER                  PIC X(01).
015200     05  WKS-ACT                 OCCURS 100 TIMES
015300                                 INDEXED BY WKS-I-IND WKS-J-IND.
015400         10  WKS-ACT-FITNESS     PIC 9(01)V9(04).
015500         10  WKS-ACT-VIOLACIONES PIC 9(04) COMP.
015600         10  WKS-ACT-GEN         OCCURS 0 TO 500 TIMES
015700                                 DEPENDING ON WKS-COURSE-COUNT
015800                                 INDEXED BY WKS-I-GEN.
015900             15  WKS-ACT-COURSE     PIC X(06).
016000             15  WKS-ACT-TEACHER    PIC X(06).
016100             15  WKS-ACT-CLASSROOM  PIC X(06).
016200             15  WKS-ACT-SLOT       PIC X(06).
016300             15  WKS-ACT-CLASE      PIC X(06).
016400******************************************************************
016500*       POBLACION NUEVA - GENERACION EN CONSTRUCCION.            *
016600******************************************************************
016700 01  WKS-POBLACION-NUEVA.
016800     05  FILLER                  PIC X(01).
016900     05  WKS-NVA                 OCCURS 100 TIMES
017000                                 INDEXED BY WKS-I-NVA WKS-J-NVA.
017100         10  WKS-NVA-FITNESS     PIC 9(01)V9(04).
017200         10  WKS-NVA-VIOLACIONES PIC 9(04) COMP.
017300         10  WKS-NVA-GEN         OCCURS 0 TO 500 TIMES
017400                                 DEPENDING ON WKS-COURSE-COUNT
017500                                 INDEXED BY WKS-J-GEN.
017600             15  WKS-NVA-COURSE     PIC X(06).
017700             15  WKS-NVA-TEACHER    PIC X(06).
017800             15  WKS-NVA-CLASSROOM  PIC X(06).
017900             15  WKS-NVA-SLOT       PIC X(06).
018000             15  WKS-NVA-CLASE      PIC X(06).
018100******************************************************************
018200*       ORDEN DESCENDENTE DE LA POBLACION ACTUAL POR FITNESS,    *
018300*       USADO PARA EXTRAER LA ELITE DE CADA GENERACION.          *
018400******************************************************************
018500 01  WKS-TABLA-ORDEN-ELITE.
018550     05  FILLER                  PIC X(01).
018600     05  WKS-ORDEN-ELITE         OCCURS 100 TIMES
018700                                 PIC 9(03) COMP.
018800 01  WKS-ORDEN-ELITE-R REDEFINES WKS-TABLA-ORDEN-ELITE.
018850     05  FILLER                  PIC X(01).
018900     05  WKS-ORDEN-ELITE-BYTES   PIC X(02) OCCURS 100 TIMES.
019000******************************************************************
019100*       FIRMAS DE GEN USADAS PARA EL CALCULO DE DIVERSIDAD       *
019200******************************************************************
019300 01  WKS-TABLA-FIRMAS.
019400     05  FILLER                  PIC X(01).
019500     05  WKS-FIRMA                OCCURS 100 TIMES
019600                                 PIC X(24).
019700******************************************************************
019800*       CONTADORES DE CONTROL, FITNESS Y ESTADISTICA POBLACIONAL *
019900******************************************************************
020000 01  WKS-CONTROL-TOTALES.
020100     05  WKS-GENERACION-ACTUAL   PIC 9(04) COMP VALUE ZEROS.
020200     05  WKS-GEN-SIN-MEJORA      PIC 9(03) COMP VALUE ZEROS.
020300     05  WKS-MEJOR-FITNESS-HIST  PIC 9(01)V9(04) VALUE ZEROS.
020400     05  WKS-I-MEJOR-IND         PIC 9(03) COMP VALUE ZEROS.
020500     05  WKS-MEJOR-FITNESS-GEN   PIC 9(01)V9(04) VALUE ZEROS.
020600     05  WKS-PEOR-FITNESS-GEN    PIC 9(01)V9(04) VALUE ZEROS.
020700     05  WKS-MEDIA-FITNESS-GEN   PIC 9(01)V9(04) VALUE ZEROS.
020800     05  WKS-VARIANZA-FITNESS    PIC 9(02)V9(04) VALUE ZEROS.
020900     05  WKS-DESVIACION-FITNESS  PIC 9(01)V9(04) VALUE ZEROS.
021000     05  WKS-DIVERSIDAD-POBLAC   PIC 9(01)V9(04) VALUE ZEROS.
021100     05  WKS-SUMA-FITNESS        PIC 9(05)V9(04) VALUE ZEROS.
021200     05  WKS-SUMA-DESV-CUAD      PIC 9(05)V9(04) VALUE ZEROS.
021300     05  WKS-DIVERSIDAD-CONT     PIC 9(05) COMP VALUE ZEROS.
021400     05  WKS-VIOLATION-COUNT     PIC 9(04) COMP VALUE ZEROS.
021500     05  FILLER                  PIC X(12).
021600******************************************************************
021700*       SUBINDICES, BANDERAS Y CAMPOS AUXILIARES DE TRABAJO      *
021800******************************************************************
021900 01  WKS-INDICADORES.
022000     05  WKS-I-TOR-1             PIC 9(03) COMP VALUE ZEROS.
022100     05  WKS-I-TOR-2             PIC 9(03) COMP VALUE ZEROS.
022200     05  WKS-I-TOR-3             PIC 9(03) COMP VALUE ZEROS.
022300     05  WKS-I-TOR-GANADOR       PIC 9(03) COMP VALUE ZEROS.
022400     05  WKS-I-ELITE             PIC 9(03) COMP VALUE ZEROS.
022500     05  WKS-PCT-AZAR            PIC 9(03) COMP VALUE ZEROS.
022600     05  WKS-CAMPO-MUTAR         PIC 9(01) COMP VALUE ZEROS.
022700     05  WKS-GEN-A-MUTAR         PIC 9(03) COMP VALUE ZEROS.
022800     05  WKS-GEN-TEMP-TEACHER    PIC X(06) VALUE SPACES.
022900     05  WKS-GEN-TEMP-CLASSROOM  PIC X(06) VALUE SPACES.
023000     05  WKS-GEN-TEMP-SLOT       PIC X(06) VALUE SPACES.
023100     05  WKS-GEN-TEMP-CLASE      PIC X(06) VALUE SPACES.
023200     05  WKS-ORDEN-TEMP          PIC 9(03) COMP VALUE ZEROS.
023300     05  WKS-INDICADOR-CONVERGIO PIC X(01) VALUE "N".
023400     05  WKS-INDICADOR-ENCONTRO  PIC X(01) VALUE "N".
023500 01  WKS-INDICADORES-ALT REDEFINES WKS-INDICADORES.
023600     05  WKS-INDICADORES-GRUPO-1 PIC X(28).
023700     05  FILLER                  PIC X(07).
023800******************************************************************
023900 01  FS-COURSES                  PIC 9(02) VALUE ZEROS.
024000 01  FS-TEACHERS                 PIC 9(02) VALUE ZEROS.
024100 01  FS-CLASSROOMS               PIC 9(02) VALUE ZEROS.
024200 01  FS-TIMESLOTS                PIC 9(02) VALUE ZEROS.
024300 01  FS-RESULTS                  PIC 9(02) VALUE ZEROS.
024400******************************************************************
024410 LINKAGE SECTION.
024420******************************************************************
024430*       PARAMETROS DE RETORNO PARA QUIEN LLAME (HRHYBRID) CON    *
024440*       EL MEJOR HORARIO HALLADO POR EL OPTIMIZADOR GENETICO.    *
024450******************************************************************
024460 01  LKA-ASG-COUNT               PIC 9(04) COMP.
024470 01  LKA-MEJOR-GEN.
024480     05  LKA-MEJ                 OCCURS 0 TO 500 TIMES
024481                                 DEPENDING ON LKA-ASG-COUNT
024482                                 INDEXED BY LKA-I-MEJ.
024483         10  LKA-MEJ-COURSE      PIC X(06).
024484         10  LKA-MEJ-TEACHER     PIC X(06).
024485         10  LKA-MEJ-CLASSROOM   PIC X(06).
024486         10  LKA-MEJ-SLOT        PIC X(06).
024487         10  LKA-MEJ-CLASE       PIC X(06).
024490 01  LKA-MEJOR-FITNESS           PIC 9(01)V9(04).
024495 01  LKA-MEJOR-VIOLACIONES       PIC 9(04) COMP.
024499******************************************************************
024500 PROCEDURE DIVISION USING LKA-ASG-COUNT LKA-MEJOR-GEN
024501                         LKA-MEJOR-FITNESS LKA-MEJOR-VIOLACIONES.
024600 000-MAIN SECTION.
024700     PERFORM ABRIR-ARCHIVOS
024800     PERFORM CARGA-TEACHERS   UNTIL WKS-END-TEACHERS
024900     PERFORM CARGA-COURSES    UNTIL WKS-END-COURSES
025000     PERFORM CARGA-CLASSROOMS UNTIL WKS-END-CLASSROOMS
025100     PERFORM CARGA-TIMESLOTS  UNTIL WKS-END-TIMESLOTS
025200     COMPUTE WKS-ELITE-COUNT =
025300             (WKS-POBLACION-COUNT * WKS-PCT-ELITE) / 100
025400     PERFORM INICIALIZA-POBLACION
025500     PERFORM EVALUA-POBLACION
025600     PERFORM CALCULA-ESTADISTICAS-POBLACION
025700     MOVE WKS-MEJOR-FITNESS-GEN TO WKS-MEJOR-FITNESS-HIST
025800     PERFORM CICLO-GENERACIONES
025900        UNTIL WKS-INDICADOR-CONVERGIO = "Y"
026000           OR WKS-GENERACION-ACTUAL NOT LESS THAN
026100              WKS-MAX-GENERACIONES
026200           OR WKS-GEN-SIN-MEJORA NOT LESS THAN
026300              WKS-MAX-GEN-SIN-MEJORA
026400     PERFORM ESCOGE-MEJOR-INDIVIDUO
026500     PERFORM ESCRIBE-RESULTADOS
026600     PERFORM ESTADISTICAS
026700     PERFORM CERRAR-ARCHIVOS
026750     PERFORM DEVUELVE-MEJOR-SOLUCION
026800     GOBACK.
026900 000-MAIN-E. EXIT.
026910*
026920*    COPIA EL MEJOR INDIVIDUO DE LA POBLACION FINAL A LOS         *
026930*    PARAMETROS DE RETORNO, PARA QUIEN LLAME A ESTE PROGRAMA      *
026940*    COMO SUBRUTINA (HRHYBRID).                                   *
026950 DEVUELVE-MEJOR-SOLUCION SECTION.
026960     MOVE WKS-COURSE-COUNT TO LKA-ASG-COUNT
026970     MOVE WKS-ACT-FITNESS(WKS-I-MEJOR-IND)
026980               TO LKA-MEJOR-FITNESS
026990     MOVE WKS-ACT-VIOLACIONES(WKS-I-MEJOR-IND)
026995               TO LKA-MEJOR-VIOLACIONES
026996     PERFORM COPIA-UN-GEN-DE-RETORNO
026997        VARYING WKS-I-GEN FROM 1 BY 1
026998            UNTIL WKS-I-GEN > WKS-COURSE-COUNT.
026999 DEVUELVE-MEJOR-SOLUCION-E. EXIT.
027000*
027005 COPIA-UN-GEN-DE-RETORNO SECTION.
027006     MOVE WKS-ACT-COURSE(WKS-I-MEJOR-IND,WKS-I-GEN)
027007               TO LKA-MEJ-COURSE(WKS-I-GEN)
027008     MOVE WKS-ACT-TEACHER(WKS-I-MEJOR-IND,WKS-I-GEN)
027009               TO LKA-MEJ-TEACHER(WKS-I-GEN)
027010     MOVE WKS-ACT-CLASSROOM(WKS-I-MEJOR-IND,WKS-I-GEN)
027011               TO LKA-MEJ-CLASSROOM(WKS-I-GEN)
027012     MOVE WKS-ACT-SLOT(WKS-I-MEJOR-IND,WKS-I-GEN)
027013               TO LKA-MEJ-SLOT(WKS-I-GEN)
027014     MOVE WKS-ACT-CLASE(WKS-I-MEJOR-IND,WKS-I-GEN)
027015               TO LKA-MEJ-CLASE(WKS-I-GEN).
027016 COPIA-UN-GEN-DE-RETORNO-E. EXIT.
027020*
027100 ABRIR-ARCHIVOS SECTION.
027200     OPEN INPUT  COURSES TEACHERS CLASSROOMS TIMESLOTS
027300     OPEN OUTPUT SCHEDULE-RESULTS.
027400 ABRIR-ARCHIVOS-E. EXIT.
027500*
027600 CARGA-TEACHERS SECTION.
027700     READ TEACHERS
027800     EVALUATE FS-TEACHERS
027900        WHEN "00"
028000           ADD 1 TO WKS-TEACHER-COUNT
028100           SET WKS-I-TCH TO WKS-TEACHER-COUNT
028200           MOVE TEACHER-ID         TO WKS-TCH-ID(WKS-I-TCH)
028300           MOVE TEACHER-NAME       TO WKS-TCH-NAME(WKS-I-TCH)
028400        WHEN "10"
028500           SET WKS-END-TEACHERS TO TRUE
028600        WHEN OTHER
028700           DISPLAY "ERROR DE LECTURA EN TEACHERS - FS="
028800                   FS-TEACHERS
028900           SET WKS-END-TEACHERS TO TRUE
029000     END-EVALUATE.
029100 CARGA-TEACHERS-E. EXIT.
029200*
029300 CARGA-COURSES SECTION.
029400     READ COURSES
029500     EVALUATE FS-COURSES
029600        WHEN "00"
029700           ADD 1 TO WKS-COURSE-COUNT
029800           SET WKS-I-CRS TO WKS-COURSE-COUNT
029900           MOVE COURSE-ID          TO WKS-CRS-ID(WKS-I-CRS)
030000           MOVE CLASS-IDS(1)       TO WKS-CRS-CLASE-1(WKS-I-CRS)
030100           MOVE CLASS-IDS(2)       TO WKS-CRS-CLASE-2(WKS-I-CRS)
030200        WHEN "10"
030300           SET WKS-END-COURSES TO TRUE
030400        WHEN OTHER
030500           DISPLAY "ERROR DE LECTURA EN COURSES - FS="
030600                   FS-COURSES
030700           SET WKS-END-COURSES TO TRUE
030800     END-EVALUATE.
030900 CARGA-COURSES-E. EXIT.
031000*
031100 CARGA-CLASSROOMS SECTION.
031200     READ CLASSROOMS
031300     EVALUATE FS-CLASSROOMS
031400        WHEN "00"
031500           ADD 1 TO WKS-CLASSROOM-COUNT
031600           SET WKS-I-RM TO WKS-CLASSROOM-COUNT
031700           MOVE CLASSROOM-ID       TO WKS-RM-ID(WKS-I-RM)
031800           MOVE CLASSROOM-NAME     TO WKS-RM-NAME(WKS-I-RM)
031900        WHEN "10"
032000           SET WKS-END-CLASSROOMS TO TRUE
032100        WHEN OTHER
032200           DISPLAY "ERROR DE LECTURA EN CLASSROOMS - FS="
032300                   FS-CLASSROOMS
032400           SET WKS-END-CLASSROOMS TO TRUE
032500     END-EVALUATE.
032600 CARGA-CLASSROOMS-E. EXIT.
032700*
032800 CARGA-TIMESLOTS SECTION.
032900     READ TIMESLOTS
033000     EVALUATE FS-TIMESLOTS
033100        WHEN "00"
033200           ADD 1 TO WKS-TIMESLOT-COUNT
033300           SET WKS-I-SLT TO WKS-TIMESLOT-COUNT
033400           MOVE SLOT-ID            TO WKS-SLT-ID(WKS-I-SLT)
033500           MOVE DAY-OF-WEEK        TO WKS-SLT-DAY(WKS-I-SLT)
033600           MOVE PERIOD             TO WKS-SLT-PERIOD(WKS-I-SLT)
033700           MOVE TIME-RANGE         TO WKS-SLT-RANGE(WKS-I-SLT)
033800        WHEN "10"
033900           SET WKS-END-TIMESLOTS TO TRUE
034000        WHEN OTHER
034100           DISPLAY "ERROR DE LECTURA EN TIMESLOTS - FS="
034200                   FS-TIMESLOTS
034300           SET WKS-END-TIMESLOTS TO TRUE
034400     END-EVALUATE.
034500 CARGA-TIMESLOTS-E. EXIT.
034600*
034700*    GENERA LA POBLACION INICIAL - UN INDIVIDUO POR RENGLON,     *
034800*    CADA GEN ASIGNADO A UN DOCENTE/AULA/HORARIO/GRUPO AL AZAR.  *
034900 INICIALIZA-POBLACION SECTION.
035000     PERFORM INICIALIZA-UN-INDIVIDUO
035100        VARYING WKS-I-IND FROM 1 BY 1
035200            UNTIL WKS-I-IND > WKS-POBLACION-COUNT.
035300 INICIALIZA-POBLACION-E. EXIT.
035400*
035500 INICIALIZA-UN-INDIVIDUO SECTION.
035600     PERFORM INICIALIZA-UN-GEN
035700        VARYING WKS-I-GEN FROM 1 BY 1
035800            UNTIL WKS-I-GEN > WKS-COURSE-COUNT.
035900 INICIALIZA-UN-INDIVIDUO-E. EXIT.
036000*
036100 INICIALIZA-UN-GEN SECTION.
036200     MOVE WKS-CRS-ID(WKS-I-GEN) TO WKS-ACT-COURSE(WKS-I-IND,WKS-I-GEN)
036300     PERFORM ESCOGE-UN-DOCENTE-AZAR
036400     MOVE WKS-TCH-ID(WKS-I-TOR-1)
036500                        TO WKS-ACT-TEACHER(WKS-I-IND,WKS-I-GEN)
036600     PERFORM ESCOGE-UNA-AULA-AZAR
036700     MOVE WKS-RM-ID(WKS-I-TOR-1)
036800                        TO WKS-ACT-CLASSROOM(WKS-I-IND,WKS-I-GEN)
036900     PERFORM ESCOGE-UN-SLOT-AZAR
037000     MOVE WKS-SLT-ID(WKS-I-TOR-1)
037100                        TO WKS-ACT-SLOT(WKS-I-IND,WKS-I-GEN)
037200     PERFORM ESCOGE-UNA-CLASE-AZAR
037300     MOVE WKS-GEN-TEMP-CLASE
037400                        TO WKS-ACT-CLASE(WKS-I-IND,WKS-I-GEN).
037500 INICIALIZA-UN-GEN-E. EXIT.
037600*
037700*    GENERADOR CONGRUENCIAL LINEAL CLASICO, REUTILIZADO DE        *
037800*    HRGREEDY, PARA TODO AZAR DE ESTE PROGRAMA.                   *
037900 ESCOGE-UN-PORCENTAJE-AZAR SECTION.
038000     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
038100     DIVIDE WKS-SEMILLA BY 100
038200             GIVING WKS-SEMILLA-DIV
038300             REMAINDER WKS-PCT-AZAR.
038400 ESCOGE-UN-PORCENTAJE-AZAR-E. EXIT.
038500*
038600*    DEVUELVE EN WKS-I-TOR-1 UN INDICE 1..WKS-TEACHER-COUNT.      *
038700 ESCOGE-UN-DOCENTE-AZAR SECTION.
038800     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
038900     DIVIDE WKS-SEMILLA BY WKS-TEACHER-COUNT
039000             GIVING WKS-SEMILLA-DIV
039100             REMAINDER WKS-I-TOR-1
039200     ADD 1 TO WKS-I-TOR-1.
039300 ESCOGE-UN-DOCENTE-AZAR-E. EXIT.
039400*
039500*    DEVUELVE EN WKS-I-TOR-1 UN INDICE 1..WKS-CLASSROOM-COUNT.    *
039600 ESCOGE-UNA-AULA-AZAR SECTION.
039700     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
039800     DIVIDE WKS-SEMILLA BY WKS-CLASSROOM-COUNT
039900             GIVING WKS-SEMILLA-DIV
040000             REMAINDER WKS-I-TOR-1
040100     ADD 1 TO WKS-I-TOR-1.
040200 ESCOGE-UNA-AULA-AZAR-E. EXIT.
040300*
040400*    DEVUELVE EN WKS-I-TOR-1 UN INDICE 1..WKS-TIMESLOT-COUNT.     *
040500 ESCOGE-UN-SLOT-AZAR SECTION.
040600     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
040700     DIVIDE WKS-SEMILLA BY WKS-TIMESLOT-COUNT
040800             GIVING WKS-SEMILLA-DIV
040900             REMAINDER WKS-I-TOR-1
041000     ADD 1 TO WKS-I-TOR-1.
041100 ESCOGE-UN-SLOT-AZAR-E. EXIT.
041200*
041300*    ESCOGE AL AZAR UNO DE LOS DOS GRUPOS DE CLASE DEL CURSO EN   *
041400*    LA POSICION WKS-I-GEN - SI EL SEGUNDO GRUPO VIENE EN BLANCO  *
041500*    SE USA SIEMPRE EL PRIMERO.                                   *
041600 ESCOGE-UNA-CLASE-AZAR SECTION.
041700     IF WKS-CRS-CLASE-2(WKS-I-GEN) = SPACES
041800        MOVE WKS-CRS-CLASE-1(WKS-I-GEN) TO WKS-GEN-TEMP-CLASE
041900     ELSE
042000        PERFORM ESCOGE-UN-PORCENTAJE-AZAR
042100        IF WKS-PCT-AZAR < 50
042200           MOVE WKS-CRS-CLASE-1(WKS-I-GEN) TO WKS-GEN-TEMP-CLASE
042300        ELSE
042400           MOVE WKS-CRS-CLASE-2(WKS-I-GEN) TO WKS-GEN-TEMP-CLASE
042500        END-IF
042600     END-IF.
042700 ESCOGE-UNA-CLASE-AZAR-E. EXIT.
042800*
042900*    CALIFICA CADA INDIVIDUO DE LA POBLACION ACTUAL LLAMANDO AL   *
043000*    SUBPROGRAMA HRFITNES CON SU PROPIO RENGLON DE GENES.         *
043100 EVALUA-POBLACION SECTION.
043200     PERFORM EVALUA-UN-INDIVIDUO
043300        VARYING WKS-I-IND FROM 1 BY 1
043400            UNTIL WKS-I-IND > WKS-POBLACION-COUNT.
043500 EVALUA-POBLACION-E. EXIT.
043600*
043700 EVALUA-UN-INDIVIDUO SECTION.
043800     MOVE WKS-COURSE-COUNT TO WKS-ASG-COUNT-TEMP
043900     CALL "HRFITNES" USING WKS-ASG-COUNT-TEMP
044000                           WKS-ACT-GEN(WKS-I-IND)
044100                           WKS-ACT-FITNESS(WKS-I-IND)
044200                           WKS-ACT-VIOLACIONES(WKS-I-IND).
044300 EVALUA-UN-INDIVIDUO-E. EXIT.
044400*
044500*    UN CICLO COMPLETO DE GENERACION - SELECCION, CRUCE, MUTACION,*
044600*    ELITISMO, REEVALUACION Y ACTUALIZACION DE ESTADISTICAS.      *
044700 CICLO-GENERACIONES SECTION.
044800     ADD 1 TO WKS-GENERACION-ACTUAL
044900     PERFORM SELECCION-TORNEO
045000     PERFORM CRUZA-POBLACION
045100     PERFORM MUTA-POBLACION
045200     PERFORM APLICA-ELITISMO
045300     MOVE WKS-POBLACION-NUEVA TO WKS-POBLACION-ACTUAL
045400     PERFORM EVALUA-POBLACION
045500     PERFORM CALCULA-ESTADISTICAS-POBLACION
045600     PERFORM VERIFICA-MEJORA-Y-CONVERGENCIA.
045700 CICLO-GENERACIONES-E. EXIT.
045800*
045900*    SELECCION POR TORNEO - TRES INDIVIDUOS AL AZAR, GANA EL DE   *
046000*    MAYOR FITNESS, SU RENGLON DE GENES PASA A LA POBLACION NUEVA.*
046100 SELECCION-TORNEO SECTION.
046200     PERFORM SELECCIONA-UN-INDIVIDUO
046300        VARYING WKS-I-NVA FROM 1 BY 1
046400            UNTIL WKS-I-NVA > WKS-POBLACION-COUNT.
046500 SELECCION-TORNEO-E. EXIT.
046600*
046700 SELECCIONA-UN-INDIVIDUO SECTION.
046800     PERFORM ESCOGE-UN-ENTRANTE-TORNEO
046900     MOVE WKS-I-TOR-1 TO WKS-I-TOR-GANADOR
047000     PERFORM ESCOGE-UN-ENTRANTE-TORNEO
047100     IF WKS-ACT-FITNESS(WKS-I-TOR-1) >
047200        WKS-ACT-FITNESS(WKS-I-TOR-GANADOR)
047300        MOVE WKS-I-TOR-1 TO WKS-I-TOR-GANADOR
047400     END-IF
047500     PERFORM ESCOGE-UN-ENTRANTE-TORNEO
047600     IF WKS-ACT-FITNESS(WKS-I-TOR-1) >
047700        WKS-ACT-FITNESS(WKS-I-TOR-GANADOR)
047800        MOVE WKS-I-TOR-1 TO WKS-I-TOR-GANADOR
047900     END-IF
048000     MOVE WKS-ACT-GEN(WKS-I-TOR-GANADOR) TO WKS-NVA-GEN(WKS-I-NVA).
048100 SELECCIONA-UN-INDIVIDUO-E. EXIT.
048200*
048300*    DEVUELVE EN WKS-I-TOR-1 UN INDICE 1..WKS-POBLACION-COUNT.    *
048400 ESCOGE-UN-ENTRANTE-TORNEO SECTION.
048500     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
048600     DIVIDE WKS-SEMILLA BY WKS-POBLACION-COUNT
048700             GIVING WKS-SEMILLA-DIV
048800             REMAINDER WKS-I-TOR-1
048900     ADD 1 TO WKS-I-TOR-1.
049000 ESCOGE-UN-ENTRANTE-TORNEO-E. EXIT.
049100*
049200*    CRUCE UNIFORME SOBRE PARES CONSECUTIVOS DE LA POBLACION      *
049300*    NUEVA - EL ULTIMO INDIVIDUO IMPAR PASA SIN CRUZAR.           *
049400 CRUZA-POBLACION SECTION.
049500     PERFORM CRUZA-UN-PAR
049600        VARYING WKS-I-NVA FROM 1 BY 2
049700            UNTIL WKS-I-NVA >= WKS-POBLACION-COUNT.
049800 CRUZA-POBLACION-E. EXIT.
049900*
050000 CRUZA-UN-PAR SECTION.
050100     SET WKS-J-NVA TO WKS-I-NVA
050200     ADD 1 TO WKS-J-NVA
050300     PERFORM ESCOGE-UN-PORCENTAJE-AZAR
050400     IF WKS-PCT-AZAR < WKS-PCT-CRUCE
050500        PERFORM CRUZA-UN-GEN
050600           VARYING WKS-J-GEN FROM 1 BY 1
050700               UNTIL WKS-J-GEN > WKS-COURSE-COUNT
050800     END-IF.
050900 CRUZA-UN-PAR-E. EXIT.
051000*
051100 CRUZA-UN-GEN SECTION.
051200     PERFORM ESCOGE-UN-PORCENTAJE-AZAR
051300     IF WKS-PCT-AZAR < WKS-PCT-GEN-SWAP
051400        MOVE WKS-NVA-TEACHER(WKS-I-NVA,WKS-J-GEN)
051500                                   TO WKS-GEN-TEMP-TEACHER
051600        MOVE WKS-NVA-CLASSROOM(WKS-I-NVA,WKS-J-GEN)
051700                                   TO WKS-GEN-TEMP-CLASSROOM
051800        MOVE WKS-NVA-SLOT(WKS-I-NVA,WKS-J-GEN)
051900                                   TO WKS-GEN-TEMP-SLOT
052000        MOVE WKS-NVA-CLASE(WKS-I-NVA,WKS-J-GEN)
052100                                   TO WKS-GEN-TEMP-CLASE
052200        MOVE WKS-NVA-TEACHER(WKS-J-NVA,WKS-J-GEN)
052300                        TO WKS-NVA-TEACHER(WKS-I-NVA,WKS-J-GEN)
052400        MOVE WKS-NVA-CLASSROOM(WKS-J-NVA,WKS-J-GEN)
052500                        TO WKS-NVA-CLASSROOM(WKS-I-NVA,WKS-J-GEN)
052600        MOVE WKS-NVA-SLOT(WKS-J-NVA,WKS-J-GEN)
052700                        TO WKS-NVA-SLOT(WKS-I-NVA,WKS-J-GEN)
052800        MOVE WKS-NVA-CLASE(WKS-J-NVA,WKS-J-GEN)
052900                        TO WKS-NVA-CLASE(WKS-I-NVA,WKS-J-GEN)
053000        MOVE WKS-GEN-TEMP-TEACHER
053100                        TO WKS-NVA-TEACHER(WKS-J-NVA,WKS-J-GEN)
053200        MOVE WKS-GEN-TEMP-CLASSROOM
053300                        TO WKS-NVA-CLASSROOM(WKS-J-NVA,WKS-J-GEN)
053400        MOVE WKS-GEN-TEMP-SLOT
053500                        TO WKS-NVA-SLOT(WKS-J-NVA,WKS-J-GEN)
053600        MOVE WKS-GEN-TEMP-CLASE
053700                        TO WKS-NVA-CLASE(WKS-J-NVA,WKS-J-GEN)
053800     END-IF.
053900 CRUZA-UN-GEN-E. EXIT.
054000*
054100*    MUTACION - UN INDIVIDUO DE CADA DIEZ CAMBIA UN GEN, Y DE     *
054200*    ESE GEN SOLO UNO DE SUS CUATRO COMPONENTES.                  *
054300 MUTA-POBLACION SECTION.
054400     PERFORM MUTA-UN-INDIVIDUO
054500        VARYING WKS-I-NVA FROM 1 BY 1
054600            UNTIL WKS-I-NVA > WKS-POBLACION-COUNT.
054700 MUTA-POBLACION-E. EXIT.
054800*
054900 MUTA-UN-INDIVIDUO SECTION.
055000     PERFORM ESCOGE-UN-PORCENTAJE-AZAR
055100     IF WKS-PCT-AZAR < WKS-PCT-MUTACION
055200        COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
055300        DIVIDE WKS-SEMILLA BY WKS-COURSE-COUNT
055400                GIVING WKS-SEMILLA-DIV
055500                REMAINDER WKS-GEN-A-MUTAR
055600        ADD 1 TO WKS-GEN-A-MUTAR
055700        COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
055800        DIVIDE WKS-SEMILLA BY 4
055900                GIVING WKS-SEMILLA-DIV
056000                REMAINDER WKS-CAMPO-MUTAR
056100        PERFORM MUTA-UN-COMPONENTE
056200     END-IF.
056300 MUTA-UN-INDIVIDUO-E. EXIT.
056400*
056500 MUTA-UN-COMPONENTE SECTION.
056600     EVALUATE WKS-CAMPO-MUTAR
056700        WHEN 0
056800           PERFORM ESCOGE-UN-DOCENTE-AZAR
056900           MOVE WKS-TCH-ID(WKS-I-TOR-1)
057000               TO WKS-NVA-TEACHER(WKS-I-NVA,WKS-GEN-A-MUTAR)
057100        WHEN 1
057200           PERFORM ESCOGE-UNA-AULA-AZAR
057300           MOVE WKS-RM-ID(WKS-I-TOR-1)
057400               TO WKS-NVA-CLASSROOM(WKS-I-NVA,WKS-GEN-A-MUTAR)
057500        WHEN 2
057600           PERFORM ESCOGE-UN-SLOT-AZAR
057700           MOVE WKS-SLT-ID(WKS-I-TOR-1)
057800               TO WKS-NVA-SLOT(WKS-I-NVA,WKS-GEN-A-MUTAR)
057900        WHEN OTHER
058000           SET WKS-I-GEN TO WKS-GEN-A-MUTAR
058100           PERFORM ESCOGE-UNA-CLASE-AZAR
058200           MOVE WKS-GEN-TEMP-CLASE
058300               TO WKS-NVA-CLASE(WKS-I-NVA,WKS-GEN-A-MUTAR)
058400     END-EVALUATE.
058500 MUTA-UN-COMPONENTE-E. EXIT.
058600*
058700*    ELITISMO - LOS WKS-ELITE-COUNT MEJORES INDIVIDUOS DE LA      *
058800*    GENERACION ANTERIOR SOBRESCRIBEN LOS PRIMEROS RENGLONES DE   *
058900*    LA POBLACION NUEVA, PARA QUE NUNCA SE PIERDA LO MEJOR VISTO. *
059000 APLICA-ELITISMO SECTION.
059100     PERFORM INICIALIZA-ORDEN-ELITE
059200        VARYING WKS-I-IND FROM 1 BY 1
059300            UNTIL WKS-I-IND > WKS-POBLACION-COUNT
059400     PERFORM ORDENA-ELITE-DESCENDENTE
059500        VARYING WKS-I-IND FROM 2 BY 1
059600            UNTIL WKS-I-IND > WKS-POBLACION-COUNT
059700     PERFORM COPIA-UN-ELITE
059800        VARYING WKS-I-ELITE FROM 1 BY 1
059900            UNTIL WKS-I-ELITE > WKS-ELITE-COUNT.
060000 APLICA-ELITISMO-E. EXIT.
060100*
060200 INICIALIZA-ORDEN-ELITE SECTION.
060300     MOVE WKS-I-IND TO WKS-ORDEN-ELITE(WKS-I-IND).
060400 INICIALIZA-ORDEN-ELITE-E. EXIT.
060500*
060600*    INSERCION DESCENDENTE POR FITNESS, MISMO METODO USADO EN     *
060700*    HRGREEDY PARA ORDENAR POR PRIORIDAD, AQUI INVERTIDO.         *
060800 ORDENA-ELITE-DESCENDENTE SECTION.
060900     MOVE WKS-ORDEN-ELITE(WKS-I-IND) TO WKS-ORDEN-TEMP
061000     SET WKS-J-IND TO WKS-I-IND
061100     PERFORM INSERTA-UN-ELITE
061200        UNTIL WKS-J-IND = 1
061300           OR WKS-ACT-FITNESS(WKS-ORDEN-ELITE(WKS-J-IND - 1))
061400              NOT LESS THAN WKS-ACT-FITNESS(WKS-ORDEN-TEMP)
061500     MOVE WKS-ORDEN-TEMP TO WKS-ORDEN-ELITE(WKS-J-IND).
061600 ORDENA-ELITE-DESCENDENTE-E. EXIT.
061700*
061800 INSERTA-UN-ELITE SECTION.
061900     MOVE WKS-ORDEN-ELITE(WKS-J-IND - 1) TO WKS-ORDEN-ELITE(WKS-J-IND)
062000     SET WKS-J-IND DOWN BY 1.
062100 INSERTA-UN-ELITE-E. EXIT.
062200*
062300 COPIA-UN-ELITE SECTION.
062400     MOVE WKS-ACT-GEN(WKS-ORDEN-ELITE(WKS-I-ELITE))
062500                               TO WKS-NVA-GEN(WKS-I-ELITE).
062600 COPIA-UN-ELITE-E. EXIT.
062700*
062800*    ESTADISTICAS DE LA POBLACION - MEJOR, PEOR, MEDIA, VARIANZA  *
062900*    Y DESVIACION DEL FITNESS, MAS LA DIVERSIDAD DE GENES.        *
063000 CALCULA-ESTADISTICAS-POBLACION SECTION.
063100     MOVE WKS-ACT-FITNESS(1) TO WKS-MEJOR-FITNESS-GEN
063200     MOVE WKS-ACT-FITNESS(1) TO WKS-PEOR-FITNESS-GEN
063300     MOVE ZEROS TO WKS-SUMA-FITNESS
063400     PERFORM ACUMULA-FITNESS-DE-UN-INDIVIDUO
063500        VARYING WKS-I-IND FROM 1 BY 1
063600            UNTIL WKS-I-IND > WKS-POBLACION-COUNT
063700     DIVIDE WKS-SUMA-FITNESS BY WKS-POBLACION-COUNT
063800             GIVING WKS-MEDIA-FITNESS-GEN ROUNDED
063900     MOVE ZEROS TO WKS-SUMA-DESV-CUAD
064000     PERFORM ACUMULA-DESVIACION-DE-UN-INDIVIDUO
064100        VARYING WKS-I-IND FROM 1 BY 1
064200            UNTIL WKS-I-IND > WKS-POBLACION-COUNT
064300     DIVIDE WKS-SUMA-DESV-CUAD BY WKS-POBLACION-COUNT
064400             GIVING WKS-VARIANZA-FITNESS ROUNDED
064500     COMPUTE WKS-DESVIACION-FITNESS ROUNDED =
064600             WKS-VARIANZA-FITNESS ** 0.5
064700     PERFORM CALCULA-DIVERSIDAD-POBLACION.
064800 CALCULA-ESTADISTICAS-POBLACION-E. EXIT.
064900*
065000 ACUMULA-FITNESS-DE-UN-INDIVIDUO SECTION.
065100     ADD WKS-ACT-FITNESS(WKS-I-IND) TO WKS-SUMA-FITNESS
065200     IF WKS-ACT-FITNESS(WKS-I-IND) > WKS-MEJOR-FITNESS-GEN
065300        MOVE WKS-ACT-FITNESS(WKS-I-IND) TO WKS-MEJOR-FITNESS-GEN
065400     END-IF
065500     IF WKS-ACT-FITNESS(WKS-I-IND) < WKS-PEOR-FITNESS-GEN
065600        MOVE WKS-ACT-FITNESS(WKS-I-IND) TO WKS-PEOR-FITNESS-GEN
065700     END-IF.
065800 ACUMULA-FITNESS-DE-UN-INDIVIDUO-E. EXIT.
065900*
066000 ACUMULA-DESVIACION-DE-UN-INDIVIDUO SECTION.
066100     COMPUTE WKS-SUMA-DESV-CUAD ROUNDED = WKS-SUMA-DESV-CUAD +
066200             (WKS-ACT-FITNESS(WKS-I-IND) - WKS-MEDIA-FITNESS-GEN)
066300             ** 2.
066400 ACUMULA-DESVIACION-DE-UN-INDIVIDUO-E. EXIT.
066500*
066600*    DIVERSIDAD = GENES DISTINTOS / TOTAL DE GENES, CONTADO       *
066700*    COLUMNA POR COLUMNA (UNA COLUMNA POR CURSO) SOBRE LA         *
066800*    FIRMA DOCENTE+AULA+SLOT+GRUPO DE CADA INDIVIDUO.             *
066900 CALCULA-DIVERSIDAD-POBLACION SECTION.
067000     MOVE ZEROS TO WKS-DIVERSIDAD-CONT
067100     PERFORM CALCULA-DIVERSIDAD-UNA-COLUMNA
067200        VARYING WKS-I-GEN FROM 1 BY 1
067300            UNTIL WKS-I-GEN > WKS-COURSE-COUNT
067400     DIVIDE WKS-DIVERSIDAD-CONT
067500           BY WKS-POBLACION-COUNT
067600             GIVING WKS-DIVERSIDAD-POBLAC ROUNDED
067700     DIVIDE WKS-DIVERSIDAD-POBLAC
067800           BY WKS-COURSE-COUNT
067900             GIVING WKS-DIVERSIDAD-POBLAC ROUNDED.
068000 CALCULA-DIVERSIDAD-POBLACION-E. EXIT.
068100*
068200 CALCULA-DIVERSIDAD-UNA-COLUMNA SECTION.
068300     MOVE ZEROS TO WKS-DIVERSIDAD-CONT
068400     PERFORM VERIFICA-FIRMA-UN-INDIVIDUO
068500        VARYING WKS-I-IND FROM 1 BY 1
068600            UNTIL WKS-I-IND > WKS-POBLACION-COUNT.
068700 CALCULA-DIVERSIDAD-UNA-COLUMNA-E. EXIT.
068800*
068900 VERIFICA-FIRMA-UN-INDIVIDUO SECTION.
069000     STRING WKS-ACT-TEACHER(WKS-I-IND,WKS-I-GEN)
069100            WKS-ACT-CLASSROOM(WKS-I-IND,WKS-I-GEN)
069200            WKS-ACT-SLOT(WKS-I-IND,WKS-I-GEN)
069300            WKS-ACT-CLASE(WKS-I-IND,WKS-I-GEN)
069400            DELIMITED BY SIZE INTO WKS-FIRMA(WKS-I-IND)
069500     MOVE "N" TO WKS-INDICADOR-ENCONTRO
069600     SET WKS-J-IND TO 1
069700     PERFORM BUSCA-FIRMA-REPETIDA
069800        VARYING WKS-J-IND FROM 1 BY 1
069900            UNTIL WKS-J-IND >= WKS-I-IND
070000               OR WKS-INDICADOR-ENCONTRO = "Y"
070100     IF WKS-INDICADOR-ENCONTRO = "N"
070200        ADD 1 TO WKS-DIVERSIDAD-CONT
070300     END-IF.
070400 VERIFICA-FIRMA-UN-INDIVIDUO-E. EXIT.
070500*
070600 BUSCA-FIRMA-REPETIDA SECTION.
070700     IF WKS-FIRMA(WKS-J-IND) = WKS-FIRMA(WKS-I-IND)
070800        MOVE "Y" TO WKS-INDICADOR-ENCONTRO
070900     END-IF.
071000 BUSCA-FIRMA-REPETIDA-E. EXIT.
071100*
071200*    VERIFICA SI EL MEJOR FITNESS DE LA GENERACION MEJORA EL      *
071300*    HISTORICO, Y SI LA CORRIDA YA CONVERGIO.                     *
071400 VERIFICA-MEJORA-Y-CONVERGENCIA SECTION.
071500     IF WKS-MEJOR-FITNESS-GEN > WKS-MEJOR-FITNESS-HIST
071600        MOVE WKS-MEJOR-FITNESS-GEN TO WKS-MEJOR-FITNESS-HIST
071700        MOVE ZEROS TO WKS-GEN-SIN-MEJORA
071800     ELSE
071900        ADD 1 TO WKS-GEN-SIN-MEJORA
072000     END-IF
072100     IF WKS-MEJOR-FITNESS-GEN NOT LESS THAN 1.0000
072200        MOVE "Y" TO WKS-INDICADOR-CONVERGIO
072300     END-IF
072400     IF WKS-DESVIACION-FITNESS < WKS-UMBRAL-CONVERGE
072500        MOVE "Y" TO WKS-INDICADOR-CONVERGIO
072600     END-IF.
072700 VERIFICA-MEJORA-Y-CONVERGENCIA-E. EXIT.
072800*
072900*    UBICA EN WKS-I-MEJOR-IND EL INDIVIDUO DE MAYOR FITNESS DE    *
073000*    LA ULTIMA POBLACION EVALUADA.                                *
073100 ESCOGE-MEJOR-INDIVIDUO SECTION.
073200     MOVE 1 TO WKS-I-MEJOR-IND
073300     PERFORM VERIFICA-UN-CANDIDATO-MEJOR
073400        VARYING WKS-I-IND FROM 2 BY 1
073500            UNTIL WKS-I-IND > WKS-POBLACION-COUNT.
073600 ESCOGE-MEJOR-INDIVIDUO-E. EXIT.
073700*
073800 VERIFICA-UN-CANDIDATO-MEJOR SECTION.
073900     IF WKS-ACT-FITNESS(WKS-I-IND) >
074000        WKS-ACT-FITNESS(WKS-I-MEJOR-IND)
074100        MOVE WKS-I-IND TO WKS-I-MEJOR-IND
074200     END-IF.
074300 VERIFICA-UN-CANDIDATO-MEJOR-E. EXIT.
074400*
074500*    ESCRIBE EL ENCABEZADO Y LOS DETALLES DE LA MEJOR SOLUCION    *
074600*    HALLADA, UNIENDO LOS NOMBRES DESDE LAS TABLAS EN MEMORIA.    *
074700 ESCRIBE-RESULTADOS SECTION.
074800     MOVE SPACES TO REG-RESULT
074900     STRING "RES" WKS-PROGRAMA DELIMITED BY SIZE INTO RESULT-ID
075000     MOVE "GENETIC"               TO ALGORITHM-NAME
075100     MOVE WKS-ACT-FITNESS(WKS-I-MEJOR-IND) TO FITNESS-SCORE
075200     MOVE WKS-GENERACION-ACTUAL            TO EXECUTION-TIME-MS
075300     IF WKS-ACT-VIOLACIONES(WKS-I-MEJOR-IND) = ZEROS
075400        MOVE "Y" TO FEASIBLE-FLAG
075500     ELSE
075600        MOVE "N" TO FEASIBLE-FLAG
075700     END-IF
075800     MOVE WKS-COURSE-COUNT      TO ASSIGNMENT-COUNT
075900     MOVE WKS-ACT-VIOLACIONES(WKS-I-MEJOR-IND) TO VIOLATION-COUNT
076000     WRITE REG-RESULT
076100     PERFORM ESCRIBE-UN-DETALLE
076200        VARYING WKS-I-GEN FROM 1 BY 1
076300            UNTIL WKS-I-GEN > WKS-COURSE-COUNT.
076400 ESCRIBE-RESULTADOS-E. EXIT.
076500*
076600 ESCRIBE-UN-DETALLE SECTION.
076700     MOVE SPACES TO REG-RESULT-DET
076750     MOVE ZEROS  TO DET-STUDENT-COUNT
076800     MOVE WKS-ACT-COURSE(WKS-I-MEJOR-IND,WKS-I-GEN) TO DET-COURSE-ID
076900     MOVE WKS-ACT-TEACHER(WKS-I-MEJOR-IND,WKS-I-GEN) TO DET-TEACHER-ID
077000     MOVE WKS-ACT-CLASSROOM(WKS-I-MEJOR-IND,WKS-I-GEN)
077100                                              TO DET-CLASSROOM-ID
077200     MOVE WKS-ACT-SLOT(WKS-I-MEJOR-IND,WKS-I-GEN) TO DET-SLOT-ID
077300     PERFORM ASOCIA-NOMBRE-CURSO
077400     PERFORM ASOCIA-NOMBRE-DOCENTE
077500     PERFORM ASOCIA-NOMBRE-AULA
077600     PERFORM ASOCIA-DATOS-SLOT
077700     WRITE REG-RESULT-DET.
077800 ESCRIBE-UN-DETALLE-E. EXIT.
077900*
078000 ASOCIA-NOMBRE-CURSO SECTION.
078100     MOVE WKS-CRS-ID(WKS-I-GEN) TO DET-COURSE-NAME.
078200 ASOCIA-NOMBRE-CURSO-E. EXIT.
078300*
078400*    BUSQUEDA LINEAL DEL NOMBRE DEL DOCENTE ASIGNADO AL DETALLE.  *
078500 ASOCIA-NOMBRE-DOCENTE SECTION.
078600     SET WKS-I-TCH TO 1
078700     PERFORM BUSCA-NOMBRE-UN-DOCENTE
078800        VARYING WKS-I-TCH FROM 1 BY 1
078900            UNTIL WKS-I-TCH > WKS-TEACHER-COUNT.
079000 ASOCIA-NOMBRE-DOCENTE-E. EXIT.
079100*
079200 BUSCA-NOMBRE-UN-DOCENTE SECTION.
079300     IF WKS-TCH-ID(WKS-I-TCH) = DET-TEACHER-ID
079400        MOVE WKS-TCH-NAME(WKS-I-TCH) TO DET-TEACHER-NAME
079500     END-IF.
079600 BUSCA-NOMBRE-UN-DOCENTE-E. EXIT.
079700*
079800*    BUSQUEDA LINEAL DEL NOMBRE DEL AULA ASIGNADA AL DETALLE.     *
079900 ASOCIA-NOMBRE-AULA SECTION.
080000     PERFORM BUSCA-NOMBRE-UNA-AULA
080100        VARYING WKS-I-RM FROM 1 BY 1
080200            UNTIL WKS-I-RM > WKS-CLASSROOM-COUNT.
080300 ASOCIA-NOMBRE-AULA-E. EXIT.
080400*
080500 BUSCA-NOMBRE-UNA-AULA SECTION.
080600     IF WKS-RM-ID(WKS-I-RM) = DET-CLASSROOM-ID
080700        MOVE WKS-RM-NAME(WKS-I-RM) TO DET-CLASSROOM-NAME
080800     END-IF.
080900 BUSCA-NOMBRE-UNA-AULA-E. EXIT.
081000*
081100*    BUSQUEDA LINEAL DEL DIA/PERIODO/RANGO DEL SLOT ASIGNADO.     *
081200 ASOCIA-DATOS-SLOT SECTION.
081300     PERFORM BUSCA-DATOS-UN-SLOT
081400        VARYING WKS-I-SLT FROM 1 BY 1
081500            UNTIL WKS-I-SLT > WKS-TIMESLOT-COUNT.
081600 ASOCIA-DATOS-SLOT-E. EXIT.
081700*
081800 BUSCA-DATOS-UN-SLOT SECTION.
081900     IF WKS-SLT-ID(WKS-I-SLT) = DET-SLOT-ID
082000        MOVE WKS-SLT-DAY(WKS-I-SLT)   TO DET-DAY-OF-WEEK
082100        MOVE WKS-SLT-PERIOD(WKS-I-SLT) TO DET-PERIOD
082200        MOVE WKS-SLT-RANGE(WKS-I-SLT)  TO DET-TIME-RANGE
082300     END-IF.
082400 BUSCA-DATOS-UN-SLOT-E. EXIT.
082500*
082600 ESTADISTICAS SECTION.
082700     DISPLAY
082800     "**********************************************************"
082900     DISPLAY
083000     "*          E S T A D I S T I C A S   G E N E T I C O      *"
083100     DISPLAY
083200     "**********************************************************"
083300     MOVE ZEROS TO WKS-MASK
083400     MOVE WKS-GENERACION-ACTUAL TO WKS-MASK
083500     DISPLAY "GENERACIONES EJECUTADAS                    :" WKS-MASK
083600     DISPLAY "FITNESS DE LA MEJOR SOLUCION                :"
083700             WKS-ACT-FITNESS(WKS-I-MEJOR-IND)
083800     MOVE ZEROS TO WKS-MASK
083900     MOVE WKS-ACT-VIOLACIONES(WKS-I-MEJOR-IND) TO WKS-MASK
084000     DISPLAY "VIOLACIONES DE LA MEJOR SOLUCION            :" WKS-MASK
084100     DISPLAY "DIVERSIDAD FINAL DE LA POBLACION             :"
084200             WKS-DIVERSIDAD-POBLAC
084300     DISPLAY "DESVIACION ESTANDAR FINAL DEL FITNESS        :"
084400             WKS-DESVIACION-FITNESS
084500     DISPLAY
084600     "**********************************************************".
084700 ESTADISTICAS-E. EXIT.
084800*
084900 CERRAR-ARCHIVOS SECTION.
085000     CLOSE COURSES TEACHERS CLASSROOMS TIMESLOTS SCHEDULE-RESULTS.
085100 CERRAR-ARCHIVOS-E. EXIT.
