000100******************************************************************
000200* FECHA       : 20/03/1991                                       *
000300* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000400* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000500* PROGRAMA    : HRGREEDY                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSTRUYE UNA SOLUCION DE HORARIO POR EL METODO  *
000800*             : CONSTRUCTIVO VORAZ (GREEDY), CON LAS CUATRO      *
000900*             : ESTRATEGIAS DE PRIORIDAD DEL SEMILLERO Y LA      *
001000*             : ESTRATEGIA HIBRIDA QUE LAS CORRE A LAS CUATRO.   *
001100* ARCHIVOS    : COURSES=C, TEACHERS=C, CLASSROOMS=C, TIMESLOTS=C,*
001200*             : SCHEDULE-RESULTS=A                              *
001300* ACCION (ES) : C=CONSULTAR, A=AGREGAR                          *
001400* INSTALADO   : 20/03/1991                                       *
001500* BPM/RATIONAL: 40101                                            *
001600* NOMBRE      : PROGRAMACION VORAZ DE HORARIOS                  *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                            *
002000*----------------------------------------------------------------*
002100* 20/03/1991 HDSR TKT-40101 CREACION DEL PROGRAMA (SOLO          *
002200*                 LARGEST-DEGREE-FIRST).                         *
002300* 14/06/1993 HDSR TKT-40130 SE AGREGAN LAS ESTRATEGIAS MRV,      *
002400*                 MOST-CONSTRAINED-FIRST Y RANDOM.               *
002500* 02/11/1994 HDSR TKT-40145 SE AGREGA LA ESTRATEGIA HIBRIDA      *
002600*                 (CORRE LAS CUATRO Y CONSERVA LA DE MAYOR       *
002700*                 FITNESS, LLAMANDO A HRFITNES).                 *
002800* 19/08/1998 HDSR TKT-Y2K03 REVISION Y2K - SIN CAMPOS DE FECHA   *
002900*                 DE CALENDARIO, SIN IMPACTO.                    *
003000*----------------------------------------------------------------*
003100 ID DIVISION.
003200 PROGRAM-ID.                    HRGREEDY.
003300 AUTHOR.                        HUGO DAVID SOLORZANO.
003400 INSTALLATION.                  SEMILLERO UNIVERSIDAD.
003500 DATE-WRITTEN.                  20/03/1991.
003600 DATE-COMPILED.                 20/03/1991.
003700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01                        IS TOP-OF-FORM
004200     CLASS W-INDICADOR-SN       IS "Y" "N"
004300     UPSI-0                     ON STATUS IS SW-REPROCESO.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT COURSES    ASSIGN   TO COURSES
004700            ORGANIZATION        IS LINE SEQUENTIAL
004800            FILE STATUS         IS FS-COURSES.
004900     SELECT TEACHERS   ASSIGN   TO TEACHERS
005000            ORGANIZATION        IS LINE SEQUENTIAL
005100            FILE STATUS         IS FS-TEACHERS.
005200     SELECT CLASSROOMS ASSIGN   TO CLASSROOMS
005300            ORGANIZATION        IS LINE SEQUENTIAL
005400            FILE STATUS         IS FS-CLASSROOMS.
005500     SELECT TIMESLOTS  ASSIGN   TO TIMESLOTS
005600            ORGANIZATION        IS LINE SEQUENTIAL
005700            FILE STATUS         IS FS-TIMESLOTS.
005800     SELECT SCHEDULE-RESULTS ASSIGN TO SCHEDULE-RESULTS
005900            ORGANIZATION        IS LINE SEQUENTIAL
006000            FILE STATUS         IS FS-RESULTS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  COURSES.
006400     COPY CRSMAST.
006500 FD  TEACHERS.
006600     COPY TCHMAST.
006700 FD  CLASSROOMS.
006800     COPY RMMAST.
006900 FD  TIMESLOTS.
007000     COPY SLOTMST.
007100 FD  SCHEDULE-RESULTS.
007200     COPY RESMAST.
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*               C A M P O S    D E    T R A B A J O              *
007600******************************************************************
007700 01  WKS-CAMPOS-DE-TRABAJO.
007800     05  WKS-PROGRAMA            PIC X(08) VALUE "HRGREEDY".
007900     05  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
008000         88  WKS-END-TEACHERS            VALUE 1.
008100         88  WKS-END-COURSES             VALUE 2.
008200         88  WKS-END-CLASSROOMS          VALUE 3.
008300         88  WKS-END-TIMESLOTS           VALUE 4.
008400     05  WKS-ESTRATEGIA          PIC 9(01) VALUE 1.
008500         88  WKS-EST-LARGEST-DEGREE      VALUE 1.
008600         88  WKS-EST-MRV                 VALUE 2.
008700         88  WKS-EST-MOST-CONSTRAINED    VALUE 3.
008800         88  WKS-EST-RANDOM              VALUE 4.
008900         88  WKS-EST-HYBRID              VALUE 5.
009000     05  WKS-SYSIN-ESTRATEGIA    PIC X(01) VALUE SPACES.
009100     05  WKS-MASK                PIC Z,ZZZ,ZZ9.
009200     05  WKS-MASK-ALT   REDEFINES WKS-MASK        PIC X(08).
009300     05  WKS-MASK-TASA           PIC ZZ9.9.
009400     05  WKS-SEMILLA             PIC 9(09) COMP VALUE 19910320.
009500     05  WKS-SEMILLA-DIV         PIC 9(09) COMP VALUE ZEROS.
009600     05  FILLER                  PIC X(06).
009700******************************************************************
009800*          PESOS POR DEFECTO DEL GRADO DE RESTRICCION            *
009900******************************************************************
010000 01  WKS-PESOS-DEGREE.
010100     05  WKS-PESO-TEACHER        PIC 9(01)V9(04) VALUE 2.0000.
010200     05  WKS-PESO-CLASSROOM      PIC 9(01)V9(04) VALUE 1.5000.
010300     05  WKS-PESO-TIME           PIC 9(01)V9(04) VALUE 1.0000.
010400     05  WKS-PESO-STUDENT        PIC 9(01)V9(04) VALUE 1.2000.
010500 01  WKS-PESOS-DEGREE-R REDEFINES WKS-PESOS-DEGREE.
010600     05  WKS-PESOS-TABLA         PIC 9(01)V9(04) OCCURS 4 TIMES.
010700******************************************************************
010800*       ACUMULADORES DE RESTRICCION SIN PESAR, UN CURSO A LA VEZ  *
010900*       (SE PESAN AL FINAL EN CALCULA-DEGREE-UN-CURSO).           *
011000******************************************************************
011100 01  WKS-CONSTRAINT-UN-CURSO.
011200     05  WKS-CRS-CONSTR-TEACHER  PIC S9(01)V9(04) VALUE ZEROS.
011300     05  WKS-CRS-CONSTR-CLASSROOM PIC S9(01)V9(04) VALUE ZEROS.
011400     05  WKS-CRS-CONSTR-TIME     PIC S9(01)V9(04) VALUE ZEROS.
011500     05  WKS-CRS-CONSTR-STUDENT  PIC S9(01)V9(04) VALUE ZEROS.
011600     05  FILLER                  PIC X(06).
011700******************************************************************
011800*       TABLA DE CURSOS CARGADOS (LLAVE COURSE-ID)               *
011900******************************************************************
012000 01  WKS-TABLA-COURSES.
012100     05  FILLER                  PIC X(01).
012200     05  WKS-CRS                OCCURS 0 TO 500 TIMES
012300                                 DEPENDING ON WKS-COURSE-COUNT
012400                                 INDEXED BY WKS-I-CRS WKS-J-CRS.
012500         10  WKS-CRS-ID          PIC X(06).
012600         10  WKS-CRS-NAME        PIC X(30).
012700         10  WKS-CRS-CREDITS     PIC 9(02) COMP.
012800         10  WKS-CRS-HOURS       PIC 9(02) COMP.
012900         10  WKS-CRS-TEACHER     PIC X(06).
013000         10  WKS-CRS-STUDENTS    PIC 9(04) COMP.
013100         10  WKS-CRS-TYPE        PIC X(10).
013200         10  WKS-CRS-REQUIRED    PIC X(01).
013300         10  WKS-CRS-DIFFICULTY  PIC 9(01) COMP.
013400         10  WKS-CRS-CLASE-1     PIC X(06).
013500         10  WKS-CRS-CLASE-2     PIC X(06).
013600         10  WKS-CRS-PREREQ      PIC 9(02) COMP.
013700         10  WKS-CRS-DEGREE      PIC S9(03)V9(04).
013800         10  WKS-CRS-PRIORIDAD   PIC S9(05)V9(04).
013900         10  WKS-CRS-SCHEDULED   PIC 9(02) COMP VALUE ZEROS.
014000******************************************************************
014100*       ORDEN DE PROGRAMACION (INDICES A WKS-TABLA-COURSES)      *
014200******************************************************************
014300 01  WKS-TABLA-ORDEN.
014400     05  FILLER                  PIC X(01).
014500     05  WKS-ORDEN-POS           OCCURS 500 TIMES
014600                                 PIC 9(03) COMP.
014700******************************************************************
014800*       TABLA DE CATEDRATICOS (LLAVE TEACHER-ID)                 *
014900******************************************************************
015000 01  WKS-TABLA-TEACHERS.
015100     05  FILLER                  PIC X(01).
015200     05  WKS-TCH                 OCCURS 0 TO 200 TIMES
015300                                 DEPENDING ON WKS-TEACHER-COUNT
015400                                 ASCENDING KEY WKS-TCH-ID
015500                                 INDEXED BY WKS-I-TCH.
015600         10  WKS-TCH-ID          PIC X(06).
015700         10  WKS-TCH-NAME        PIC X(30).
015800         10  WKS-TCH-MAXHRS      PIC 9(02) COMP.
015900         10  WKS-TCH-UNAVAIL-N   PIC 9(02) COMP.
016000         10  WKS-TCH-UNAVAIL     PIC X(06) OCCURS 5 TIMES.
016100******************************************************************
016200*       TABLA DE AULAS (LLAVE CLASSROOM-ID)                      *
016300******************************************************************
016400 01  WKS-TABLA-CLASSROOMS.
016500     05  FILLER                  PIC X(01).
016600     05  WKS-RM                  OCCURS 0 TO 100 TIMES
016700                                 DEPENDING ON WKS-CLASSROOM-COUNT
016800                                 INDEXED BY WKS-I-RM.
016900         10  WKS-RM-ID           PIC X(06).
017000         10  WKS-RM-NAME         PIC X(30).
017100         10  WKS-RM-CAPACITY     PIC 9(04) COMP.
017200         10  WKS-RM-AVAILABLE    PIC X(01).
017300******************************************************************
017400*       TABLA DE HORARIOS (LLAVE SLOT-ID)                        *
017500******************************************************************
017600 01  WKS-TABLA-TIMESLOTS.
017700     05  FILLER                  PIC X(01).
017800     05  WKS-SLT                 OCCURS 0 TO 50 TIMES
017900                                 DEPENDING ON WKS-TIMESLOT-COUNT
018000                                 INDEXED BY WKS-I-SLT.
018100         10  WKS-SLT-ID          PIC X(06).
018200         10  WKS-SLT-DAY         PIC X(10).
018300         10  WKS-SLT-DAYNUM      PIC 9(01) COMP.
018400         10  WKS-SLT-PERIOD      PIC 9(01) COMP.
018500         10  WKS-SLT-RANGE       PIC X(11).
018600         10  WKS-SLT-AVAILABLE   PIC X(01).
018700******************************************************************
018800*       TABLA DE ASIGNACIONES DE LA SOLUCION EN CURSO            *
018900******************************************************************
019000 01  WKS-TABLA-ASIGNACIONES.
019100     05  WKS-ASG                 OCCURS 0 TO 2000 TIMES
019200                                 DEPENDING ON WKS-ASG-COUNT
019300                                 INDEXED BY WKS-I-ASG.
019400         10  WKS-ASG-COURSE      PIC X(06).
019500         10  WKS-ASG-TEACHER     PIC X(06).
019600         10  WKS-ASG-CLASSROOM   PIC X(06).
019700         10  WKS-ASG-SLOT        PIC X(06).
019800         10  WKS-ASG-CLASE       PIC X(06).
019900 01  WKS-ASG-COUNT               PIC 9(04) COMP VALUE ZEROS.
020000*                                                                *
020100*    COPIA DE LA MEJOR SOLUCION VISTA HASTA EL MOMENTO (PARA LA  *
020200*    ESTRATEGIA HIBRIDA, QUE CORRE LAS CUATRO Y SE QUEDA CON LA  *
020300*    DE MAYOR FITNESS).                                          *
020400 01  WKS-MEJOR-ASIGNACIONES.
020500     05  WKS-MEJ                 OCCURS 0 TO 2000 TIMES
020600                                 DEPENDING ON WKS-MEJ-COUNT
020700                                 INDEXED BY WKS-I-MEJ.
020800         10  WKS-MEJ-COURSE      PIC X(06).
020900         10  WKS-MEJ-TEACHER     PIC X(06).
021000         10  WKS-MEJ-CLASSROOM   PIC X(06).
021100         10  WKS-MEJ-SLOT        PIC X(06).
021200         10  WKS-MEJ-CLASE       PIC X(06).
021300 01  WKS-MEJ-COUNT               PIC 9(04) COMP VALUE ZEROS.
021400******************************************************************
021500*       CONTADORES DE CONTROL Y RESULTADO DE FITNESS             *
021600******************************************************************
021700 01  WKS-CONTROL-TOTALES.
021800     05  WKS-TOTAL-CURSOS        PIC 9(05) COMP VALUE ZEROS.
021900     05  WKS-TOTAL-HORAS-META    PIC 9(06) COMP VALUE ZEROS.
022000     05  WKS-TOTAL-HORAS-PROG    PIC 9(06) COMP VALUE ZEROS.
022100     05  WKS-TOTAL-HORAS-NOPROG  PIC 9(06) COMP VALUE ZEROS.
022200     05  WKS-TASA-EXITO          PIC 9(03)V9(01).
022300     05  WKS-FITNESS-SCORE       PIC 9(01)V9(04).
022400     05  WKS-VIOLATION-COUNT     PIC 9(04) COMP.
022500     05  WKS-MEJOR-FITNESS       PIC 9(01)V9(04) VALUE ZEROS.
022600     05  WKS-MEJOR-VIOLACIONES   PIC 9(04) COMP VALUE ZEROS.
022700     05  FILLER                  PIC X(20).
022800******************************************************************
022900*       SUBINDICES, BANDERAS Y CAMPOS AUXILIARES DE TRABAJO      *
023000******************************************************************
023100 01  WKS-INDICADORES.
023200     05  WKS-I-ORD               PIC 9(03) COMP VALUE ZEROS.
023300     05  WKS-J-ORD               PIC 9(03) COMP VALUE ZEROS.
023400     05  WKS-ORDEN-TEMP          PIC 9(03) COMP VALUE ZEROS.
023500     05  WKS-HORA-ACTUAL         PIC 9(02) COMP VALUE ZEROS.
023600     05  WKS-AZAR-PCT            PIC 9(02) COMP VALUE ZEROS.
023700     05  WKS-MEJOR-DIFERENCIA    PIC S9(04) COMP VALUE ZEROS.
023800     05  WKS-DIFERENCIA-CUPO     PIC S9(04) COMP VALUE ZEROS.
023900     05  WKS-INDICADOR-HAY-AULA  PIC X(01) VALUE "N".
024000     05  WKS-INDICADOR-SLOT-LIBRE PIC X(01) VALUE "N".
024100     05  WKS-INDICADOR-AULA-LIBRE PIC X(01) VALUE "N".
024200     05  WKS-INDICADOR-GRUPO-LIBRE PIC X(01) VALUE "N".
024300     05  WKS-INDICADOR-ROOM-OK   PIC X(01) VALUE "N".
024400     05  WKS-HORA-SIN-CUPO       PIC X(01) VALUE "N".
024500     05  WKS-SLOT-ENCONTRADO     PIC X(01) VALUE "N".
024600     05  WKS-SLOT-USABLE         PIC X(01) VALUE "N".
024700     05  WKS-SLOT-ELEGIDO        PIC X(06) VALUE SPACES.
024800     05  WKS-AULA-ELEGIDA        PIC X(06) VALUE SPACES.
024900 01  WKS-INDICADORES-ALT REDEFINES WKS-INDICADORES.
025000     05  WKS-INDICADORES-GRUPO-1 PIC X(25).
025100     05  FILLER                  PIC X(12).
025200******************************************************************
025300 01  FS-COURSES                  PIC 9(02) VALUE ZEROS.
025400 01  FS-TEACHERS                 PIC 9(02) VALUE ZEROS.
025500 01  FS-CLASSROOMS               PIC 9(02) VALUE ZEROS.
025600 01  FS-TIMESLOTS                PIC 9(02) VALUE ZEROS.
025700 01  FS-RESULTS                  PIC 9(02) VALUE ZEROS.
025800******************************************************************
025900 PROCEDURE DIVISION.
026000 000-MAIN SECTION.
026100     ACCEPT WKS-SYSIN-ESTRATEGIA FROM SYSIN
026200     EVALUATE WKS-SYSIN-ESTRATEGIA
026300        WHEN "2"  MOVE 2 TO WKS-ESTRATEGIA
026400        WHEN "3"  MOVE 3 TO WKS-ESTRATEGIA
026500        WHEN "4"  MOVE 4 TO WKS-ESTRATEGIA
026600        WHEN "5"  MOVE 5 TO WKS-ESTRATEGIA
026700        WHEN OTHER MOVE 1 TO WKS-ESTRATEGIA
026800     END-EVALUATE
026900     PERFORM ABRIR-ARCHIVOS
027000     PERFORM CARGA-TEACHERS   UNTIL WKS-END-TEACHERS
027100     PERFORM CARGA-COURSES    UNTIL WKS-END-COURSES
027200     PERFORM CARGA-CLASSROOMS UNTIL WKS-END-CLASSROOMS
027300     PERFORM CARGA-TIMESLOTS  UNTIL WKS-END-TIMESLOTS
027400     MOVE WKS-COURSE-COUNT    TO WKS-TOTAL-CURSOS
027500     PERFORM CALCULA-DEGREE-UN-CURSO
027600         VARYING WKS-I-CRS FROM 1 BY 1
027700         UNTIL WKS-I-CRS > WKS-COURSE-COUNT
027800     IF WKS-EST-HYBRID
027900        PERFORM EJECUTA-HIBRIDA
028000     ELSE
028100        PERFORM EJECUTA-UNA-ESTRATEGIA
028200     END-IF
028300     PERFORM ESCRIBE-RESULTADOS
028400     PERFORM ESTADISTICAS
028500     PERFORM CERRAR-ARCHIVOS
028600     STOP RUN.
028700 000-MAIN-E. EXIT.
028800*
028900 ABRIR-ARCHIVOS SECTION.
029000     OPEN INPUT  COURSES TEACHERS CLASSROOMS TIMESLOTS
029100     OPEN OUTPUT SCHEDULE-RESULTS
029200     IF FS-COURSES NOT = 0 OR FS-TEACHERS NOT = 0 OR
029300        FS-CLASSROOMS NOT = 0 OR FS-TIMESLOTS NOT = 0 OR
029400        FS-RESULTS NOT = 0
029500        DISPLAY "*** ERROR AL ABRIR ARCHIVOS DE HRGREEDY ***"
029600        DISPLAY "FS COURSES/TEACHERS/CLASSROOMS/TIMESLOTS/RES: "
029700                FS-COURSES FS-TEACHERS FS-CLASSROOMS
029800                FS-TIMESLOTS FS-RESULTS
029900        MOVE  91  TO RETURN-CODE
030000        PERFORM CERRAR-ARCHIVOS
030100        STOP RUN
030200     END-IF.
030300 ABRIR-ARCHIVOS-E. EXIT.
030400*
030500 CARGA-TEACHERS SECTION.
030600     READ TEACHERS END-READ
030700     EVALUATE FS-TEACHERS
030800        WHEN 0
030900             ADD 1 TO WKS-TEACHER-COUNT
031000             MOVE TEACHER-ID           TO WKS-TCH-ID(WKS-TEACHER-COUNT)
031100             MOVE TEACHER-NAME         TO WKS-TCH-NAME(WKS-TEACHER-COUNT)
031200             MOVE MAX-HOURS-PER-WEEK   TO
031300                  WKS-TCH-MAXHRS(WKS-TEACHER-COUNT)
031400             MOVE UNAVAIL-SLOT-COUNT   TO
031500                  WKS-TCH-UNAVAIL-N(WKS-TEACHER-COUNT)
031600             MOVE UNAVAIL-SLOT-IDS(1)  TO
031700                  WKS-TCH-UNAVAIL(WKS-TEACHER-COUNT 1)
031800             MOVE UNAVAIL-SLOT-IDS(2)  TO
031900                  WKS-TCH-UNAVAIL(WKS-TEACHER-COUNT 2)
032000             MOVE UNAVAIL-SLOT-IDS(3)  TO
032100                  WKS-TCH-UNAVAIL(WKS-TEACHER-COUNT 3)
032200             MOVE UNAVAIL-SLOT-IDS(4)  TO
032300                  WKS-TCH-UNAVAIL(WKS-TEACHER-COUNT 4)
032400             MOVE UNAVAIL-SLOT-IDS(5)  TO
032500                  WKS-TCH-UNAVAIL(WKS-TEACHER-COUNT 5)
032600        WHEN 10
032700             MOVE 1 TO WKS-FIN-ARCHIVOS
032800        WHEN OTHER
032900             DISPLAY "ERROR AL LEER TEACHERS, FS: " FS-TEACHERS
033000             MOVE  91 TO RETURN-CODE
033100             PERFORM CERRAR-ARCHIVOS
033200             STOP RUN
033300     END-EVALUATE.
033400 CARGA-TEACHERS-E. EXIT.
033500*
033600 CARGA-COURSES SECTION.
033700     READ COURSES END-READ
033800     EVALUATE FS-COURSES
033900        WHEN 0
034000             ADD 1 TO WKS-COURSE-COUNT
034100             MOVE COURSE-ID     TO WKS-CRS-ID(WKS-COURSE-COUNT)
034200             MOVE COURSE-NAME   TO WKS-CRS-NAME(WKS-COURSE-COUNT)
034300             MOVE CREDITS       TO WKS-CRS-CREDITS(WKS-COURSE-COUNT)
034400             MOVE HOURS-PER-WEEK TO WKS-CRS-HOURS(WKS-COURSE-COUNT)
034500             MOVE TEACHER-ID    TO WKS-CRS-TEACHER(WKS-COURSE-COUNT)
034600             MOVE STUDENT-COUNT TO WKS-CRS-STUDENTS(WKS-COURSE-COUNT)
034700             MOVE COURSE-TYPE   TO WKS-CRS-TYPE(WKS-COURSE-COUNT)
034800             MOVE REQUIRED-FLAG TO WKS-CRS-REQUIRED(WKS-COURSE-COUNT)
034900             MOVE DIFFICULTY    TO WKS-CRS-DIFFICULTY(WKS-COURSE-COUNT)
035000             MOVE CLASS-IDS(1)  TO WKS-CRS-CLASE-1(WKS-COURSE-COUNT)
035100             MOVE CLASS-IDS(2)  TO WKS-CRS-CLASE-2(WKS-COURSE-COUNT)
035200             MOVE PREREQ-COUNT  TO WKS-CRS-PREREQ(WKS-COURSE-COUNT)
035300             MOVE ZEROS         TO WKS-CRS-DEGREE(WKS-COURSE-COUNT)
035400        WHEN 10
035500             MOVE 2 TO WKS-FIN-ARCHIVOS
035600        WHEN OTHER
035700             DISPLAY "ERROR AL LEER COURSES, FS: " FS-COURSES
035800             MOVE  91 TO RETURN-CODE
035900             PERFORM CERRAR-ARCHIVOS
036000             STOP RUN
036100     END-EVALUATE.
036200 CARGA-COURSES-E. EXIT.
036300*
036400 CARGA-CLASSROOMS SECTION.
036500     READ CLASSROOMS END-READ
036600     EVALUATE FS-CLASSROOMS
036700        WHEN 0
036800             ADD 1 TO WKS-CLASSROOM-COUNT
036900             MOVE CLASSROOM-ID     TO WKS-RM-ID(WKS-CLASSROOM-COUNT)
037000             MOVE CLASSROOM-NAME   TO WKS-RM-NAME(WKS-CLASSROOM-COUNT)
037100             MOVE CAPACITY         TO WKS-RM-CAPACITY(WKS-CLASSROOM-COUNT)
037200             MOVE AVAILABLE-FLAG   TO
037300                  WKS-RM-AVAILABLE(WKS-CLASSROOM-COUNT)
037400        WHEN 10
037500             MOVE 3 TO WKS-FIN-ARCHIVOS
037600        WHEN OTHER
037700             DISPLAY "ERROR AL LEER CLASSROOMS, FS: " FS-CLASSROOMS
037800             MOVE  91 TO RETURN-CODE
037900             PERFORM CERRAR-ARCHIVOS
038000             STOP RUN
038100     END-EVALUATE.
038200 CARGA-CLASSROOMS-E. EXIT.
038300*
038400 CARGA-TIMESLOTS SECTION.
038500     READ TIMESLOTS END-READ
038600     EVALUATE FS-TIMESLOTS
038700        WHEN 0
038800             ADD 1 TO WKS-TIMESLOT-COUNT
038900             MOVE SLOT-ID       TO WKS-SLT-ID(WKS-TIMESLOT-COUNT)
039000             MOVE DAY-OF-WEEK   TO WKS-SLT-DAY(WKS-TIMESLOT-COUNT)
039100             MOVE DAY-NUMBER    TO WKS-SLT-DAYNUM(WKS-TIMESLOT-COUNT)
039200             MOVE PERIOD        TO WKS-SLT-PERIOD(WKS-TIMESLOT-COUNT)
039300             MOVE TIME-RANGE    TO WKS-SLT-RANGE(WKS-TIMESLOT-COUNT)
039400             MOVE AVAILABLE-FLAG TO WKS-SLT-AVAILABLE(WKS-TIMESLOT-COUNT)
039500        WHEN 10
039600             MOVE 4 TO WKS-FIN-ARCHIVOS
039700        WHEN OTHER
039800             DISPLAY "ERROR AL LEER TIMESLOTS, FS: " FS-TIMESLOTS
039900             MOVE  91 TO RETURN-CODE
040000             PERFORM CERRAR-ARCHIVOS
040100             STOP RUN
040200     END-EVALUATE.
040300 CARGA-TIMESLOTS-E. EXIT.
040400*
040500*    GRADO DE RESTRICCION (LARGEST-DEGREE-FIRST), VER REGLAS DE
040600*    NEGOCIO.  TODA LA ARITMETICA A 4 DECIMALES.
040700 CALCULA-DEGREE-UN-CURSO SECTION.
040800     MOVE 1.0000 TO WKS-CRS-CONSTR-TEACHER
040900     MOVE ZEROS  TO WKS-CRS-CONSTR-CLASSROOM
041000                    WKS-CRS-CONSTR-TIME
041100                    WKS-CRS-CONSTR-STUDENT
041200     PERFORM SUMA-CLASSROOM-CONSTRAINT
041300     PERFORM SUMA-TIME-CONSTRAINT
041400     PERFORM SUMA-STUDENT-CONSTRAINT
041500     COMPUTE WKS-CRS-DEGREE(WKS-I-CRS) =
041600         WKS-CRS-CONSTR-TEACHER   * WKS-PESO-TEACHER   +
041700         WKS-CRS-CONSTR-CLASSROOM * WKS-PESO-CLASSROOM +
041800         WKS-CRS-CONSTR-TIME      * WKS-PESO-TIME      +
041900         WKS-CRS-CONSTR-STUDENT   * WKS-PESO-STUDENT.
042000 CALCULA-DEGREE-UN-CURSO-E. EXIT.
042100*
042200 SUMA-CLASSROOM-CONSTRAINT SECTION.
042300     MOVE "N" TO WKS-INDICADOR-HAY-AULA
042400     PERFORM VERIFICA-UNA-AULA-PARA-DEGREE
042500         VARYING WKS-I-RM FROM 1 BY 1
042600             UNTIL WKS-I-RM > WKS-CLASSROOM-COUNT
042700     IF WKS-INDICADOR-HAY-AULA = "N"
042800        ADD 2.0000 TO WKS-CRS-CONSTR-CLASSROOM
042900     END-IF
043000     EVALUATE WKS-CRS-TYPE(WKS-I-CRS)
043100        WHEN "LAB"      ADD 1.5000 TO WKS-CRS-CONSTR-CLASSROOM
043200        WHEN "PRACTICE" ADD 1.0000 TO WKS-CRS-CONSTR-CLASSROOM
043300        WHEN "THEORY"   ADD 0.3000 TO WKS-CRS-CONSTR-CLASSROOM
043400        WHEN OTHER      ADD 0.5000 TO WKS-CRS-CONSTR-CLASSROOM
043500     END-EVALUATE.
043600 SUMA-CLASSROOM-CONSTRAINT-E. EXIT.
043700*
043800 VERIFICA-UNA-AULA-PARA-DEGREE SECTION.
043900     IF WKS-RM-CAPACITY(WKS-I-RM) >= WKS-CRS-STUDENTS(WKS-I-CRS)
044000        MOVE "Y" TO WKS-INDICADOR-HAY-AULA
044100     END-IF.
044200 VERIFICA-UNA-AULA-PARA-DEGREE-E. EXIT.
044300*
044400 SUMA-TIME-CONSTRAINT SECTION.
044500     EVALUATE WKS-CRS-TYPE(WKS-I-CRS)
044600        WHEN "THEORY"   ADD 0.5000 TO WKS-CRS-CONSTR-TIME
044700        WHEN "LAB"      ADD 0.5000 TO WKS-CRS-CONSTR-TIME
044800        WHEN "PRACTICE" ADD 0.5000 TO WKS-CRS-CONSTR-TIME
044900        WHEN OTHER      ADD 0.3000 TO WKS-CRS-CONSTR-TIME
045000     END-EVALUATE
045100     IF WKS-CRS-HOURS(WKS-I-CRS) > 1
045200        ADD 1.0000 TO WKS-CRS-CONSTR-TIME
045300     END-IF.
045400 SUMA-TIME-CONSTRAINT-E. EXIT.
045500*
045600 SUMA-STUDENT-CONSTRAINT SECTION.
045700     EVALUATE TRUE
045800        WHEN WKS-CRS-STUDENTS(WKS-I-CRS) > 100
045900             ADD 1.5000 TO WKS-CRS-CONSTR-STUDENT
046000        WHEN WKS-CRS-STUDENTS(WKS-I-CRS) > 50
046100             ADD 1.0000 TO WKS-CRS-CONSTR-STUDENT
046200        WHEN OTHER
046300             ADD 0.5000 TO WKS-CRS-CONSTR-STUDENT
046400     END-EVALUATE
046500     IF WKS-CRS-CLASE-2(WKS-I-CRS) NOT = SPACES
046600        ADD 0.8000 TO WKS-CRS-CONSTR-STUDENT
046700     END-IF
046800     IF WKS-CRS-PREREQ(WKS-I-CRS) > 0
046900        ADD 1.2000 TO WKS-CRS-CONSTR-STUDENT
047000     END-IF.
047100 SUMA-STUDENT-CONSTRAINT-E. EXIT.
047200*
047300*    CORRE LAS CUATRO ESTRATEGIAS SENCILLAS Y SE QUEDA CON LA DE
047400*    MAYOR FITNESS (HYBRID-GREEDY).
047500 EJECUTA-HIBRIDA SECTION.
047600     MOVE ZEROS TO WKS-MEJOR-FITNESS WKS-MEJOR-VIOLACIONES
047700     MOVE 1 TO WKS-ESTRATEGIA
047800     PERFORM EJECUTA-UNA-ESTRATEGIA
047900     PERFORM GUARDA-SI-ES-MEJOR
048000     MOVE 2 TO WKS-ESTRATEGIA
048100     PERFORM EJECUTA-UNA-ESTRATEGIA
048200     PERFORM GUARDA-SI-ES-MEJOR
048300     MOVE 3 TO WKS-ESTRATEGIA
048400     PERFORM EJECUTA-UNA-ESTRATEGIA
048500     PERFORM GUARDA-SI-ES-MEJOR
048600     MOVE 4 TO WKS-ESTRATEGIA
048700     PERFORM EJECUTA-UNA-ESTRATEGIA
048800     PERFORM GUARDA-SI-ES-MEJOR
048900     MOVE WKS-MEJ-COUNT    TO WKS-ASG-COUNT
049000     MOVE WKS-MEJOR-ASIGNACIONES TO WKS-TABLA-ASIGNACIONES
049100     MOVE WKS-MEJOR-FITNESS      TO WKS-FITNESS-SCORE
049200     MOVE WKS-MEJOR-VIOLACIONES  TO WKS-VIOLATION-COUNT
049300     MOVE 5 TO WKS-ESTRATEGIA.
049400 EJECUTA-HIBRIDA-E. EXIT.
049500*
049600 GUARDA-SI-ES-MEJOR SECTION.
049700     IF WKS-FITNESS-SCORE > WKS-MEJOR-FITNESS
049800        MOVE WKS-FITNESS-SCORE     TO WKS-MEJOR-FITNESS
049900        MOVE WKS-VIOLATION-COUNT   TO WKS-MEJOR-VIOLACIONES
050000        MOVE WKS-ASG-COUNT         TO WKS-MEJ-COUNT
050100        MOVE WKS-TABLA-ASIGNACIONES TO WKS-MEJOR-ASIGNACIONES
050200     END-IF.
050300 GUARDA-SI-ES-MEJOR-E. EXIT.
050400*
050500 EJECUTA-UNA-ESTRATEGIA SECTION.
050600     MOVE ZEROS TO WKS-ASG-COUNT WKS-TOTAL-HORAS-META
050700                   WKS-TOTAL-HORAS-PROG WKS-TOTAL-HORAS-NOPROG
050800     PERFORM RESETEA-UN-CURSO
050900         VARYING WKS-I-CRS FROM 1 BY 1
051000             UNTIL WKS-I-CRS > WKS-COURSE-COUNT
051100     PERFORM CALCULA-PRIORIDAD-ORDEN
051200     PERFORM ORDENA-POR-PRIORIDAD
051300     PERFORM PROGRAMA-UN-CURSO-DEL-ORDEN
051400         VARYING WKS-I-ORD FROM 1 BY 1
051500         UNTIL WKS-I-ORD > WKS-COURSE-COUNT
051600     CALL "HRFITNES" USING WKS-ASG-COUNT WKS-TABLA-ASIGNACIONES
051700                           WKS-FITNESS-SCORE WKS-VIOLATION-COUNT.
051800 EJECUTA-UNA-ESTRATEGIA-E. EXIT.
051900*
052000 RESETEA-UN-CURSO SECTION.
052100     MOVE ZEROS TO WKS-CRS-SCHEDULED(WKS-I-CRS).
052200 RESETEA-UN-CURSO-E. EXIT.
052300*
052400*    LLENA WKS-CRS-PRIORIDAD SEGUN LA ESTRATEGIA ACTIVA.
052500 CALCULA-PRIORIDAD-ORDEN SECTION.
052600     PERFORM CALCULA-PRIORIDAD-UN-CURSO
052700         VARYING WKS-I-CRS FROM 1 BY 1
052800             UNTIL WKS-I-CRS > WKS-COURSE-COUNT
052900     IF WKS-EST-RANDOM
053000        PERFORM BARAJA-EL-ORDEN
053100     END-IF.
053200 CALCULA-PRIORIDAD-ORDEN-E. EXIT.
053300*
053400 CALCULA-PRIORIDAD-UN-CURSO SECTION.
053500     MOVE WKS-I-CRS TO WKS-ORDEN-POS(WKS-I-CRS)
053600     EVALUATE TRUE
053700        WHEN WKS-EST-LARGEST-DEGREE
053800             MOVE WKS-CRS-DEGREE(WKS-I-CRS)
053900                          TO WKS-CRS-PRIORIDAD(WKS-I-CRS)
054000        WHEN WKS-EST-MRV
054100             PERFORM CALCULA-SLOTS-LIBRES-CURSO
054200        WHEN OTHER
054300             MOVE ZEROS TO WKS-CRS-PRIORIDAD(WKS-I-CRS)
054400     END-EVALUATE.
054500 CALCULA-PRIORIDAD-UN-CURSO-E. EXIT.
054600*
054700*    MRV: CANTIDAD DE HORARIOS DISPONIBLES PARA EL CURSO CONTRA
054800*    UNA SOLUCION VACIA (NINGUNA ASIGNACION TODAVIA).
054900 CALCULA-SLOTS-LIBRES-CURSO SECTION.
055000     MOVE ZEROS TO WKS-CRS-PRIORIDAD(WKS-I-CRS)
055100     PERFORM EVALUA-SLOT-PARA-MRV
055200         VARYING WKS-I-SLT FROM 1 BY 1
055300             UNTIL WKS-I-SLT > WKS-TIMESLOT-COUNT.
055400 CALCULA-SLOTS-LIBRES-CURSO-E. EXIT.
055500*
055600 EVALUA-SLOT-PARA-MRV SECTION.
055700     IF WKS-SLT-AVAILABLE(WKS-I-SLT) = "Y"
055800        PERFORM VERIFICA-SLOT-LIBRE-DOCENTE
055900        IF WKS-INDICADOR-SLOT-LIBRE = "Y"
056000           ADD 1 TO WKS-CRS-PRIORIDAD(WKS-I-CRS)
056100        END-IF
056200     END-IF.
056300 EVALUA-SLOT-PARA-MRV-E. EXIT.
056400*
056500 VERIFICA-SLOT-LIBRE-DOCENTE SECTION.
056600     MOVE "Y" TO WKS-INDICADOR-SLOT-LIBRE
056700     SET WKS-I-TCH TO 1
056800     SEARCH ALL WKS-TCH
056900        AT END
057000             CONTINUE
057100        WHEN WKS-TCH-ID(WKS-I-TCH) = WKS-CRS-TEACHER(WKS-I-CRS)
057200             PERFORM VERIFICA-UN-SLOT-NO-DISPONIBLE
057300                 VARYING WKS-J-ORD FROM 1 BY 1
057400                     UNTIL WKS-J-ORD >
057500                           WKS-TCH-UNAVAIL-N(WKS-I-TCH)
057600     END-SEARCH.
057700 VERIFICA-SLOT-LIBRE-DOCENTE-E. EXIT.
057800*
057900 VERIFICA-UN-SLOT-NO-DISPONIBLE SECTION.
058000     IF WKS-TCH-UNAVAIL(WKS-I-TCH WKS-J-ORD) =
058100        WKS-SLT-ID(WKS-I-SLT)
058200        MOVE "N" TO WKS-INDICADOR-SLOT-LIBRE
058300     END-IF.
058400 VERIFICA-UN-SLOT-NO-DISPONIBLE-E. EXIT.
058500*
058600*    BARAJA SENCILLA DEL ORDEN DE PROGRAMACION (ESTRATEGIA
058700*    RANDOM), CON UN GENERADOR CONGRUENCIAL LINEAL CLASICO.
058800 BARAJA-EL-ORDEN SECTION.
058900     PERFORM INTERCAMBIA-UNA-POSICION
059000         VARYING WKS-I-ORD FROM WKS-COURSE-COUNT BY -1
059100             UNTIL WKS-I-ORD < 2.
059200 BARAJA-EL-ORDEN-E. EXIT.
059300*
059400 INTERCAMBIA-UNA-POSICION SECTION.
059500     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)
059600     DIVIDE WKS-SEMILLA BY WKS-I-ORD
059700             GIVING WKS-SEMILLA-DIV
059800             REMAINDER WKS-J-ORD
059900     ADD 1 TO WKS-J-ORD
060000     MOVE WKS-ORDEN-POS(WKS-I-ORD) TO WKS-ORDEN-TEMP
060100     MOVE WKS-ORDEN-POS(WKS-J-ORD) TO WKS-ORDEN-POS(WKS-I-ORD)
060200     MOVE WKS-ORDEN-TEMP           TO WKS-ORDEN-POS(WKS-J-ORD).
060300 INTERCAMBIA-UNA-POSICION-E. EXIT.
060400*
060500*    ORDENAMIENTO POR INSERCION DESCENDENTE DE WKS-ORDEN-POS
060600*    SEGUN WKS-CRS-PRIORIDAD (TABLA PEQUENA, METODO CLASICO).
060700 ORDENA-POR-PRIORIDAD SECTION.
060800     IF WKS-EST-RANDOM OR WKS-EST-MOST-CONSTRAINED
060900        CONTINUE
061000     ELSE
061100        PERFORM INSERTA-UNA-POSICION
061200            VARYING WKS-I-ORD FROM 2 BY 1
061300            UNTIL WKS-I-ORD > WKS-COURSE-COUNT
061400     END-IF.
061500 ORDENA-POR-PRIORIDAD-E. EXIT.
061600*
061700 INSERTA-UNA-POSICION SECTION.
061800     MOVE WKS-ORDEN-POS(WKS-I-ORD) TO WKS-ORDEN-TEMP
061900     MOVE WKS-I-ORD                TO WKS-J-ORD
062000     PERFORM DESPLAZA-POSICION-MAYOR
062100         UNTIL WKS-J-ORD < 2
062200     MOVE WKS-ORDEN-TEMP TO WKS-ORDEN-POS(WKS-J-ORD).
062300 INSERTA-UNA-POSICION-E. EXIT.
062400*
062500 DESPLAZA-POSICION-MAYOR SECTION.
062600     IF WKS-CRS-PRIORIDAD(WKS-ORDEN-POS(WKS-J-ORD - 1)) <
062700        WKS-CRS-PRIORIDAD(WKS-ORDEN-TEMP)
062800        MOVE WKS-ORDEN-POS(WKS-J-ORD - 1)
062900                             TO WKS-ORDEN-POS(WKS-J-ORD)
063000        SUBTRACT 1 FROM WKS-J-ORD
063100     ELSE
063200        MOVE 1 TO WKS-J-ORD
063300     END-IF.
063400 DESPLAZA-POSICION-MAYOR-E. EXIT.
063500*
063600*    PROGRAMA UN CURSO DEL ORDEN DADO, UNA HORA A LA VEZ.
063700 PROGRAMA-UN-CURSO-DEL-ORDEN SECTION.
063800     MOVE WKS-ORDEN-POS(WKS-I-ORD) TO WKS-I-CRS
063900     ADD WKS-CRS-HOURS(WKS-I-CRS)  TO WKS-TOTAL-HORAS-META
064000     PERFORM PROGRAMA-UNA-HORA
064100         VARYING WKS-HORA-ACTUAL FROM 1 BY 1
064200         UNTIL WKS-HORA-ACTUAL > WKS-CRS-HOURS(WKS-I-CRS)
064300            OR WKS-HORA-SIN-CUPO = "Y".
064400 PROGRAMA-UN-CURSO-DEL-ORDEN-E. EXIT.
064500*
064600 PROGRAMA-UNA-HORA SECTION.
064700     MOVE "N" TO WKS-HORA-SIN-CUPO
064800     PERFORM BUSCA-MEJOR-SLOT
064900     IF WKS-SLOT-ENCONTRADO = "N"
065000        MOVE "Y" TO WKS-HORA-SIN-CUPO
065100        ADD 1    TO WKS-TOTAL-HORAS-NOPROG
065200     ELSE
065300        PERFORM ESCOGE-AULA-Y-REGISTRA
065400        ADD 1 TO WKS-CRS-SCHEDULED(WKS-I-CRS)
065500        ADD 1 TO WKS-TOTAL-HORAS-PROG
065600     END-IF.
065700 PROGRAMA-UNA-HORA-E. EXIT.
065800*
065900*    RECORRE LOS HORARIOS DISPONIBLES Y SE QUEDA CON EL PRIMERO
066000*    QUE CUMPLE (O, CON LA ALEATORIZACION ACTIVA, ELIGE AL AZAR
066100*    CON PROBABILIDAD 0.10 ENTRE LOS CANDIDATOS VALIDOS).
066200 BUSCA-MEJOR-SLOT SECTION.
066300     MOVE "N" TO WKS-SLOT-ENCONTRADO
066400     MOVE SPACES TO WKS-SLOT-ELEGIDO
066500     PERFORM EVALUA-UN-SLOT-CANDIDATO
066600         VARYING WKS-I-SLT FROM 1 BY 1
066700         UNTIL WKS-I-SLT > WKS-TIMESLOT-COUNT.
066800 BUSCA-MEJOR-SLOT-E. EXIT.
066900*
067000 EVALUA-UN-SLOT-CANDIDATO SECTION.
067100     PERFORM VERIFICA-SLOT-USABLE
067200     IF WKS-SLOT-USABLE = "Y"
067300        IF WKS-SLOT-ENCONTRADO = "N"
067400           MOVE "Y" TO WKS-SLOT-ENCONTRADO
067500           MOVE WKS-SLT-ID(WKS-I-SLT) TO WKS-SLOT-ELEGIDO
067600        ELSE
067700           IF WKS-EST-RANDOM OR WKS-CRS-PRIORIDAD(WKS-I-CRS) > 0
067800              COMPUTE WKS-SEMILLA =
067900                      (WKS-SEMILLA * 1103515245 + 12345)
068000              DIVIDE WKS-SEMILLA BY 100
068100                      GIVING WKS-SEMILLA-DIV
068200                      REMAINDER WKS-AZAR-PCT
068300              IF WKS-AZAR-PCT < 10
068400                 MOVE WKS-SLT-ID(WKS-I-SLT) TO WKS-SLOT-ELEGIDO
068500              END-IF
068600           END-IF
068700        END-IF
068800     END-IF.
068900 EVALUA-UN-SLOT-CANDIDATO-E. EXIT.
069000*
069100*    UN HORARIO ES USABLE CUANDO: ESTA DISPONIBLE; EL DOCENTE NO
069200*    TIENE OTRA ASIGNACION NI LO TIENE COMO NO DISPONIBLE; HAY AL
069300*    MENOS UN AULA LIBRE CON CUPO SUFICIENTE; NINGUN GRUPO DE
069400*    CLASE DEL CURSO YA ESTA ASIGNADO EN ESE HORARIO.
069500 VERIFICA-SLOT-USABLE SECTION.
069600     MOVE "N" TO WKS-SLOT-USABLE
069700     IF WKS-SLT-AVAILABLE(WKS-I-SLT) = "Y"
069800        PERFORM VERIFICA-SLOT-LIBRE-DOCENTE
069900        IF WKS-INDICADOR-SLOT-LIBRE = "Y"
070000           PERFORM VERIFICA-DOCENTE-SIN-CLASH
070100           IF WKS-INDICADOR-SLOT-LIBRE = "Y"
070200              PERFORM VERIFICA-HAY-AULA-LIBRE
070300              IF WKS-INDICADOR-AULA-LIBRE = "Y"
070400                 PERFORM VERIFICA-GRUPOS-LIBRES
070500                 IF WKS-INDICADOR-GRUPO-LIBRE = "Y"
070600                    MOVE "Y" TO WKS-SLOT-USABLE
070700                 END-IF
070800              END-IF
070900           END-IF
071000        END-IF
071100     END-IF.
071200 VERIFICA-SLOT-USABLE-E. EXIT.
071300*
071400 VERIFICA-DOCENTE-SIN-CLASH SECTION.
071500     PERFORM VERIFICA-UNA-ASIGNACION-DOCENTE
071600         VARYING WKS-I-ASG FROM 1 BY 1
071700             UNTIL WKS-I-ASG > WKS-ASG-COUNT.
071800 VERIFICA-DOCENTE-SIN-CLASH-E. EXIT.
071900*
072000 VERIFICA-UNA-ASIGNACION-DOCENTE SECTION.
072100     IF WKS-ASG-TEACHER(WKS-I-ASG) = WKS-CRS-TEACHER(WKS-I-CRS)
072200        AND WKS-ASG-SLOT(WKS-I-ASG) = WKS-SLT-ID(WKS-I-SLT)
072300        MOVE "N" TO WKS-INDICADOR-SLOT-LIBRE
072400     END-IF.
072500 VERIFICA-UNA-ASIGNACION-DOCENTE-E. EXIT.
072600*
072700 VERIFICA-HAY-AULA-LIBRE SECTION.
072800     MOVE "N" TO WKS-INDICADOR-AULA-LIBRE
072900     PERFORM VERIFICA-UNA-AULA-CANDIDATA-LIBRE
073000         VARYING WKS-I-RM FROM 1 BY 1
073100             UNTIL WKS-I-RM > WKS-CLASSROOM-COUNT.
073200 VERIFICA-HAY-AULA-LIBRE-E. EXIT.
073300*
073400 VERIFICA-UNA-AULA-CANDIDATA-LIBRE SECTION.
073500     IF WKS-RM-AVAILABLE(WKS-I-RM) = "Y"
073600        AND WKS-RM-CAPACITY(WKS-I-RM) >=
073700            WKS-CRS-STUDENTS(WKS-I-CRS)
073800        MOVE "Y" TO WKS-INDICADOR-ROOM-OK
073900        PERFORM VERIFICA-OCUPACION-AULA-EN-SLOT
074000            VARYING WKS-I-ASG FROM 1 BY 1
074100            UNTIL WKS-I-ASG > WKS-ASG-COUNT
074200        IF WKS-INDICADOR-ROOM-OK = "Y"
074300           MOVE "Y" TO WKS-INDICADOR-AULA-LIBRE
074400        END-IF
074500     END-IF.
074600 VERIFICA-UNA-AULA-CANDIDATA-LIBRE-E. EXIT.
074700*
074800 VERIFICA-OCUPACION-AULA-EN-SLOT SECTION.
074900     IF WKS-ASG-CLASSROOM(WKS-I-ASG) = WKS-RM-ID(WKS-I-RM)
075000        AND WKS-ASG-SLOT(WKS-I-ASG) = WKS-SLT-ID(WKS-I-SLT)
075100        MOVE "N" TO WKS-INDICADOR-ROOM-OK
075200     END-IF.
075300 VERIFICA-OCUPACION-AULA-EN-SLOT-E. EXIT.
075400*
075500 VERIFICA-GRUPOS-LIBRES SECTION.
075600     MOVE "Y" TO WKS-INDICADOR-GRUPO-LIBRE
075700     PERFORM VERIFICA-UNA-ASIGNACION-GRUPO
075800         VARYING WKS-I-ASG FROM 1 BY 1
075900             UNTIL WKS-I-ASG > WKS-ASG-COUNT.
076000 VERIFICA-GRUPOS-LIBRES-E. EXIT.
076100*
076200 VERIFICA-UNA-ASIGNACION-GRUPO SECTION.
076300     IF WKS-ASG-SLOT(WKS-I-ASG) = WKS-SLT-ID(WKS-I-SLT)
076400        IF WKS-ASG-CLASE(WKS-I-ASG) = WKS-CRS-CLASE-1(WKS-I-CRS)
076500           OR WKS-ASG-CLASE(WKS-I-ASG) =
076600              WKS-CRS-CLASE-2(WKS-I-CRS)
076700           MOVE "N" TO WKS-INDICADOR-GRUPO-LIBRE
076800        END-IF
076900     END-IF.
077000 VERIFICA-UNA-ASIGNACION-GRUPO-E. EXIT.
077100*
077200*    ESCOGE, ENTRE LAS AULAS CON CUPO SUFICIENTE Y LIBRES EN EL
077300*    SLOT ELEGIDO, LA DE CAPACIDAD MAS CERCANA (PRIMERA EN CASO
077400*    DE EMPATE) Y REGISTRA LA ASIGNACION.
077500 ESCOGE-AULA-Y-REGISTRA SECTION.
077600     MOVE 9999 TO WKS-MEJOR-DIFERENCIA
077700     MOVE SPACES      TO WKS-AULA-ELEGIDA
077800     PERFORM EVALUA-UNA-AULA-CANDIDATA
077900         VARYING WKS-I-RM FROM 1 BY 1
078000         UNTIL WKS-I-RM > WKS-CLASSROOM-COUNT
078100     ADD 1 TO WKS-ASG-COUNT
078200     MOVE WKS-CRS-ID(WKS-I-CRS)      TO WKS-ASG-COURSE(WKS-ASG-COUNT)
078300     MOVE WKS-CRS-TEACHER(WKS-I-CRS) TO WKS-ASG-TEACHER(WKS-ASG-COUNT)
078400     MOVE WKS-AULA-ELEGIDA           TO
078500          WKS-ASG-CLASSROOM(WKS-ASG-COUNT)
078600     MOVE WKS-SLOT-ELEGIDO           TO WKS-ASG-SLOT(WKS-ASG-COUNT)
078700     MOVE WKS-CRS-CLASE-1(WKS-I-CRS) TO WKS-ASG-CLASE(WKS-ASG-COUNT).
078800 ESCOGE-AULA-Y-REGISTRA-E. EXIT.
078900*
079000 EVALUA-UNA-AULA-CANDIDATA SECTION.
079100     IF WKS-RM-AVAILABLE(WKS-I-RM) = "Y"
079200        AND WKS-RM-CAPACITY(WKS-I-RM) >= WKS-CRS-STUDENTS(WKS-I-CRS)
079300        PERFORM VERIFICA-AULA-LIBRE-EN-SLOT
079400        IF WKS-INDICADOR-ROOM-OK = "Y"
079500           COMPUTE WKS-DIFERENCIA-CUPO =
079600                   WKS-RM-CAPACITY(WKS-I-RM) -
079700                   WKS-CRS-STUDENTS(WKS-I-CRS)
079800           IF WKS-DIFERENCIA-CUPO < WKS-MEJOR-DIFERENCIA
079900              MOVE WKS-DIFERENCIA-CUPO TO WKS-MEJOR-DIFERENCIA
080000              MOVE WKS-RM-ID(WKS-I-RM) TO WKS-AULA-ELEGIDA
080100           END-IF
080200        END-IF
080300     END-IF.
080400 EVALUA-UNA-AULA-CANDIDATA-E. EXIT.
080500*
080600 VERIFICA-AULA-LIBRE-EN-SLOT SECTION.
080700     MOVE "Y" TO WKS-INDICADOR-ROOM-OK
080800     PERFORM VERIFICA-UNA-OCUPACION-AULA-ELEGIDA
080900         VARYING WKS-I-ASG FROM 1 BY 1
081000             UNTIL WKS-I-ASG > WKS-ASG-COUNT.
081100 VERIFICA-AULA-LIBRE-EN-SLOT-E. EXIT.
081200*
081300 VERIFICA-UNA-OCUPACION-AULA-ELEGIDA SECTION.
081400     IF WKS-ASG-CLASSROOM(WKS-I-ASG) = WKS-RM-ID(WKS-I-RM)
081500        AND WKS-ASG-SLOT(WKS-I-ASG) = WKS-SLOT-ELEGIDO
081600        MOVE "N" TO WKS-INDICADOR-ROOM-OK
081700     END-IF.
081800 VERIFICA-UNA-OCUPACION-AULA-ELEGIDA-E. EXIT.
081900*
082000*    CONVIERTE LA SOLUCION GANADORA A ENCABEZADO + DETALLE Y LOS
082100*    ESCRIBE EN SCHEDULE-RESULTS, HACIENDO EL CRUCE CON LAS
082200*    TABLAS DE CURSOS/CATEDRATICOS/AULAS/HORARIOS YA EN MEMORIA.
082300 ESCRIBE-RESULTADOS SECTION.
082400     MOVE SPACES          TO REG-RESULT
082500     EVALUATE TRUE
082600        WHEN WKS-EST-HYBRID   MOVE "HYBRID-GREEDY" TO ALGORITHM-NAME
082700        WHEN OTHER            MOVE "GREEDY"        TO ALGORITHM-NAME
082800     END-EVALUATE
082900     STRING "RES" WKS-PROGRAMA DELIMITED BY SIZE INTO RESULT-ID
083000     MOVE WKS-FITNESS-SCORE     TO FITNESS-SCORE
083100     MOVE ZEROS                 TO EXECUTION-TIME-MS
083200     MOVE WKS-ASG-COUNT         TO ASSIGNMENT-COUNT
083300     MOVE WKS-VIOLATION-COUNT   TO VIOLATION-COUNT
083400     IF WKS-VIOLATION-COUNT = 0
083500        MOVE "Y" TO FEASIBLE-FLAG
083600     ELSE
083700        MOVE "N" TO FEASIBLE-FLAG
083800     END-IF
083900     WRITE REG-RESULT END-WRITE
084000     PERFORM ESCRIBE-UN-DETALLE
084100         VARYING WKS-I-ASG FROM 1 BY 1
084200         UNTIL WKS-I-ASG > WKS-ASG-COUNT
084300     IF WKS-TOTAL-HORAS-META = 0
084400        MOVE ZEROS TO WKS-TASA-EXITO
084500     ELSE
084600        COMPUTE WKS-TASA-EXITO ROUNDED =
084700                WKS-TOTAL-HORAS-PROG / WKS-TOTAL-HORAS-META * 100
084800     END-IF.
084900 ESCRIBE-RESULTADOS-E. EXIT.
085000*
085100 ESCRIBE-UN-DETALLE SECTION.
085200     MOVE SPACES TO REG-RESULT-DET
085300     MOVE WKS-ASG-COURSE(WKS-I-ASG)    TO DET-COURSE-ID
085400     MOVE WKS-ASG-TEACHER(WKS-I-ASG)   TO DET-TEACHER-ID
085500     MOVE WKS-ASG-CLASSROOM(WKS-I-ASG) TO DET-CLASSROOM-ID
085600     MOVE WKS-ASG-SLOT(WKS-I-ASG)      TO DET-SLOT-ID
085700     SET WKS-I-CRS TO 1
085800     SEARCH WKS-CRS
085900        AT END CONTINUE
086000        WHEN WKS-CRS-ID(WKS-I-CRS) = WKS-ASG-COURSE(WKS-I-ASG)
086100             MOVE WKS-CRS-NAME(WKS-I-CRS)     TO DET-COURSE-NAME
086200             MOVE WKS-CRS-STUDENTS(WKS-I-CRS) TO DET-STUDENT-COUNT
086300     END-SEARCH
086400     SET WKS-I-TCH TO 1
086500     SEARCH ALL WKS-TCH
086600        AT END CONTINUE
086700        WHEN WKS-TCH-ID(WKS-I-TCH) = WKS-ASG-TEACHER(WKS-I-ASG)
086800             MOVE WKS-TCH-NAME(WKS-I-TCH) TO DET-TEACHER-NAME
086900     END-SEARCH
087000     SET WKS-I-RM TO 1
087100     SEARCH WKS-RM
087200        AT END CONTINUE
087300        WHEN WKS-RM-ID(WKS-I-RM) = WKS-ASG-CLASSROOM(WKS-I-ASG)
087400             MOVE WKS-RM-NAME(WKS-I-RM)       TO DET-CLASSROOM-NAME
087500     END-SEARCH
087600     SET WKS-I-SLT TO 1
087700     SEARCH WKS-SLT
087800        AT END CONTINUE
087900        WHEN WKS-SLT-ID(WKS-I-SLT) = WKS-ASG-SLOT(WKS-I-ASG)
088000             MOVE WKS-SLT-DAY(WKS-I-SLT)      TO DET-DAY-OF-WEEK
088100             MOVE WKS-SLT-PERIOD(WKS-I-SLT)   TO DET-PERIOD
088200             MOVE WKS-SLT-RANGE(WKS-I-SLT)    TO DET-TIME-RANGE
088300     END-SEARCH
088400     WRITE REG-RESULT-DET END-WRITE.
088500 ESCRIBE-UN-DETALLE-E. EXIT.
088600*
088700 ESTADISTICAS SECTION.
088800     DISPLAY
088900     "**********************************************************"
089000     DISPLAY
089100     "*                  E S T A D I S T I C A S               *"
089200     DISPLAY
089300     "**********************************************************"
089400     MOVE ZEROS TO WKS-MASK
089500     MOVE WKS-TOTAL-CURSOS TO WKS-MASK
089600     DISPLAY "TOTAL DE CURSOS PROGRAMADOS                :" WKS-MASK
089700     MOVE ZEROS TO WKS-MASK
089800     MOVE WKS-TOTAL-HORAS-META TO WKS-MASK
089900     DISPLAY "TOTAL HORAS META                            :" WKS-MASK
090000     MOVE ZEROS TO WKS-MASK
090100     MOVE WKS-TOTAL-HORAS-PROG TO WKS-MASK
090200     DISPLAY "TOTAL HORAS PROGRAMADAS                     :" WKS-MASK
090300     MOVE ZEROS TO WKS-MASK
090400     MOVE WKS-TOTAL-HORAS-NOPROG TO WKS-MASK
090500     DISPLAY "TOTAL HORAS NO PROGRAMADAS                  :" WKS-MASK
090600     MOVE WKS-TASA-EXITO TO WKS-MASK-TASA
090700     DISPLAY "TASA DE EXITO (%)                           :"
090800             WKS-MASK-TASA
090900     DISPLAY "FITNESS DE LA SOLUCION                      :"
091000             WKS-FITNESS-SCORE
091100     MOVE ZEROS TO WKS-MASK
091200     MOVE WKS-VIOLATION-COUNT TO WKS-MASK
091300     DISPLAY "VIOLACIONES DE RESTRICCIONES DURAS          :" WKS-MASK
091400     DISPLAY
091500     "**********************************************************".
091600 ESTADISTICAS-E. EXIT.
091700*
091800 CERRAR-ARCHIVOS SECTION.
091900     CLOSE COURSES TEACHERS CLASSROOMS TIMESLOTS SCHEDULE-RESULTS.
092000 CERRAR-ARCHIVOS-E. EXIT.
