000100******************************************************************
000200*               C O P Y   R E S M A S T                         *
000300*----------------------------------------------------------------*
000400* FECHA       : 16/03/1991                                       *
000500* PROGRAMADOR : HUGO DAVID SOLORZANO (HDSR)                      *
000600* APLICACION  : PLANIFICADOR DE HORARIOS (SEMILLERO UNIVERSIDAD) *
000700* MIEMBRO     : RESMAST                                          *
000800* DESCRIPCION : LAYOUT DEL ARCHIVO DE RESULTADOS (SCHEDULE-      *
000900*             : RESULTS).  EL PRIMER REGISTRO DE CADA CORRIDA ES *
001000*             : EL ENCABEZADO (REG-RESULT); LOS REGISTROS QUE LE *
001100*             : SIGUEN, EN LA CANTIDAD DADA POR ASSIGNMENT-COUNT,*
001200*             : SON DETALLE (REG-RESULT-DET) - MISMA POSICION    *
001300*             : FISICA, DOS VISTAS POR REDEFINES.                *
001400*             : ANCHO DE REGISTRO FIJO, 140 POSICIONES.          *
001500******************************************************************
001600*----------------------------------------------------------------*
001700* BITACORA DE CAMBIOS                                            *
001800*----------------------------------------------------------------*
001900* 16/03/1991 HDSR TKT-40013 CREACION DEL MIEMBRO.                *
002000* 22/03/1993 HDSR TKT-40020 SE ACLARA EN COMENTARIO QUE EL       *
002100*                 DETALLE NO LLEVA FILLER - LOS 140 BYTES SE     *
002200*                 LLENAN EXACTO CON LOS CAMPOS DEL DETALLE.       *
002300*----------------------------------------------------------------*
002400 01  REG-RESULT.
002500     05  RESULT-ID                   PIC X(10).
002600*    GREEDY / GENETIC / ANTCOLONY / BACKTRACK / HYBRID
002700     05  ALGORITHM-NAME              PIC X(20).
002800     05  FITNESS-SCORE               PIC S9(01)V9(04).
002900     05  EXECUTION-TIME-MS           PIC 9(08).
003000     05  FEASIBLE-FLAG               PIC X(01).
003100         88  RESULT-IS-FEASIBLE               VALUE 'Y'.
003200         88  RESULT-NOT-FEASIBLE              VALUE 'N'.
003300     05  ASSIGNMENT-COUNT            PIC 9(04).
003400     05  VIOLATION-COUNT             PIC 9(04).
003500     05  FILLER                      PIC X(88).
003600*----------------------------------------------------------------*
003700 01  REG-RESULT-DET REDEFINES REG-RESULT.
003800     05  DET-COURSE-ID               PIC X(06).
003900     05  DET-COURSE-NAME             PIC X(30).
004000     05  DET-TEACHER-ID              PIC X(06).
004100     05  DET-TEACHER-NAME            PIC X(30).
004200     05  DET-CLASSROOM-ID            PIC X(06).
004300     05  DET-CLASSROOM-NAME          PIC X(30).
004400     05  DET-SLOT-ID                 PIC X(06).
004500     05  DET-DAY-OF-WEEK             PIC X(10).
004600     05  DET-PERIOD                  PIC 9(01).
004700     05  DET-TIME-RANGE              PIC X(11).
004800     05  DET-STUDENT-COUNT           PIC 9(04).
